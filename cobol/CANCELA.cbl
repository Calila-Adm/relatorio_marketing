000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   I - C L U B     -     RELATORIO MENSAL       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*-----------------------
000800 PROGRAM-ID.    CANCELA.
000900 AUTHOR.        E PALMEYRO.
001000 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
001100 DATE-WRITTEN.  04/11/1987.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
001400*-------------------------------------------------------------*
001500* RUTINA GENERICA DE CANCELACION DE PROCESO POR FILE STATUS   *
001600* INVALIDO.  ES INVOCADA POR CALL DESDE CUALQUIER PROGRAMA DEL*
001700* SISTEMA (ICLFECHA, ICLCATG, ICLTRANS, ICLCUPOM, ICLRPT,     *
001800* ICLMAIN) CUANDO UN OPEN/READ/WRITE/CLOSE DEVUELVE UN FILE   *
001900* STATUS DISTINTO DEL ESPERADO.  DECODIFICA EL CODIGO,        *
002000* MUESTRA LOS DATOS DEL INCIDENTE POR CONSOLA Y TERMINA EL JOB*
002100*-------------------------------------------------------------*
002200* HISTORIAL DE MODIFICACIONES                                 *
002300*-------------------------------------------------------------*
002400* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION              *
002500* --------  ------------  ----------  ------------------------ *
002600* 04/11/87  EPALMEYRO     ORIGINAL    VERSION INICIAL          *
002700* 19/06/91  EPALMEYRO     SR-0231     AGREGA CODIGOS 61/91     *
002800* 14/01/99  R.DELGADO     Y2K-014     REVISION Y2K - SIN       *
002900*                                     CAMBIOS DE DATOS EN ESTA *
003000*                                     RUTINA (NO USA FECHAS)   *
003100* 22/09/03  M.SOSA        SR-0714     ADAPTADA AL SISTEMA      *
003200*                                     I-CLUB (RELATORIO        *
003300*                                     MENSAL LOYALTY)          *
003400* 18/11/03  M.SOSA        SR-0739     PARTE COD RETORNO E      *
003500*                                     MENSAJE EM DUAS VISOES   *
003600*                                     PARA O DISPLAY NAO       *
003700*                                     CORTAR O TEXTO NO MEIO   *
003800* 02/12/03  M.SOSA        SR-0744     REAGRUPA A TABELA DE     *
003900*                                     MENSAGENS POR FAMILIA DE *
004000*                                     STATUS (E/S NORMAL,      *
004100*                                     CHAVE, AMBIENTE, ACESSO, *
004200*                                     E/S FISICA) PARA O       *
004300*                                     OPERADOR IDENTIFICAR MAIS*
004400*                                     RAPIDO A ORIGEM DO ERRO  *
004500*-------------------------------------------------------------*
004600
004700 ENVIRONMENT DIVISION.
004800*-------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*-------------------------------------------------------------*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500*-------------------------------------------------------------*
005600
005700 WORKING-STORAGE SECTION.
005800*-------------------------------------------------------------*
005900 77  WS-CN-1                              PIC 9     VALUE 1.
006000 77  WS-CN-0                              PIC 9     VALUE 0.
006100 77  WS-CICLO                             PIC X     VALUE ' '.
006200     88 88-CICLO-INICIAL                            VALUE ' '.
006300     88 88-CICLO-CONTINUACION                       VALUE '1'.
006400 01  WS-MSG-AREA.
006500     05 MSG                              PIC X(50) VALUE ' '.
006600 01  WS-MSG-AREA-R REDEFINES WS-MSG-AREA.
006700     05 WS-MSG-PALAVRA-1                 PIC X(15).
006800     05 FILLER                           PIC X(35).
006900*-------------------------------------------------------------*
007000* VISAO EM DUAS METADES DA MESMA AREA, PARA UM EVENTUAL        *
007100* DISPLAY QUEBRADO EM 2 LINHAS QUANDO A MENSAGEM CRESCER ALEM  *
007200* DE 15 POSICOES (MESMO IDIOMA DA WCANCELA-MENSAJE-R).         *
007300*-------------------------------------------------------------*
007400 01  WS-MSG-AREA-R2 REDEFINES WS-MSG-AREA.
007500     05 WS-MSG-METADE-1                  PIC X(25).
007600     05 WS-MSG-METADE-2                  PIC X(25).
007700*-------------------------------------------------------------*
007800* VISAO RESERVADA PARA TAGGING DO GRUPO DA MENSAGEM (SR-0744)  *
007900* NA REORGANIZACAO POR FAMILIA DE STATUS; A DISPONIBILIZAR     *
008000* PARA O OPERADOR NUMA PROXIMA REVISAO DO DISPLAY.             *
008100*-------------------------------------------------------------*
008200 01  WS-MSG-AREA-R3 REDEFINES WS-MSG-AREA.
008300     05 WS-MSG-GRUPO-TAG                  PIC X(08).
008400     05 WS-MSG-DESCRICAO                  PIC X(42).
008500*-------------------------------------------------------------*
008600 LINKAGE SECTION.
008700*-------------------------------------------------------------*
008800* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
008900
009000 COPY WCANCELA.
009100
009200*-------------------------------------------------------------*
009300 PROCEDURE DIVISION USING WCANCELA.
009400*-------------------------------------------------------------*
009500
009600 0000-CUERPO-PRINCIPAL SECTION.
009700*-----------------------------
009800
009900     EVALUATE WCANCELA-CODRET-PRINC
010000* GRUPO 1 - CONDICAO NORMAL DE E/S, NAO E ERRO REAL
010100         WHEN '00' MOVE 'LEITURA OU GRAVACAO CONCLUIDA'
010200                                       TO MSG
010300         WHEN '02' MOVE 'GRAVACAO COM CHAVE DUPLICADA (OK)'
010400                                       TO MSG
010500         WHEN '04' MOVE 'REGISTRO LIDO COM TAMANHO DIFERENTE'
010600                                       TO MSG
010700         WHEN '05' MOVE 'ARQUIVO OPCIONAL AUSENTE NA ABERTURA'
010800                                       TO MSG
010900         WHEN '07' MOVE 'ATRIBUTO DE UNIDADE IGNORADO PELO SO'
011000                                       TO MSG
011100* GRUPO 2 - FIM DE ARQUIVO OU LIMITE DE OCORRENCIA
011200         WHEN '10' MOVE 'FIM DE ARQUIVO NA LEITURA SEQUENCIAL'
011300                                       TO MSG
011400         WHEN '14' MOVE 'NUMERO RELATIVO FORA DA FAIXA'
011500                                       TO MSG
011600* GRUPO 3 - CHAVE DE ACESSO AO REGISTRO
011700         WHEN '21' MOVE 'CHAVE FORA DE SEQUENCIA NA GRAVACAO'
011800                                       TO MSG
011900         WHEN '22' MOVE 'CHAVE DUPLICADA - REGISTRO JA EXISTE'
012000                                       TO MSG
012100         WHEN '23' MOVE 'CHAVE NAO LOCALIZADA NO ARQUIVO'
012200                                       TO MSG
012300* GRUPO 4 - DEFINICAO OU AMBIENTE DO ARQUIVO
012400         WHEN '30' MOVE 'ERRO PERMANENTE NAO CLASSIFICADO'
012500                                       TO MSG
012600         WHEN '31' MOVE 'NOME DE ARQUIVO DIVERGE DO SELECT'
012700                                       TO MSG
012800         WHEN '34' MOVE 'LIMITE DE OCUPACAO DO ARQUIVO'
012900                                       TO MSG
013000         WHEN '35' MOVE 'ARQUIVO NAO ENCONTRADO NA ABERTURA'
013100                                       TO MSG
013200         WHEN '39' MOVE 'ATRIBUTOS DO ARQUIVO DIVERGEM'
013300                                       TO MSG
013400* GRUPO 5 - PERMISSAO OU CONCORRENCIA DE ACESSO
013500         WHEN '37' MOVE 'DISPOSITIVO NAO SUPORTA A OPERACAO'
013600                                       TO MSG
013700         WHEN '38' MOVE 'ARQUIVO FECHADO ANTES COM LOCK'
013800                                       TO MSG
013900         WHEN '41' MOVE 'ARQUIVO JA ABERTO PELO PROGRAMA'
014000                                       TO MSG
014100         WHEN '42' MOVE 'OPERACAO EM ARQUIVO NAO ABERTO'
014200                                       TO MSG
014300         WHEN '61' MOVE 'FALHA NO COMPARTILHAMENTO'
014400                                       TO MSG
014500         WHEN '91' MOVE 'ARQUIVO INDISPONIVEL NO AMBIENTE'
014600                                       TO MSG
014700* GRUPO 6 - LEITURA OU GRAVACAO FISICA
014800         WHEN '43' MOVE 'REWRITE OU DELETE SEM READ ANTERIOR'
014900                                       TO MSG
015000         WHEN '44' MOVE 'TAMANHO DO REGISTRO FORA DA FD'
015100                                       TO MSG
015200         WHEN '46' MOVE 'LEITURA APOS FIM DE ARQUIVO'
015300                                       TO MSG
015400         WHEN '47' MOVE 'LEITURA NAO PERMITIDA NESTE MODO'
015500                                       TO MSG
015600         WHEN '48' MOVE 'GRAVACAO NAO PERMITIDA NESTE MODO'
015700                                       TO MSG
015800         WHEN '49' MOVE 'OPERACAO DE E/S NEGADA NESTE MODO'
015900                                       TO MSG
016000         WHEN '51' MOVE 'REGISTRO BLOQUEADO POR OUTRO JOB'
016100                                       TO MSG
016200         WHEN '52' MOVE 'FIM DE PAGINA NO ARQUIVO DE SAIDA'
016300                                       TO MSG
016400         WHEN '57' MOVE 'CLAUSULA LINAGE INCONSISTENTE'
016500                                       TO MSG
016600     END-EVALUATE.
016700
016800     DISPLAY ' '.
016900     DISPLAY '************************************************'.
017000     DISPLAY '****    ERRO DE ARQUIVO - JOB CANCELADO     ****'.
017100     DISPLAY '************************************************'.
017200     DISPLAY '*                                               '.
017300     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
017400     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
017500     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
017600     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
017700     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET-PRINC
017800             '/' WCANCELA-CODRET-EXTRA.
017900     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE-L1.
018000     IF WCANCELA-MENSAJE-L2 NOT = SPACES
018100        DISPLAY '*                ' WCANCELA-MENSAJE-L2
018200     END-IF.
018300     DISPLAY '* MOTIVO       : ' WS-MSG-PALAVRA-1.
018400     DISPLAY '*                                               '.
018500     DISPLAY '************************************************'.
018600     DISPLAY '****    CANCELA ENCERROU O PROCESSAMENTO    ****'.
018700     DISPLAY '************************************************'.
018800
018900     GOBACK.
