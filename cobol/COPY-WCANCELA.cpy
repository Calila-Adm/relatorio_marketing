000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA             *
000300* TODO PROGRAMA DEL SISTEMA I-CLUB QUE ABRE, LEE O GRABA UN      *
000400* ARCHIVO CARGA ESTA AREA Y HACE PERFORM 99999-CANCELO CUANDO    *
000500* EL FILE STATUS DEVUELTO NO ES EL ESPERADO.                     *
000600* LONGITUD DE REGISTRO (204)                                     *
000700*----------------------------------------------------------------*
000800 01  WCANCELA.
000900     05 WCANCELA-PROGRAMA           PIC  X(08).
001000     05 WCANCELA-PARRAFO            PIC  X(30).
001100     05 WCANCELA-RECURSO            PIC  X(10).
001200     05 WCANCELA-OPERACION          PIC  X(12).
001300     05 WCANCELA-CODRET             PIC  X(04).
001400     05 WCANCELA-CODRET-R REDEFINES WCANCELA-CODRET.
001500        10 WCANCELA-CODRET-PRINC    PIC  X(02).
001600        10 WCANCELA-CODRET-EXTRA    PIC  X(02).
001700*----------------------------------------------------------------*
001800* VISAO DA MENSAGEM PARTIDA EM DUAS LINHAS DE 40, PARA O DISPLAY *
001900* DE CONSOLA DA CANCELA NAO CORTAR PALAVRAS NO MEIO.             *
002000*----------------------------------------------------------------*
002100     05 WCANCELA-MENSAJE            PIC  X(80).
002200     05 WCANCELA-MENSAJE-R REDEFINES WCANCELA-MENSAJE.
002300        10 WCANCELA-MENSAJE-L1      PIC  X(40).
002400        10 WCANCELA-MENSAJE-L2      PIC  X(40).
002500     05 FILLER                      PIC  X(60).
