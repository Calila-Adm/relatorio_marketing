000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON A ROTINA ICLFECHA             *
000300* ENTRA A DATA DE EXECUCAO DO JOB E DEVOLVE O MES FECHADO E O    *
000400* MES DE COMPARACAO DO ANO ANTERIOR (YoY), AMBOS EM AAAAMM.      *
000500* LONGITUD DE REGISTRO (65)                                      *
000600*----------------------------------------------------------------*
000700 01  WFECHAS.
000800     05 WFEC-ENTRADA.
000900        07 WFEC-DATA-EXECUCAO       PIC  9(08).
001000     05 WFEC-SALIDA.
001100        07 WFEC-MES-FECHADO-INI     PIC  9(08).
001200        07 WFEC-MES-FECHADO-FIM     PIC  9(08).
001300        07 WFEC-MES-FECHADO-AAAAMM  PIC  9(06).
001400        07 WFEC-MES-YOY-INI         PIC  9(08).
001500        07 WFEC-MES-YOY-FIM         PIC  9(08).
001600        07 WFEC-MES-YOY-AAAAMM      PIC  9(06).
001700        07 WFEC-RC                  PIC  X(02).
001800           88 88-WFEC-RC-OK                   VALUE '00'.
001900           88 88-WFEC-RC-ERRO                 VALUE '90'.
002000        07 FILLER                   PIC  X(15).
