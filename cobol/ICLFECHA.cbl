000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   I - C L U B     -     RELATORIO MENSAL       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*-----------------------
000800 PROGRAM-ID.    ICLFECHA.
000900 AUTHOR.        E PALMEYRO.
001000 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
001100 DATE-WRITTEN.  11/03/1989.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
001400*-------------------------------------------------------------*
001500* RUTINA DE CALCULO DE FECHAS PARA EL RELATORIO MENSAL I-CLUB. *
001600* A PARTIR DE LA FECHA DE EJECUCION DEL JOB (WFEC-DATA-        *
001700* EXECUCAO) OBTIENE EL "MES FECHADO" -EL MES CALENDARIO        *
001800* INMEDIATO ANTERIOR AL DE EJECUCION- Y EL MES DE COMPARACION  *
001900* INTERANUAL (YoY), QUE ES EL MISMO MES DEL AÑO ANTERIOR.      *
002000* DEVUELVE PARA AMBOS LA FECHA INICIAL, LA FECHA FINAL Y EL    *
002100* PERIODO AAAAMM.  ES INVOCADA UNA UNICA VEZ POR ICLMAIN AL    *
002200* COMIENZO DEL PROCESO Y SU SALIDA ES USADA POR ICLCATG,       *
002300* ICLTRANS, ICLCUPOM E ICLRPT PARA DELIMITAR LOS CORTES.       *
002400*-------------------------------------------------------------*
002500* HISTORIAL DE MODIFICACIONES                                 *
002600*-------------------------------------------------------------*
002700* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION              *
002800* --------  ------------  ----------  ------------------------ *
002900* 11/03/89  EPALMEYRO     ORIGINAL    RUTINA DE CALCULO DE     *
003000*                                     PRIMER/ULTIMO DIA DE MES *
003100* 08/07/93  EPALMEYRO     SR-0188     TABLA DE DIAS POR MES Y  *
003200*                                     TRATAMIENTO DE BISIESTO  *
003300* 19/01/99  R.DELGADO     Y2K-014     WFEC-DATA-EXECUCAO PASA  *
003400*                                     A 8 DIGITOS (AAAAMMDD),  *
003500*                                     ANTES ERA AAMMDD         *
003600* 30/09/03  M.SOSA        SR-0714     ADAPTADA AL SISTEMA      *
003700*                                     I-CLUB - CALCULA MES     *
003800*                                     FECHADO Y MES YoY PARA   *
003900*                                     EL RELATORIO MENSAL      *
004000* 14/10/03  M.SOSA        SR-0722     CORRIGE CALCULO DE MES   *
004100*                                     YoY CUANDO EL MES        *
004200*                                     FECHADO ES FEBRERO Y EL  *
004300*                                     AÑO ANTERIOR NO ES       *
004400*                                     BISIESTO                 *
004500*-------------------------------------------------------------*
004600
004700 ENVIRONMENT DIVISION.
004800*-------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000*-------------------------------------------------------------*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500*-------------------------------------------------------------*
005600
005700 WORKING-STORAGE SECTION.
005800*-------------------------------------------------------------*
005900 77  WS-FIN-RUTINA                        PIC X     VALUE ' '.
006000     88 88-FIN-RUTINA                                VALUE '1'.
006100
006200*-------------------------------------------------------------*
006300* AREA DE TRABAJO PARA DESCOMPOSICION DE FECHAS AAAAMMDD       *
006400*-------------------------------------------------------------*
006500 01  WS-DATA-EXECUCAO-9                   PIC 9(08) VALUE 0.
006600 01  WS-DATA-EXECUCAO-R REDEFINES
006700     WS-DATA-EXECUCAO-9.
006800     05 WS-DTX-ANO                        PIC 9(04).
006900     05 WS-DTX-MES                        PIC 9(02).
007000     05 WS-DTX-DIA                        PIC 9(02).
007100
007200 01  WS-MES-FECHADO-9                     PIC 9(06) VALUE 0.
007300 01  WS-MES-FECHADO-R REDEFINES
007400     WS-MES-FECHADO-9.
007500     05 WS-MFE-ANO                        PIC 9(04).
007600     05 WS-MFE-MES                        PIC 9(02).
007700
007800 01  WS-MES-YOY-9                         PIC 9(06) VALUE 0.
007900 01  WS-MES-YOY-R REDEFINES
008000     WS-MES-YOY-9.
008100     05 WS-MYY-ANO                        PIC 9(04).
008200     05 WS-MYY-MES                        PIC 9(02).
008300
008400 01  WS-ULTIMO-DIA                        PIC 9(02) VALUE 0.
008500
008600*-------------------------------------------------------------*
008700* TABLA DE DIAS POR MES (FEBRERO SE AJUSTA EN 4000-BISIESTO)   *
008800*-------------------------------------------------------------*
008900 01  WS-TABLA-DIAS.
009000     05 FILLER                            PIC 9(02) VALUE 31.
009100     05 FILLER                            PIC 9(02) VALUE 28.
009200     05 FILLER                            PIC 9(02) VALUE 31.
009300     05 FILLER                            PIC 9(02) VALUE 30.
009400     05 FILLER                            PIC 9(02) VALUE 31.
009500     05 FILLER                            PIC 9(02) VALUE 30.
009600     05 FILLER                            PIC 9(02) VALUE 31.
009700     05 FILLER                            PIC 9(02) VALUE 31.
009800     05 FILLER                            PIC 9(02) VALUE 30.
009900     05 FILLER                            PIC 9(02) VALUE 31.
010000     05 FILLER                            PIC 9(02) VALUE 30.
010100     05 FILLER                            PIC 9(02) VALUE 31.
010200 01  WS-TABLA-DIAS-R REDEFINES WS-TABLA-DIAS.
010300     05 WS-TD-MES OCCURS 12 TIMES
010400                  INDEXED BY IDX-MES      PIC 9(02).
010500
010600 77  WS-RESTO-BISIESTO4                   PIC 9(02) COMP VALUE 0.
010700 77  WS-RESTO-BISIESTO100                 PIC 9(02) COMP VALUE 0.
010800 77  WS-RESTO-BISIESTO400                 PIC 9(02) COMP VALUE 0.
010900 77  WS-ANO-VERIFICAR                     PIC 9(04) COMP VALUE 0.
011000 77  WS-FLAG-BISIESTO                     PIC X     VALUE 'N'.
011100     88 88-ANO-BISIESTO                             VALUE 'S'.
011200
011300*-------------------------------------------------------------*
011400 LINKAGE SECTION.
011500*-------------------------------------------------------------*
011600* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
011700
011800 COPY WFECHAS.
011900
012000*-------------------------------------------------------------*
012100 PROCEDURE DIVISION USING WFECHAS.
012200*-------------------------------------------------------------*
012300
012400 0000-CUERPO-PRINCIPAL SECTION.
012500*-----------------------------
012600
012700     PERFORM 1000-INICIO
012800        THRU 1000-INICIO-EXIT.
012900
013000     PERFORM 2000-CALCULAR-MES-FECHADO
013100        THRU 2000-CALCULAR-MES-FECHADO-EXIT.
013200
013300     PERFORM 2500-CALCULAR-MES-YOY
013400        THRU 2500-CALCULAR-MES-YOY-EXIT.
013500
013600     PERFORM 3000-TERMINO
013700        THRU 3000-TERMINO-EXIT.
013800
013900     GOBACK.
014000
014100 1000-INICIO.
014200*------------
014300
014400     INITIALIZE WFEC-SALIDA.
014500     MOVE '00'                     TO WFEC-RC.
014600     MOVE WFEC-DATA-EXECUCAO       TO WS-DATA-EXECUCAO-9.
014700
014800 1000-INICIO-EXIT.
014900     EXIT.
015000
015100*-------------------------------------------------------------*
015200* EL MES FECHADO ES EL MES CALENDARIO ANTERIOR AL DE LA FECHA  *
015300* DE EJECUCION.  SI LA EJECUCION CAE EN ENERO EL MES FECHADO   *
015400* ES DICIEMBRE DEL AÑO ANTERIOR.                               *
015500*-------------------------------------------------------------*
015600 2000-CALCULAR-MES-FECHADO.
015700*------------------------
015800
015900     IF WS-DTX-MES = 01
016000         MOVE 12                  TO WS-MFE-MES
016100         COMPUTE WS-MFE-ANO = WS-DTX-ANO - 1
016200     ELSE
016300         COMPUTE WS-MFE-MES = WS-DTX-MES - 1
016400         MOVE WS-DTX-ANO          TO WS-MFE-ANO
016500     END-IF.
016600
016700     MOVE WS-MFE-ANO              TO WS-ANO-VERIFICAR.
016800     PERFORM 4000-VERIFICAR-BISIESTO
016900        THRU 4000-VERIFICAR-BISIESTO-EXIT.
017000
017100     SET IDX-MES                  TO WS-MFE-MES.
017200     IF WS-MFE-MES = 02 AND 88-ANO-BISIESTO
017300         MOVE 29                  TO WS-ULTIMO-DIA
017400     ELSE
017500         MOVE WS-TD-MES (IDX-MES) TO WS-ULTIMO-DIA
017600     END-IF.
017700
017800     MOVE WS-MFE-ANO               TO WFEC-MES-FECHADO-INI (1:4)
017900                                      WFEC-MES-FECHADO-FIM (1:4).
018000     MOVE WS-MFE-MES               TO WFEC-MES-FECHADO-INI (5:2)
018100                                      WFEC-MES-FECHADO-FIM (5:2).
018200     MOVE 01                       TO WFEC-MES-FECHADO-INI (7:2).
018300     MOVE WS-ULTIMO-DIA            TO WFEC-MES-FECHADO-FIM (7:2).
018400     MOVE WS-MES-FECHADO-9         TO WFEC-MES-FECHADO-AAAAMM.
018500
018600 2000-CALCULAR-MES-FECHADO-EXIT.
018700     EXIT.
018800
018900*-------------------------------------------------------------*
019000* EL MES YoY ES EL MISMO MES DEL MES FECHADO PERO UN AÑO ANTES.*
019100* SR-0722: EL AÑO DEL BISIESTO A VERIFICAR ES EL DEL MES YoY,  *
019200* NO EL DEL MES FECHADO.                                       *
019300*-------------------------------------------------------------*
019400 2500-CALCULAR-MES-YOY.
019500*-----------------------
019600
019700     MOVE WS-MFE-MES               TO WS-MYY-MES.
019800     COMPUTE WS-MYY-ANO = WS-MFE-ANO - 1.
019900
020000     MOVE WS-MYY-ANO               TO WS-ANO-VERIFICAR.
020100     PERFORM 4000-VERIFICAR-BISIESTO
020200        THRU 4000-VERIFICAR-BISIESTO-EXIT.
020300
020400     SET IDX-MES                   TO WS-MYY-MES.
020500     IF WS-MYY-MES = 02 AND 88-ANO-BISIESTO
020600         MOVE 29                   TO WS-ULTIMO-DIA
020700     ELSE
020800         MOVE WS-TD-MES (IDX-MES)  TO WS-ULTIMO-DIA
020900     END-IF.
021000
021100     MOVE WS-MYY-ANO                TO WFEC-MES-YOY-INI (1:4)
021200                                       WFEC-MES-YOY-FIM (1:4).
021300     MOVE WS-MYY-MES                TO WFEC-MES-YOY-INI (5:2)
021400                                       WFEC-MES-YOY-FIM (5:2).
021500     MOVE 01                        TO WFEC-MES-YOY-INI (7:2).
021600     MOVE WS-ULTIMO-DIA             TO WFEC-MES-YOY-FIM (7:2).
021700     MOVE WS-MES-YOY-9              TO WFEC-MES-YOY-AAAAMM.
021800
021900 2500-CALCULAR-MES-YOY-EXIT.
022000     EXIT.
022100
022200*-------------------------------------------------------------*
022300* SR-0188 - VERIFICA SI WS-ANO-VERIFICAR ES BISIESTO           *
022400* (DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE POR 400)          *
022500*-------------------------------------------------------------*
022600 4000-VERIFICAR-BISIESTO.
022700*------------------------
022800
022900     MOVE 'N'                     TO WS-FLAG-BISIESTO.
023000
023100     DIVIDE WS-ANO-VERIFICAR BY 4
023200        GIVING WS-RESTO-BISIESTO4
023300        REMAINDER WS-RESTO-BISIESTO4.
023400     IF WS-RESTO-BISIESTO4 NOT = 0
023500         GO TO 4000-VERIFICAR-BISIESTO-EXIT
023600     END-IF.
023700
023800     DIVIDE WS-ANO-VERIFICAR BY 100
023900        GIVING WS-RESTO-BISIESTO100
024000        REMAINDER WS-RESTO-BISIESTO100.
024100     IF WS-RESTO-BISIESTO100 NOT = 0
024200         MOVE 'S'                 TO WS-FLAG-BISIESTO
024300         GO TO 4000-VERIFICAR-BISIESTO-EXIT
024400     END-IF.
024500
024600     DIVIDE WS-ANO-VERIFICAR BY 400
024700        GIVING WS-RESTO-BISIESTO400
024800        REMAINDER WS-RESTO-BISIESTO400.
024900     IF WS-RESTO-BISIESTO400 = 0
025000         MOVE 'S'                 TO WS-FLAG-BISIESTO
025100     END-IF.
025200
025300 4000-VERIFICAR-BISIESTO-EXIT.
025400     EXIT.
025500
025600 3000-TERMINO.
025700*-------------
025800
025900     MOVE '00'                    TO WFEC-RC.
026000     DISPLAY 'ICLFECHA - MES FECHADO : ' WFEC-MES-FECHADO-AAAAMM.
026100     DISPLAY 'ICLFECHA - MES YoY     : ' WFEC-MES-YOY-AAAAMM.
026200
026300 3000-TERMINO-EXIT.
026400     EXIT.
