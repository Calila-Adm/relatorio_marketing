000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO CATLKUP - CATEGORIA ATUAL POR CLIENTE         *
000300* ARQUIVO INTERMEDIARIO GERADO POR ICLCATG (U3) E CONSUMIDO      *
000400* POR ICLTRANS (U2) PARA O CORTE DE COMPRAS POR CATEGORIA.       *
000500* ORDENADO ASCENDENTE POR CK-PERSON-ID.                          *
000600* LONGITUD DE REGISTRO (28)                                      *
000700*----------------------------------------------------------------*
000800 01  REG-CATLKUP.
000900     05 CK-PERSON-ID                PIC  9(09).
001000     05 CK-CATEGORY-ID              PIC  9(03).
001100     05 CK-CATEGORY-NAME            PIC  X(15).
001200     05 FILLER                      PIC  X(01).
001300
001400*----------------------------------------------------------------*
001500* TABELA EM MEMORIA DA CATEGORIA ATUAL POR CLIENTE, CARREGADA    *
001600* EM ORDEM ASCENDENTE DE CK-PERSON-ID PARA BUSCA BINARIA NA      *
001700* JUNCAO COM AS COMPRAS.  CLIENTE NAO ENCONTRADO NA TABELA E     *
001800* TRATADO COMO "SEM CATEGORIA" (BALDE EM BRANCO).                *
001900* PREVISTOS 100.000 CLIENTES, OCORRENCIA 100001 E O ELEMENTO HV. *
002000*----------------------------------------------------------------*
002100 01  WT-CATLKP-TABELA.
002200     05 WT-CK-ROW                   OCCURS 100001 TIMES
002300                  ASCENDING KEY IS WT-CK-PERSON-ID
002400                  INDEXED BY       IDX-CATLKP.
002500        10 WT-CK-PERSON-ID          PIC  9(09).
002600        10 WT-CK-CATEGORY-ID        PIC  9(03).
002700        10 WT-CK-CATEGORY-NAME      PIC  X(15).
002800*       WT-CK-ACTIVE-DATE E USADO SOMENTE EM MEMORIA POR ICLCATG
002900*       PARA O DESEMPATE DE SR-0714 (MAIOR DATA ATIVA); NAO E
003000*       PARTE DO REGISTRO GRAVADO EM CATLKUP.
003100        10 WT-CK-ACTIVE-DATE        PIC  9(08).
003200
003300*----------------------------------------------------------------*
003400* VISAO EM BYTES DA TABELA, USADA PARA A LIMPEZA COM HIGH-VALUES *
003500* NO INICIO DO PROGRAMA (MESMO IDIOMA DE WT-CLICAT-TABELA-R).    *
003600*----------------------------------------------------------------*
003700 01  WT-CATLKP-TABELA-R REDEFINES WT-CATLKP-TABELA.
003800     05 FILLER                      PIC X(35) OCCURS 100001 TIMES.
003900
004000 01  WS-CATLKP-CONTROL.
004100     05 WS-CATLKP-MAX-OCCURS        PIC S9(009) COMP VALUE 100000.
004200     05 WS-CATLKP-ULTIMO-CARGADO    PIC S9(009) COMP VALUE +0.
004300
004400*----------------------------------------------------------------*
004500* NOME DA CATEGORIA "SEM CATEGORIA" USADO QUANDO O CLIENTE NAO   *
004600* TEM HISTORICO ATIVO EM PERSLOY (JUNCAO LEFT JOIN DE SR-0722).  *
004700*----------------------------------------------------------------*
004800 01  KTE-SEM-CATEGORIA              PIC  X(15) VALUE
004900     'SEM CATEGORIA'.
