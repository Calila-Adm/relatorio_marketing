000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    ICLCATG.
000400 AUTHOR.        E PALMEYRO.
000500 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  22/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
000900*-----------------------------------------------------------
001000* RESOLUCION DE CATEGORIA VIGENTE DE CADA CLIENTE DEL I-CLUB
001100* Y CONTEO DE CLIENTES POR CATEGORIA PARA EL RELATORIO MENSAL.
001200*
001300* LEE EL HISTORICO PERSLOY (UNA LINEA POR TRAMO DE CATEGORIA
001400* DE CADA CLIENTE) Y SE QUEDA, POR CLIENTE, CON EL TRAMO AUN
001500* ACTIVO (PL-INACTIVE-DATE = 0) DE FECHA DE ALTA MAS RECIENTE;
001600* SI HAY EMPATE DE FECHA SE PRIORIZA EL MENOR CODIGO DE
001700* CATEGORIA (CATEGORIA MAS ALTA).
001800*
001900* GRABA DOS ARCHIVOS DE SALIDA:
002000*   CATLKUP  - TABLA CLIENTE / CATEGORIA VIGENTE, ORDENADA POR
002100*              CLIENTE, USADA POR ICLTRANS PARA EL CORTE DE
002200*              COMPRAS POR CATEGORIA (JUNCAO U2).
002300*   EXTCLICAT- CONTEO DE CLIENTES POR CATEGORIA VIGENTE.
002400*-----------------------------------------------------------
002500* HISTORIAL DE MODIFICACIONES
002600*-----------------------------------------------------------
002700* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
002800* --------  ------------  ----------  ------------------------
002900* 22/05/90  EPALMEYRO     ORIGINAL    LISTADO DE CLIENTES CON
003000*                                     DATOS PERSONALES (BASE)
003100* 14/02/94  EPALMEYRO     SR-0201     PASA A CARGAR TABLA EN
003200*                                     MEMORIA CON SEARCH ALL
003300*                                     EN VEZ DE LEER INDEXADO
003400* 22/01/99  R.DELGADO     Y2K-014     FECHAS A 8 DIGITOS
003500* 02/10/03  M.SOSA        SR-0714     ADAPTADO AL SISTEMA
003600*                                     I-CLUB: RESUELVE
003700*                                     CATEGORIA VIGENTE POR
003800*                                     CLIENTE (ANTES ERA UN
003900*                                     LISTADO DE CLIENTES)
004000* 09/10/03  M.SOSA        SR-0719     AGREGA GRABACION DE
004100*                                     CATLKUP PARA USO DE
004200*                                     ICLTRANS
004300* 21/10/03  M.SOSA        SR-0725     DEVUELVE STATUS DE LA
004400*                                     EXTRACAO A ICLMAIN VIA
004500*                                     WSTATUS-RETORNO
004600*-----------------------------------------------------------
004700
004800 ENVIRONMENT DIVISION.
004900*--------------------
005000
005100 CONFIGURATION SECTION.
005200*---------------------
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700*--------------------
005800
005900 FILE-CONTROL.
006000*------------
006100
006200     SELECT PERSLOY          ASSIGN       TO PERSLOY
006300                             ORGANIZATION IS LINE SEQUENTIAL
006400                             FILE STATUS  IS FS-PERSLOY.
006500
006600     SELECT CATLKUP          ASSIGN       TO CATLKUP
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS  IS FS-CATLKUP.
006900
007000     SELECT EXTCLICAT        ASSIGN       TO EXTCLICAT
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS  IS FS-EXTCLICAT.
007300
007400 DATA DIVISION.
007500*-------------
007600
007700 FILE SECTION.
007800*------------
007900
008000 FD  PERSLOY
008100     RECORDING MODE IS F
008200     BLOCK 0.
008300 01  REG-PERSLOY-FD                 PIC X(043).
008400
008500 FD  CATLKUP
008600     RECORDING MODE IS F
008700     BLOCK 0.
008800 01  REG-CATLKUP-FD                 PIC X(028).
008900*-------------------------------------------------------------*
009000* VISAO DE DIAGNOSTICO DO REGISTRO GRAVADO EM CATLKUP,         *
009100* PARA CONFERIR NO DUMP A QUEBRA PESSOA/CATEGORIA SEM PRECISAR *
009200* IR ATE O REG-CATLKUP DE WCATLKP.                             *
009300*-------------------------------------------------------------*
009400 01  REG-CATLKUP-FD-R REDEFINES REG-CATLKUP-FD.
009500     05 CKR-PERSON-ID               PIC  9(09).
009600     05 CKR-CATEGORY-ID             PIC  9(03).
009700     05 CKR-CATEGORY-NAME           PIC  X(15).
009800     05 FILLER                      PIC  X(01).
009900
010000 FD  EXTCLICAT
010100     RECORDING MODE IS F
010200     BLOCK 0.
010300 01  REG-EXTCLICAT-FD               PIC X(060).
010400*-------------------------------------------------------------*
010500* VISAO DE DIAGNOSTICO DO REGISTRO GRAVADO EM EXTCLICAT, NO    *
010600* MESMO LAYOUT DE REG-CATEGORY-MONTH-METRIC (WMETRIC), PARA O  *
010700* OPERADOR LER O DUMP SEM PRECISAR MONTAR A CATEGORY-MONTH     *
010800* DE NOVO NA CABECA.                                           *
010900*-------------------------------------------------------------*
011000 01  REG-EXTCLICAT-FD-R REDEFINES REG-EXTCLICAT-FD.
011100     05 CMR-CATEGORIA               PIC  X(15).
011200     05 CMR-MES                     PIC  9(06).
011300     05 CMR-CONTAGEM                PIC  9(09).
011400     05 CMR-VENDAS                  PIC S9(11)V99.
011500     05 CMR-TICKET-MEDIO            PIC S9(07)V99.
011600     05 FILLER                      PIC  X(08).
011700
011800 WORKING-STORAGE SECTION.
011900*-----------------------
012000 77  CTE-PROGRAMA                   PIC X(08) VALUE 'ICLCATG'.
012100 77  CTE-EXTRATO-EXTCLICAT          PIC X(40) VALUE
012200     'Clientes por Categoria'.
012300
012400 77  FS-PERSLOY                     PIC X(02) VALUE ' '.
012500     88 88-FS-PERSLOY-OK                      VALUE '00'.
012600     88 88-FS-PERSLOY-EOF                     VALUE '10'.
012700
012800 77  FS-CATLKUP                     PIC X(02) VALUE ' '.
012900     88 88-FS-CATLKUP-OK                      VALUE '00'.
013000
013100 77  FS-EXTCLICAT                   PIC X(02) VALUE ' '.
013200     88 88-FS-EXTCLICAT-OK                    VALUE '00'.
013300
013400 77  WS-OPEN-PERSLOY                PIC X     VALUE 'N'.
013500     88 88-OPEN-PERSLOY-SI                    VALUE 'S'.
013600 77  WS-OPEN-CATLKUP                PIC X     VALUE 'N'.
013700     88 88-OPEN-CATLKUP-SI                    VALUE 'S'.
013800 77  WS-OPEN-EXTCLICAT              PIC X     VALUE 'N'.
013900     88 88-OPEN-EXTCLICAT-SI                  VALUE 'S'.
014000
014100 77  WS-FALHOU                      PIC X     VALUE 'N'.
014200     88 88-WS-FALHOU-SI                       VALUE 'S'.
014300
014400 77  WS-LEIDOS-PERSLOY              PIC 9(09) COMP VALUE 0.
014500 77  WS-ATIVOS-PERSLOY              PIC 9(09) COMP VALUE 0.
014600 77  WS-GRABADOS-CATLKUP            PIC 9(09) COMP VALUE 0.
014700 77  WS-GRABADOS-EXTCLICAT          PIC 9(09) COMP VALUE 0.
014800
014900*-----------------------------------------------------------
015000* INDICADOR DE ALTERACAO PARA O BURBUJEO DE REORDENACAO DA
015100* TABELA DE CATEGORIA (MESMO IDIOMA DE TSTVTA01).
015200*-----------------------------------------------------------
015300 77  WS-HUBO-CAMBIO                 PIC X     VALUE 'N'.
015400     88 88-HUBO-CAMBIO-SI                     VALUE 'S'.
015500     88 88-HUBO-CAMBIO-NO                     VALUE 'N'.
015600
015700*-----------------------------------------------------------
015800* TABELA AUXILIAR PARA EXTCLICAT: UMA LINHA POR CATEGORIA
015900* DISTINTA ENCONTRADA (ATE 50 CATEGORIAS DIFERENTES).
016000*-----------------------------------------------------------
016100 01  WT-CLICAT-TABELA.
016200     05 WT-CC-ROW OCCURS 51 TIMES
016300                  ASCENDING KEY IS WT-CC-CATEGORIA
016400                  INDEXED BY       IDX-CLICAT.
016500        10 WT-CC-CATEGORIA          PIC X(15).
016600        10 WT-CC-CONTAGEM           PIC 9(09) COMP.
016700 01  WT-CLICAT-TABELA-R REDEFINES WT-CLICAT-TABELA.
016800     05 FILLER                      PIC X(18) OCCURS 51 TIMES.
016900
017000 77  WS-CLICAT-MAX-OCCURS           PIC 9(009) COMP VALUE 50.
017100 77  WS-CLICAT-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
017200
017300*-----------------------------------------------------------
017400* CAMPOS TEMPORARIOS PARA O SWAP DO BURBUJEO (POR CAMPO, NAO
017500* POR GRUPO, POIS WT-CK-ACTIVE-DATE E WT-CC-CONTAGEM SAO COMP)
017600*-----------------------------------------------------------
017700 77  WS-TEMP-PERSON-ID              PIC 9(09).
017800 77  WS-TEMP-CATEGORY-ID            PIC 9(03).
017900 77  WS-TEMP-CATEGORY-NAME          PIC X(15).
018000 77  WS-TEMP-ACTIVE-DATE            PIC 9(08).
018100 77  WS-TEMP-CATEGORIA              PIC X(15).
018200 77  WS-TEMP-CONTAGEM               PIC 9(09) COMP.
018300
018400*-----------------------------------------------------------
018500* DEFINICION DO ARQUIVO DE HISTORICO DE CATEGORIA (PERSLOY)
018600*-----------------------------------------------------------
018700 COPY WPERSLOY.
018800
018900*-----------------------------------------------------------
019000* DEFINICION DA TABELA CLIENTE/CATEGORIA VIGENTE (CATLKUP)
019100*-----------------------------------------------------------
019200 COPY WCATLKP.
019300
019400*-----------------------------------------------------------
019500* DEFINICION DOS REGISTROS DE EXTRATO E STATUS DE RETORNO
019600*-----------------------------------------------------------
019700 COPY WMETRIC.
019800
019900*---------------------------------------------------
020000* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
020100*---------------------------------------------------
020200 COPY WCANCELA.
020300
020400 LINKAGE SECTION.
020500*---------------
020600
020700 COPY WFECHAS.
020800
020900 COPY WSTATUS.
021000
021100 PROCEDURE DIVISION USING WFECHAS WSTATUS-RETORNO.
021200*------------------------------------------------
021300
021400 00000-CUERPO-PRINCIPAL.
021500*-----------------------
021600
021700     PERFORM 10000-INICIO.
021800
021900     PERFORM 20000-PROCESO
022000       UNTIL 88-FS-PERSLOY-EOF.
022100
022200     PERFORM 30000-FINALIZO.
022300
022400     GOBACK.
022500
022600 FIN-00000.
022700     EXIT.
022800
022900 10000-INICIO.
023000*-------------
023100
023200     INITIALIZE WCANCELA.
023300     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
023400
023500     INITIALIZE WSTATUS-RETORNO.
023600
023700* AS OCORRENCIAS AINDA NAO CARREGADAS FICAM EM HIGH-VALUES PARA
023800* QUE A TABELA PERMANEZA ASCENDENTE PARA O SEARCH ALL (MESMO
023900* IDIOMA DE TSTVTA01).
024000     MOVE HIGH-VALUES           TO WT-CATLKP-TABELA
024100                                   WT-CLICAT-TABELA.
024200
024300     PERFORM 10100-ABRO-ARCHIVOS.
024400
024500     PERFORM 10200-LEO-PRIMERO.
024600
024700 FIN-10000.
024800     EXIT.
024900
025000 10100-ABRO-ARCHIVOS.
025100*-------------------
025200
025300     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
025400
025500     OPEN INPUT  PERSLOY.
025600     EVALUATE TRUE
025700         WHEN 88-FS-PERSLOY-OK
025800              SET 88-OPEN-PERSLOY-SI TO TRUE
025900         WHEN OTHER
026000              MOVE 'PERSLOY'         TO WCANCELA-RECURSO
026100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
026200              MOVE FS-PERSLOY        TO WCANCELA-CODRET
026300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
026400              PERFORM 99999-CANCELO
026500     END-EVALUATE.
026600
026700     OPEN OUTPUT CATLKUP.
026800     EVALUATE TRUE
026900         WHEN 88-FS-CATLKUP-OK
027000              SET 88-OPEN-CATLKUP-SI TO TRUE
027100         WHEN OTHER
027200              MOVE 'CATLKUP'         TO WCANCELA-RECURSO
027300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
027400              MOVE FS-CATLKUP        TO WCANCELA-CODRET
027500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027600              PERFORM 99999-CANCELO
027700     END-EVALUATE.
027800
027900     OPEN OUTPUT EXTCLICAT.
028000     EVALUATE TRUE
028100         WHEN 88-FS-EXTCLICAT-OK
028200              SET 88-OPEN-EXTCLICAT-SI TO TRUE
028300         WHEN OTHER
028400              MOVE 'EXTCLICAT'       TO WCANCELA-RECURSO
028500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
028600              MOVE FS-EXTCLICAT      TO WCANCELA-CODRET
028700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028800              PERFORM 99999-CANCELO
028900     END-EVALUATE.
029000
029100 FIN-10100.
029200     EXIT.
029300
029400 10200-LEO-PRIMERO.
029500*------------------
029600
029700     PERFORM 20100-READ-PERSLOY.
029800
029900 FIN-10200.
030000     EXIT.
030100
030200 20000-PROCESO.
030300*-------------
030400
030500     IF 88-PL-AINDA-ATIVA OF REG-PERSLOY
030600         ADD 1                TO WS-ATIVOS-PERSLOY
030700         PERFORM 20200-BUSCO-CLIENTE
030800     END-IF.
030900
031000     PERFORM 20100-READ-PERSLOY.
031100
031200 FIN-20000.
031300     EXIT.
031400
031500 20100-READ-PERSLOY.
031600*--------------------
031700
031800     INITIALIZE      REG-PERSLOY.
031900     READ PERSLOY INTO REG-PERSLOY.
032000
032100     EVALUATE TRUE
032200         WHEN 88-FS-PERSLOY-OK
032300              ADD 1            TO WS-LEIDOS-PERSLOY
032400         WHEN 88-FS-PERSLOY-EOF
032500              CONTINUE
032600         WHEN OTHER
032700              MOVE '20100-READ-PERSLOY' TO WCANCELA-PARRAFO
032800              MOVE 'PERSLOY'       TO WCANCELA-RECURSO
032900              MOVE 'READ'          TO WCANCELA-OPERACION
033000              MOVE FS-PERSLOY      TO WCANCELA-CODRET
033100              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
033200              PERFORM 99999-CANCELO
033300     END-EVALUATE.
033400
033500 FIN-20100.
033600     EXIT.
033700
033800*-----------------------------------------------------------
033900* CRITERIO DE DESEMPATE (SR-0714): FICA COM A LINHA DE MAIOR
034000* PL-ACTIVE-DATE; EM CASO DE EMPATE, A DE MENOR PL-CATEGORY-ID.
034100*-----------------------------------------------------------
034200 20200-BUSCO-CLIENTE.
034300*--------------------
034400
034500     SEARCH ALL WT-CK-ROW
034600         AT END
034700              PERFORM 20210-INCORPORO-CLIENTE
034800         WHEN WT-CK-PERSON-ID (IDX-CATLKP) = PL-PERSON-ID
034900              PERFORM 20220-COMPARO-VIGENCIA
035000     END-SEARCH.
035100
035200 FIN-20200.
035300     EXIT.
035400
035500 20210-INCORPORO-CLIENTE.
035600*------------------------
035700
035800     MOVE '20210-INCORPORO-CLIENTE' TO WCANCELA-PARRAFO.
035900
036000     ADD 1                          TO WS-CATLKP-ULTIMO-CARGADO.
036100
036200     IF WS-CATLKP-ULTIMO-CARGADO > WS-CATLKP-MAX-OCCURS
036300         MOVE 'WT-CK-ROW'           TO WCANCELA-RECURSO
036400         MOVE 'ALTA CLIENTE'        TO WCANCELA-OPERACION
036500         MOVE WS-CATLKP-ULTIMO-CARGADO TO WCANCELA-CODRET
036600         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
036700                                    TO WCANCELA-MENSAJE
036800         PERFORM 99999-CANCELO
036900     END-IF.
037000
037100     MOVE PL-PERSON-ID     TO WT-CK-PERSON-ID
037200                              (WS-CATLKP-ULTIMO-CARGADO).
037300     MOVE PL-CATEGORY-ID   TO WT-CK-CATEGORY-ID
037400                              (WS-CATLKP-ULTIMO-CARGADO).
037500     MOVE PL-CATEGORY-NAME TO WT-CK-CATEGORY-NAME
037600                              (WS-CATLKP-ULTIMO-CARGADO).
037700     MOVE PL-ACTIVE-DATE   TO WT-CK-ACTIVE-DATE
037800                              (WS-CATLKP-ULTIMO-CARGADO).
037900
038000     SET 88-HUBO-CAMBIO-SI          TO TRUE.
038100
038200     PERFORM 20211-ORDENO-TABLA
038300        THRU 20211-EXIT
038400       UNTIL 88-HUBO-CAMBIO-NO.
038500
038600 FIN-20210.
038700     EXIT.
038800
038900 20211-ORDENO-TABLA.
039000*-------------------
039100
039200     SET 88-HUBO-CAMBIO-NO          TO TRUE.
039300     SET IDX-CATLKP                 TO 1.
039400
039500     PERFORM 20212-COMPARO-SWAP
039600        THRU 20212-EXIT
039700       UNTIL IDX-CATLKP > WS-CATLKP-ULTIMO-CARGADO.
039800
039900 20211-EXIT.
040000     EXIT.
040100
040200 20212-COMPARO-SWAP.
040300*--------------------
040400
040500     IF WT-CK-PERSON-ID (IDX-CATLKP)
040600      > WT-CK-PERSON-ID (IDX-CATLKP + 1)
040700  MOVE WT-CK-PERSON-ID   (IDX-CATLKP) TO WS-TEMP-PERSON-ID
040800  MOVE WT-CK-CATEGORY-ID (IDX-CATLKP)
040900                        TO WS-TEMP-CATEGORY-ID
041000  MOVE WT-CK-CATEGORY-NAME (IDX-CATLKP)
041100                        TO WS-TEMP-CATEGORY-NAME
041200  MOVE WT-CK-ACTIVE-DATE (IDX-CATLKP)
041300                        TO WS-TEMP-ACTIVE-DATE
041400
041500  MOVE WT-CK-PERSON-ID   (IDX-CATLKP + 1)
041600             TO WT-CK-PERSON-ID   (IDX-CATLKP)
041700  MOVE WT-CK-CATEGORY-ID (IDX-CATLKP + 1)
041800             TO WT-CK-CATEGORY-ID (IDX-CATLKP)
041900  MOVE WT-CK-CATEGORY-NAME (IDX-CATLKP + 1)
042000             TO WT-CK-CATEGORY-NAME (IDX-CATLKP)
042100  MOVE WT-CK-ACTIVE-DATE (IDX-CATLKP + 1)
042200             TO WT-CK-ACTIVE-DATE (IDX-CATLKP)
042300
042400  MOVE WS-TEMP-PERSON-ID
042500             TO WT-CK-PERSON-ID   (IDX-CATLKP + 1)
042600  MOVE WS-TEMP-CATEGORY-ID
042700             TO WT-CK-CATEGORY-ID (IDX-CATLKP + 1)
042800  MOVE WS-TEMP-CATEGORY-NAME
042900             TO WT-CK-CATEGORY-NAME (IDX-CATLKP + 1)
043000  MOVE WS-TEMP-ACTIVE-DATE
043100             TO WT-CK-ACTIVE-DATE (IDX-CATLKP + 1)
043200  SET 88-HUBO-CAMBIO-SI TO TRUE
043300     END-IF.
043400
043500     SET IDX-CATLKP UP BY 1.
043600
043700 20212-EXIT.
043800     EXIT.
043900
044000 20220-COMPARO-VIGENCIA.
044100*-----------------------
044200
044300     IF PL-ACTIVE-DATE > WT-CK-ACTIVE-DATE (IDX-CATLKP)
044400        OR (PL-ACTIVE-DATE = WT-CK-ACTIVE-DATE (IDX-CATLKP)
044500            AND PL-CATEGORY-ID < WT-CK-CATEGORY-ID (IDX-CATLKP))
044600         DISPLAY 'ICLCATG - CLIENTE ' PL-PERSON-ID
044700                 ' TROCA DE TRAMO VIGENTE EM '
044800                 PLR-ACTIVE-DIA '/' PLR-ACTIVE-MES '/'
044900                 PLR-ACTIVE-ANO
045000         MOVE PL-CATEGORY-ID     TO WT-CK-CATEGORY-ID (IDX-CATLKP)
045100  MOVE PL-CATEGORY-NAME
045200             TO WT-CK-CATEGORY-NAME (IDX-CATLKP)
045300         MOVE PL-ACTIVE-DATE     TO WT-CK-ACTIVE-DATE (IDX-CATLKP)
045400     END-IF.
045500
045600 FIN-20220.
045700     EXIT.
045800
045900 30000-FINALIZO.
046000*--------------
046100
046200     PERFORM 30100-GRABO-CATLKP.
046300
046400     PERFORM 30200-ACUMULO-EXTCLICAT.
046500
046600     PERFORM 30300-GRABO-EXTCLICAT.
046700
046800     PERFORM 30900-DEVUELVO-STATUS.
046900
047000     PERFORM 31000-CIERRO-ARCHIVOS.
047100
047200 FIN-30000.
047300     EXIT.
047400
047500 30100-GRABO-CATLKP.
047600*-------------------
047700
047800     SET IDX-CATLKP TO 1.
047900
048000     PERFORM 30110-GRABO-CATLKP-UNO
048100        THRU 30110-EXIT
048200       UNTIL IDX-CATLKP > WS-CATLKP-ULTIMO-CARGADO.
048300
048400 FIN-30100.
048500     EXIT.
048600
048700 30110-GRABO-CATLKP-UNO.
048800*----------------------
048900
049000     MOVE SPACES                         TO REG-CATLKUP.
049100     MOVE WT-CK-PERSON-ID (IDX-CATLKP)   TO CK-PERSON-ID.
049200     MOVE WT-CK-CATEGORY-ID (IDX-CATLKP) TO CK-CATEGORY-ID.
049300     MOVE WT-CK-CATEGORY-NAME (IDX-CATLKP)
049400                                          TO CK-CATEGORY-NAME.
049500
049600     WRITE REG-CATLKUP-FD FROM REG-CATLKUP.
049700
049800     EVALUATE TRUE
049900         WHEN 88-FS-CATLKUP-OK
050000              ADD 1                TO WS-GRABADOS-CATLKUP
050100         WHEN OTHER
050200              MOVE '30110-GRABO-CATLKP-UNO' TO WCANCELA-PARRAFO
050300              MOVE 'CATLKUP'       TO WCANCELA-RECURSO
050400              MOVE 'WRITE'         TO WCANCELA-OPERACION
050500              MOVE FS-CATLKUP      TO WCANCELA-CODRET
050600              MOVE 'ERROR AO GRAVAR CATLKUP' TO WCANCELA-MENSAJE
050700              SET 88-WS-FALHOU-SI  TO TRUE
050800     END-EVALUATE.
050900
051000     SET IDX-CATLKP UP BY 1.
051100
051200 30110-EXIT.
051300     EXIT.
051400
051500*-----------------------------------------------------------
051600* PERCORRE A TABELA CATLKUP JA ORDENADA E ACUMULA UMA TABELA
051700* SEPARADA, MENOR, DE CONTAGEM POR CATEGORIA (NAO PRECISA
051800* ESTAR ORDENADA POR CLIENTE PARA ESTE FIM).
051900*-----------------------------------------------------------
052000 30200-ACUMULO-EXTCLICAT.
052100*------------------------
052200
052300     SET IDX-CATLKP TO 1.
052400
052500     PERFORM 30210-ACUMULO-EXTCLICAT-UNO
052600        THRU 30210-EXIT
052700       UNTIL IDX-CATLKP > WS-CATLKP-ULTIMO-CARGADO.
052800
052900 FIN-30200.
053000     EXIT.
053100
053200 30210-ACUMULO-EXTCLICAT-UNO.
053300*----------------------------
053400
053500     SEARCH ALL WT-CC-ROW
053600         AT END
053700              PERFORM 30220-INCORPORO-CATEGORIA
053800         WHEN WT-CC-CATEGORIA (IDX-CLICAT)
053900            = WT-CK-CATEGORY-NAME (IDX-CATLKP)
054000              ADD 1 TO WT-CC-CONTAGEM (IDX-CLICAT)
054100     END-SEARCH.
054200
054300     SET IDX-CATLKP UP BY 1.
054400
054500 30210-EXIT.
054600     EXIT.
054700
054800 30220-INCORPORO-CATEGORIA.
054900*--------------------------
055000
055100     ADD 1 TO WS-CLICAT-ULTIMO-CARGADO.
055200
055300     IF WS-CLICAT-ULTIMO-CARGADO > WS-CLICAT-MAX-OCCURS
055400         MOVE '30220-INCORPORO-CATEGORIA' TO WCANCELA-PARRAFO
055500         MOVE 'WT-CC-ROW'           TO WCANCELA-RECURSO
055600         MOVE 'ALTA CATEGORIA'      TO WCANCELA-OPERACION
055700         MOVE WS-CLICAT-ULTIMO-CARGADO TO WCANCELA-CODRET
055800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
055900                                    TO WCANCELA-MENSAJE
056000         PERFORM 99999-CANCELO
056100     END-IF.
056200
056300     MOVE WT-CK-CATEGORY-NAME (IDX-CATLKP)
056400                              TO WT-CC-CATEGORIA
056500                                 (WS-CLICAT-ULTIMO-CARGADO).
056600     MOVE 1                  TO WT-CC-CONTAGEM
056700                                 (WS-CLICAT-ULTIMO-CARGADO).
056800
056900     SET 88-HUBO-CAMBIO-SI          TO TRUE.
057000
057100     PERFORM 30221-ORDENO-CLICAT
057200        THRU 30221-EXIT
057300       UNTIL 88-HUBO-CAMBIO-NO.
057400
057500 FIN-30220.
057600     EXIT.
057700
057800 30221-ORDENO-CLICAT.
057900*--------------------
058000
058100     SET 88-HUBO-CAMBIO-NO          TO TRUE.
058200     SET IDX-CLICAT                 TO 1.
058300
058400     PERFORM 30222-COMPARO-SWAP-CC
058500        THRU 30222-EXIT
058600       UNTIL IDX-CLICAT > WS-CLICAT-ULTIMO-CARGADO.
058700
058800 30221-EXIT.
058900     EXIT.
059000
059100 30222-COMPARO-SWAP-CC.
059200*----------------------
059300
059400     IF WT-CC-CATEGORIA (IDX-CLICAT)
059500      > WT-CC-CATEGORIA (IDX-CLICAT + 1)
059600  MOVE WT-CC-CATEGORIA (IDX-CLICAT) TO WS-TEMP-CATEGORIA
059700  MOVE WT-CC-CONTAGEM  (IDX-CLICAT) TO WS-TEMP-CONTAGEM
059800
059900  MOVE WT-CC-CATEGORIA (IDX-CLICAT + 1)
060000             TO WT-CC-CATEGORIA (IDX-CLICAT)
060100  MOVE WT-CC-CONTAGEM  (IDX-CLICAT + 1)
060200             TO WT-CC-CONTAGEM  (IDX-CLICAT)
060300
060400  MOVE WS-TEMP-CATEGORIA
060500             TO WT-CC-CATEGORIA (IDX-CLICAT + 1)
060600  MOVE WS-TEMP-CONTAGEM
060700             TO WT-CC-CONTAGEM  (IDX-CLICAT + 1)
060800  SET 88-HUBO-CAMBIO-SI TO TRUE
060900     END-IF.
061000
061100     SET IDX-CLICAT UP BY 1.
061200
061300 30222-EXIT.
061400     EXIT.
061500
061600 30300-GRABO-EXTCLICAT.
061700*----------------------
061800
061900     SET IDX-CLICAT TO 1.
062000
062100     PERFORM 30310-GRABO-EXTCLICAT-UNO
062200        THRU 30310-EXIT
062300       UNTIL IDX-CLICAT > WS-CLICAT-ULTIMO-CARGADO.
062400
062500 FIN-30300.
062600     EXIT.
062700
062800 30310-GRABO-EXTCLICAT-UNO.
062900*--------------------------
063000
063100     INITIALIZE                 REG-CATEGORY-MONTH-METRIC.
063200     MOVE WT-CC-CATEGORIA (IDX-CLICAT)  TO CM-CATEGORIA.
063300     MOVE WFEC-MES-FECHADO-AAAAMM       TO CM-MES.
063400     MOVE WT-CC-CONTAGEM (IDX-CLICAT)   TO CM-CONTAGEM.
063500
063600     WRITE REG-EXTCLICAT-FD FROM REG-CATEGORY-MONTH-METRIC.
063700
063800     EVALUATE TRUE
063900         WHEN 88-FS-EXTCLICAT-OK
064000              ADD 1                TO WS-GRABADOS-EXTCLICAT
064100         WHEN OTHER
064200              MOVE '30310-GRABO-EXTCLICAT-UNO' TO WCANCELA-PARRAFO
064300              MOVE 'EXTCLICAT'     TO WCANCELA-RECURSO
064400              MOVE 'WRITE'         TO WCANCELA-OPERACION
064500              MOVE FS-EXTCLICAT    TO WCANCELA-CODRET
064600              MOVE 'ERROR AO GRAVAR EXTCLICAT' TO WCANCELA-MENSAJE
064700              SET 88-WS-FALHOU-SI  TO TRUE
064800     END-EVALUATE.
064900
065000     SET IDX-CLICAT UP BY 1.
065100
065200 30310-EXIT.
065300     EXIT.
065400
065500 30900-DEVUELVO-STATUS.
065600*----------------------
065700
065800     MOVE 1                        TO WSTAT-QTDE.
065900     MOVE CTE-EXTRATO-EXTCLICAT    TO WSTAT-EXTRATO (1).
066000
066100     IF 88-WS-FALHOU-SI
066200         MOVE 'FALHA  '            TO WSTAT-STATUS (1)
066300         MOVE 'ERRO DE I/O - VER LOG'
066400                                   TO WSTAT-MOTIVO (1)
066500     ELSE
066600         MOVE 'SUCESSO'            TO WSTAT-STATUS (1)
066700         MOVE ' '                  TO WSTAT-MOTIVO (1)
066800     END-IF.
066900
067000 FIN-30900.
067100     EXIT.
067200
067300 31000-CIERRO-ARCHIVOS.
067400*----------------------
067500
067600     IF 88-OPEN-PERSLOY-SI
067700        CLOSE PERSLOY
067800     END-IF.
067900
068000     IF 88-OPEN-CATLKUP-SI
068100        CLOSE CATLKUP
068200     END-IF.
068300
068400     IF 88-OPEN-EXTCLICAT-SI
068500        CLOSE EXTCLICAT
068600     END-IF.
068700
068800 FIN-31000.
068900     EXIT.
069000
069100 99999-CANCELO.
069200*--------------
069300
069400     PERFORM 31000-CIERRO-ARCHIVOS.
069500
069600     CALL 'CANCELA' USING WCANCELA.
069700
069800     GOBACK.
069900
070000 FIN-99999.
070100     EXIT.
