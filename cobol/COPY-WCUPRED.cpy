000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO COUPRED - MOVIMENTO DE RESGATE DE CUPOM       *
000300* ARQUIVO DE ENTRADA, LINE SEQUENTIAL, SEM ORDEM                 *
000400* LONGITUD DE REGISTRO (17)                                      *
000500*----------------------------------------------------------------*
000600 01  REG-CUPRED.
000700     05 CR-COUPON-ID                PIC  9(07).
000800     05 CR-STATUS                   PIC  X(10).
000900
001000*----------------------------------------------------------------*
001100* WS-CR-STATUS-UC RECEBE CR-STATUS CONVERTIDO PARA MAIUSCULAS    *
001200* (INSPECT CONVERTING) ANTES DE TESTAR OS NIVEIS 88 ABAIXO, POIS *
001300* O ARQUIVO DE ORIGEM GRAVA O STATUS EM QUALQUER CAIXA.          *
001400*----------------------------------------------------------------*
001500 01  WS-CR-STATUS-UC                PIC  X(10).
001600     88 88-CR-EMITIDO                        VALUE 'EMITIDO   '.
001700     88 88-CR-CONSUMIDO                      VALUE 'CONSUMIDO '.
001800     88 88-CR-CANCELADO                      VALUE 'CANCELADO '.
