000100*----------------------------------------------------------------*
000200* COPY DE TABELA DE RETORNO DE STATUS DE EXTRATO (STATLOG)       *
000300* ICLMAIN CARREGA UMA COPIA EM WORKING-STORAGE E A PASSA POR     *
000400* REFERENCIA A CADA CALL; O PROGRAMA CHAMADO A RECEBE EM SUA     *
000500* LINKAGE SECTION E PREENCHE UMA LINHA POR EXTRATO QUE PRODUZIU. *
000600* PREVISTAS 10 LINHAS DE STATUS POR CHAMADA.                     *
000700* LONGITUD DE REGISTRO (770 = 2 + 10*77)                         *
000800*----------------------------------------------------------------*
000900 01  WSTATUS-RETORNO.
001000     05 WSTAT-QTDE                  PIC S9(04) COMP VALUE 0.
001100     05 WSTAT-LINHA OCCURS 10 TIMES.
001200        10 WSTAT-EXTRATO            PIC  X(40).
001300        10 WSTAT-STATUS             PIC  X(07).
001400           88 88-WSTAT-SUCESSO               VALUE 'SUCESSO'.
001500           88 88-WSTAT-FALHA                 VALUE 'FALHA  '.
001600        10 WSTAT-MOTIVO             PIC  X(30).
