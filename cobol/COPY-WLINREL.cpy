000100*----------------------------------------------------------------*
000200* COPY DE LINHA DE IMPRESSAO DO RELATORIO MENSAL I-CLUB (ICLRPT) *
000300* REGISTRO BASE DE 132 POSICOES COM REDEFINES POR TIPO DE LINHA. *
000400* OS CAMPOS P1, P9, ... SEGUEM O PADRAO DE POSICOES DE COLUNA    *
000500* JA USADO NOS DEMAIS LISTADOS DO SISTEMA (VER COPY-WCANCELA E   *
000600* O LISTADO DE CLIENTES).  AS REDEFINES NOMEADAS ABAIXO FORAM    *
000700* ACRESCENTADAS QUANDO O RELATORIO GANHOU AS TABELAS DE RANKING  *
000800* E DE CUPONS (VER LOG DE ALTERACOES DO ICLRPT).                 *
000900* LONGITUD DE REGISTRO (132)                                     *
001000*----------------------------------------------------------------*
001100 01  WLINEA                         PIC  X(132).
001200
001300 01  WLIN-GENERICA REDEFINES WLINEA.
001400     05 P1                          PIC  X(08).
001500     05 P9                          PIC  X(02).
001600     05 P11                         PIC  X(01).
001700     05 P12                         PIC  X(43).
001800     05 P55                         PIC  X(02).
001900     05 P58                         PIC  X(03).
002000     05 P61                         PIC  X(01).
002100     05 P62                         PIC  X(60).
002200     05 P122                        PIC  X(05).
002300     05 P127                        PIC  X(06).
002400
002500 01  WLIN-RANKING REDEFINES WLINEA.
002600     05 RK-LOJA                     PIC  X(30).
002700     05 FILLER                      PIC  X(02).
002800     05 RK-VALOR-ATUAL              PIC  Z(15)9.99-.
002900     05 FILLER                      PIC  X(02).
003000     05 RK-VALOR-YOY                PIC  Z(15)9.99-.
003100     05 FILLER                      PIC  X(02).
003200     05 RK-VARIACAO                 PIC  X(20).
003300     05 FILLER                      PIC  X(21).
003400
003500 01  WLIN-CUPOM REDEFINES WLINEA.
003600     05 CT-CATEGORIA                PIC  X(20).
003700     05 CT-EMITIDOS                 PIC  ZZZ,ZZZ,ZZ9.
003800     05 FILLER                      PIC  X(02).
003900     05 CT-CONSUMIDOS               PIC  ZZZ,ZZZ,ZZ9.
004000     05 FILLER                      PIC  X(02).
004100     05 CT-TAXA-CONVERSAO           PIC  ZZ9.9.
004200     05 CT-TAXA-PCT-SINAL           PIC  X(01).
004300     05 FILLER                      PIC  X(79).
004400
004500 01  WLIN-TICKET REDEFINES WLINEA.
004600     05 TK-CATEGORIA                PIC  X(15).
004700     05 FILLER                      PIC  X(02).
004800     05 TK-TICKET-ATUAL             PIC  X(16).
004900     05 FILLER                      PIC  X(02).
005000     05 TK-TICKET-YOY               PIC  X(16).
005100     05 FILLER                      PIC  X(02).
005200     05 TK-VARIACAO                 PIC  X(20).
005300     05 FILLER                      PIC  X(59).
005400
005500*----------------------------------------------------------------*
005600* CAMPOS DE TRABALHO PARA FORMATACAO DE NUMEROS E MOEDA (SR-0737)*
005700* INTEIRO COM SEPARADOR DE MILHAR ',' E MOEDA "R$ " + ','        *
005800* DE MILHAR + '.' + 2 DECIMAIS (SEM DECIMAL-POINT IS COMMA NO    *
005900* SPECIAL-NAMES DO ICLRPT - PONTO E O DECIMAL, PADRAO USA - *
006000* AJUSTE SR-0752).                                          *
006100*----------------------------------------------------------------*
006200 01  WS-EDICAO.
006300     05 WS-ED-INTEIRO                PIC  Z,ZZZ,ZZZ,ZZ9.
006400     05 WS-ED-MOEDA                  PIC  Z,ZZZ,ZZZ,ZZ9.99-.
006500     05 WS-ED-MOEDA-CS               PIC  X(25).
006600     05 WS-ED-PERCENT                PIC  ZZ9.9.
