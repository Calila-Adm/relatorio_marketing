000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    ICLTRANS.
000400 AUTHOR.        E PALMEYRO.
000500 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  11/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
000900*-----------------------------------------------------------
001000* MOTOR DE ACUMULACAO DAS TRANSACOES DE COMPRA DO I-CLUB.
001100*
001200* PAREIA CADA LINHA DE TRANLOY (UMA POR TRANSACAO INFORMADA
001300* PELO SISTEMA DE FIDELIDADE) COM O DETALHE DE COMPRA EM
001400* TRANSACT (CARREGADO EM TABELA E BUSCADO POR SEARCH ALL) E,
001500* QUANDO A TRANSACAO E VALIDA (NAO RECHAZADA NEM CANCELADA,
001600* DATA DE COMPRA PREENCHIDA, CONTRATANTE SHOPPING '12  '),
001700* CLASSIFICA A COMPRA NO MES FECHADO OU NO MES DE COMPARACAO
001800* DO ANO ANTERIOR (YoY) E ACUMULA:
001900*   - COMPRADORES E VISITAS DISTINTAS DO MES (GERAL)
002000*   - VENDAS E NOTAS REGISTRADAS DO MES (GERAL)
002100*   - CONTAGEM/COMPRADORES/VENDAS POR LOJA DO MES
002200*   - VISITAS/CLIENTES/VENDAS POR CATEGORIA DO MES (CATLKUP)
002300*
002400* GRAVA OS EXTRATOS EXTCOMPR, EXTVISIT, EXTVISCA, EXTVENDA,
002500* EXTNOTAS, EXTRANK1 (LOJAS POR COMPRADORES), EXTRANK2 (LOJAS
002600* POR VENDAS), EXTRANK3 (LOJAS POR NOTAS) E EXTTICKT (TICKET
002700* MEDIO POR CATEGORIA - NOTA/VISITA/CLIENTE).
002800*-----------------------------------------------------------
002900* HISTORIAL DE MODIFICACIONES
003000*-----------------------------------------------------------
003100* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
003200* --------  ------------  ----------  ------------------------
003300* 05/12/03  M.SOSA        SR-0751     CORRIGE O DESEMPATE DOS
003400*                                     RANKINGS R1/R2/R3: A
003500*                                     TABELA WT-LM ESTA EM
003600*                                     ORDEM DE BALDE/STORE-ID,
003700*                                     NAO DE NOME, ENTAO PASSA
003800*                                     A COMPARAR O NOME EM
003900*                                     WS-RANK-MELHOR-STORE-NAME
004000*                                     PARA O EMPATE SAIR NA
004100*                                     ORDEM ALFABETICA PEDIDA
004200* 11/06/90  EPALMEYRO     ORIGINAL    LISTADO DE TRANSACCIONES
004300*                                     DEL DIA (BASE)
004400* 03/03/94  EPALMEYRO     SR-0233     PASA A CARGAR TABLAS EN
004500*                                     MEMORIA CON SEARCH ALL
004600*                                     EN VEZ DE ARCHIVOS
004700*                                     INDEXADOS
004800* 25/01/99  R.DELGADO     Y2K-014     FECHAS A 8 DIGITOS
004900* 14/10/03  M.SOSA        SR-0716     ADAPTADO AL SISTEMA
005000*                                     I-CLUB: ACUMULA COMPRAS,
005100*                                     VISITAS E VENDAS POR
005200*                                     LOJA E CATEGORIA (ANTES
005300*                                     ERA UN LISTADO DIARIO)
005400* 20/10/03  M.SOSA        SR-0721     AGREGA RANKINGS DE LOJAS
005500*                                     (COMPRADORES/VENDAS/
005600*                                     NOTAS) - EXTRANK1/2/3
005700* 24/10/03  M.SOSA        SR-0723     AGREGA TICKET MEDIO POR
005800*                                     CATEGORIA - EXTTICKT
005900* 27/10/03  M.SOSA        SR-0725     DEVUELVE STATUS DE LAS
006000*                                     EXTRACOES A ICLMAIN VIA
006100*                                     WSTATUS-RETORNO
006200*-----------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500*--------------------
006600
006700 CONFIGURATION SECTION.
006800*---------------------
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300*--------------------
007400
007500 FILE-CONTROL.
007600*------------
007700
007800     SELECT TRANLOY          ASSIGN       TO TRANLOY
007900                             ORGANIZATION IS LINE SEQUENTIAL
008000                             FILE STATUS  IS FS-TRANLOY.
008100
008200     SELECT TRANSACT         ASSIGN       TO TRANSACT
008300                             ORGANIZATION IS LINE SEQUENTIAL
008400                             FILE STATUS  IS FS-TRANSACT.
008500
008600     SELECT STORES           ASSIGN       TO STORES
008700                             ORGANIZATION IS LINE SEQUENTIAL
008800                             FILE STATUS  IS FS-STORES.
008900
009000     SELECT CATLKUP          ASSIGN       TO CATLKUP
009100                             ORGANIZATION IS LINE SEQUENTIAL
009200                             FILE STATUS  IS FS-CATLKUP.
009300
009400     SELECT EXTCOMPR         ASSIGN       TO EXTCOMPR
009500                             ORGANIZATION IS LINE SEQUENTIAL
009600                             FILE STATUS  IS FS-EXTCOMPR.
009700
009800     SELECT EXTVISIT         ASSIGN       TO EXTVISIT
009900                             ORGANIZATION IS LINE SEQUENTIAL
010000                             FILE STATUS  IS FS-EXTVISIT.
010100
010200     SELECT EXTVISCA         ASSIGN       TO EXTVISCA
010300                             ORGANIZATION IS LINE SEQUENTIAL
010400                             FILE STATUS  IS FS-EXTVISCA.
010500
010600     SELECT EXTVENDA         ASSIGN       TO EXTVENDA
010700                             ORGANIZATION IS LINE SEQUENTIAL
010800                             FILE STATUS  IS FS-EXTVENDA.
010900
011000     SELECT EXTNOTAS         ASSIGN       TO EXTNOTAS
011100                             ORGANIZATION IS LINE SEQUENTIAL
011200                             FILE STATUS  IS FS-EXTNOTAS.
011300
011400     SELECT EXTRANK1         ASSIGN       TO EXTRANK1
011500                             ORGANIZATION IS LINE SEQUENTIAL
011600                             FILE STATUS  IS FS-EXTRANK1.
011700
011800     SELECT EXTRANK2         ASSIGN       TO EXTRANK2
011900                             ORGANIZATION IS LINE SEQUENTIAL
012000                             FILE STATUS  IS FS-EXTRANK2.
012100
012200     SELECT EXTRANK3         ASSIGN       TO EXTRANK3
012300                             ORGANIZATION IS LINE SEQUENTIAL
012400                             FILE STATUS  IS FS-EXTRANK3.
012500
012600     SELECT EXTTICKT         ASSIGN       TO EXTTICKT
012700                             ORGANIZATION IS LINE SEQUENTIAL
012800                             FILE STATUS  IS FS-EXTTICKT.
012900
013000 DATA DIVISION.
013100*-------------
013200
013300 FILE SECTION.
013400*------------
013500
013600 FD  TRANLOY
013700     RECORDING MODE IS F
013800     BLOCK 0.
013900 01  REG-TRANLOY-FD                 PIC X(019).
014000
014100 FD  TRANSACT
014200     RECORDING MODE IS F
014300     BLOCK 0.
014400 01  REG-TRANSAC-FD                 PIC X(049).
014500
014600 FD  STORES
014700     RECORDING MODE IS F
014800     BLOCK 0.
014900 01  REG-STORES-FD                  PIC X(040).
015000
015100 FD  CATLKUP
015200     RECORDING MODE IS F
015300     BLOCK 0.
015400 01  REG-CATLKUP-FD                 PIC X(028).
015500
015600 FD  EXTCOMPR
015700     RECORDING MODE IS F
015800     BLOCK 0.
015900 01  REG-EXTCOMPR-FD                PIC X(030).
016000
016100 FD  EXTVISIT
016200     RECORDING MODE IS F
016300     BLOCK 0.
016400 01  REG-EXTVISIT-FD                PIC X(030).
016500
016600 FD  EXTVISCA
016700     RECORDING MODE IS F
016800     BLOCK 0.
016900 01  REG-EXTVISCA-FD                PIC X(060).
017000
017100 FD  EXTVENDA
017200     RECORDING MODE IS F
017300     BLOCK 0.
017400 01  REG-EXTVENDA-FD                PIC X(030).
017500
017600 FD  EXTNOTAS
017700     RECORDING MODE IS F
017800     BLOCK 0.
017900 01  REG-EXTNOTAS-FD                PIC X(030).
018000
018100 FD  EXTRANK1
018200     RECORDING MODE IS F
018300     BLOCK 0.
018400 01  REG-EXTRANK1-FD                PIC X(060).
018500
018600 FD  EXTRANK2
018700     RECORDING MODE IS F
018800     BLOCK 0.
018900 01  REG-EXTRANK2-FD                PIC X(060).
019000
019100 FD  EXTRANK3
019200     RECORDING MODE IS F
019300     BLOCK 0.
019400 01  REG-EXTRANK3-FD                PIC X(060).
019500
019600 FD  EXTTICKT
019700     RECORDING MODE IS F
019800     BLOCK 0.
019900 01  REG-EXTTICKT-FD                PIC X(058).
020000
020100 WORKING-STORAGE SECTION.
020200*-----------------------
020300 77  CTE-PROGRAMA                   PIC X(08) VALUE 'ICLTRANS'.
020400 77  CTE-EXTRATO-EXTCOMPR           PIC X(40) VALUE
020500     'Compradores Distintos por Mes'.
020600 77  CTE-EXTRATO-EXTVISIT           PIC X(40) VALUE
020700     'Visitas Distintas por Mes'.
020800 77  CTE-EXTRATO-EXTVISCA           PIC X(40) VALUE
020900     'Visitas por Categoria e Mes'.
021000 77  CTE-EXTRATO-EXTVENDA           PIC X(40) VALUE
021100     'Vendas por Mes'.
021200 77  CTE-EXTRATO-EXTNOTAS           PIC X(40) VALUE
021300     'Notas Registradas por Mes'.
021400 77  CTE-EXTRATO-EXTRANK1           PIC X(40) VALUE
021500     'Ranking de Lojas por Compradores'.
021600 77  CTE-EXTRATO-EXTRANK2           PIC X(40) VALUE
021700     'Ranking de Lojas por Notas'.
021800 77  CTE-EXTRATO-EXTRANK3           PIC X(40) VALUE
021900     'Ranking de Lojas por Vendas'.
022000 77  CTE-EXTRATO-EXTTICKT           PIC X(40) VALUE
022100     'Ticket Medio por Categoria'.
022200
022300 77  FS-TRANLOY                     PIC X(02) VALUE ' '.
022400     88 88-FS-TRANLOY-OK                       VALUE '00'.
022500     88 88-FS-TRANLOY-EOF                      VALUE '10'.
022600
022700 77  FS-TRANSACT                    PIC X(02) VALUE ' '.
022800     88 88-FS-TRANSACT-OK                      VALUE '00'.
022900     88 88-FS-TRANSACT-EOF                     VALUE '10'.
023000
023100 77  FS-STORES                      PIC X(02) VALUE ' '.
023200     88 88-FS-STORES-OK                        VALUE '00'.
023300     88 88-FS-STORES-EOF                       VALUE '10'.
023400
023500 77  FS-CATLKUP                     PIC X(02) VALUE ' '.
023600     88 88-FS-CATLKUP-OK                       VALUE '00'.
023700     88 88-FS-CATLKUP-EOF                      VALUE '10'.
023800
023900 77  FS-EXTCOMPR                    PIC X(02) VALUE ' '.
024000     88 88-FS-EXTCOMPR-OK                      VALUE '00'.
024100 77  FS-EXTVISIT                    PIC X(02) VALUE ' '.
024200     88 88-FS-EXTVISIT-OK                      VALUE '00'.
024300 77  FS-EXTVISCA                    PIC X(02) VALUE ' '.
024400     88 88-FS-EXTVISCA-OK                      VALUE '00'.
024500 77  FS-EXTVENDA                    PIC X(02) VALUE ' '.
024600     88 88-FS-EXTVENDA-OK                      VALUE '00'.
024700 77  FS-EXTNOTAS                    PIC X(02) VALUE ' '.
024800     88 88-FS-EXTNOTAS-OK                      VALUE '00'.
024900 77  FS-EXTRANK1                    PIC X(02) VALUE ' '.
025000     88 88-FS-EXTRANK1-OK                      VALUE '00'.
025100 77  FS-EXTRANK2                    PIC X(02) VALUE ' '.
025200     88 88-FS-EXTRANK2-OK                      VALUE '00'.
025300 77  FS-EXTRANK3                    PIC X(02) VALUE ' '.
025400     88 88-FS-EXTRANK3-OK                      VALUE '00'.
025500 77  FS-EXTTICKT                    PIC X(02) VALUE ' '.
025600     88 88-FS-EXTTICKT-OK                      VALUE '00'.
025700
025800 77  WS-OPEN-TRANLOY                PIC X     VALUE 'N'.
025900     88 88-OPEN-TRANLOY-SI                     VALUE 'S'.
026000 77  WS-OPEN-TRANSACT               PIC X     VALUE 'N'.
026100     88 88-OPEN-TRANSACT-SI                    VALUE 'S'.
026200 77  WS-OPEN-STORES                 PIC X     VALUE 'N'.
026300     88 88-OPEN-STORES-SI                      VALUE 'S'.
026400 77  WS-OPEN-CATLKUP                PIC X     VALUE 'N'.
026500     88 88-OPEN-CATLKUP-SI                     VALUE 'S'.
026600 77  WS-OPEN-EXTCOMPR               PIC X     VALUE 'N'.
026700     88 88-OPEN-EXTCOMPR-SI                    VALUE 'S'.
026800 77  WS-OPEN-EXTVISIT               PIC X     VALUE 'N'.
026900     88 88-OPEN-EXTVISIT-SI                    VALUE 'S'.
027000 77  WS-OPEN-EXTVISCA               PIC X     VALUE 'N'.
027100     88 88-OPEN-EXTVISCA-SI                    VALUE 'S'.
027200 77  WS-OPEN-EXTVENDA               PIC X     VALUE 'N'.
027300     88 88-OPEN-EXTVENDA-SI                    VALUE 'S'.
027400 77  WS-OPEN-EXTNOTAS               PIC X     VALUE 'N'.
027500     88 88-OPEN-EXTNOTAS-SI                    VALUE 'S'.
027600 77  WS-OPEN-EXTRANK1               PIC X     VALUE 'N'.
027700     88 88-OPEN-EXTRANK1-SI                    VALUE 'S'.
027800 77  WS-OPEN-EXTRANK2               PIC X     VALUE 'N'.
027900     88 88-OPEN-EXTRANK2-SI                    VALUE 'S'.
028000 77  WS-OPEN-EXTRANK3               PIC X     VALUE 'N'.
028100     88 88-OPEN-EXTRANK3-SI                    VALUE 'S'.
028200 77  WS-OPEN-EXTTICKT               PIC X     VALUE 'N'.
028300     88 88-OPEN-EXTTICKT-SI                    VALUE 'S'.
028400
028500 77  WS-FALHOU                      PIC X     VALUE 'N'.
028600     88 88-WS-FALHOU-SI                        VALUE 'S'.
028700
028800 77  WS-LEIDOS-TRANLOY              PIC 9(09) COMP VALUE 0.
028900 77  WS-LEIDOS-TRANSACT             PIC 9(09) COMP VALUE 0.
029000 77  WS-LEIDOS-STORES               PIC 9(09) COMP VALUE 0.
029100 77  WS-LEIDOS-CATLKUP              PIC 9(09) COMP VALUE 0.
029200
029300*-----------------------------------------------------------
029400* INDICADOR DE ALTERACAO PARA O BURBUJEO DE REORDENACAO DAS
029500* TABELAS EM MEMORIA (MESMO IDIOMA DE TSTVTA01), REUSADO EM
029600* SEQUENCIA POR CADA UMA DAS ROTINAS DE ORDENACAO ABAIXO.
029700*-----------------------------------------------------------
029800 77  WS-HUBO-CAMBIO                 PIC X     VALUE 'N'.
029900     88 88-HUBO-CAMBIO-SI                      VALUE 'S'.
030000     88 88-HUBO-CAMBIO-NO                      VALUE 'N'.
030100
030200*-----------------------------------------------------------
030300* BALDE DE MES: 1 = MES FECHADO, 2 = MES DE COMPARACAO YoY.
030400* USADO COMO PRIMEIRO COMPONENTE DA CHAVE DE TODAS AS TABELAS
030500* DE ACUMULACAO ABAIXO E COMO SUBSCRITO DIRETO DE WS-ACUM-MES.
030600*-----------------------------------------------------------
030700 77  WS-BALDE-ATUAL                 PIC 9(01) VALUE 0.
030800     88 88-BALDE-FECHADO                       VALUE 1.
030900     88 88-BALDE-YOY                           VALUE 2.
031000
031100 01  WS-ACUM-MES.
031200     05 WS-AM-LINHA OCCURS 2 TIMES INDEXED BY IDX-BALDE.
031300        10 WS-AM-MES                PIC 9(06).
031400        10 WS-AM-QTDE-COMPRADORES   PIC S9(09) COMP.
031500        10 WS-AM-QTDE-VISITAS       PIC S9(09) COMP.
031600        10 WS-AM-QTDE-NOTAS-REG     PIC S9(09) COMP.
031700        10 WS-AM-VALOR-VENDAS       PIC S9(11)V99.
031800 01  WS-ACUM-MES-R REDEFINES WS-ACUM-MES.
031900     05 FILLER                      PIC X(31) OCCURS 2 TIMES.
032000
032100 77  WS-MES-COMPRA                  PIC 9(06).
032200 77  WS-MES-REGISTRO                PIC 9(06).
032300 77  WS-CATEGORIA-ATUAL             PIC X(15).
032400
032500*-----------------------------------------------------------
032600* TABELA DE COMPRADORES DISTINTOS DO MES (BALDE/CLIENTE).
032700*-----------------------------------------------------------
032800 01  WT-COMPR-TABELA.
032900     05 WT-CO-ROW OCCURS 100001 TIMES
033000                  ASCENDING KEY IS WT-CO-BALDE WT-CO-PERSON-ID
033100                  INDEXED BY       IDX-COMPR.
033200        10 WT-CO-BALDE              PIC 9(01).
033300        10 WT-CO-PERSON-ID          PIC 9(09).
033400 77  WS-COMPR-MAX-OCCURS            PIC 9(009) COMP VALUE 100000.
033500 77  WS-COMPR-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
033600
033700*-----------------------------------------------------------
033800* TABELA DE VISITAS DISTINTAS DO MES (BALDE/CLIENTE/DATA).
033900*-----------------------------------------------------------
034000 01  WT-VISIT-TABELA.
034100     05 WT-VI-ROW OCCURS 100001 TIMES
034200                  ASCENDING KEY IS WT-VI-BALDE WT-VI-PERSON-ID
034300                                   WT-VI-DATA
034400                  INDEXED BY       IDX-VISIT.
034500        10 WT-VI-BALDE              PIC 9(01).
034600        10 WT-VI-PERSON-ID          PIC 9(09).
034700        10 WT-VI-DATA               PIC 9(08).
034800 77  WS-VISIT-MAX-OCCURS            PIC 9(009) COMP VALUE 100000.
034900 77  WS-VISIT-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
035000
035100*-----------------------------------------------------------
035200* TABELA DE LOJAS CARREGADA DE STORES (MESTRE, SEM DATOS DE
035300* ACUMULACAO) E TABELA DE METRICAS POR LOJA E MES.
035400*-----------------------------------------------------------
035500 COPY WSTORES.
035600
035700 01  WT-LOJA-MET-TABELA.
035800     05 WT-LM-ROW OCCURS 4001 TIMES
035900                  ASCENDING KEY IS WT-LM-BALDE WT-LM-STORE-ID
036000                  INDEXED BY       IDX-LOJAMET.
036100        10 WT-LM-BALDE              PIC 9(01).
036200        10 WT-LM-STORE-ID           PIC X(10).
036300        10 WT-LM-STORE-NAME         PIC X(30).
036400        10 WT-LM-QTDE-COMPRADORES   PIC S9(09) COMP.
036500        10 WT-LM-QTDE-NOTAS         PIC S9(09) COMP.
036600        10 WT-LM-VALOR-VENDAS       PIC S9(11)V99.
036700        10 WT-LM-ESCRITO            PIC X(01).
036800           88 88-LM-ESCRITO-SI               VALUE 'S'.
036900           88 88-LM-ESCRITO-NO               VALUE 'N'.
037000 01  WT-LOJA-MET-TABELA-R REDEFINES WT-LOJA-MET-TABELA.
037100     05 FILLER                      PIC X(63) OCCURS 4001 TIMES.
037200
037300 77  WS-LOJAMET-MAX-OCCURS          PIC 9(009) COMP VALUE 4000.
037400 77  WS-LOJAMET-ULTIMO-CARGADO      PIC 9(009) COMP VALUE 0.
037500
037600*-----------------------------------------------------------
037700* TABELA DE COMPRADORES DISTINTOS POR LOJA E MES, USADA
037800* SOMENTE COMO APOIO PARA CONTAR WT-LM-QTDE-COMPRADORES.
037900*-----------------------------------------------------------
038000 01  WT-LOJACOMPR-TABELA.
038100     05 WT-LC-ROW OCCURS 150001 TIMES
038200                  ASCENDING KEY IS WT-LC-BALDE WT-LC-STORE-ID
038300                                   WT-LC-PERSON-ID
038400                  INDEXED BY       IDX-LOJACOMPR.
038500        10 WT-LC-BALDE              PIC 9(01).
038600        10 WT-LC-STORE-ID           PIC X(10).
038700        10 WT-LC-PERSON-ID          PIC 9(09).
038800 77  WS-LOJACOMPR-MAX-OCCURS        PIC 9(009) COMP VALUE 150000.
038900 77  WS-LOJACOMPR-ULTIMO-CARGADO    PIC 9(009) COMP VALUE 0.
039000
039100*-----------------------------------------------------------
039200* TABELA DE METRICAS POR CATEGORIA E MES (POUCAS CATEGORIAS,
039300* MESMA ORDEM DE GRANDEZA DE WT-CLICAT-TABELA EM ICLCATG).
039400*-----------------------------------------------------------
039500 01  WT-CATMET-TABELA.
039600     05 WT-CM-ROW OCCURS 101 TIMES
039700                  ASCENDING KEY IS WT-CM-BALDE WT-CM-CATEGORIA
039800                  INDEXED BY       IDX-CATMET.
039900        10 WT-CM-BALDE              PIC 9(01).
040000        10 WT-CM-CATEGORIA          PIC X(15).
040100        10 WT-CM-QTDE-VISITAS       PIC S9(09) COMP.
040200        10 WT-CM-QTDE-CLIENTES      PIC S9(09) COMP.
040300        10 WT-CM-QTDE-NOTAS         PIC S9(09) COMP.
040400        10 WT-CM-VALOR-VENDAS       PIC S9(11)V99.
040500 01  WT-CATMET-TABELA-R REDEFINES WT-CATMET-TABELA.
040600     05 FILLER                      PIC X(41) OCCURS 101 TIMES.
040700
040800 77  WS-CATMET-MAX-OCCURS           PIC 9(009) COMP VALUE 100.
040900 77  WS-CATMET-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
041000
041100*-----------------------------------------------------------
041200* TABELA DE CLIENTES DISTINTOS POR CATEGORIA E MES, APOIO
041300* PARA CONTAR WT-CM-QTDE-CLIENTES.
041400*-----------------------------------------------------------
041500 01  WT-CATCLI-TABELA.
041600     05 WT-CD-ROW OCCURS 100001 TIMES
041700                  ASCENDING KEY IS WT-CD-BALDE WT-CD-CATEGORIA
041800                                   WT-CD-PERSON-ID
041900                  INDEXED BY       IDX-CATCLI.
042000        10 WT-CD-BALDE              PIC 9(01).
042100        10 WT-CD-CATEGORIA          PIC X(15).
042200        10 WT-CD-PERSON-ID          PIC 9(09).
042300 77  WS-CATCLI-MAX-OCCURS           PIC 9(009) COMP VALUE 100000.
042400 77  WS-CATCLI-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
042500
042600*-----------------------------------------------------------
042700* TABELA DE VISITAS (CLIENTE/DATA) DISTINTAS POR CATEGORIA
042800* E MES, APOIO PARA CONTAR WT-CM-QTDE-VISITAS.
042900*-----------------------------------------------------------
043000 01  WT-CATVIS-TABELA.
043100     05 WT-CV-ROW OCCURS 100001 TIMES
043200                  ASCENDING KEY IS WT-CV-BALDE WT-CV-CATEGORIA
043300                                   WT-CV-PERSON-ID WT-CV-DATA
043400                  INDEXED BY       IDX-CATVIS.
043500        10 WT-CV-BALDE              PIC 9(01).
043600        10 WT-CV-CATEGORIA          PIC X(15).
043700        10 WT-CV-PERSON-ID          PIC 9(09).
043800        10 WT-CV-DATA               PIC 9(08).
043900 77  WS-CATVIS-MAX-OCCURS           PIC 9(009) COMP VALUE 100000.
044000 77  WS-CATVIS-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
044100
044200*-----------------------------------------------------------
044300* CAMPOS DE APOIO PARA A GRAVACAO DOS RANKINGS DE LOJAS
044400* (SELECAO SUCESSIVA DO MAIOR AINDA NAO ESCRITO, DESCENDENTE
044500* PELO CAMPO METRICA, ASCENDENTE POR NOME EM CASO DE EMPATE).
044600*-----------------------------------------------------------
044700 77  WS-RANK-PONTEIRO               PIC 9(009) COMP VALUE 0.
044800 77  WS-RANK-MELHOR-INDICE          PIC 9(009) COMP VALUE 0.
044900 77  WS-RANK-CONTADOR               PIC 9(009) COMP VALUE 0.
045000 77  WS-RANK-MELHOR-COMPRADORES     PIC S9(09) COMP VALUE 0.
045100 77  WS-RANK-MELHOR-NOTAS           PIC S9(09) COMP VALUE 0.
045200 77  WS-RANK-MELHOR-VENDAS          PIC S9(11)V99 VALUE 0.
045300* NOME DA LOJA MELHOR ATE AGORA, PARA O DESEMPATE ASCENDENTE
045400* POR NOME (A TABELA WT-LM ESTA EM ORDEM DE BALDE/STORE-ID,
045500* NAO DE NOME, ENTAO O DESEMPATE PRECISA COMPARAR O NOME).
045600 77  WS-RANK-MELHOR-STORE-NAME      PIC X(30) VALUE SPACES.
045700
045800*-----------------------------------------------------------
045900* CAMPOS TEMPORARIOS PARA O SWAP DO BURBUJEO, POR CAMPO
046000* (NUNCA POR GRUPO, POIS AS TABELAS MISTURAM DISPLAY E COMP).
046100*-----------------------------------------------------------
046200 77  WS-TEMP-CO-BALDE                PIC 9(01).
046300 77  WS-TEMP-CO-PERSON-ID            PIC 9(09).
046400
046500 77  WS-TEMP-VI-BALDE                PIC 9(01).
046600 77  WS-TEMP-VI-PERSON-ID            PIC 9(09).
046700 77  WS-TEMP-VI-DATA                 PIC 9(08).
046800
046900 77  WS-TEMP-ST-STORE-ID             PIC X(10).
047000 77  WS-TEMP-ST-STORE-NAME           PIC X(30).
047100
047200 77  WS-TEMP-TR-TRANSACTION-ID       PIC 9(09).
047300 77  WS-TEMP-TR-PERSON-ID            PIC 9(09).
047400 77  WS-TEMP-TR-STORE-ID             PIC X(10).
047500 77  WS-TEMP-TR-PURCHASE-DATE        PIC 9(08).
047600 77  WS-TEMP-TR-CONTRACTOR-ID        PIC X(04).
047700 77  WS-TEMP-TR-VALUE                PIC S9(07)V99.
047800
047900 77  WS-TEMP-LM-BALDE                PIC 9(01).
048000 77  WS-TEMP-LM-STORE-ID             PIC X(10).
048100 77  WS-TEMP-LM-STORE-NAME           PIC X(30).
048200 77  WS-TEMP-LM-QTDE-COMPRADORES     PIC S9(09) COMP.
048300 77  WS-TEMP-LM-QTDE-NOTAS           PIC S9(09) COMP.
048400 77  WS-TEMP-LM-VALOR-VENDAS         PIC S9(11)V99.
048500 77  WS-TEMP-LM-ESCRITO              PIC X(01).
048600
048700 77  WS-TEMP-LC-BALDE                PIC 9(01).
048800 77  WS-TEMP-LC-STORE-ID             PIC X(10).
048900 77  WS-TEMP-LC-PERSON-ID            PIC 9(09).
049000
049100 77  WS-TEMP-CM-BALDE                PIC 9(01).
049200 77  WS-TEMP-CM-CATEGORIA            PIC X(15).
049300 77  WS-TEMP-CM-QTDE-VISITAS         PIC S9(09) COMP.
049400 77  WS-TEMP-CM-QTDE-CLIENTES        PIC S9(09) COMP.
049500 77  WS-TEMP-CM-QTDE-NOTAS           PIC S9(09) COMP.
049600 77  WS-TEMP-CM-VALOR-VENDAS         PIC S9(11)V99.
049700
049800 77  WS-TEMP-CD-BALDE                PIC 9(01).
049900 77  WS-TEMP-CD-CATEGORIA            PIC X(15).
050000 77  WS-TEMP-CD-PERSON-ID            PIC 9(09).
050100
050200 77  WS-TEMP-CV-BALDE                PIC 9(01).
050300 77  WS-TEMP-CV-CATEGORIA            PIC X(15).
050400 77  WS-TEMP-CV-PERSON-ID            PIC 9(09).
050500 77  WS-TEMP-CV-DATA                 PIC 9(08).
050600
050700*-----------------------------------------------------------
050800* CONTADORES DE GRAVACAO DOS EXTRATOS
050900*-----------------------------------------------------------
051000 77  WS-GRABADOS-EXTCOMPR           PIC 9(09) COMP VALUE 0.
051100 77  WS-GRABADOS-EXTVISIT           PIC 9(09) COMP VALUE 0.
051200 77  WS-GRABADOS-EXTVISCA           PIC 9(09) COMP VALUE 0.
051300 77  WS-GRABADOS-EXTVENDA           PIC 9(09) COMP VALUE 0.
051400 77  WS-GRABADOS-EXTNOTAS           PIC 9(09) COMP VALUE 0.
051500 77  WS-GRABADOS-EXTRANK1           PIC 9(09) COMP VALUE 0.
051600 77  WS-GRABADOS-EXTRANK2           PIC 9(09) COMP VALUE 0.
051700 77  WS-GRABADOS-EXTRANK3           PIC 9(09) COMP VALUE 0.
051800 77  WS-GRABADOS-EXTTICKT           PIC 9(09) COMP VALUE 0.
051900
052000*-----------------------------------------------------------
052100* DEFINICION DOS ARQUIVOS DE ENTRADA DE TRANSACOES
052200*-----------------------------------------------------------
052300 COPY WTRANLOY.
052400
052500 COPY WTRANSAC.
052600
052700*-----------------------------------------------------------
052800* DEFINICION DA TABELA CLIENTE/CATEGORIA VIGENTE (CATLKUP)
052900*-----------------------------------------------------------
053000 COPY WCATLKP.
053100
053200*-----------------------------------------------------------
053300* DEFINICION DOS REGISTROS DE EXTRATO E STATUS DE RETORNO
053400*-----------------------------------------------------------
053500 COPY WMETRIC.
053600
053700*---------------------------------------------------
053800* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
053900*---------------------------------------------------
054000 COPY WCANCELA.
054100
054200 LINKAGE SECTION.
054300*---------------
054400
054500 COPY WFECHAS.
054600
054700 COPY WSTATUS.
054800
054900 PROCEDURE DIVISION USING WFECHAS WSTATUS-RETORNO.
055000*------------------------------------------------
055100
055200 00000-CUERPO-PRINCIPAL.
055300*-----------------------
055400
055500     PERFORM 10000-INICIO.
055600
055700     PERFORM 20000-PROCESO
055800       UNTIL 88-FS-TRANLOY-EOF.
055900
056000     PERFORM 30000-FINALIZO.
056100
056200     GOBACK.
056300
056400 FIN-00000.
056500     EXIT.
056600
056700 10000-INICIO.
056800*-------------
056900
057000     INITIALIZE WCANCELA.
057100     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
057200
057300     INITIALIZE WSTATUS-RETORNO.
057400
057500* AS OCORRENCIAS AINDA NAO CARREGADAS FICAM EM HIGH-VALUES PARA
057600* QUE AS TABELAS PERMANEZAM ASCENDENTES PARA O SEARCH ALL
057700* (MESMO IDIOMA DE TSTVTA01).
057800     MOVE HIGH-VALUES           TO WT-TRANSAC-TABELA
057900                                   WT-STORES-TABELA
058000                                   WT-CATLKP-TABELA
058100                                   WT-COMPR-TABELA
058200                                   WT-VISIT-TABELA
058300                                   WT-LOJA-MET-TABELA
058400                                   WT-LOJACOMPR-TABELA
058500                                   WT-CATMET-TABELA
058600                                   WT-CATCLI-TABELA
058700                                   WT-CATVIS-TABELA.
058800
058900     MOVE WFEC-MES-FECHADO-AAAAMM  TO WS-AM-MES (1).
059000     MOVE WFEC-MES-YOY-AAAAMM      TO WS-AM-MES (2).
059100
059200     PERFORM 10100-ABRO-ARCHIVOS.
059300
059400     PERFORM 10200-CARGO-TABLA-STORES.
059500
059600     PERFORM 10300-CARGO-TABLA-TRANSACT.
059700
059800     PERFORM 10400-CARGO-TABLA-CATEGORIA.
059900
060000     PERFORM 10500-LEO-PRIMERO.
060100
060200 FIN-10000.
060300     EXIT.
060400
060500 10100-ABRO-ARCHIVOS.
060600*-------------------
060700
060800     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
060900
061000     OPEN INPUT  TRANLOY.
061100     EVALUATE TRUE
061200         WHEN 88-FS-TRANLOY-OK
061300              SET 88-OPEN-TRANLOY-SI TO TRUE
061400         WHEN OTHER
061500              MOVE 'TRANLOY'         TO WCANCELA-RECURSO
061600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
061700              MOVE FS-TRANLOY        TO WCANCELA-CODRET
061800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
061900              PERFORM 99999-CANCELO
062000     END-EVALUATE.
062100
062200     OPEN INPUT  TRANSACT.
062300     EVALUATE TRUE
062400         WHEN 88-FS-TRANSACT-OK
062500              SET 88-OPEN-TRANSACT-SI TO TRUE
062600         WHEN OTHER
062700              MOVE 'TRANSACT'        TO WCANCELA-RECURSO
062800              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
062900              MOVE FS-TRANSACT       TO WCANCELA-CODRET
063000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
063100              PERFORM 99999-CANCELO
063200     END-EVALUATE.
063300
063400     OPEN INPUT  STORES.
063500     EVALUATE TRUE
063600         WHEN 88-FS-STORES-OK
063700              SET 88-OPEN-STORES-SI TO TRUE
063800         WHEN OTHER
063900              MOVE 'STORES'          TO WCANCELA-RECURSO
064000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
064100              MOVE FS-STORES         TO WCANCELA-CODRET
064200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
064300              PERFORM 99999-CANCELO
064400     END-EVALUATE.
064500
064600     OPEN INPUT  CATLKUP.
064700     EVALUATE TRUE
064800         WHEN 88-FS-CATLKUP-OK
064900              SET 88-OPEN-CATLKUP-SI TO TRUE
065000         WHEN OTHER
065100              MOVE 'CATLKUP'         TO WCANCELA-RECURSO
065200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
065300              MOVE FS-CATLKUP        TO WCANCELA-CODRET
065400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
065500              PERFORM 99999-CANCELO
065600     END-EVALUATE.
065700
065800     OPEN OUTPUT EXTCOMPR.
065900     EVALUATE TRUE
066000         WHEN 88-FS-EXTCOMPR-OK
066100              SET 88-OPEN-EXTCOMPR-SI TO TRUE
066200         WHEN OTHER
066300              MOVE 'EXTCOMPR'        TO WCANCELA-RECURSO
066400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
066500              MOVE FS-EXTCOMPR       TO WCANCELA-CODRET
066600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
066700              PERFORM 99999-CANCELO
066800     END-EVALUATE.
066900
067000     OPEN OUTPUT EXTVISIT.
067100     EVALUATE TRUE
067200         WHEN 88-FS-EXTVISIT-OK
067300              SET 88-OPEN-EXTVISIT-SI TO TRUE
067400         WHEN OTHER
067500              MOVE 'EXTVISIT'        TO WCANCELA-RECURSO
067600              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
067700              MOVE FS-EXTVISIT       TO WCANCELA-CODRET
067800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
067900              PERFORM 99999-CANCELO
068000     END-EVALUATE.
068100
068200     OPEN OUTPUT EXTVISCA.
068300     EVALUATE TRUE
068400         WHEN 88-FS-EXTVISCA-OK
068500              SET 88-OPEN-EXTVISCA-SI TO TRUE
068600         WHEN OTHER
068700              MOVE 'EXTVISCA'        TO WCANCELA-RECURSO
068800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
068900              MOVE FS-EXTVISCA       TO WCANCELA-CODRET
069000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
069100              PERFORM 99999-CANCELO
069200     END-EVALUATE.
069300
069400     OPEN OUTPUT EXTVENDA.
069500     EVALUATE TRUE
069600         WHEN 88-FS-EXTVENDA-OK
069700              SET 88-OPEN-EXTVENDA-SI TO TRUE
069800         WHEN OTHER
069900              MOVE 'EXTVENDA'        TO WCANCELA-RECURSO
070000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
070100              MOVE FS-EXTVENDA       TO WCANCELA-CODRET
070200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
070300              PERFORM 99999-CANCELO
070400     END-EVALUATE.
070500
070600     OPEN OUTPUT EXTNOTAS.
070700     EVALUATE TRUE
070800         WHEN 88-FS-EXTNOTAS-OK
070900              SET 88-OPEN-EXTNOTAS-SI TO TRUE
071000         WHEN OTHER
071100              MOVE 'EXTNOTAS'        TO WCANCELA-RECURSO
071200              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
071300              MOVE FS-EXTNOTAS       TO WCANCELA-CODRET
071400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
071500              PERFORM 99999-CANCELO
071600     END-EVALUATE.
071700
071800     OPEN OUTPUT EXTRANK1.
071900     EVALUATE TRUE
072000         WHEN 88-FS-EXTRANK1-OK
072100              SET 88-OPEN-EXTRANK1-SI TO TRUE
072200         WHEN OTHER
072300              MOVE 'EXTRANK1'        TO WCANCELA-RECURSO
072400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
072500              MOVE FS-EXTRANK1       TO WCANCELA-CODRET
072600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
072700              PERFORM 99999-CANCELO
072800     END-EVALUATE.
072900
073000     OPEN OUTPUT EXTRANK2.
073100     EVALUATE TRUE
073200         WHEN 88-FS-EXTRANK2-OK
073300              SET 88-OPEN-EXTRANK2-SI TO TRUE
073400         WHEN OTHER
073500              MOVE 'EXTRANK2'        TO WCANCELA-RECURSO
073600              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
073700              MOVE FS-EXTRANK2       TO WCANCELA-CODRET
073800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
073900              PERFORM 99999-CANCELO
074000     END-EVALUATE.
074100
074200     OPEN OUTPUT EXTRANK3.
074300     EVALUATE TRUE
074400         WHEN 88-FS-EXTRANK3-OK
074500              SET 88-OPEN-EXTRANK3-SI TO TRUE
074600         WHEN OTHER
074700              MOVE 'EXTRANK3'        TO WCANCELA-RECURSO
074800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
074900              MOVE FS-EXTRANK3       TO WCANCELA-CODRET
075000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
075100              PERFORM 99999-CANCELO
075200     END-EVALUATE.
075300
075400     OPEN OUTPUT EXTTICKT.
075500     EVALUATE TRUE
075600         WHEN 88-FS-EXTTICKT-OK
075700              SET 88-OPEN-EXTTICKT-SI TO TRUE
075800         WHEN OTHER
075900              MOVE 'EXTTICKT'        TO WCANCELA-RECURSO
076000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
076100              MOVE FS-EXTTICKT       TO WCANCELA-CODRET
076200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
076300              PERFORM 99999-CANCELO
076400     END-EVALUATE.
076500
076600 FIN-10100.
076700     EXIT.
076800
076900*-----------------------------------------------------------
077000* CARGA DA TABELA MESTRE DE LOJAS: LE SEQUENCIAL, APENDA E,
077100* QUANDO ACABAR O ARQUIVO, ORDENA POR BURBUJEO UMA UNICA VEZ
077200* (SEM DUPLICADOS ESPERADOS, NAO PRECISA DE SEARCH POR LEITURA)
077300*-----------------------------------------------------------
077400 10200-CARGO-TABLA-STORES.
077500*-------------------------
077600
077700     PERFORM 10210-LEO-STORES-UNO.
077800
077900     PERFORM 10211-INCORPORO-STORES
078000       UNTIL 88-FS-STORES-EOF.
078100
078200     SET 88-HUBO-CAMBIO-SI          TO TRUE.
078300
078400     PERFORM 10220-ORDENO-STORES
078500        THRU 10220-EXIT
078600       UNTIL 88-HUBO-CAMBIO-NO.
078700
078800 FIN-10200.
078900     EXIT.
079000
079100 10210-LEO-STORES-UNO.
079200*---------------------
079300
079400     INITIALIZE      REG-STORES.
079500     READ STORES INTO REG-STORES.
079600
079700     EVALUATE TRUE
079800         WHEN 88-FS-STORES-OK
079900              ADD 1            TO WS-LEIDOS-STORES
080000         WHEN 88-FS-STORES-EOF
080100              CONTINUE
080200         WHEN OTHER
080300              MOVE '10210-LEO-STORES-UNO' TO WCANCELA-PARRAFO
080400              MOVE 'STORES'        TO WCANCELA-RECURSO
080500              MOVE 'READ'          TO WCANCELA-OPERACION
080600              MOVE FS-STORES       TO WCANCELA-CODRET
080700              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
080800              PERFORM 99999-CANCELO
080900     END-EVALUATE.
081000
081100 FIN-10210.
081200     EXIT.
081300
081400 10211-INCORPORO-STORES.
081500*-----------------------
081600
081700     ADD 1                          TO WS-STORES-ULTIMO-CARGADO.
081800
081900     IF WS-STORES-ULTIMO-CARGADO > WS-STORES-MAX-OCCURS
082000         MOVE '10211-INCORPORO-STORES' TO WCANCELA-PARRAFO
082100         MOVE 'WT-ST-ROW'           TO WCANCELA-RECURSO
082200         MOVE 'ALTA LOJA'           TO WCANCELA-OPERACION
082300         MOVE WS-STORES-ULTIMO-CARGADO TO WCANCELA-CODRET
082400         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
082500                                    TO WCANCELA-MENSAJE
082600         PERFORM 99999-CANCELO
082700     END-IF.
082800
082900     MOVE ST-STORE-ID   TO WT-ST-STORE-ID
083000                           (WS-STORES-ULTIMO-CARGADO).
083100     MOVE ST-STORE-NAME TO WT-ST-STORE-NAME
083200                           (WS-STORES-ULTIMO-CARGADO).
083300
083400     PERFORM 10210-LEO-STORES-UNO.
083500
083600 FIN-10211.
083700     EXIT.
083800
083900 10220-ORDENO-STORES.
084000*--------------------
084100
084200     SET 88-HUBO-CAMBIO-NO          TO TRUE.
084300     SET IDX-STORES                 TO 1.
084400
084500     PERFORM 10221-COMPARO-SWAP-ST
084600        THRU 10221-EXIT
084700       UNTIL IDX-STORES > WS-STORES-ULTIMO-CARGADO.
084800
084900 10220-EXIT.
085000     EXIT.
085100
085200 10221-COMPARO-SWAP-ST.
085300*----------------------
085400
085500     IF WT-ST-STORE-ID (IDX-STORES)
085600      > WT-ST-STORE-ID (IDX-STORES + 1)
085700  MOVE WT-ST-STORE-ID   (IDX-STORES)
085800             TO WS-TEMP-ST-STORE-ID
085900  MOVE WT-ST-STORE-NAME (IDX-STORES)
086000             TO WS-TEMP-ST-STORE-NAME
086100
086200  MOVE WT-ST-STORE-ID   (IDX-STORES + 1)
086300             TO WT-ST-STORE-ID   (IDX-STORES)
086400  MOVE WT-ST-STORE-NAME (IDX-STORES + 1)
086500             TO WT-ST-STORE-NAME (IDX-STORES)
086600
086700  MOVE WS-TEMP-ST-STORE-ID
086800             TO WT-ST-STORE-ID   (IDX-STORES + 1)
086900  MOVE WS-TEMP-ST-STORE-NAME
087000             TO WT-ST-STORE-NAME (IDX-STORES + 1)
087100  SET 88-HUBO-CAMBIO-SI        TO TRUE
087200     END-IF.
087300
087400     SET IDX-STORES UP BY 1.
087500
087600 10221-EXIT.
087700     EXIT.
087800
087900*-----------------------------------------------------------
088000* CARGA DA TABELA DE DETALHE DE COMPRA (TRANSACT), MESMO
088100* IDIOMA DA CARGA DE STORES ACIMA.
088200*-----------------------------------------------------------
088300 10300-CARGO-TABLA-TRANSACT.
088400*---------------------------
088500
088600     PERFORM 10310-LEO-TRANSACT-UNO.
088700
088800     PERFORM 10311-INCORPORO-TRANSACT
088900       UNTIL 88-FS-TRANSACT-EOF.
089000
089100     SET 88-HUBO-CAMBIO-SI          TO TRUE.
089200
089300     PERFORM 10320-ORDENO-TRANSACT
089400        THRU 10320-EXIT
089500       UNTIL 88-HUBO-CAMBIO-NO.
089600
089700 FIN-10300.
089800     EXIT.
089900
090000 10310-LEO-TRANSACT-UNO.
090100*-----------------------
090200
090300     INITIALIZE       REG-TRANSAC.
090400     READ TRANSACT INTO REG-TRANSAC.
090500
090600     EVALUATE TRUE
090700         WHEN 88-FS-TRANSACT-OK
090800              ADD 1            TO WS-LEIDOS-TRANSACT
090900         WHEN 88-FS-TRANSACT-EOF
091000              CONTINUE
091100         WHEN OTHER
091200              MOVE '10310-LEO-TRANSACT-UNO' TO WCANCELA-PARRAFO
091300              MOVE 'TRANSACT'      TO WCANCELA-RECURSO
091400              MOVE 'READ'          TO WCANCELA-OPERACION
091500              MOVE FS-TRANSACT     TO WCANCELA-CODRET
091600              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
091700              PERFORM 99999-CANCELO
091800     END-EVALUATE.
091900
092000 FIN-10310.
092100     EXIT.
092200
092300 10311-INCORPORO-TRANSACT.
092400*-------------------------
092500
092600     ADD 1                          TO WS-TRANSAC-ULTIMO-CARGADO.
092700
092800     IF WS-TRANSAC-ULTIMO-CARGADO > WS-TRANSAC-MAX-OCCURS
092900         MOVE '10311-INCORPORO-TRANSACT' TO WCANCELA-PARRAFO
093000         MOVE 'WT-TR-ROW'           TO WCANCELA-RECURSO
093100         MOVE 'ALTA TRANSACAO'      TO WCANCELA-OPERACION
093200         MOVE WS-TRANSAC-ULTIMO-CARGADO TO WCANCELA-CODRET
093300         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
093400                                    TO WCANCELA-MENSAJE
093500         PERFORM 99999-CANCELO
093600     END-IF.
093700
093800     MOVE TR-TRANSACTION-ID TO WT-TR-TRANSACTION-ID
093900                               (WS-TRANSAC-ULTIMO-CARGADO).
094000     MOVE TR-PERSON-ID      TO WT-TR-PERSON-ID
094100                               (WS-TRANSAC-ULTIMO-CARGADO).
094200     MOVE TR-STORE-ID       TO WT-TR-STORE-ID
094300                               (WS-TRANSAC-ULTIMO-CARGADO).
094400     MOVE TR-PURCHASE-DATE  TO WT-TR-PURCHASE-DATE
094500                               (WS-TRANSAC-ULTIMO-CARGADO).
094600     MOVE TR-CONTRACTOR-ID  TO WT-TR-CONTRACTOR-ID
094700                               (WS-TRANSAC-ULTIMO-CARGADO).
094800     MOVE TR-VALUE          TO WT-TR-VALUE
094900                               (WS-TRANSAC-ULTIMO-CARGADO).
095000
095100     PERFORM 10310-LEO-TRANSACT-UNO.
095200
095300 FIN-10311.
095400     EXIT.
095500
095600 10320-ORDENO-TRANSACT.
095700*----------------------
095800
095900     SET 88-HUBO-CAMBIO-NO          TO TRUE.
096000     SET IDX-TRANSAC                TO 1.
096100
096200     PERFORM 10321-COMPARO-SWAP-TR
096300        THRU 10321-EXIT
096400       UNTIL IDX-TRANSAC > WS-TRANSAC-ULTIMO-CARGADO.
096500
096600 10320-EXIT.
096700     EXIT.
096800
096900 10321-COMPARO-SWAP-TR.
097000*----------------------
097100
097200     IF WT-TR-TRANSACTION-ID (IDX-TRANSAC)
097300      > WT-TR-TRANSACTION-ID (IDX-TRANSAC + 1)
097400  MOVE WT-TR-TRANSACTION-ID (IDX-TRANSAC)
097500             TO WS-TEMP-TR-TRANSACTION-ID
097600  MOVE WT-TR-PERSON-ID      (IDX-TRANSAC)
097700             TO WS-TEMP-TR-PERSON-ID
097800  MOVE WT-TR-STORE-ID       (IDX-TRANSAC)
097900             TO WS-TEMP-TR-STORE-ID
098000  MOVE WT-TR-PURCHASE-DATE  (IDX-TRANSAC)
098100             TO WS-TEMP-TR-PURCHASE-DATE
098200  MOVE WT-TR-CONTRACTOR-ID  (IDX-TRANSAC)
098300             TO WS-TEMP-TR-CONTRACTOR-ID
098400  MOVE WT-TR-VALUE          (IDX-TRANSAC)
098500             TO WS-TEMP-TR-VALUE
098600
098700  MOVE WT-TR-TRANSACTION-ID (IDX-TRANSAC + 1)
098800             TO WT-TR-TRANSACTION-ID (IDX-TRANSAC)
098900  MOVE WT-TR-PERSON-ID      (IDX-TRANSAC + 1)
099000             TO WT-TR-PERSON-ID      (IDX-TRANSAC)
099100  MOVE WT-TR-STORE-ID       (IDX-TRANSAC + 1)
099200             TO WT-TR-STORE-ID       (IDX-TRANSAC)
099300  MOVE WT-TR-PURCHASE-DATE  (IDX-TRANSAC + 1)
099400             TO WT-TR-PURCHASE-DATE  (IDX-TRANSAC)
099500  MOVE WT-TR-CONTRACTOR-ID  (IDX-TRANSAC + 1)
099600             TO WT-TR-CONTRACTOR-ID  (IDX-TRANSAC)
099700  MOVE WT-TR-VALUE          (IDX-TRANSAC + 1)
099800             TO WT-TR-VALUE          (IDX-TRANSAC)
099900
100000  MOVE WS-TEMP-TR-TRANSACTION-ID
100100             TO WT-TR-TRANSACTION-ID (IDX-TRANSAC + 1)
100200  MOVE WS-TEMP-TR-PERSON-ID
100300             TO WT-TR-PERSON-ID      (IDX-TRANSAC + 1)
100400  MOVE WS-TEMP-TR-STORE-ID
100500             TO WT-TR-STORE-ID       (IDX-TRANSAC + 1)
100600  MOVE WS-TEMP-TR-PURCHASE-DATE
100700             TO WT-TR-PURCHASE-DATE  (IDX-TRANSAC + 1)
100800  MOVE WS-TEMP-TR-CONTRACTOR-ID
100900             TO WT-TR-CONTRACTOR-ID  (IDX-TRANSAC + 1)
101000  MOVE WS-TEMP-TR-VALUE
101100             TO WT-TR-VALUE          (IDX-TRANSAC + 1)
101200  SET 88-HUBO-CAMBIO-SI           TO TRUE
101300     END-IF.
101400
101500     SET IDX-TRANSAC UP BY 1.
101600
101700 10321-EXIT.
101800     EXIT.
101900
102000*-----------------------------------------------------------
102100* CARGA DA TABELA CLIENTE/CATEGORIA (CATLKUP). JA VEM GRAVADA
102200* EM ORDEM ASCENDENTE DE PERSON-ID POR ICLCATG (SR-0719), POR
102300* ISSO E APENAS APENDADA, SEM PRECISAR DE ORDENACAO.
102400*-----------------------------------------------------------
102500 10400-CARGO-TABLA-CATEGORIA.
102600*----------------------------
102700
102800     PERFORM 10410-LEO-CATLKUP-UNO.
102900
103000     PERFORM 10411-INCORPORO-CATLKUP
103100       UNTIL 88-FS-CATLKUP-EOF.
103200
103300 FIN-10400.
103400     EXIT.
103500
103600 10410-LEO-CATLKUP-UNO.
103700*----------------------
103800
103900     INITIALIZE       REG-CATLKUP.
104000     READ CATLKUP INTO REG-CATLKUP.
104100
104200     EVALUATE TRUE
104300         WHEN 88-FS-CATLKUP-OK
104400              ADD 1            TO WS-LEIDOS-CATLKUP
104500         WHEN 88-FS-CATLKUP-EOF
104600              CONTINUE
104700         WHEN OTHER
104800              MOVE '10410-LEO-CATLKUP-UNO' TO WCANCELA-PARRAFO
104900              MOVE 'CATLKUP'       TO WCANCELA-RECURSO
105000              MOVE 'READ'          TO WCANCELA-OPERACION
105100              MOVE FS-CATLKUP      TO WCANCELA-CODRET
105200              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
105300              PERFORM 99999-CANCELO
105400     END-EVALUATE.
105500
105600 FIN-10410.
105700     EXIT.
105800
105900 10411-INCORPORO-CATLKUP.
106000*------------------------
106100
106200     ADD 1                          TO WS-CATLKP-ULTIMO-CARGADO.
106300
106400     IF WS-CATLKP-ULTIMO-CARGADO > WS-CATLKP-MAX-OCCURS
106500         MOVE '10411-INCORPORO-CATLKUP' TO WCANCELA-PARRAFO
106600         MOVE 'WT-CK-ROW'           TO WCANCELA-RECURSO
106700         MOVE 'ALTA CLIENTE'        TO WCANCELA-OPERACION
106800         MOVE WS-CATLKP-ULTIMO-CARGADO TO WCANCELA-CODRET
106900         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
107000                                    TO WCANCELA-MENSAJE
107100         PERFORM 99999-CANCELO
107200     END-IF.
107300
107400     MOVE CK-PERSON-ID     TO WT-CK-PERSON-ID
107500                              (WS-CATLKP-ULTIMO-CARGADO).
107600     MOVE CK-CATEGORY-ID   TO WT-CK-CATEGORY-ID
107700                              (WS-CATLKP-ULTIMO-CARGADO).
107800     MOVE CK-CATEGORY-NAME TO WT-CK-CATEGORY-NAME
107900                              (WS-CATLKP-ULTIMO-CARGADO).
108000
108100     PERFORM 10410-LEO-CATLKUP-UNO.
108200
108300 FIN-10411.
108400     EXIT.
108500
108600 10500-LEO-PRIMERO.
108700*------------------
108800
108900     PERFORM 20100-LEO-TRANLOY.
109000
109100 FIN-10500.
109200     EXIT.
109300
109400 20000-PROCESO.
109500*-------------
109600
109700     IF NOT 88-TL-STATUS-RECHAZADO OF REG-TRANLOY
109800        AND NOT 88-TL-STATUS-CANCELADO OF REG-TRANLOY
109900         PERFORM 20200-CLASIFICO-NOTA-REGISTRADA
110000         PERFORM 20300-BUSCO-TRANSACT
110100     END-IF.
110200
110300     PERFORM 20100-LEO-TRANLOY.
110400
110500 FIN-20000.
110600     EXIT.
110700
110800 20100-LEO-TRANLOY.
110900*------------------
111000
111100     INITIALIZE      REG-TRANLOY.
111200     READ TRANLOY INTO REG-TRANLOY.
111300
111400     EVALUATE TRUE
111500         WHEN 88-FS-TRANLOY-OK
111600              ADD 1            TO WS-LEIDOS-TRANLOY
111700         WHEN 88-FS-TRANLOY-EOF
111800              CONTINUE
111900         WHEN OTHER
112000              MOVE '20100-LEO-TRANLOY' TO WCANCELA-PARRAFO
112100              MOVE 'TRANLOY'       TO WCANCELA-RECURSO
112200              MOVE 'READ'          TO WCANCELA-OPERACION
112300              MOVE FS-TRANLOY      TO WCANCELA-CODRET
112400              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
112500              PERFORM 99999-CANCELO
112600     END-EVALUATE.
112700
112800 FIN-20100.
112900     EXIT.
113000
113100*-----------------------------------------------------------
113200* CONTAGEM DE NOTAS REGISTRADAS DO MES, INDEPENDENTE DO
113300* PAREAMENTO COM TRANSACT (SR-0716 - CORTE POR DATA DE
113400* REGISTRO DA TRANSACAO EM TRANLOY).
113500*-----------------------------------------------------------
113600 20200-CLASIFICO-NOTA-REGISTRADA.
113700*--------------------------------
113800
113900     MOVE TL-CREATED-DATE (1:6)     TO WS-MES-REGISTRO.
114000
114100     IF WS-MES-REGISTRO = WS-AM-MES (1)
114200         ADD 1 TO WS-AM-QTDE-NOTAS-REG (1)
114300     END-IF.
114400
114500     IF WS-MES-REGISTRO = WS-AM-MES (2)
114600         ADD 1 TO WS-AM-QTDE-NOTAS-REG (2)
114700     END-IF.
114800
114900 FIN-20200.
115000     EXIT.
115100
115200 20300-BUSCO-TRANSACT.
115300*---------------------
115400
115500     SEARCH ALL WT-TRANSAC-ROW
115600         AT END
115700              CONTINUE
115800         WHEN WT-TR-TRANSACTION-ID (IDX-TRANSAC)
115900            = TL-TRANSACTION-ID
116000              PERFORM 20310-VALIDO-JUNCAO
116100     END-SEARCH.
116200
116300 FIN-20300.
116400     EXIT.
116500
116600*-----------------------------------------------------------
116700* CRITERIO DE JUNCAO (SR-0716): SO ENTRA NA ACUMULACAO A
116800* TRANSACAO COM DATA DE COMPRA PREENCHIDA E CONTRATANTE
116900* SHOPPING ('12  ').
117000*-----------------------------------------------------------
117100 20310-VALIDO-JUNCAO.
117200*--------------------
117300
117400     IF WT-TR-PURCHASE-DATE (IDX-TRANSAC) NOT = 0
117500        AND WT-TR-CONTRACTOR-ID (IDX-TRANSAC) = '12  '
117600         PERFORM 20320-CLASIFICO-BALDE
117700     END-IF.
117800
117900 FIN-20310.
118000     EXIT.
118100
118200 20320-CLASIFICO-BALDE.
118300*----------------------
118400
118500     MOVE WT-TR-PURCHASE-DATE (IDX-TRANSAC) (1:6)
118600                                     TO WS-MES-COMPRA.
118700
118800     EVALUATE WS-MES-COMPRA
118900         WHEN WS-AM-MES (1)
119000              SET 88-BALDE-FECHADO TO TRUE
119100              PERFORM 20400-ACUMULO-DETALHE
119200         WHEN WS-AM-MES (2)
119300              SET 88-BALDE-YOY     TO TRUE
119400              PERFORM 20400-ACUMULO-DETALHE
119500         WHEN OTHER
119600              CONTINUE
119700     END-EVALUATE.
119800
119900 FIN-20320.
120000     EXIT.
120100
120200 20400-ACUMULO-DETALHE.
120300*----------------------
120400
120500     SET IDX-BALDE TO WS-BALDE-ATUAL.
120600
120700     ADD WT-TR-VALUE (IDX-TRANSAC)  TO WS-AM-VALOR-VENDAS
120800                                       (IDX-BALDE).
120900
121000     PERFORM 20410-ACUMULO-COMPRADOR.
121100
121200     PERFORM 20420-ACUMULO-VISITA.
121300
121400     PERFORM 20430-ACUMULO-LOJA.
121500
121600     PERFORM 20440-ACUMULO-CATEGORIA.
121700
121800 FIN-20400.
121900     EXIT.
122000
122100*-----------------------------------------------------------
122200* COMPRADOR DISTINTO DO MES (GERAL, TODAS AS LOJAS).
122300*-----------------------------------------------------------
122400 20410-ACUMULO-COMPRADOR.
122500*------------------------
122600
122700     SEARCH ALL WT-CO-ROW
122800         AT END
122900              PERFORM 20411-INCORPORO-COMPRADOR
123000         WHEN WT-CO-BALDE (IDX-COMPR)     = WS-BALDE-ATUAL
123100          AND WT-CO-PERSON-ID (IDX-COMPR)
123200            = WT-TR-PERSON-ID (IDX-TRANSAC)
123300              CONTINUE
123400     END-SEARCH.
123500
123600 FIN-20410.
123700     EXIT.
123800
123900 20411-INCORPORO-COMPRADOR.
124000*--------------------------
124100
124200     ADD 1                          TO WS-COMPR-ULTIMO-CARGADO.
124300
124400     IF WS-COMPR-ULTIMO-CARGADO > WS-COMPR-MAX-OCCURS
124500         MOVE '20411-INCORPORO-COMPRADOR' TO WCANCELA-PARRAFO
124600         MOVE 'WT-CO-ROW'           TO WCANCELA-RECURSO
124700         MOVE 'ALTA COMPRADOR'      TO WCANCELA-OPERACION
124800         MOVE WS-COMPR-ULTIMO-CARGADO TO WCANCELA-CODRET
124900         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
125000                                    TO WCANCELA-MENSAJE
125100         PERFORM 99999-CANCELO
125200     END-IF.
125300
125400     MOVE WS-BALDE-ATUAL TO WT-CO-BALDE
125500                            (WS-COMPR-ULTIMO-CARGADO).
125600     MOVE WT-TR-PERSON-ID (IDX-TRANSAC)
125700                         TO WT-CO-PERSON-ID
125800                            (WS-COMPR-ULTIMO-CARGADO).
125900
126000     ADD 1 TO WS-AM-QTDE-COMPRADORES (IDX-BALDE).
126100
126200     SET 88-HUBO-CAMBIO-SI          TO TRUE.
126300
126400     PERFORM 20412-ORDENO-COMPR
126500        THRU 20412-EXIT
126600       UNTIL 88-HUBO-CAMBIO-NO.
126700
126800 FIN-20411.
126900     EXIT.
127000
127100 20412-ORDENO-COMPR.
127200*-------------------
127300
127400     SET 88-HUBO-CAMBIO-NO          TO TRUE.
127500     SET IDX-COMPR                  TO 1.
127600
127700     PERFORM 20413-COMPARO-SWAP-CO
127800        THRU 20413-EXIT
127900       UNTIL IDX-COMPR > WS-COMPR-ULTIMO-CARGADO.
128000
128100 20412-EXIT.
128200     EXIT.
128300
128400 20413-COMPARO-SWAP-CO.
128500*----------------------
128600
128700     IF WT-CO-BALDE (IDX-COMPR) > WT-CO-BALDE (IDX-COMPR + 1)
128800        OR (WT-CO-BALDE (IDX-COMPR) = WT-CO-BALDE (IDX-COMPR + 1)
128900            AND WT-CO-PERSON-ID (IDX-COMPR)
129000              > WT-CO-PERSON-ID (IDX-COMPR + 1))
129100  MOVE WT-CO-BALDE     (IDX-COMPR)     TO WS-TEMP-CO-BALDE
129200  MOVE WT-CO-PERSON-ID (IDX-COMPR)
129300             TO WS-TEMP-CO-PERSON-ID
129400
129500  MOVE WT-CO-BALDE     (IDX-COMPR + 1)
129600             TO WT-CO-BALDE     (IDX-COMPR)
129700  MOVE WT-CO-PERSON-ID (IDX-COMPR + 1)
129800             TO WT-CO-PERSON-ID (IDX-COMPR)
129900
130000  MOVE WS-TEMP-CO-BALDE
130100             TO WT-CO-BALDE     (IDX-COMPR + 1)
130200  MOVE WS-TEMP-CO-PERSON-ID
130300             TO WT-CO-PERSON-ID (IDX-COMPR + 1)
130400  SET 88-HUBO-CAMBIO-SI                TO TRUE
130500     END-IF.
130600
130700     SET IDX-COMPR UP BY 1.
130800
130900 20413-EXIT.
131000     EXIT.
131100
131200*-----------------------------------------------------------
131300* VISITA DISTINTA DO MES: MESMO CLIENTE, MESMA DATA DE
131400* COMPRA, JA CONTADA COMO UMA UNICA VISITA (GERAL).
131500*-----------------------------------------------------------
131600 20420-ACUMULO-VISITA.
131700*---------------------
131800
131900     SEARCH ALL WT-VI-ROW
132000         AT END
132100              PERFORM 20421-INCORPORO-VISITA
132200         WHEN WT-VI-BALDE (IDX-VISIT)     = WS-BALDE-ATUAL
132300          AND WT-VI-PERSON-ID (IDX-VISIT)
132400            = WT-TR-PERSON-ID (IDX-TRANSAC)
132500          AND WT-VI-DATA (IDX-VISIT)
132600            = WT-TR-PURCHASE-DATE (IDX-TRANSAC)
132700              CONTINUE
132800     END-SEARCH.
132900
133000 FIN-20420.
133100     EXIT.
133200
133300 20421-INCORPORO-VISITA.
133400*-----------------------
133500
133600     ADD 1                          TO WS-VISIT-ULTIMO-CARGADO.
133700
133800     IF WS-VISIT-ULTIMO-CARGADO > WS-VISIT-MAX-OCCURS
133900         MOVE '20421-INCORPORO-VISITA' TO WCANCELA-PARRAFO
134000         MOVE 'WT-VI-ROW'           TO WCANCELA-RECURSO
134100         MOVE 'ALTA VISITA'         TO WCANCELA-OPERACION
134200         MOVE WS-VISIT-ULTIMO-CARGADO TO WCANCELA-CODRET
134300         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
134400                                    TO WCANCELA-MENSAJE
134500         PERFORM 99999-CANCELO
134600     END-IF.
134700
134800     MOVE WS-BALDE-ATUAL TO WT-VI-BALDE
134900                            (WS-VISIT-ULTIMO-CARGADO).
135000     MOVE WT-TR-PERSON-ID (IDX-TRANSAC)
135100                         TO WT-VI-PERSON-ID
135200                            (WS-VISIT-ULTIMO-CARGADO).
135300     MOVE WT-TR-PURCHASE-DATE (IDX-TRANSAC)
135400                         TO WT-VI-DATA
135500                            (WS-VISIT-ULTIMO-CARGADO).
135600
135700     ADD 1 TO WS-AM-QTDE-VISITAS (IDX-BALDE).
135800
135900     SET 88-HUBO-CAMBIO-SI          TO TRUE.
136000
136100     PERFORM 20422-ORDENO-VISIT
136200        THRU 20422-EXIT
136300       UNTIL 88-HUBO-CAMBIO-NO.
136400
136500 FIN-20421.
136600     EXIT.
136700
136800 20422-ORDENO-VISIT.
136900*-------------------
137000
137100     SET 88-HUBO-CAMBIO-NO          TO TRUE.
137200     SET IDX-VISIT                  TO 1.
137300
137400     PERFORM 20423-COMPARO-SWAP-VI
137500        THRU 20423-EXIT
137600       UNTIL IDX-VISIT > WS-VISIT-ULTIMO-CARGADO.
137700
137800 20422-EXIT.
137900     EXIT.
138000
138100 20423-COMPARO-SWAP-VI.
138200*----------------------
138300
138400     IF WT-VI-BALDE (IDX-VISIT) > WT-VI-BALDE (IDX-VISIT + 1)
138500        OR (WT-VI-BALDE (IDX-VISIT) = WT-VI-BALDE (IDX-VISIT + 1)
138600            AND WT-VI-PERSON-ID (IDX-VISIT)
138700              > WT-VI-PERSON-ID (IDX-VISIT + 1))
138800        OR (WT-VI-BALDE (IDX-VISIT) = WT-VI-BALDE (IDX-VISIT + 1)
138900            AND WT-VI-PERSON-ID (IDX-VISIT)
139000              = WT-VI-PERSON-ID (IDX-VISIT + 1)
139100            AND WT-VI-DATA (IDX-VISIT)
139200              > WT-VI-DATA (IDX-VISIT + 1))
139300  MOVE WT-VI-BALDE     (IDX-VISIT)     TO WS-TEMP-VI-BALDE
139400  MOVE WT-VI-PERSON-ID (IDX-VISIT)
139500             TO WS-TEMP-VI-PERSON-ID
139600  MOVE WT-VI-DATA      (IDX-VISIT)     TO WS-TEMP-VI-DATA
139700
139800  MOVE WT-VI-BALDE     (IDX-VISIT + 1)
139900             TO WT-VI-BALDE     (IDX-VISIT)
140000  MOVE WT-VI-PERSON-ID (IDX-VISIT + 1)
140100             TO WT-VI-PERSON-ID (IDX-VISIT)
140200  MOVE WT-VI-DATA      (IDX-VISIT + 1)
140300             TO WT-VI-DATA      (IDX-VISIT)
140400
140500  MOVE WS-TEMP-VI-BALDE
140600             TO WT-VI-BALDE     (IDX-VISIT + 1)
140700  MOVE WS-TEMP-VI-PERSON-ID
140800             TO WT-VI-PERSON-ID (IDX-VISIT + 1)
140900  MOVE WS-TEMP-VI-DATA
141000             TO WT-VI-DATA      (IDX-VISIT + 1)
141100  SET 88-HUBO-CAMBIO-SI                TO TRUE
141200     END-IF.
141300
141400     SET IDX-VISIT UP BY 1.
141500
141600 20423-EXIT.
141700     EXIT.
141800
141900*-----------------------------------------------------------
142000* METRICAS POR LOJA E MES: CONTAGEM DE NOTAS, VENDAS E, POR
142100* MEIO DE WT-LOJACOMPR-TABELA, COMPRADORES DISTINTOS DA LOJA.
142200*-----------------------------------------------------------
142300 20430-ACUMULO-LOJA.
142400*-------------------
142500
142600     SEARCH ALL WT-LM-ROW
142700         AT END
142800              PERFORM 20431-INCORPORO-LOJA
142900              SEARCH ALL WT-LM-ROW
143000                  AT END
143100                       CONTINUE
143200                  WHEN WT-LM-BALDE (IDX-LOJAMET) = WS-BALDE-ATUAL
143300                   AND WT-LM-STORE-ID (IDX-LOJAMET)
143400                     = WT-TR-STORE-ID (IDX-TRANSAC)
143500                       PERFORM 20432-ATUALIZO-LOJA
143600              END-SEARCH
143700         WHEN WT-LM-BALDE (IDX-LOJAMET)    = WS-BALDE-ATUAL
143800          AND WT-LM-STORE-ID (IDX-LOJAMET)
143900            = WT-TR-STORE-ID (IDX-TRANSAC)
144000              PERFORM 20432-ATUALIZO-LOJA
144100     END-SEARCH.
144200
144300     PERFORM 20433-ACUMULO-LOJACOMPR.
144400
144500 FIN-20430.
144600     EXIT.
144700
144800 20431-INCORPORO-LOJA.
144900*---------------------
145000
145100     ADD 1                          TO WS-LOJAMET-ULTIMO-CARGADO.
145200
145300     IF WS-LOJAMET-ULTIMO-CARGADO > WS-LOJAMET-MAX-OCCURS
145400         MOVE '20431-INCORPORO-LOJA' TO WCANCELA-PARRAFO
145500         MOVE 'WT-LM-ROW'           TO WCANCELA-RECURSO
145600         MOVE 'ALTA LOJA-METRICA'   TO WCANCELA-OPERACION
145700         MOVE WS-LOJAMET-ULTIMO-CARGADO TO WCANCELA-CODRET
145800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
145900                                    TO WCANCELA-MENSAJE
146000         PERFORM 99999-CANCELO
146100     END-IF.
146200
146300     MOVE WS-BALDE-ATUAL TO WT-LM-BALDE
146400                            (WS-LOJAMET-ULTIMO-CARGADO).
146500     MOVE WT-TR-STORE-ID (IDX-TRANSAC)
146600                         TO WT-LM-STORE-ID
146700                            (WS-LOJAMET-ULTIMO-CARGADO).
146800     MOVE 'NAO CADASTRADA'
146900                         TO WT-LM-STORE-NAME
147000                            (WS-LOJAMET-ULTIMO-CARGADO).
147100     MOVE 0              TO WT-LM-QTDE-COMPRADORES
147200                            (WS-LOJAMET-ULTIMO-CARGADO)
147300                            WT-LM-QTDE-NOTAS
147400                            (WS-LOJAMET-ULTIMO-CARGADO)
147500                            WT-LM-VALOR-VENDAS
147600                            (WS-LOJAMET-ULTIMO-CARGADO).
147700     SET 88-LM-ESCRITO-NO (WS-LOJAMET-ULTIMO-CARGADO) TO TRUE.
147800
147900     SEARCH ALL WT-ST-ROW
148000         AT END
148100              CONTINUE
148200         WHEN WT-ST-STORE-ID (IDX-STORES)
148300            = WT-TR-STORE-ID (IDX-TRANSAC)
148400              MOVE WT-ST-STORE-NAME (IDX-STORES)
148500                          TO WT-LM-STORE-NAME
148600                             (WS-LOJAMET-ULTIMO-CARGADO)
148700     END-SEARCH.
148800
148900     SET 88-HUBO-CAMBIO-SI          TO TRUE.
149000
149100     PERFORM 20434-ORDENO-LOJAMET
149200        THRU 20434-EXIT
149300       UNTIL 88-HUBO-CAMBIO-NO.
149400
149500 FIN-20431.
149600     EXIT.
149700
149800 20432-ATUALIZO-LOJA.
149900*--------------------
150000
150100     ADD 1                TO WT-LM-QTDE-NOTAS (IDX-LOJAMET).
150200     ADD WT-TR-VALUE (IDX-TRANSAC)
150300                          TO WT-LM-VALOR-VENDAS (IDX-LOJAMET).
150400
150500 FIN-20432.
150600     EXIT.
150700
150800 20433-ACUMULO-LOJACOMPR.
150900*------------------------
151000
151100     SEARCH ALL WT-LC-ROW
151200         AT END
151300              PERFORM 20434B-INCORPORO-LOJACOMPR
151400         WHEN WT-LC-BALDE (IDX-LOJACOMPR)     = WS-BALDE-ATUAL
151500          AND WT-LC-STORE-ID (IDX-LOJACOMPR)
151600            = WT-TR-STORE-ID (IDX-TRANSAC)
151700          AND WT-LC-PERSON-ID (IDX-LOJACOMPR)
151800            = WT-TR-PERSON-ID (IDX-TRANSAC)
151900              CONTINUE
152000     END-SEARCH.
152100
152200 FIN-20433.
152300     EXIT.
152400
152500 20434-ORDENO-LOJAMET.
152600*---------------------
152700
152800     SET 88-HUBO-CAMBIO-NO          TO TRUE.
152900     SET IDX-LOJAMET                TO 1.
153000
153100     PERFORM 20435-COMPARO-SWAP-LM
153200        THRU 20435-EXIT
153300       UNTIL IDX-LOJAMET > WS-LOJAMET-ULTIMO-CARGADO.
153400
153500 20434-EXIT.
153600     EXIT.
153700
153800 20435-COMPARO-SWAP-LM.
153900*----------------------
154000
154100     IF WT-LM-BALDE (IDX-LOJAMET) > WT-LM-BALDE (IDX-LOJAMET + 1)
154200  OR (WT-LM-BALDE (IDX-LOJAMET)
154300     = WT-LM-BALDE (IDX-LOJAMET + 1)
154400            AND WT-LM-STORE-ID (IDX-LOJAMET)
154500              > WT-LM-STORE-ID (IDX-LOJAMET + 1))
154600  MOVE WT-LM-BALDE            (IDX-LOJAMET)
154700             TO WS-TEMP-LM-BALDE
154800  MOVE WT-LM-STORE-ID         (IDX-LOJAMET)
154900             TO WS-TEMP-LM-STORE-ID
155000  MOVE WT-LM-STORE-NAME       (IDX-LOJAMET)
155100             TO WS-TEMP-LM-STORE-NAME
155200  MOVE WT-LM-QTDE-COMPRADORES (IDX-LOJAMET)
155300             TO WS-TEMP-LM-QTDE-COMPRADORES
155400  MOVE WT-LM-QTDE-NOTAS       (IDX-LOJAMET)
155500             TO WS-TEMP-LM-QTDE-NOTAS
155600  MOVE WT-LM-VALOR-VENDAS     (IDX-LOJAMET)
155700             TO WS-TEMP-LM-VALOR-VENDAS
155800  MOVE WT-LM-ESCRITO          (IDX-LOJAMET)
155900             TO WS-TEMP-LM-ESCRITO
156000
156100  MOVE WT-LM-BALDE            (IDX-LOJAMET + 1)
156200             TO WT-LM-BALDE            (IDX-LOJAMET)
156300  MOVE WT-LM-STORE-ID         (IDX-LOJAMET + 1)
156400             TO WT-LM-STORE-ID         (IDX-LOJAMET)
156500  MOVE WT-LM-STORE-NAME       (IDX-LOJAMET + 1)
156600             TO WT-LM-STORE-NAME       (IDX-LOJAMET)
156700  MOVE WT-LM-QTDE-COMPRADORES (IDX-LOJAMET + 1)
156800             TO WT-LM-QTDE-COMPRADORES (IDX-LOJAMET)
156900  MOVE WT-LM-QTDE-NOTAS       (IDX-LOJAMET + 1)
157000             TO WT-LM-QTDE-NOTAS       (IDX-LOJAMET)
157100  MOVE WT-LM-VALOR-VENDAS     (IDX-LOJAMET + 1)
157200             TO WT-LM-VALOR-VENDAS     (IDX-LOJAMET)
157300  MOVE WT-LM-ESCRITO          (IDX-LOJAMET + 1)
157400             TO WT-LM-ESCRITO          (IDX-LOJAMET)
157500
157600  MOVE WS-TEMP-LM-BALDE
157700             TO WT-LM-BALDE            (IDX-LOJAMET + 1)
157800  MOVE WS-TEMP-LM-STORE-ID
157900             TO WT-LM-STORE-ID         (IDX-LOJAMET + 1)
158000  MOVE WS-TEMP-LM-STORE-NAME
158100             TO WT-LM-STORE-NAME       (IDX-LOJAMET + 1)
158200  MOVE WS-TEMP-LM-QTDE-COMPRADORES
158300             TO WT-LM-QTDE-COMPRADORES (IDX-LOJAMET + 1)
158400  MOVE WS-TEMP-LM-QTDE-NOTAS
158500             TO WT-LM-QTDE-NOTAS       (IDX-LOJAMET + 1)
158600  MOVE WS-TEMP-LM-VALOR-VENDAS
158700             TO WT-LM-VALOR-VENDAS     (IDX-LOJAMET + 1)
158800  MOVE WS-TEMP-LM-ESCRITO
158900             TO WT-LM-ESCRITO          (IDX-LOJAMET + 1)
159000  SET 88-HUBO-CAMBIO-SI            TO TRUE
159100     END-IF.
159200
159300     SET IDX-LOJAMET UP BY 1.
159400
159500 20435-EXIT.
159600     EXIT.
159700
159800 20434B-INCORPORO-LOJACOMPR.
159900*---------------------------
160000
160100     ADD 1                       TO WS-LOJACOMPR-ULTIMO-CARGADO.
160200
160300     IF WS-LOJACOMPR-ULTIMO-CARGADO > WS-LOJACOMPR-MAX-OCCURS
160400         MOVE '20434B-INCORPORO-LOJACOMPR' TO WCANCELA-PARRAFO
160500         MOVE 'WT-LC-ROW'           TO WCANCELA-RECURSO
160600         MOVE 'ALTA LOJA-COMPRADOR' TO WCANCELA-OPERACION
160700         MOVE WS-LOJACOMPR-ULTIMO-CARGADO TO WCANCELA-CODRET
160800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
160900                                    TO WCANCELA-MENSAJE
161000         PERFORM 99999-CANCELO
161100     END-IF.
161200
161300     MOVE WS-BALDE-ATUAL TO WT-LC-BALDE
161400                            (WS-LOJACOMPR-ULTIMO-CARGADO).
161500     MOVE WT-TR-STORE-ID (IDX-TRANSAC)
161600                         TO WT-LC-STORE-ID
161700                            (WS-LOJACOMPR-ULTIMO-CARGADO).
161800     MOVE WT-TR-PERSON-ID (IDX-TRANSAC)
161900                         TO WT-LC-PERSON-ID
162000                            (WS-LOJACOMPR-ULTIMO-CARGADO).
162100
162200     SEARCH ALL WT-LM-ROW
162300         AT END
162400              CONTINUE
162500         WHEN WT-LM-BALDE (IDX-LOJAMET)    = WS-BALDE-ATUAL
162600          AND WT-LM-STORE-ID (IDX-LOJAMET)
162700            = WT-TR-STORE-ID (IDX-TRANSAC)
162800              ADD 1 TO WT-LM-QTDE-COMPRADORES (IDX-LOJAMET)
162900     END-SEARCH.
163000
163100     SET 88-HUBO-CAMBIO-SI          TO TRUE.
163200
163300     PERFORM 20436-ORDENO-LOJACOMPR
163400        THRU 20436-EXIT
163500       UNTIL 88-HUBO-CAMBIO-NO.
163600
163700 FIN-20434B.
163800     EXIT.
163900
164000 20436-ORDENO-LOJACOMPR.
164100*-----------------------
164200
164300     SET 88-HUBO-CAMBIO-NO          TO TRUE.
164400     SET IDX-LOJACOMPR              TO 1.
164500
164600     PERFORM 20437-COMPARO-SWAP-LC
164700        THRU 20437-EXIT
164800       UNTIL IDX-LOJACOMPR > WS-LOJACOMPR-ULTIMO-CARGADO.
164900
165000 20436-EXIT.
165100     EXIT.
165200
165300 20437-COMPARO-SWAP-LC.
165400*----------------------
165500
165600     IF WT-LC-BALDE (IDX-LOJACOMPR)
165700      > WT-LC-BALDE (IDX-LOJACOMPR + 1)
165800  OR (WT-LC-BALDE (IDX-LOJACOMPR)
165900     = WT-LC-BALDE (IDX-LOJACOMPR + 1)
166000            AND WT-LC-STORE-ID (IDX-LOJACOMPR)
166100              > WT-LC-STORE-ID (IDX-LOJACOMPR + 1))
166200  OR (WT-LC-BALDE (IDX-LOJACOMPR)
166300     = WT-LC-BALDE (IDX-LOJACOMPR + 1)
166400            AND WT-LC-STORE-ID (IDX-LOJACOMPR)
166500              = WT-LC-STORE-ID (IDX-LOJACOMPR + 1)
166600            AND WT-LC-PERSON-ID (IDX-LOJACOMPR)
166700              > WT-LC-PERSON-ID (IDX-LOJACOMPR + 1))
166800  MOVE WT-LC-BALDE     (IDX-LOJACOMPR)
166900             TO WS-TEMP-LC-BALDE
167000  MOVE WT-LC-STORE-ID  (IDX-LOJACOMPR)
167100             TO WS-TEMP-LC-STORE-ID
167200  MOVE WT-LC-PERSON-ID (IDX-LOJACOMPR)
167300             TO WS-TEMP-LC-PERSON-ID
167400
167500  MOVE WT-LC-BALDE     (IDX-LOJACOMPR + 1)
167600             TO WT-LC-BALDE     (IDX-LOJACOMPR)
167700  MOVE WT-LC-STORE-ID  (IDX-LOJACOMPR + 1)
167800             TO WT-LC-STORE-ID  (IDX-LOJACOMPR)
167900  MOVE WT-LC-PERSON-ID (IDX-LOJACOMPR + 1)
168000             TO WT-LC-PERSON-ID (IDX-LOJACOMPR)
168100
168200  MOVE WS-TEMP-LC-BALDE
168300             TO WT-LC-BALDE     (IDX-LOJACOMPR + 1)
168400  MOVE WS-TEMP-LC-STORE-ID
168500             TO WT-LC-STORE-ID  (IDX-LOJACOMPR + 1)
168600  MOVE WS-TEMP-LC-PERSON-ID
168700             TO WT-LC-PERSON-ID (IDX-LOJACOMPR + 1)
168800  SET 88-HUBO-CAMBIO-SI                    TO TRUE
168900     END-IF.
169000
169100     SET IDX-LOJACOMPR UP BY 1.
169200
169300 20437-EXIT.
169400     EXIT.
169500
169600*-----------------------------------------------------------
169700* METRICAS POR CATEGORIA E MES: RESOLVE A CATEGORIA VIGENTE
169800* DO CLIENTE (CATLKUP) E ACUMULA VENDAS/NOTAS/CLIENTES/
169900* VISITAS DISTINTAS DAQUELA CATEGORIA.
170000*-----------------------------------------------------------
170100 20440-ACUMULO-CATEGORIA.
170200*------------------------
170300
170400     MOVE KTE-SEM-CATEGORIA         TO WS-CATEGORIA-ATUAL.
170500
170600     SEARCH ALL WT-CK-ROW
170700         AT END
170800              CONTINUE
170900         WHEN WT-CK-PERSON-ID (IDX-CATLKP)
171000            = WT-TR-PERSON-ID (IDX-TRANSAC)
171100              MOVE WT-CK-CATEGORY-NAME (IDX-CATLKP)
171200                                  TO WS-CATEGORIA-ATUAL
171300     END-SEARCH.
171400
171500     SEARCH ALL WT-CM-ROW
171600         AT END
171700              PERFORM 20441-INCORPORO-CATMET
171800              SEARCH ALL WT-CM-ROW
171900                  AT END
172000                       CONTINUE
172100                  WHEN WT-CM-BALDE (IDX-CATMET) = WS-BALDE-ATUAL
172200                   AND WT-CM-CATEGORIA (IDX-CATMET)
172300               = WS-CATEGORIA-ATUAL
172400                       PERFORM 20442-ATUALIZO-CATMET
172500              END-SEARCH
172600         WHEN WT-CM-BALDE (IDX-CATMET)     = WS-BALDE-ATUAL
172700          AND WT-CM-CATEGORIA (IDX-CATMET) = WS-CATEGORIA-ATUAL
172800              PERFORM 20442-ATUALIZO-CATMET
172900     END-SEARCH.
173000
173100     PERFORM 20443-ACUMULO-CATCLI.
173200
173300     PERFORM 20444-ACUMULO-CATVIS.
173400
173500 FIN-20440.
173600     EXIT.
173700
173800 20441-INCORPORO-CATMET.
173900*-----------------------
174000
174100     ADD 1                          TO WS-CATMET-ULTIMO-CARGADO.
174200
174300     IF WS-CATMET-ULTIMO-CARGADO > WS-CATMET-MAX-OCCURS
174400         MOVE '20441-INCORPORO-CATMET' TO WCANCELA-PARRAFO
174500         MOVE 'WT-CM-ROW'           TO WCANCELA-RECURSO
174600         MOVE 'ALTA CATEGORIA-METRICA' TO WCANCELA-OPERACION
174700         MOVE WS-CATMET-ULTIMO-CARGADO TO WCANCELA-CODRET
174800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
174900                                    TO WCANCELA-MENSAJE
175000         PERFORM 99999-CANCELO
175100     END-IF.
175200
175300     MOVE WS-BALDE-ATUAL      TO WT-CM-BALDE
175400                                 (WS-CATMET-ULTIMO-CARGADO).
175500     MOVE WS-CATEGORIA-ATUAL  TO WT-CM-CATEGORIA
175600                                 (WS-CATMET-ULTIMO-CARGADO).
175700     MOVE 0                   TO WT-CM-QTDE-VISITAS
175800                                 (WS-CATMET-ULTIMO-CARGADO)
175900                                 WT-CM-QTDE-CLIENTES
176000                                 (WS-CATMET-ULTIMO-CARGADO)
176100                                 WT-CM-QTDE-NOTAS
176200                                 (WS-CATMET-ULTIMO-CARGADO)
176300                                 WT-CM-VALOR-VENDAS
176400                                 (WS-CATMET-ULTIMO-CARGADO).
176500
176600     SET 88-HUBO-CAMBIO-SI          TO TRUE.
176700
176800     PERFORM 20445-ORDENO-CATMET
176900        THRU 20445-EXIT
177000       UNTIL 88-HUBO-CAMBIO-NO.
177100
177200 FIN-20441.
177300     EXIT.
177400
177500 20442-ATUALIZO-CATMET.
177600*----------------------
177700
177800     ADD 1                       TO WT-CM-QTDE-NOTAS (IDX-CATMET).
177900     ADD WT-TR-VALUE (IDX-TRANSAC)
178000                          TO WT-CM-VALOR-VENDAS (IDX-CATMET).
178100
178200 FIN-20442.
178300     EXIT.
178400
178500 20443-ACUMULO-CATCLI.
178600*---------------------
178700
178800     SEARCH ALL WT-CD-ROW
178900         AT END
179000              PERFORM 20446-INCORPORO-CATCLI
179100         WHEN WT-CD-BALDE (IDX-CATCLI)     = WS-BALDE-ATUAL
179200          AND WT-CD-CATEGORIA (IDX-CATCLI) = WS-CATEGORIA-ATUAL
179300          AND WT-CD-PERSON-ID (IDX-CATCLI)
179400            = WT-TR-PERSON-ID (IDX-TRANSAC)
179500              CONTINUE
179600     END-SEARCH.
179700
179800 FIN-20443.
179900     EXIT.
180000
180100 20444-ACUMULO-CATVIS.
180200*---------------------
180300
180400     SEARCH ALL WT-CV-ROW
180500         AT END
180600              PERFORM 20447-INCORPORO-CATVIS
180700         WHEN WT-CV-BALDE (IDX-CATVIS)     = WS-BALDE-ATUAL
180800          AND WT-CV-CATEGORIA (IDX-CATVIS) = WS-CATEGORIA-ATUAL
180900          AND WT-CV-PERSON-ID (IDX-CATVIS)
181000            = WT-TR-PERSON-ID (IDX-TRANSAC)
181100          AND WT-CV-DATA (IDX-CATVIS)
181200            = WT-TR-PURCHASE-DATE (IDX-TRANSAC)
181300              CONTINUE
181400     END-SEARCH.
181500
181600 FIN-20444.
181700     EXIT.
181800
181900 20445-ORDENO-CATMET.
182000*--------------------
182100
182200     SET 88-HUBO-CAMBIO-NO          TO TRUE.
182300     SET IDX-CATMET                 TO 1.
182400
182500     PERFORM 20448-COMPARO-SWAP-CM
182600        THRU 20448-EXIT
182700       UNTIL IDX-CATMET > WS-CATMET-ULTIMO-CARGADO.
182800
182900 20445-EXIT.
183000     EXIT.
183100
183200 20448-COMPARO-SWAP-CM.
183300*----------------------
183400
183500     IF WT-CM-BALDE (IDX-CATMET) > WT-CM-BALDE (IDX-CATMET + 1)
183600  OR (WT-CM-BALDE (IDX-CATMET)
183700     = WT-CM-BALDE (IDX-CATMET + 1)
183800            AND WT-CM-CATEGORIA (IDX-CATMET)
183900              > WT-CM-CATEGORIA (IDX-CATMET + 1))
184000  MOVE WT-CM-BALDE         (IDX-CATMET) TO WS-TEMP-CM-BALDE
184100  MOVE WT-CM-CATEGORIA     (IDX-CATMET)
184200             TO WS-TEMP-CM-CATEGORIA
184300  MOVE WT-CM-QTDE-VISITAS  (IDX-CATMET)
184400             TO WS-TEMP-CM-QTDE-VISITAS
184500  MOVE WT-CM-QTDE-CLIENTES (IDX-CATMET)
184600             TO WS-TEMP-CM-QTDE-CLIENTES
184700  MOVE WT-CM-QTDE-NOTAS    (IDX-CATMET)
184800             TO WS-TEMP-CM-QTDE-NOTAS
184900  MOVE WT-CM-VALOR-VENDAS  (IDX-CATMET)
185000             TO WS-TEMP-CM-VALOR-VENDAS
185100
185200  MOVE WT-CM-BALDE         (IDX-CATMET + 1)
185300             TO WT-CM-BALDE         (IDX-CATMET)
185400  MOVE WT-CM-CATEGORIA     (IDX-CATMET + 1)
185500             TO WT-CM-CATEGORIA     (IDX-CATMET)
185600  MOVE WT-CM-QTDE-VISITAS  (IDX-CATMET + 1)
185700             TO WT-CM-QTDE-VISITAS  (IDX-CATMET)
185800  MOVE WT-CM-QTDE-CLIENTES (IDX-CATMET + 1)
185900             TO WT-CM-QTDE-CLIENTES (IDX-CATMET)
186000  MOVE WT-CM-QTDE-NOTAS    (IDX-CATMET + 1)
186100             TO WT-CM-QTDE-NOTAS    (IDX-CATMET)
186200  MOVE WT-CM-VALOR-VENDAS  (IDX-CATMET + 1)
186300             TO WT-CM-VALOR-VENDAS  (IDX-CATMET)
186400
186500  MOVE WS-TEMP-CM-BALDE
186600             TO WT-CM-BALDE         (IDX-CATMET + 1)
186700  MOVE WS-TEMP-CM-CATEGORIA
186800             TO WT-CM-CATEGORIA     (IDX-CATMET + 1)
186900  MOVE WS-TEMP-CM-QTDE-VISITAS
187000             TO WT-CM-QTDE-VISITAS  (IDX-CATMET + 1)
187100  MOVE WS-TEMP-CM-QTDE-CLIENTES
187200             TO WT-CM-QTDE-CLIENTES (IDX-CATMET + 1)
187300  MOVE WS-TEMP-CM-QTDE-NOTAS
187400             TO WT-CM-QTDE-NOTAS    (IDX-CATMET + 1)
187500  MOVE WS-TEMP-CM-VALOR-VENDAS
187600             TO WT-CM-VALOR-VENDAS  (IDX-CATMET + 1)
187700  SET 88-HUBO-CAMBIO-SI         TO TRUE
187800     END-IF.
187900
188000     SET IDX-CATMET UP BY 1.
188100
188200 20448-EXIT.
188300     EXIT.
188400
188500 20446-INCORPORO-CATCLI.
188600*-----------------------
188700
188800     ADD 1                          TO WS-CATCLI-ULTIMO-CARGADO.
188900
189000     IF WS-CATCLI-ULTIMO-CARGADO > WS-CATCLI-MAX-OCCURS
189100         MOVE '20446-INCORPORO-CATCLI' TO WCANCELA-PARRAFO
189200         MOVE 'WT-CD-ROW'           TO WCANCELA-RECURSO
189300         MOVE 'ALTA CATEGORIA-CLIENTE' TO WCANCELA-OPERACION
189400         MOVE WS-CATCLI-ULTIMO-CARGADO TO WCANCELA-CODRET
189500         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
189600                                    TO WCANCELA-MENSAJE
189700         PERFORM 99999-CANCELO
189800     END-IF.
189900
190000     MOVE WS-BALDE-ATUAL     TO WT-CD-BALDE
190100                                (WS-CATCLI-ULTIMO-CARGADO).
190200     MOVE WS-CATEGORIA-ATUAL TO WT-CD-CATEGORIA
190300                                (WS-CATCLI-ULTIMO-CARGADO).
190400     MOVE WT-TR-PERSON-ID (IDX-TRANSAC)
190500                          TO WT-CD-PERSON-ID
190600                             (WS-CATCLI-ULTIMO-CARGADO).
190700
190800     SEARCH ALL WT-CM-ROW
190900         AT END
191000              CONTINUE
191100         WHEN WT-CM-BALDE (IDX-CATMET)     = WS-BALDE-ATUAL
191200          AND WT-CM-CATEGORIA (IDX-CATMET) = WS-CATEGORIA-ATUAL
191300              ADD 1 TO WT-CM-QTDE-CLIENTES (IDX-CATMET)
191400     END-SEARCH.
191500
191600     SET 88-HUBO-CAMBIO-SI          TO TRUE.
191700
191800     PERFORM 20449-ORDENO-CATCLI
191900        THRU 20449-EXIT
192000       UNTIL 88-HUBO-CAMBIO-NO.
192100
192200 FIN-20446.
192300     EXIT.
192400
192500 20449-ORDENO-CATCLI.
192600*--------------------
192700
192800     SET 88-HUBO-CAMBIO-NO          TO TRUE.
192900     SET IDX-CATCLI                 TO 1.
193000
193100     PERFORM 20450-COMPARO-SWAP-CD
193200        THRU 20450-EXIT
193300       UNTIL IDX-CATCLI > WS-CATCLI-ULTIMO-CARGADO.
193400
193500 20449-EXIT.
193600     EXIT.
193700
193800 20450-COMPARO-SWAP-CD.
193900*----------------------
194000
194100     IF WT-CD-BALDE (IDX-CATCLI) > WT-CD-BALDE (IDX-CATCLI + 1)
194200  OR (WT-CD-BALDE (IDX-CATCLI)
194300     = WT-CD-BALDE (IDX-CATCLI + 1)
194400            AND WT-CD-CATEGORIA (IDX-CATCLI)
194500              > WT-CD-CATEGORIA (IDX-CATCLI + 1))
194600  OR (WT-CD-BALDE (IDX-CATCLI)
194700     = WT-CD-BALDE (IDX-CATCLI + 1)
194800            AND WT-CD-CATEGORIA (IDX-CATCLI)
194900              = WT-CD-CATEGORIA (IDX-CATCLI + 1)
195000            AND WT-CD-PERSON-ID (IDX-CATCLI)
195100              > WT-CD-PERSON-ID (IDX-CATCLI + 1))
195200  MOVE WT-CD-BALDE     (IDX-CATCLI)     TO WS-TEMP-CD-BALDE
195300  MOVE WT-CD-CATEGORIA (IDX-CATCLI)
195400             TO WS-TEMP-CD-CATEGORIA
195500  MOVE WT-CD-PERSON-ID (IDX-CATCLI)
195600             TO WS-TEMP-CD-PERSON-ID
195700
195800  MOVE WT-CD-BALDE     (IDX-CATCLI + 1)
195900             TO WT-CD-BALDE     (IDX-CATCLI)
196000  MOVE WT-CD-CATEGORIA (IDX-CATCLI + 1)
196100             TO WT-CD-CATEGORIA (IDX-CATCLI)
196200  MOVE WT-CD-PERSON-ID (IDX-CATCLI + 1)
196300             TO WT-CD-PERSON-ID (IDX-CATCLI)
196400
196500  MOVE WS-TEMP-CD-BALDE
196600             TO WT-CD-BALDE     (IDX-CATCLI + 1)
196700  MOVE WS-TEMP-CD-CATEGORIA
196800             TO WT-CD-CATEGORIA (IDX-CATCLI + 1)
196900  MOVE WS-TEMP-CD-PERSON-ID
197000             TO WT-CD-PERSON-ID (IDX-CATCLI + 1)
197100  SET 88-HUBO-CAMBIO-SI                 TO TRUE
197200     END-IF.
197300
197400     SET IDX-CATCLI UP BY 1.
197500
197600 20450-EXIT.
197700     EXIT.
197800
197900 20447-INCORPORO-CATVIS.
198000*-----------------------
198100
198200     ADD 1                          TO WS-CATVIS-ULTIMO-CARGADO.
198300
198400     IF WS-CATVIS-ULTIMO-CARGADO > WS-CATVIS-MAX-OCCURS
198500         MOVE '20447-INCORPORO-CATVIS' TO WCANCELA-PARRAFO
198600         MOVE 'WT-CV-ROW'           TO WCANCELA-RECURSO
198700         MOVE 'ALTA CATEGORIA-VISITA' TO WCANCELA-OPERACION
198800         MOVE WS-CATVIS-ULTIMO-CARGADO TO WCANCELA-CODRET
198900         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
199000                                    TO WCANCELA-MENSAJE
199100         PERFORM 99999-CANCELO
199200     END-IF.
199300
199400     MOVE WS-BALDE-ATUAL     TO WT-CV-BALDE
199500                                (WS-CATVIS-ULTIMO-CARGADO).
199600     MOVE WS-CATEGORIA-ATUAL TO WT-CV-CATEGORIA
199700                                (WS-CATVIS-ULTIMO-CARGADO).
199800     MOVE WT-TR-PERSON-ID (IDX-TRANSAC)
199900                          TO WT-CV-PERSON-ID
200000                             (WS-CATVIS-ULTIMO-CARGADO).
200100     MOVE WT-TR-PURCHASE-DATE (IDX-TRANSAC)
200200                          TO WT-CV-DATA
200300                             (WS-CATVIS-ULTIMO-CARGADO).
200400
200500     SEARCH ALL WT-CM-ROW
200600         AT END
200700              CONTINUE
200800         WHEN WT-CM-BALDE (IDX-CATMET)     = WS-BALDE-ATUAL
200900          AND WT-CM-CATEGORIA (IDX-CATMET) = WS-CATEGORIA-ATUAL
201000              ADD 1 TO WT-CM-QTDE-VISITAS (IDX-CATMET)
201100     END-SEARCH.
201200
201300     SET 88-HUBO-CAMBIO-SI          TO TRUE.
201400
201500     PERFORM 20451-ORDENO-CATVIS
201600        THRU 20451-EXIT
201700       UNTIL 88-HUBO-CAMBIO-NO.
201800
201900 FIN-20447.
202000     EXIT.
202100
202200 20451-ORDENO-CATVIS.
202300*--------------------
202400
202500     SET 88-HUBO-CAMBIO-NO          TO TRUE.
202600     SET IDX-CATVIS                 TO 1.
202700
202800     PERFORM 20452-COMPARO-SWAP-CV
202900        THRU 20452-EXIT
203000       UNTIL IDX-CATVIS > WS-CATVIS-ULTIMO-CARGADO.
203100
203200 20451-EXIT.
203300     EXIT.
203400
203500 20452-COMPARO-SWAP-CV.
203600*----------------------
203700
203800     IF WT-CV-BALDE (IDX-CATVIS) > WT-CV-BALDE (IDX-CATVIS + 1)
203900  OR (WT-CV-BALDE (IDX-CATVIS)
204000     = WT-CV-BALDE (IDX-CATVIS + 1)
204100            AND WT-CV-CATEGORIA (IDX-CATVIS)
204200              > WT-CV-CATEGORIA (IDX-CATVIS + 1))
204300  OR (WT-CV-BALDE (IDX-CATVIS)
204400     = WT-CV-BALDE (IDX-CATVIS + 1)
204500            AND WT-CV-CATEGORIA (IDX-CATVIS)
204600              = WT-CV-CATEGORIA (IDX-CATVIS + 1)
204700            AND WT-CV-PERSON-ID (IDX-CATVIS)
204800              > WT-CV-PERSON-ID (IDX-CATVIS + 1))
204900  OR (WT-CV-BALDE (IDX-CATVIS)
205000     = WT-CV-BALDE (IDX-CATVIS + 1)
205100            AND WT-CV-CATEGORIA (IDX-CATVIS)
205200              = WT-CV-CATEGORIA (IDX-CATVIS + 1)
205300            AND WT-CV-PERSON-ID (IDX-CATVIS)
205400              = WT-CV-PERSON-ID (IDX-CATVIS + 1)
205500            AND WT-CV-DATA (IDX-CATVIS)
205600              > WT-CV-DATA (IDX-CATVIS + 1))
205700  MOVE WT-CV-BALDE     (IDX-CATVIS)     TO WS-TEMP-CV-BALDE
205800  MOVE WT-CV-CATEGORIA (IDX-CATVIS)
205900             TO WS-TEMP-CV-CATEGORIA
206000  MOVE WT-CV-PERSON-ID (IDX-CATVIS)
206100             TO WS-TEMP-CV-PERSON-ID
206200  MOVE WT-CV-DATA      (IDX-CATVIS)     TO WS-TEMP-CV-DATA
206300
206400  MOVE WT-CV-BALDE     (IDX-CATVIS + 1)
206500             TO WT-CV-BALDE     (IDX-CATVIS)
206600  MOVE WT-CV-CATEGORIA (IDX-CATVIS + 1)
206700             TO WT-CV-CATEGORIA (IDX-CATVIS)
206800  MOVE WT-CV-PERSON-ID (IDX-CATVIS + 1)
206900             TO WT-CV-PERSON-ID (IDX-CATVIS)
207000  MOVE WT-CV-DATA      (IDX-CATVIS + 1)
207100             TO WT-CV-DATA      (IDX-CATVIS)
207200
207300  MOVE WS-TEMP-CV-BALDE
207400             TO WT-CV-BALDE     (IDX-CATVIS + 1)
207500  MOVE WS-TEMP-CV-CATEGORIA
207600             TO WT-CV-CATEGORIA (IDX-CATVIS + 1)
207700  MOVE WS-TEMP-CV-PERSON-ID
207800             TO WT-CV-PERSON-ID (IDX-CATVIS + 1)
207900  MOVE WS-TEMP-CV-DATA
208000             TO WT-CV-DATA      (IDX-CATVIS + 1)
208100  SET 88-HUBO-CAMBIO-SI                 TO TRUE
208200     END-IF.
208300
208400     SET IDX-CATVIS UP BY 1.
208500
208600 20452-EXIT.
208700     EXIT.
208800
208900 30000-FINALIZO.
209000*--------------
209100
209200     PERFORM 30100-GRABO-EXTCOMPR.
209300
209400     PERFORM 30200-GRABO-EXTVISIT.
209500
209600     PERFORM 30300-GRABO-EXTVENDA.
209700
209800     PERFORM 30400-GRABO-EXTNOTAS.
209900
210000     PERFORM 30500-GRABO-EXTVISCA.
210100
210200     PERFORM 30600-GRABO-EXTRANK1.
210300
210400     PERFORM 30700-GRABO-EXTRANK2.
210500
210600     PERFORM 30800-GRABO-EXTRANK3.
210700
210800     PERFORM 30900-GRABO-EXTTICKT.
210900
211000     PERFORM 30950-DEVUELVO-STATUS.
211100
211200     PERFORM 31000-CIERRO-ARCHIVOS.
211300
211400 FIN-30000.
211500     EXIT.
211600
211700 30100-GRABO-EXTCOMPR.
211800*---------------------
211900
212000     PERFORM 30110-GRABO-EXTCOMPR-UNO
212100        THRU 30110-EXIT
212200       VARYING IDX-BALDE FROM 1 BY 1
212300         UNTIL IDX-BALDE > 2.
212400
212500 FIN-30100.
212600     EXIT.
212700
212800 30110-GRABO-EXTCOMPR-UNO.
212900*-------------------------
213000
213100     MOVE SPACES                 TO REG-MONTH-METRIC.
213200     MOVE WS-AM-MES (IDX-BALDE)  TO MM-MES.
213300     MOVE WS-AM-QTDE-COMPRADORES (IDX-BALDE) TO MM-VALOR-CONTAGEM.
213400
213500     WRITE REG-EXTCOMPR-FD FROM REG-MONTH-METRIC.
213600
213700     EVALUATE TRUE
213800         WHEN 88-FS-EXTCOMPR-OK
213900              ADD 1                TO WS-GRABADOS-EXTCOMPR
214000         WHEN OTHER
214100              MOVE '30110-GRABO-EXTCOMPR-UNO' TO WCANCELA-PARRAFO
214200              MOVE 'EXTCOMPR'      TO WCANCELA-RECURSO
214300              MOVE 'WRITE'         TO WCANCELA-OPERACION
214400              MOVE FS-EXTCOMPR     TO WCANCELA-CODRET
214500              MOVE 'ERROR AO GRAVAR EXTCOMPR' TO WCANCELA-MENSAJE
214600              SET 88-WS-FALHOU-SI  TO TRUE
214700     END-EVALUATE.
214800
214900 30110-EXIT.
215000     EXIT.
215100
215200 30200-GRABO-EXTVISIT.
215300*---------------------
215400
215500     PERFORM 30210-GRABO-EXTVISIT-UNO
215600        THRU 30210-EXIT
215700       VARYING IDX-BALDE FROM 1 BY 1
215800         UNTIL IDX-BALDE > 2.
215900
216000 FIN-30200.
216100     EXIT.
216200
216300 30210-GRABO-EXTVISIT-UNO.
216400*-------------------------
216500
216600     MOVE SPACES                 TO REG-MONTH-METRIC.
216700     MOVE WS-AM-MES (IDX-BALDE)  TO MM-MES.
216800     MOVE WS-AM-QTDE-VISITAS (IDX-BALDE) TO MM-VALOR-CONTAGEM.
216900
217000     WRITE REG-EXTVISIT-FD FROM REG-MONTH-METRIC.
217100
217200     EVALUATE TRUE
217300         WHEN 88-FS-EXTVISIT-OK
217400              ADD 1                TO WS-GRABADOS-EXTVISIT
217500         WHEN OTHER
217600              MOVE '30210-GRABO-EXTVISIT-UNO' TO WCANCELA-PARRAFO
217700              MOVE 'EXTVISIT'      TO WCANCELA-RECURSO
217800              MOVE 'WRITE'         TO WCANCELA-OPERACION
217900              MOVE FS-EXTVISIT     TO WCANCELA-CODRET
218000              MOVE 'ERROR AO GRAVAR EXTVISIT' TO WCANCELA-MENSAJE
218100              SET 88-WS-FALHOU-SI  TO TRUE
218200     END-EVALUATE.
218300
218400 30210-EXIT.
218500     EXIT.
218600
218700 30300-GRABO-EXTVENDA.
218800*---------------------
218900
219000     PERFORM 30310-GRABO-EXTVENDA-UNO
219100        THRU 30310-EXIT
219200       VARYING IDX-BALDE FROM 1 BY 1
219300         UNTIL IDX-BALDE > 2.
219400
219500 FIN-30300.
219600     EXIT.
219700
219800 30310-GRABO-EXTVENDA-UNO.
219900*-------------------------
220000
220100     MOVE SPACES                 TO REG-MONTH-METRIC.
220200     MOVE WS-AM-MES (IDX-BALDE)  TO MM-MES.
220300     MOVE WS-AM-VALOR-VENDAS (IDX-BALDE) TO MM-VALOR-MOEDA.
220400
220500     WRITE REG-EXTVENDA-FD FROM REG-MONTH-METRIC.
220600
220700     EVALUATE TRUE
220800         WHEN 88-FS-EXTVENDA-OK
220900              ADD 1                TO WS-GRABADOS-EXTVENDA
221000         WHEN OTHER
221100              MOVE '30310-GRABO-EXTVENDA-UNO' TO WCANCELA-PARRAFO
221200              MOVE 'EXTVENDA'      TO WCANCELA-RECURSO
221300              MOVE 'WRITE'         TO WCANCELA-OPERACION
221400              MOVE FS-EXTVENDA     TO WCANCELA-CODRET
221500              MOVE 'ERROR AO GRAVAR EXTVENDA' TO WCANCELA-MENSAJE
221600              SET 88-WS-FALHOU-SI  TO TRUE
221700     END-EVALUATE.
221800
221900 30310-EXIT.
222000     EXIT.
222100
222200 30400-GRABO-EXTNOTAS.
222300*---------------------
222400
222500     PERFORM 30410-GRABO-EXTNOTAS-UNO
222600        THRU 30410-EXIT
222700       VARYING IDX-BALDE FROM 1 BY 1
222800         UNTIL IDX-BALDE > 2.
222900
223000 FIN-30400.
223100     EXIT.
223200
223300 30410-GRABO-EXTNOTAS-UNO.
223400*-------------------------
223500
223600     MOVE SPACES                 TO REG-MONTH-METRIC.
223700     MOVE WS-AM-MES (IDX-BALDE)  TO MM-MES.
223800     MOVE WS-AM-QTDE-NOTAS-REG (IDX-BALDE) TO MM-VALOR-CONTAGEM.
223900
224000     WRITE REG-EXTNOTAS-FD FROM REG-MONTH-METRIC.
224100
224200     EVALUATE TRUE
224300         WHEN 88-FS-EXTNOTAS-OK
224400              ADD 1                TO WS-GRABADOS-EXTNOTAS
224500         WHEN OTHER
224600              MOVE '30410-GRABO-EXTNOTAS-UNO' TO WCANCELA-PARRAFO
224700              MOVE 'EXTNOTAS'      TO WCANCELA-RECURSO
224800              MOVE 'WRITE'         TO WCANCELA-OPERACION
224900              MOVE FS-EXTNOTAS     TO WCANCELA-CODRET
225000              MOVE 'ERROR AO GRAVAR EXTNOTAS' TO WCANCELA-MENSAJE
225100              SET 88-WS-FALHOU-SI  TO TRUE
225200     END-EVALUATE.
225300
225400 30410-EXIT.
225500     EXIT.
225600
225700*-----------------------------------------------------------
225800* EXTVISCA: UMA LINHA POR CATEGORIA/MES JA CARREGADA EM
225900* WT-CATMET-TABELA, COM A CONTAGEM DE VISITAS DA CATEGORIA
226000* (VENDAS E TICKET-MEDIO FICAM EM BRANCO NESTE EXTRATO).
226100*-----------------------------------------------------------
226200 30500-GRABO-EXTVISCA.
226300*---------------------
226400
226500     SET IDX-CATMET TO 1.
226600
226700     PERFORM 30510-GRABO-EXTVISCA-UNO
226800        THRU 30510-EXIT
226900       UNTIL IDX-CATMET > WS-CATMET-ULTIMO-CARGADO.
227000
227100 FIN-30500.
227200     EXIT.
227300
227400 30510-GRABO-EXTVISCA-UNO.
227500*-------------------------
227600
227700     INITIALIZE                       REG-CATEGORY-MONTH-METRIC.
227800     MOVE WT-CM-CATEGORIA (IDX-CATMET) TO CM-CATEGORIA.
227900     MOVE WT-CM-BALDE (IDX-CATMET)     TO WS-BALDE-ATUAL.
228000     SET IDX-BALDE TO WS-BALDE-ATUAL.
228100     MOVE WS-AM-MES (IDX-BALDE)        TO CM-MES.
228200     MOVE WT-CM-QTDE-VISITAS (IDX-CATMET) TO CM-CONTAGEM.
228300
228400     WRITE REG-EXTVISCA-FD FROM REG-CATEGORY-MONTH-METRIC.
228500
228600     EVALUATE TRUE
228700         WHEN 88-FS-EXTVISCA-OK
228800              ADD 1                TO WS-GRABADOS-EXTVISCA
228900         WHEN OTHER
229000              MOVE '30510-GRABO-EXTVISCA-UNO' TO WCANCELA-PARRAFO
229100              MOVE 'EXTVISCA'      TO WCANCELA-RECURSO
229200              MOVE 'WRITE'         TO WCANCELA-OPERACION
229300              MOVE FS-EXTVISCA     TO WCANCELA-CODRET
229400              MOVE 'ERROR AO GRAVAR EXTVISCA' TO WCANCELA-MENSAJE
229500              SET 88-WS-FALHOU-SI  TO TRUE
229600     END-EVALUATE.
229700
229800     SET IDX-CATMET UP BY 1.
229900
230000 30510-EXIT.
230100     EXIT.
230200
230300*-----------------------------------------------------------
230400* RANKINGS DE LOJAS (EXTRANK1/2/3): SELECAO SUCESSIVA DO
230500* MAIOR VALOR AINDA NAO ESCRITO (WT-LM-ESCRITO = 'N'),
230600* DESCENDENTE PELA METRICA E ASCENDENTE POR NOME DE LOJA
230700* EM CASO DE EMPATE. O SINALIZADOR E RESETADO ANTES DE CADA
230800* PASSAGEM PARA QUE OS TRES RANKINGS SEJAM INDEPENDENTES.
230900*-----------------------------------------------------------
231000 30600-GRABO-EXTRANK1.
231100*---------------------
231200
231300     PERFORM 30610-RESETO-ESCRITO
231400        THRU 30610-EXIT
231500       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
231600         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
231700
231800     MOVE 0 TO WS-RANK-CONTADOR.
231900
232000     PERFORM 30620-GRABO-EXTRANK1-UNO
232100        THRU 30620-EXIT
232200       UNTIL WS-RANK-CONTADOR = WS-LOJAMET-ULTIMO-CARGADO.
232300
232400 FIN-30600.
232500     EXIT.
232600
232700 30610-RESETO-ESCRITO.
232800*---------------------
232900
233000     SET 88-LM-ESCRITO-NO (WS-RANK-PONTEIRO) TO TRUE.
233100
233200 30610-EXIT.
233300     EXIT.
233400
233500 30620-GRABO-EXTRANK1-UNO.
233600*-------------------------
233700
233800     MOVE 0                         TO WS-RANK-MELHOR-INDICE.
233900     MOVE -1                        TO WS-RANK-MELHOR-COMPRADORES.
234000     MOVE SPACES                    TO WS-RANK-MELHOR-STORE-NAME.
234100
234200     PERFORM 30621-PROCURO-MELHOR-R1
234300        THRU 30621-EXIT
234400       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
234500         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
234600
234700     IF WS-RANK-MELHOR-INDICE > 0
234800         INITIALIZE                        REG-STORE-MONTH-METRIC
234900         MOVE WT-LM-STORE-NAME (WS-RANK-MELHOR-INDICE)
235000                                            TO SM-LOJA
235100         SET IDX-BALDE TO WT-LM-BALDE (WS-RANK-MELHOR-INDICE)
235200         MOVE WS-AM-MES (IDX-BALDE)         TO SM-MES
235300         MOVE WT-LM-QTDE-COMPRADORES (WS-RANK-MELHOR-INDICE)
235400                                            TO SM-CONTAGEM
235500         MOVE WT-LM-VALOR-VENDAS (WS-RANK-MELHOR-INDICE)
235600                                            TO SM-VENDAS
235700
235800         WRITE REG-EXTRANK1-FD FROM REG-STORE-MONTH-METRIC
235900
236000         EVALUATE TRUE
236100             WHEN 88-FS-EXTRANK1-OK
236200                  ADD 1                TO WS-GRABADOS-EXTRANK1
236300             WHEN OTHER
236400                  MOVE '30620-GRABO-EXTRANK1-UNO'
236500                                 TO WCANCELA-PARRAFO
236600                  MOVE 'EXTRANK1'      TO WCANCELA-RECURSO
236700                  MOVE 'WRITE'         TO WCANCELA-OPERACION
236800                  MOVE FS-EXTRANK1     TO WCANCELA-CODRET
236900                  MOVE 'ERROR AO GRAVAR EXTRANK1'
237000                                 TO WCANCELA-MENSAJE
237100                  SET 88-WS-FALHOU-SI  TO TRUE
237200         END-EVALUATE
237300
237400         SET 88-LM-ESCRITO-SI (WS-RANK-MELHOR-INDICE) TO TRUE
237500     END-IF.
237600
237700     ADD 1 TO WS-RANK-CONTADOR.
237800
237900 30620-EXIT.
238000     EXIT.
238100
238200 30621-PROCURO-MELHOR-R1.
238300*------------------------
238400
238500     IF 88-LM-ESCRITO-NO (WS-RANK-PONTEIRO)
238600        AND (WT-LM-QTDE-COMPRADORES (WS-RANK-PONTEIRO)
238700           > WS-RANK-MELHOR-COMPRADORES
238800         OR (WT-LM-QTDE-COMPRADORES (WS-RANK-PONTEIRO)
238900           = WS-RANK-MELHOR-COMPRADORES
239000             AND (WS-RANK-MELHOR-INDICE = 0
239100               OR WT-LM-STORE-NAME (WS-RANK-PONTEIRO)
239200                 < WS-RANK-MELHOR-STORE-NAME)))
239300         MOVE WT-LM-QTDE-COMPRADORES (WS-RANK-PONTEIRO)
239400                                  TO WS-RANK-MELHOR-COMPRADORES
239500         MOVE WT-LM-STORE-NAME    (WS-RANK-PONTEIRO)
239600                                  TO WS-RANK-MELHOR-STORE-NAME
239700         MOVE WS-RANK-PONTEIRO    TO WS-RANK-MELHOR-INDICE
239800     END-IF.
239900
240000 30621-EXIT.
240100     EXIT.
240200
240300 30700-GRABO-EXTRANK2.
240400*---------------------
240500
240600     PERFORM 30610-RESETO-ESCRITO
240700        THRU 30610-EXIT
240800       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
240900         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
241000
241100     MOVE 0 TO WS-RANK-CONTADOR.
241200
241300     PERFORM 30720-GRABO-EXTRANK2-UNO
241400        THRU 30720-EXIT
241500       UNTIL WS-RANK-CONTADOR = WS-LOJAMET-ULTIMO-CARGADO.
241600
241700 FIN-30700.
241800     EXIT.
241900
242000 30720-GRABO-EXTRANK2-UNO.
242100*-------------------------
242200
242300     MOVE 0                         TO WS-RANK-MELHOR-INDICE.
242400     MOVE -1                        TO WS-RANK-MELHOR-NOTAS.
242500     MOVE SPACES                    TO WS-RANK-MELHOR-STORE-NAME.
242600
242700     PERFORM 30721-PROCURO-MELHOR-R2
242800        THRU 30721-EXIT
242900       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
243000         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
243100
243200     IF WS-RANK-MELHOR-INDICE > 0
243300         INITIALIZE                        REG-STORE-MONTH-METRIC
243400         MOVE WT-LM-STORE-NAME (WS-RANK-MELHOR-INDICE)
243500                                            TO SM-LOJA
243600         SET IDX-BALDE TO WT-LM-BALDE (WS-RANK-MELHOR-INDICE)
243700         MOVE WS-AM-MES (IDX-BALDE)         TO SM-MES
243800         MOVE WT-LM-QTDE-NOTAS (WS-RANK-MELHOR-INDICE)
243900                                            TO SM-CONTAGEM
244000         MOVE WT-LM-VALOR-VENDAS (WS-RANK-MELHOR-INDICE)
244100                                            TO SM-VENDAS
244200
244300         WRITE REG-EXTRANK2-FD FROM REG-STORE-MONTH-METRIC
244400
244500         EVALUATE TRUE
244600             WHEN 88-FS-EXTRANK2-OK
244700                  ADD 1                TO WS-GRABADOS-EXTRANK2
244800             WHEN OTHER
244900                  MOVE '30720-GRABO-EXTRANK2-UNO'
245000                                 TO WCANCELA-PARRAFO
245100                  MOVE 'EXTRANK2'      TO WCANCELA-RECURSO
245200                  MOVE 'WRITE'         TO WCANCELA-OPERACION
245300                  MOVE FS-EXTRANK2     TO WCANCELA-CODRET
245400                  MOVE 'ERROR AO GRAVAR EXTRANK2'
245500                                 TO WCANCELA-MENSAJE
245600                  SET 88-WS-FALHOU-SI  TO TRUE
245700         END-EVALUATE
245800
245900         SET 88-LM-ESCRITO-SI (WS-RANK-MELHOR-INDICE) TO TRUE
246000     END-IF.
246100
246200     ADD 1 TO WS-RANK-CONTADOR.
246300
246400 30720-EXIT.
246500     EXIT.
246600
246700 30721-PROCURO-MELHOR-R2.
246800*------------------------
246900
247000     IF 88-LM-ESCRITO-NO (WS-RANK-PONTEIRO)
247100        AND (WT-LM-QTDE-NOTAS (WS-RANK-PONTEIRO)
247200           > WS-RANK-MELHOR-NOTAS
247300         OR (WT-LM-QTDE-NOTAS (WS-RANK-PONTEIRO)
247400           = WS-RANK-MELHOR-NOTAS
247500             AND (WS-RANK-MELHOR-INDICE = 0
247600               OR WT-LM-STORE-NAME (WS-RANK-PONTEIRO)
247700                 < WS-RANK-MELHOR-STORE-NAME)))
247800         MOVE WT-LM-QTDE-NOTAS (WS-RANK-PONTEIRO)
247900                                  TO WS-RANK-MELHOR-NOTAS
248000         MOVE WT-LM-STORE-NAME    (WS-RANK-PONTEIRO)
248100                                  TO WS-RANK-MELHOR-STORE-NAME
248200         MOVE WS-RANK-PONTEIRO    TO WS-RANK-MELHOR-INDICE
248300     END-IF.
248400
248500 30721-EXIT.
248600     EXIT.
248700
248800 30800-GRABO-EXTRANK3.
248900*---------------------
249000
249100     PERFORM 30610-RESETO-ESCRITO
249200        THRU 30610-EXIT
249300       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
249400         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
249500
249600     MOVE 0 TO WS-RANK-CONTADOR.
249700
249800     PERFORM 30820-GRABO-EXTRANK3-UNO
249900        THRU 30820-EXIT
250000       UNTIL WS-RANK-CONTADOR = WS-LOJAMET-ULTIMO-CARGADO.
250100
250200 FIN-30800.
250300     EXIT.
250400
250500 30820-GRABO-EXTRANK3-UNO.
250600*-------------------------
250700
250800     MOVE 0                         TO WS-RANK-MELHOR-INDICE.
250900     MOVE -1                        TO WS-RANK-MELHOR-VENDAS.
251000     MOVE SPACES                    TO WS-RANK-MELHOR-STORE-NAME.
251100
251200     PERFORM 30821-PROCURO-MELHOR-R3
251300        THRU 30821-EXIT
251400       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
251500         UNTIL WS-RANK-PONTEIRO > WS-LOJAMET-ULTIMO-CARGADO.
251600
251700     IF WS-RANK-MELHOR-INDICE > 0
251800         INITIALIZE                        REG-STORE-MONTH-METRIC
251900         MOVE WT-LM-STORE-NAME (WS-RANK-MELHOR-INDICE)
252000                                            TO SM-LOJA
252100         SET IDX-BALDE TO WT-LM-BALDE (WS-RANK-MELHOR-INDICE)
252200         MOVE WS-AM-MES (IDX-BALDE)         TO SM-MES
252300         MOVE WT-LM-QTDE-COMPRADORES (WS-RANK-MELHOR-INDICE)
252400                                            TO SM-CONTAGEM
252500         MOVE WT-LM-VALOR-VENDAS (WS-RANK-MELHOR-INDICE)
252600                                            TO SM-VENDAS
252700
252800         WRITE REG-EXTRANK3-FD FROM REG-STORE-MONTH-METRIC
252900
253000         EVALUATE TRUE
253100             WHEN 88-FS-EXTRANK3-OK
253200                  ADD 1                TO WS-GRABADOS-EXTRANK3
253300             WHEN OTHER
253400                  MOVE '30820-GRABO-EXTRANK3-UNO'
253500                                 TO WCANCELA-PARRAFO
253600                  MOVE 'EXTRANK3'      TO WCANCELA-RECURSO
253700                  MOVE 'WRITE'         TO WCANCELA-OPERACION
253800                  MOVE FS-EXTRANK3     TO WCANCELA-CODRET
253900                  MOVE 'ERROR AO GRAVAR EXTRANK3'
254000                                 TO WCANCELA-MENSAJE
254100                  SET 88-WS-FALHOU-SI  TO TRUE
254200         END-EVALUATE
254300
254400         SET 88-LM-ESCRITO-SI (WS-RANK-MELHOR-INDICE) TO TRUE
254500     END-IF.
254600
254700     ADD 1 TO WS-RANK-CONTADOR.
254800
254900 30820-EXIT.
255000     EXIT.
255100
255200 30821-PROCURO-MELHOR-R3.
255300*------------------------
255400
255500     IF 88-LM-ESCRITO-NO (WS-RANK-PONTEIRO)
255600        AND (WT-LM-VALOR-VENDAS (WS-RANK-PONTEIRO)
255700           > WS-RANK-MELHOR-VENDAS
255800         OR (WT-LM-VALOR-VENDAS (WS-RANK-PONTEIRO)
255900           = WS-RANK-MELHOR-VENDAS
256000             AND (WS-RANK-MELHOR-INDICE = 0
256100               OR WT-LM-STORE-NAME (WS-RANK-PONTEIRO)
256200                 < WS-RANK-MELHOR-STORE-NAME)))
256300         MOVE WT-LM-VALOR-VENDAS (WS-RANK-PONTEIRO)
256400                                  TO WS-RANK-MELHOR-VENDAS
256500         MOVE WT-LM-STORE-NAME    (WS-RANK-PONTEIRO)
256600                                  TO WS-RANK-MELHOR-STORE-NAME
256700         MOVE WS-RANK-PONTEIRO    TO WS-RANK-MELHOR-INDICE
256800     END-IF.
256900
257000 30821-EXIT.
257100     EXIT.
257200
257300*-----------------------------------------------------------
257400* EXTTICKT: TICKET MEDIO POR CATEGORIA E MES, NAS TRES BASES
257500* PEDIDAS (POR NOTA, POR VISITA, POR CLIENTE). GUARDA DIVISAO
257600* POR ZERO QUANDO A CATEGORIA NAO TEVE NOTAS/VISITAS/CLIENTES
257700* NO PERIODO.
257800*-----------------------------------------------------------
257900 30900-GRABO-EXTTICKT.
258000*---------------------
258100
258200     SET IDX-CATMET TO 1.
258300
258400     PERFORM 30910-GRABO-EXTTICKT-UNO
258500        THRU 30910-EXIT
258600       UNTIL IDX-CATMET > WS-CATMET-ULTIMO-CARGADO.
258700
258800 FIN-30900.
258900     EXIT.
259000
259100 30910-GRABO-EXTTICKT-UNO.
259200*-------------------------
259300
259400     INITIALIZE                        REG-CATEGORY-TICKET-METRIC.
259500     MOVE WT-CM-CATEGORIA (IDX-CATMET) TO TM-CATEGORIA.
259600     SET IDX-BALDE TO WT-CM-BALDE (IDX-CATMET).
259700     MOVE WS-AM-MES (IDX-BALDE)        TO TM-MES.
259800
259900     IF WT-CM-QTDE-NOTAS (IDX-CATMET) > 0
260000         DIVIDE WT-CM-VALOR-VENDAS (IDX-CATMET)
260100           BY WT-CM-QTDE-NOTAS (IDX-CATMET)
260200         GIVING TM-TICKET-NOTA ROUNDED
260300     END-IF.
260400
260500     IF WT-CM-QTDE-VISITAS (IDX-CATMET) > 0
260600         DIVIDE WT-CM-VALOR-VENDAS (IDX-CATMET)
260700           BY WT-CM-QTDE-VISITAS (IDX-CATMET)
260800         GIVING TM-TICKET-VISITA ROUNDED
260900     END-IF.
261000
261100     IF WT-CM-QTDE-CLIENTES (IDX-CATMET) > 0
261200         DIVIDE WT-CM-VALOR-VENDAS (IDX-CATMET)
261300           BY WT-CM-QTDE-CLIENTES (IDX-CATMET)
261400         GIVING TM-TICKET-CLIENTE ROUNDED
261500     END-IF.
261600
261700     WRITE REG-EXTTICKT-FD FROM REG-CATEGORY-TICKET-METRIC.
261800
261900     EVALUATE TRUE
262000         WHEN 88-FS-EXTTICKT-OK
262100              ADD 1                TO WS-GRABADOS-EXTTICKT
262200         WHEN OTHER
262300              MOVE '30910-GRABO-EXTTICKT-UNO' TO WCANCELA-PARRAFO
262400              MOVE 'EXTTICKT'      TO WCANCELA-RECURSO
262500              MOVE 'WRITE'         TO WCANCELA-OPERACION
262600              MOVE FS-EXTTICKT     TO WCANCELA-CODRET
262700              MOVE 'ERROR AO GRAVAR EXTTICKT' TO WCANCELA-MENSAJE
262800              SET 88-WS-FALHOU-SI  TO TRUE
262900     END-EVALUATE.
263000
263100     SET IDX-CATMET UP BY 1.
263200
263300 30910-EXIT.
263400     EXIT.
263500
263600 30950-DEVUELVO-STATUS.
263700*----------------------
263800
263900     MOVE 9                        TO WSTAT-QTDE.
264000
264100     MOVE CTE-EXTRATO-EXTCOMPR     TO WSTAT-EXTRATO (1).
264200     MOVE CTE-EXTRATO-EXTVISIT     TO WSTAT-EXTRATO (2).
264300     MOVE CTE-EXTRATO-EXTVENDA     TO WSTAT-EXTRATO (3).
264400     MOVE CTE-EXTRATO-EXTNOTAS     TO WSTAT-EXTRATO (4).
264500     MOVE CTE-EXTRATO-EXTVISCA     TO WSTAT-EXTRATO (5).
264600     MOVE CTE-EXTRATO-EXTRANK1     TO WSTAT-EXTRATO (6).
264700     MOVE CTE-EXTRATO-EXTRANK2     TO WSTAT-EXTRATO (7).
264800     MOVE CTE-EXTRATO-EXTRANK3     TO WSTAT-EXTRATO (8).
264900     MOVE CTE-EXTRATO-EXTTICKT     TO WSTAT-EXTRATO (9).
265000
265100     PERFORM 30960-PREENCHO-STATUS-UNO
265200        THRU 30960-EXIT
265300       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
265400         UNTIL WS-RANK-PONTEIRO > 9.
265500
265600 FIN-30950.
265700     EXIT.
265800
265900 30960-PREENCHO-STATUS-UNO.
266000*--------------------------
266100
266200     IF 88-WS-FALHOU-SI
266300         MOVE 'FALHA  '  TO WSTAT-STATUS (WS-RANK-PONTEIRO)
266400         MOVE 'ERRO DE I/O - VER LOG'
266500                         TO WSTAT-MOTIVO (WS-RANK-PONTEIRO)
266600     ELSE
266700         MOVE 'SUCESSO'  TO WSTAT-STATUS (WS-RANK-PONTEIRO)
266800         MOVE ' '        TO WSTAT-MOTIVO (WS-RANK-PONTEIRO)
266900     END-IF.
267000
267100 30960-EXIT.
267200     EXIT.
267300
267400 31000-CIERRO-ARCHIVOS.
267500*----------------------
267600
267700     IF 88-OPEN-TRANLOY-SI
267800        CLOSE TRANLOY
267900     END-IF.
268000
268100     IF 88-OPEN-TRANSACT-SI
268200        CLOSE TRANSACT
268300     END-IF.
268400
268500     IF 88-OPEN-STORES-SI
268600        CLOSE STORES
268700     END-IF.
268800
268900     IF 88-OPEN-CATLKUP-SI
269000        CLOSE CATLKUP
269100     END-IF.
269200
269300     IF 88-OPEN-EXTCOMPR-SI
269400        CLOSE EXTCOMPR
269500     END-IF.
269600
269700     IF 88-OPEN-EXTVISIT-SI
269800        CLOSE EXTVISIT
269900     END-IF.
270000
270100     IF 88-OPEN-EXTVISCA-SI
270200        CLOSE EXTVISCA
270300     END-IF.
270400
270500     IF 88-OPEN-EXTVENDA-SI
270600        CLOSE EXTVENDA
270700     END-IF.
270800
270900     IF 88-OPEN-EXTNOTAS-SI
271000        CLOSE EXTNOTAS
271100     END-IF.
271200
271300     IF 88-OPEN-EXTRANK1-SI
271400        CLOSE EXTRANK1
271500     END-IF.
271600
271700     IF 88-OPEN-EXTRANK2-SI
271800        CLOSE EXTRANK2
271900     END-IF.
272000
272100     IF 88-OPEN-EXTRANK3-SI
272200        CLOSE EXTRANK3
272300     END-IF.
272400
272500     IF 88-OPEN-EXTTICKT-SI
272600        CLOSE EXTTICKT
272700     END-IF.
272800
272900 FIN-31000.
273000     EXIT.
273100
273200 99999-CANCELO.
273300*--------------
273400
273500     PERFORM 31000-CIERRO-ARCHIVOS.
273600
273700     CALL 'CANCELA' USING WCANCELA.
273800
273900     GOBACK.
274000
274100 FIN-99999.
274200     EXIT.
