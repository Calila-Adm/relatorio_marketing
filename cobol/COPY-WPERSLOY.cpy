000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO PERSLOY - HISTORICO DE CATEGORIA DE LOYALTY   *
000300* ARQUIVO DE ENTRADA, LINE SEQUENTIAL, SEM ORDEM                 *
000400* LONGITUD DE REGISTRO (43) - LAYOUT EXTERNO, SEM FILLER DE      *
000500* RESERVA (INTERFACE FIXA COM O SISTEMA DE ORIGEM)               *
000600*----------------------------------------------------------------*
000700 01  REG-PERSLOY.
000800     05 PL-PERSON-ID                PIC  9(09).
000900     05 PL-CATEGORY-ID              PIC  9(03).
001000     05 PL-CATEGORY-NAME            PIC  X(15).
001100     05 PL-ACTIVE-DATE              PIC  9(08).
001200     05 PL-INACTIVE-DATE            PIC  9(08).
001300        88 88-PL-AINDA-ATIVA                 VALUE 0.
001400
001500*----------------------------------------------------------------*
001600* VISAO REDEFINIDA POR COMPONENTE DA DATA DE ALTA, USADA NO      *
001700* DISPLAY DE DIAGNOSTICO QUANDO O DESEMPATE DE VIGENCIA (SR-0714)*
001800* TROCA O TRAMO VIGENTE DE UM CLIENTE (VER 20220-COMPARO-        *
001900* VIGENCIA).                                                     *
002000*----------------------------------------------------------------*
002100 01  REG-PERSLOY-R REDEFINES REG-PERSLOY.
002200     05 FILLER                      PIC  X(09).
002300     05 FILLER                      PIC  X(03).
002400     05 FILLER                      PIC  X(15).
002500     05 PLR-ACTIVE-ANO              PIC  9(04).
002600     05 PLR-ACTIVE-MES              PIC  9(02).
002700     05 PLR-ACTIVE-DIA              PIC  9(02).
002800     05 FILLER                      PIC  X(08).
