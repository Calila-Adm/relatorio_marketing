000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   I - C L U B     -     RELATORIO MENSAL       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*-----------------------
000800 PROGRAM-ID.    ICLMAIN.
000900 AUTHOR.        M SOSA.
001000 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
001100 DATE-WRITTEN.  27/10/2003.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
001400*-------------------------------------------------------------*
001500* PROGRAMA CONTROLADOR DO PROCESSO MENSAL DO I-CLUB.  LE O     *
001600* CARTAO DE PARAMETROS RUNPARM (DATA DE EXECUCAO DO JOB),      *
001700* CHAMA ICLFECHA PARA RESOLVER O MES FECHADO E O MES DE        *
001800* COMPARACAO DO ANO ANTERIOR (YoY) E, NESSA ORDEM FIXA, CHAMA  *
001900* ICLCATG, ICLTRANS, ICLCUPOM E ICLRPT.                        *
002000*                                                               *
002100* CADA SUBPROGRAMA GRAVA POR SUA CONTA O(S) SEU(S) PROPRIO(S)   *
002200* ARQUIVO(S) DE EXTRATO E DEVOLVE, VIA WSTATUS-RETORNO, UMA     *
002300* LINHA POR EXTRATO GRAVADO COM SUCESSO/FALHA.  ESTE PROGRAMA   *
002400* E O UNICO DONO DO ARQUIVO STATLOG: GRAVA UMA LINHA POR CADA   *
002500* ENTRADA DEVOLVIDA, NA ORDEM DE EXECUCAO, E PROSSEGUE PARA O   *
002600* PROXIMO CALL AINDA QUE UM SUBPROGRAMA TENHA DEVOLVIDO FALHA.  *
002700* SO CANCELA O JOB SE A PROPRIA ICLFECHA NAO RESOLVER AS DATAS, *
002800* POIS SEM ISSO NENHUM EXTRATO PODE SER CALCULADO.              *
002900*-------------------------------------------------------------*
003000* HISTORIAL DE MODIFICACIONES
003100*-------------------------------------------------------------*
003200* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
003300* --------  ------------  ----------  ------------------------
003400* 27/10/03  M.SOSA        SR-0740     VERSION INICIAL - CONTROLA
003500*                                     A CADEIA COMPLETA DO
003600*                                     RELATORIO MENSAL I-CLUB
003700* 03/11/03  M.SOSA        SR-0741     GRAVA RESUMO DE SUCESSOS/
003800*                                     FALHAS AO FINAL DO LOG
003900*                                     DE CONSOLA
004000* 12/11/03  M.SOSA        SR-0748     ADICIONA CANCELAMENTO DO
004100*                                     JOB QUANDO ICLFECHA
004200*                                     DEVOLVE RC DE ERRO
004300*-------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600*--------------------
004700
004800 CONFIGURATION SECTION.
004900*---------------------
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400*--------------------
005500
005600 FILE-CONTROL.
005700*------------
005800
005900     SELECT RUNPARM          ASSIGN       TO RUNPARM
006000                             ORGANIZATION IS LINE SEQUENTIAL
006100                             FILE STATUS  IS FS-RUNPARM.
006200
006300     SELECT STATLOG          ASSIGN       TO STATLOG
006400                             ORGANIZATION IS LINE SEQUENTIAL
006500                             FILE STATUS  IS FS-STATLOG.
006600
006700 DATA DIVISION.
006800*-------------
006900
007000 FILE SECTION.
007100*------------
007200
007300*-----------------------------------------------------------
007400* CARTAO DE PARAMETROS DO JOB - UMA UNICA LINHA COM A DATA
007500* DE EXECUCAO EM FORMATO AAAAMMDD (INFORMADA PELO OPERADOR
007600* OU PELO JCL/SCRIPT QUE DISPARA O JOB MENSAL).
007700*-----------------------------------------------------------
007800 FD  RUNPARM
007900     RECORDING MODE IS F
008000     BLOCK 0.
008100 01  REG-RUNPARM-FD                 PIC X(008).
008200
008300 FD  STATLOG
008400     RECORDING MODE IS F
008500     BLOCK 0.
008600 01  REG-STATLOG-FD                 PIC X(050).
008700
008800 WORKING-STORAGE SECTION.
008900*-----------------------
009000 77  CTE-PROGRAMA                   PIC X(08) VALUE 'ICLMAIN'.
009100
009200 77  FS-RUNPARM                     PIC X(02) VALUE ' '.
009300     88 88-FS-RUNPARM-OK                      VALUE '00'.
009400
009500 77  FS-STATLOG                     PIC X(02) VALUE ' '.
009600     88 88-FS-STATLOG-OK                      VALUE '00'.
009700
009800 77  WS-OPEN-RUNPARM                PIC X     VALUE 'N'.
009900     88 88-OPEN-RUNPARM-SI                    VALUE 'S'.
010000 77  WS-OPEN-STATLOG                PIC X     VALUE 'N'.
010100     88 88-OPEN-STATLOG-SI                    VALUE 'S'.
010200
010300*-----------------------------------------------------------
010400* INDICE DE PERCORRIMENTO DA TABELA WSTAT-LINHA DEVOLVIDA
010500* POR CADA SUBPROGRAMA (ATE 10 EXTRATOS POR CHAMADA).
010600*-----------------------------------------------------------
010700 77  WS-IDX-STATUS                  PIC 9(02) COMP VALUE 0.
010800 77  WS-GRAVADOS-STATLOG            PIC 9(05) COMP VALUE 0.
010900
011000*-----------------------------------------------------------
011100* CARTAO DE PARAMETROS EM MEMORIA, REDEFINIDO POR COMPONENTE
011200* PARA O DISPLAY DE INICIO DE JOB NO CONSOLE.
011300*-----------------------------------------------------------
011400 01  WS-RUNPARM-REG.
011500     05 WS-RP-DATA-EXECUCAO         PIC 9(08).
011600 01  WS-RUNPARM-REG-R REDEFINES WS-RUNPARM-REG.
011700     05 WS-RP-ANO                   PIC 9(04).
011800     05 WS-RP-MES                   PIC 9(02).
011900     05 WS-RP-DIA                   PIC 9(02).
012000
012100*-----------------------------------------------------------
012200* MES FECHADO DEVOLVIDO POR ICLFECHA, REDEFINIDO SO PARA O
012300* DISPLAY DE INICIO DE JOB (MESMO IDIOMA DE ICLRPT).
012400*-----------------------------------------------------------
012500 01  WS-DISPLAY-MES-FECHADO         PIC 9(06) VALUE 0.
012600 01  WS-DISPLAY-MES-FECHADO-R
012700                 REDEFINES WS-DISPLAY-MES-FECHADO.
012800     05 WS-DMF-ANO                  PIC 9(04).
012900     05 WS-DMF-MES                  PIC 9(02).
013000
013100*-----------------------------------------------------------
013200* RESUMO DE SUCESSOS/FALHAS ACUMULADO PARA O DISPLAY FINAL
013300* DE CONSOLA (NAO E GRAVADO EM DISCO).
013400*-----------------------------------------------------------
013500 01  WS-RESUMO-CONTADORES.
013600     05 WS-RESUMO-SUCESSOS          PIC 9(03) COMP VALUE 0.
013700     05 WS-RESUMO-FALHAS            PIC 9(03) COMP VALUE 0.
013800 01  WS-RESUMO-CONTADORES-R REDEFINES WS-RESUMO-CONTADORES.
013900     05 FILLER                      PIC X(06).
014000
014100*-----------------------------------------------------------
014200* DEFINICION DOS REGISTROS DE EXTRATO E STATUS DE RETORNO
014300* (USA-SE AQUI SOMENTE REG-STATUS, PARA GRAVAR STATLOG)
014400*-----------------------------------------------------------
014500 COPY WMETRIC.
014600
014700*---------------------------------------------------
014800* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
014900*---------------------------------------------------
015000 COPY WCANCELA.
015100
015200*-----------------------------------------------------------
015300* AREA DE COMUNICACION COM ICLFECHA (U1) E COM CADA UM DOS
015400* SUBPROGRAMAS DE EXTRATO (U2-U5), TODOS ELES SOB O MESMO
015500* CONTRATO WFECHAS / WSTATUS-RETORNO.
015600*-----------------------------------------------------------
015700 COPY WFECHAS.
015800
015900 COPY WSTATUS.
016000
016100 PROCEDURE DIVISION.
016200*------------------
016300
016400 00000-CUERPO-PRINCIPAL.
016500*-----------------------
016600
016700     PERFORM 10000-INICIO.
016800
016900     PERFORM 20000-PROCESO.
017000
017100     PERFORM 30000-FINALIZO.
017200
017300     STOP RUN.
017400
017500 FIN-00000.
017600     EXIT.
017700
017800 10000-INICIO.
017900*-------------
018000
018100     INITIALIZE WCANCELA.
018200     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
018300
018400     PERFORM 10100-ABRO-ARCHIVOS.
018500
018600     PERFORM 10200-LEO-RUNPARM.
018700
018800     PERFORM 10300-CHAMO-ICLFECHA.
018900
019000 FIN-10000.
019100     EXIT.
019200
019300 10100-ABRO-ARCHIVOS.
019400*-------------------
019500
019600     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
019700
019800     OPEN INPUT  RUNPARM.
019900     EVALUATE TRUE
020000         WHEN 88-FS-RUNPARM-OK
020100              SET 88-OPEN-RUNPARM-SI TO TRUE
020200         WHEN OTHER
020300              MOVE 'RUNPARM'         TO WCANCELA-RECURSO
020400              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
020500              MOVE FS-RUNPARM        TO WCANCELA-CODRET
020600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
020700              PERFORM 99999-CANCELO
020800     END-EVALUATE.
020900
021000     OPEN OUTPUT STATLOG.
021100     EVALUATE TRUE
021200         WHEN 88-FS-STATLOG-OK
021300              SET 88-OPEN-STATLOG-SI TO TRUE
021400         WHEN OTHER
021500              MOVE 'STATLOG'         TO WCANCELA-RECURSO
021600              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
021700              MOVE FS-STATLOG        TO WCANCELA-CODRET
021800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
021900              PERFORM 99999-CANCELO
022000     END-EVALUATE.
022100
022200 FIN-10100.
022300     EXIT.
022400
022500 10200-LEO-RUNPARM.
022600*------------------
022700
022800     MOVE '10200-LEO-RUNPARM'   TO WCANCELA-PARRAFO.
022900
023000     READ RUNPARM INTO WS-RUNPARM-REG.
023100     EVALUATE TRUE
023200         WHEN 88-FS-RUNPARM-OK
023300              CONTINUE
023400         WHEN OTHER
023500              MOVE 'RUNPARM'         TO WCANCELA-RECURSO
023600              MOVE 'READ'            TO WCANCELA-OPERACION
023700              MOVE FS-RUNPARM        TO WCANCELA-CODRET
023800              MOVE 'CARTAO DE PARAMETROS VAZIO OU INVALIDO'
023900                                     TO WCANCELA-MENSAJE
024000              PERFORM 99999-CANCELO
024100     END-EVALUATE.
024200
024300     DISPLAY 'ICLMAIN - DATA DE EXECUCAO INFORMADA : '
024400              WS-RP-DIA '/' WS-RP-MES '/' WS-RP-ANO.
024500
024600 FIN-10200.
024700     EXIT.
024800
024900 10300-CHAMO-ICLFECHA.
025000*---------------------
025100
025200     INITIALIZE WFECHAS.
025300     MOVE WS-RP-DATA-EXECUCAO   TO WFEC-DATA-EXECUCAO.
025400
025500     CALL 'ICLFECHA' USING WFECHAS.
025600
025700     IF 88-WFEC-RC-ERRO
025800        MOVE '10300-CHAMO-ICLFECHA'   TO WCANCELA-PARRAFO
025900        MOVE 'ICLFECHA'               TO WCANCELA-RECURSO
026000        MOVE 'CALL'                   TO WCANCELA-OPERACION
026100        MOVE WFEC-RC                  TO WCANCELA-CODRET
026200        MOVE 'ICLFECHA NAO RESOLVEU O MES FECHADO'
026300                                      TO WCANCELA-MENSAJE
026400        PERFORM 99999-CANCELO
026500     END-IF.
026600
026700     MOVE WFEC-MES-FECHADO-AAAAMM  TO WS-DISPLAY-MES-FECHADO.
026800     DISPLAY 'ICLMAIN - MES FECHADO A PROCESSAR    : '
026900              WS-DMF-MES '/' WS-DMF-ANO.
027000     DISPLAY 'ICLMAIN - MES DE COMPARACAO YoY      : '
027100              WFEC-MES-YOY-AAAAMM.
027200
027300 FIN-10300.
027400     EXIT.
027500
027600*-----------------------------------------------------------
027700* ORDEM FIXA DE PROCESSAMENTO DOS EXTRATOS (SR-0740):
027800* CATEGORIAS DE CLIENTE, TRANSACOES DE VENDA, CUPONS E, POR
027900* ULTIMO, O RELATORIO MENSAL QUE CONSOME OS EXTRATOS ANTERIORES.
028000*-----------------------------------------------------------
028100 20000-PROCESO.
028200*--------------
028300
028400     PERFORM 20100-CHAMO-ICLCATG
028500        THRU FIN-20400.
028600
028700 FIN-20000.
028800     EXIT.
028900
029000 20100-CHAMO-ICLCATG.
029100*--------------------
029200
029300     INITIALIZE WSTATUS-RETORNO.
029400
029500     CALL 'ICLCATG' USING WFECHAS WSTATUS-RETORNO.
029600
029700     PERFORM 30100-GRABO-STATLOG.
029800
029900 FIN-20100.
030000     EXIT.
030100
030200 20200-CHAMO-ICLTRANS.
030300*---------------------
030400
030500     INITIALIZE WSTATUS-RETORNO.
030600
030700     CALL 'ICLTRANS' USING WFECHAS WSTATUS-RETORNO.
030800
030900     PERFORM 30100-GRABO-STATLOG.
031000
031100 FIN-20200.
031200     EXIT.
031300
031400 20300-CHAMO-ICLCUPOM.
031500*---------------------
031600
031700     INITIALIZE WSTATUS-RETORNO.
031800
031900     CALL 'ICLCUPOM' USING WFECHAS WSTATUS-RETORNO.
032000
032100     PERFORM 30100-GRABO-STATLOG.
032200
032300 FIN-20300.
032400     EXIT.
032500
032600 20400-CHAMO-ICLRPT.
032700*-------------------
032800
032900     INITIALIZE WSTATUS-RETORNO.
033000
033100     CALL 'ICLRPT' USING WFECHAS WSTATUS-RETORNO.
033200
033300     PERFORM 30100-GRABO-STATLOG.
033400
033500 FIN-20400.
033600     EXIT.
033700
033800*-----------------------------------------------------------
033900* GRAVA EM STATLOG, NA ORDEM DEVOLVIDA, TODAS AS LINHAS QUE
034000* O SUBPROGRAMA RECEM CHAMADO DEIXOU EM WSTATUS-RETORNO. NAO
034100* CANCELA O JOB POR UMA LINHA EM FALHA (SR-0748) - SO SOMA
034200* NO RESUMO DE CONSOLA PARA O OPERADOR VER AO FINAL.
034300*-----------------------------------------------------------
034400 30100-GRABO-STATLOG.
034500*---------------------
034600
034700     MOVE ZERO                  TO WS-IDX-STATUS.
034800
034900     PERFORM 30110-GRABO-STATLOG-UNO
035000       VARYING WS-IDX-STATUS FROM 1 BY 1
035100         UNTIL WS-IDX-STATUS > WSTAT-QTDE.
035200
035300 FIN-30100.
035400     EXIT.
035500
035600 30110-GRABO-STATLOG-UNO.
035700*-----------------------
035800
035900     INITIALIZE                 REG-STATUS.
036000     MOVE WSTAT-EXTRATO (WS-IDX-STATUS)   TO SL-EXTRATO.
036100     MOVE WSTAT-STATUS  (WS-IDX-STATUS)   TO SL-STATUS.
036200
036300     IF 88-SL-SUCESSO
036400        ADD 1                   TO WS-RESUMO-SUCESSOS
036500     ELSE
036600        ADD 1                   TO WS-RESUMO-FALHAS
036700     END-IF.
036800
036900     WRITE REG-STATLOG-FD FROM REG-STATUS.
037000
037100     EVALUATE TRUE
037200         WHEN 88-FS-STATLOG-OK
037300              ADD 1                TO WS-GRAVADOS-STATLOG
037400         WHEN OTHER
037500              MOVE '30110-GRABO-STATLOG-UNO' TO WCANCELA-PARRAFO
037600              MOVE 'STATLOG'       TO WCANCELA-RECURSO
037700              MOVE 'WRITE'         TO WCANCELA-OPERACION
037800              MOVE FS-STATLOG      TO WCANCELA-CODRET
037900              MOVE 'ERROR AO GRAVAR STATLOG' TO WCANCELA-MENSAJE
038000              PERFORM 99999-CANCELO
038100     END-EVALUATE.
038200
038300 30110-EXIT.
038400     EXIT.
038500
038600 30000-FINALIZO.
038700*---------------
038800
038900     DISPLAY 'ICLMAIN - EXTRATOS GRAVADOS COM SUCESSO : '
039000              WS-RESUMO-SUCESSOS.
039100     DISPLAY 'ICLMAIN - EXTRATOS EM FALHA              : '
039200              WS-RESUMO-FALHAS.
039300     DISPLAY 'ICLMAIN - LINHAS GRAVADAS EM STATLOG     : '
039400              WS-GRAVADOS-STATLOG.
039500
039600     PERFORM 31000-CIERRO-ARCHIVOS.
039700
039800 FIN-30000.
039900     EXIT.
040000
040100 31000-CIERRO-ARCHIVOS.
040200*----------------------
040300
040400     IF 88-OPEN-RUNPARM-SI
040500        CLOSE RUNPARM
040600     END-IF.
040700
040800     IF 88-OPEN-STATLOG-SI
040900        CLOSE STATLOG
041000     END-IF.
041100
041200 FIN-31000.
041300     EXIT.
041400
041500 99999-CANCELO.
041600*--------------
041700
041800     PERFORM 31000-CIERRO-ARCHIVOS.
041900
042000     CALL 'CANCELA' USING WCANCELA.
042100
042200     GOBACK.
042300
042400 FIN-99999.
