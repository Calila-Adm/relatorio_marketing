000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO TRANSACT - DETALHE DE COMPRA                  *
000300* ARQUIVO DE ENTRADA, ACESSO POR CHAVE (TR-TRANSACTION-ID),      *
000400* REALIZADO COMO CARGA EM TABELA ORDENADA + SEARCH ALL.          *
000500* LONGITUD DE REGISTRO (49) - LAYOUT EXTERNO, SEM FILLER DE      *
000600* RESERVA (INTERFACE FIXA COM O SISTEMA DE ORIGEM)               *
000700*----------------------------------------------------------------*
000800 01  REG-TRANSAC.
000900     05 TR-TRANSACTION-ID           PIC  9(09).
001000     05 TR-PERSON-ID                PIC  9(09).
001100     05 TR-STORE-ID                 PIC  X(10).
001200     05 TR-PURCHASE-DATE            PIC  9(08).
001300     05 TR-CONTRACTOR-ID            PIC  X(04).
001400        88 88-TR-CONTRATANTE-SHOP            VALUE '12  '.
001500     05 TR-VALUE                    PIC  S9(07)V99.
001600
001700*----------------------------------------------------------------*
001800* TABELA EM MEMORIA DE TRANSACT, CARREGADA EM ORDEM ASCENDENTE   *
001900* DE TR-TRANSACTION-ID PARA BUSCA BINARIA (SEARCH ALL) NO        *
002000* PAREAMENTO COM TRANSLOY.  PREVISTAS 60.000 OCORRENCIAS,        *
002100* OCORRENCIA 60001 E O ELEMENTO DE ALTO VALOR (HV) DE PARADA.    *
002200*----------------------------------------------------------------*
002300 01  WT-TRANSAC-TABELA.
002400     05 WT-TRANSAC-ROW              OCCURS 60001 TIMES
002500                  ASCENDING KEY IS WT-TR-TRANSACTION-ID
002600                  INDEXED BY       IDX-TRANSAC.
002700        10 WT-TR-TRANSACTION-ID     PIC  9(09).
002800        10 WT-TR-PERSON-ID          PIC  9(09).
002900        10 WT-TR-STORE-ID           PIC  X(10).
003000        10 WT-TR-PURCHASE-DATE      PIC  9(08).
003100        10 WT-TR-CONTRACTOR-ID      PIC  X(04).
003200        10 WT-TR-VALUE              PIC  S9(07)V99.
003300
003400 01  WS-TRANSAC-CONTROL.
003500     05 WS-TRANSAC-MAX-OCCURS       PIC S9(009) COMP VALUE 60000.
003600     05 WS-TRANSAC-ULTIMO-CARGADO   PIC S9(009) COMP VALUE +0.
