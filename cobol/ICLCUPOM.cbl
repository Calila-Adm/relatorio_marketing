000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    ICLCUPOM.
000400 AUTHOR.        E PALMEYRO.
000500 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  18/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
000900*-----------------------------------------------------------
001000* MOTOR DE ACUMULACAO DE CUPONS DO I-CLUB.
001100*
001200* CARREGA O ARQUIVO COUPONS EM TABELA, DEFININDO PARA CADA
001300* CUPOM O MES DE ATIVIDADE (MES FECHADO OU MES DE COMPARACAO
001400* DO ANO ANTERIOR - YoY, NESSA ORDEM DE PRIORIDADE, TESTANDO
001500* A DATA DE INICIO E A DATA DE FIM) E A CATEGORIA (VARRENDO
001600* AS OBSERVACOES POR MARCADORES #HASHTAG). CUPONS SEM MES DE
001700* ATIVIDADE SAO DESCARTADOS.
001800*
001900* DEPOIS PAREIA CADA LINHA DE COUPRED (RESGATE DE CUPOM) COM
002000* O CUPOM ATIVO CORRESPONDENTE (SEARCH ALL) E ACUMULA
002100* EMISSOES (TODO STATUS QUE NAO SEJA CANCELADO) E CONSUMOS
002200* (STATUS CONSUMIDO) POR DESCRICAO E POR CATEGORIA DE CUPOM.
002300*
002400* GRAVA OS EXTRATOS EXTCPATV (CUPONS ATIVOS POR MES), EXTCPATC
002500* (CUPONS ATIVOS POR CATEGORIA E MES), EXTCPDES (EMISSOES E
002600* CONSUMOS POR DESCRICAO, ORDEM DECRESCENTE DE EMISSOES) E
002700* EXTCPCAT (EMISSOES E CONSUMOS POR CATEGORIA, MESMA ORDEM).
002800*-----------------------------------------------------------
002900* HISTORIAL DE MODIFICACIONES
003000*-----------------------------------------------------------
003100* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
003200* --------  ------------  ----------  ------------------------
003300* 18/06/90  EPALMEYRO     ORIGINAL    APAREO MAESTRO/NOVEDAD
003400*                                     (BASE - PGMAPAREO01)
003500* 08/03/94  EPALMEYRO     SR-0241     PASA A CARGAR TABLAS EM
003600*                                     MEMORIA COM SEARCH ALL
003700*                                     EN VEZ DE APAREO SECUENCIAL
003800* 26/01/99  R.DELGADO     Y2K-014     FECHAS A 8 DIGITOS
003900* 18/10/03  M.SOSA        SR-0718     ADAPTADO AL SISTEMA
004000*                                     I-CLUB: ACUMULA CUPONS
004100*                                     ATIVOS, EMISSOES E
004200*                                     CONSUMOS (ANTES ERA UMA
004300*                                     ATUALIZACAO DE MESTRE)
004400* 21/10/03  M.SOSA        SR-0722     AGREGA CLASSIFICACAO DE
004500*                                     CUPOM POR HASHTAG NAS
004600*                                     OBSERVACOES (#CATEGORIA)
004700* 28/10/03  M.SOSA        SR-0726     DEVUELVE STATUS DE LAS
004800*                                     EXTRACOES A ICLMAIN VIA
004900*                                     WSTATUS-RETORNO
005000*-----------------------------------------------------------
005100
005200 ENVIRONMENT DIVISION.
005300*--------------------
005400
005500 CONFIGURATION SECTION.
005600*---------------------
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100*--------------------
006200
006300 FILE-CONTROL.
006400*------------
006500
006600     SELECT COUPONS          ASSIGN       TO COUPONS
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS  IS FS-COUPONS.
006900
007000     SELECT COUPRED          ASSIGN       TO COUPRED
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS  IS FS-COUPRED.
007300
007400     SELECT EXTCPATV         ASSIGN       TO EXTCPATV
007500                             ORGANIZATION IS LINE SEQUENTIAL
007600                             FILE STATUS  IS FS-EXTCPATV.
007700
007800     SELECT EXTCPATC         ASSIGN       TO EXTCPATC
007900                             ORGANIZATION IS LINE SEQUENTIAL
008000                             FILE STATUS  IS FS-EXTCPATC.
008100
008200     SELECT EXTCPDES         ASSIGN       TO EXTCPDES
008300                             ORGANIZATION IS LINE SEQUENTIAL
008400                             FILE STATUS  IS FS-EXTCPDES.
008500
008600     SELECT EXTCPCAT         ASSIGN       TO EXTCPCAT
008700                             ORGANIZATION IS LINE SEQUENTIAL
008800                             FILE STATUS  IS FS-EXTCPCAT.
008900
009000 DATA DIVISION.
009100*-------------
009200
009300 FILE SECTION.
009400*------------
009500
009600 FD  COUPONS
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-COUPONS-FD                 PIC X(130).
010000
010100 FD  COUPRED
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-CUPRED-FD                  PIC X(017).
010500
010600 FD  EXTCPATV
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-EXTCPATV-FD                PIC X(030).
011000
011100 FD  EXTCPATC
011200     RECORDING MODE IS F
011300     BLOCK 0.
011400 01  REG-EXTCPATC-FD                PIC X(060).
011500
011600 FD  EXTCPDES
011700     RECORDING MODE IS F
011800     BLOCK 0.
011900 01  REG-EXTCPDES-FD                PIC X(065).
012000
012100 FD  EXTCPCAT
012200     RECORDING MODE IS F
012300     BLOCK 0.
012400 01  REG-EXTCPCAT-FD                PIC X(065).
012500
012600 WORKING-STORAGE SECTION.
012700*-----------------------
012800 77  CTE-PROGRAMA                   PIC X(08) VALUE 'ICLCUPOM'.
012900 77  CTE-EXTRATO-EXTCPATV           PIC X(40) VALUE
013000     'Cupons Ativos por Mes'.
013100 77  CTE-EXTRATO-EXTCPATC           PIC X(40) VALUE
013200     'Cupons Ativos por Categoria e Mes'.
013300 77  CTE-EXTRATO-EXTCPDES           PIC X(40) VALUE
013400     'Emissoes e Consumos por Descricao'.
013500 77  CTE-EXTRATO-EXTCPCAT           PIC X(40) VALUE
013600     'Emissoes e Consumos por Categoria'.
013700
013800 77  FS-COUPONS                     PIC X(02) VALUE ' '.
013900     88 88-FS-COUPONS-OK                       VALUE '00'.
014000     88 88-FS-COUPONS-EOF                      VALUE '10'.
014100
014200 77  FS-COUPRED                     PIC X(02) VALUE ' '.
014300     88 88-FS-COUPRED-OK                       VALUE '00'.
014400     88 88-FS-COUPRED-EOF                      VALUE '10'.
014500
014600 77  FS-EXTCPATV                    PIC X(02) VALUE ' '.
014700     88 88-FS-EXTCPATV-OK                      VALUE '00'.
014800 77  FS-EXTCPATC                    PIC X(02) VALUE ' '.
014900     88 88-FS-EXTCPATC-OK                      VALUE '00'.
015000 77  FS-EXTCPDES                    PIC X(02) VALUE ' '.
015100     88 88-FS-EXTCPDES-OK                      VALUE '00'.
015200 77  FS-EXTCPCAT                    PIC X(02) VALUE ' '.
015300     88 88-FS-EXTCPCAT-OK                      VALUE '00'.
015400
015500 77  WS-OPEN-COUPONS                PIC X     VALUE 'N'.
015600     88 88-OPEN-COUPONS-SI                     VALUE 'S'.
015700 77  WS-OPEN-COUPRED                PIC X     VALUE 'N'.
015800     88 88-OPEN-COUPRED-SI                     VALUE 'S'.
015900 77  WS-OPEN-EXTCPATV                PIC X    VALUE 'N'.
016000     88 88-OPEN-EXTCPATV-SI                    VALUE 'S'.
016100 77  WS-OPEN-EXTCPATC                PIC X    VALUE 'N'.
016200     88 88-OPEN-EXTCPATC-SI                    VALUE 'S'.
016300 77  WS-OPEN-EXTCPDES                PIC X    VALUE 'N'.
016400     88 88-OPEN-EXTCPDES-SI                    VALUE 'S'.
016500 77  WS-OPEN-EXTCPCAT                PIC X    VALUE 'N'.
016600     88 88-OPEN-EXTCPCAT-SI                    VALUE 'S'.
016700
016800 77  WS-FALHOU                      PIC X     VALUE 'N'.
016900     88 88-WS-FALHOU-SI                        VALUE 'S'.
017000
017100 77  WS-LEIDOS-COUPONS              PIC 9(09) COMP VALUE 0.
017200 77  WS-LEIDOS-COUPRED              PIC 9(09) COMP VALUE 0.
017300
017400*-----------------------------------------------------------
017500* INDICADOR DE ALTERACAO PARA O BURBUJEO DE REORDENACAO DAS
017600* TABELAS EM MEMORIA (MESMO IDIOMA DE TSTVTA01 E DE ICLTRANS).
017700*-----------------------------------------------------------
017800 77  WS-HUBO-CAMBIO                 PIC X     VALUE 'N'.
017900     88 88-HUBO-CAMBIO-SI                      VALUE 'S'.
018000     88 88-HUBO-CAMBIO-NO                      VALUE 'N'.
018100
018200*-----------------------------------------------------------
018300* AREA DE TRABALHO PARA DETERMINAR O MES DE ATIVIDADE DO
018400* CUPOM: A DATA (AAAAMMDD) E REDEFINIDA PARA COMPARAR SOMENTE
018500* OS 6 PRIMEIROS DIGITOS (AAAAMM) CONTRA OS BALDES VIGENTES.
018600*-----------------------------------------------------------
018700 01  WS-CP-DATA-TRABALHO            PIC 9(08).
018800 01  WS-CP-DATA-TRABALHO-R REDEFINES WS-CP-DATA-TRABALHO.
018900     05 WS-CP-DATA-AAAAMM           PIC 9(06).
019000     05 WS-CP-DATA-DD               PIC 9(02).
019100
019200 77  WS-CP-MES-ATIVO                PIC 9(06) VALUE 0.
019300 77  WS-CP-ACHOU-MES                PIC X     VALUE 'N'.
019400     88 88-CP-ACHOU-MES-SI                     VALUE 'S'.
019500     88 88-CP-ACHOU-MES-NO                     VALUE 'N'.
019600
019700*-----------------------------------------------------------
019800* BALDE DE MES: 1 = MES FECHADO, 2 = MES DE COMPARACAO YoY.
019900* PARA OS CUPONS, O BALDE E DETERMINADO NO MOMENTO DA CARGA
020000* E DEDUZIDO NOVAMENTE NO PAREAMENTO POR COMPARACAO CONTRA
020100* WS-AM-MES (JA QUE WT-CP-MES-ATIVIDADE GUARDA O VALOR CHEIO).
020200*-----------------------------------------------------------
020300 77  WS-BALDE-ATUAL                 PIC 9(01) VALUE 0.
020400     88 88-BALDE-FECHADO                       VALUE 1.
020500     88 88-BALDE-YOY                           VALUE 2.
020600
020700 01  WS-ACUM-MES.
020800     05 WS-AM-LINHA OCCURS 2 TIMES INDEXED BY IDX-BALDE.
020900        10 WS-AM-MES                PIC 9(06).
021000        10 WS-AM-QTDE-ATIVOS        PIC S9(09) COMP.
021100 01  WS-ACUM-MES-R REDEFINES WS-ACUM-MES.
021200     05 FILLER                      PIC X(10) OCCURS 2 TIMES.
021300
021400*-----------------------------------------------------------
021500* AREA DE TRABALHO PARA A CLASSIFICACAO DO CUPOM POR
021600* MARCADOR #HASHTAG NAS OBSERVACOES (CASE-INSENSITIVE).
021700*-----------------------------------------------------------
021800 77  WS-REMARKS-UC                  PIC X(60).
021900 77  WS-CATEGORIA-ATUAL             PIC X(20).
022000 77  WS-CONTADOR-MARCA              PIC 9(04) COMP VALUE 0.
022100
022200 77  WS-SCAN-POS                    PIC 9(04) COMP VALUE 0.
022300 77  WS-SCAN-LIMITE                 PIC 9(04) COMP VALUE 47.
022400 77  WS-ACHOU-EVENTO                PIC X     VALUE 'N'.
022500     88 88-ACHOU-EVENTO-SI                     VALUE 'S'.
022600     88 88-ACHOU-EVENTO-NO                     VALUE 'N'.
022700
022800 77  KTE-SEM-CLASSIFICACAO          PIC X(20)
022900     VALUE 'SEM CLASSIFICACAO'.
023000
023100*-----------------------------------------------------------
023200* DEFINICION DO ARQUIVO DE CUPONS (MESTRE EM MEMORIA, MES DE
023300* ATIVIDADE E CATEGORIA JA RESOLVIDOS NA CARGA).
023400*-----------------------------------------------------------
023500 COPY WCUPONS.
023600
023700*-----------------------------------------------------------
023800* TABELA DE CUPONS ATIVOS POR CATEGORIA E MES (POUCAS
023900* CATEGORIAS, MESMA ORDEM DE GRANDEZA DE WT-CATMET-TABELA
024000* EM ICLTRANS).
024100*-----------------------------------------------------------
024200 01  WT-CPATC-TABELA.
024300     05 WT-TC-ROW OCCURS 21 TIMES
024400                  ASCENDING KEY IS WT-TC-BALDE WT-TC-CATEGORIA
024500                  INDEXED BY       IDX-CPATC.
024600        10 WT-TC-BALDE              PIC 9(01).
024700        10 WT-TC-CATEGORIA          PIC X(20).
024800        10 WT-TC-QTDE-ATIVOS        PIC S9(09) COMP.
024900 01  WT-CPATC-TABELA-R REDEFINES WT-CPATC-TABELA.
025000     05 FILLER                      PIC X(29) OCCURS 21 TIMES.
025100
025200 77  WS-CPATC-MAX-OCCURS            PIC 9(009) COMP VALUE 20.
025300 77  WS-CPATC-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
025400
025500*-----------------------------------------------------------
025600* TABELA DE EMISSOES/CONSUMOS POR DESCRICAO DE CUPOM E MES.
025700* CADA CUPOM ATIVO PODE GERAR UMA LINHA POR BALDE, POR ISSO A
025800* DIMENSAO COBRE O DOBRO DA TABELA DE CUPONS.
025900*-----------------------------------------------------------
026000 01  WT-CPDES-TABELA.
026100     05 WT-TD-ROW OCCURS 40001 TIMES
026200                  ASCENDING KEY IS WT-TD-BALDE WT-TD-DESCRICAO
026300                  INDEXED BY       IDX-CPDES.
026400        10 WT-TD-BALDE              PIC 9(01).
026500        10 WT-TD-DESCRICAO          PIC X(40).
026600        10 WT-TD-EMITIDOS           PIC S9(09) COMP.
026700        10 WT-TD-CONSUMIDOS         PIC S9(09) COMP.
026800        10 WT-TD-ESCRITO            PIC X(01).
026900           88 88-TD-ESCRITO-SI               VALUE 'S'.
027000           88 88-TD-ESCRITO-NO               VALUE 'N'.
027100 01  WT-CPDES-TABELA-R REDEFINES WT-CPDES-TABELA.
027200     05 FILLER                      PIC X(50) OCCURS 40001 TIMES.
027300
027400 77  WS-CPDES-MAX-OCCURS            PIC 9(009) COMP VALUE 40000.
027500 77  WS-CPDES-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
027600
027700*-----------------------------------------------------------
027800* TABELA DE EMISSOES/CONSUMOS POR CATEGORIA DE CUPOM E MES.
027900*-----------------------------------------------------------
028000 01  WT-CPCAT-TABELA.
028100     05 WT-TU-ROW OCCURS 21 TIMES
028200                  ASCENDING KEY IS WT-TU-BALDE WT-TU-CATEGORIA
028300                  INDEXED BY       IDX-CPCAT.
028400        10 WT-TU-BALDE              PIC 9(01).
028500        10 WT-TU-CATEGORIA          PIC X(20).
028600        10 WT-TU-EMITIDOS           PIC S9(09) COMP.
028700        10 WT-TU-CONSUMIDOS         PIC S9(09) COMP.
028800        10 WT-TU-ESCRITO            PIC X(01).
028900           88 88-TU-ESCRITO-SI               VALUE 'S'.
029000           88 88-TU-ESCRITO-NO               VALUE 'N'.
029100 01  WT-CPCAT-TABELA-R REDEFINES WT-CPCAT-TABELA.
029200     05 FILLER                      PIC X(30) OCCURS 21 TIMES.
029300
029400 77  WS-CPCAT-MAX-OCCURS            PIC 9(009) COMP VALUE 20.
029500 77  WS-CPCAT-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
029600
029700*-----------------------------------------------------------
029800* CAMPOS DE APOIO PARA A GRAVACAO DE EXTCPDES/EXTCPCAT EM
029900* ORDEM DECRESCENTE DE EMISSOES (SELECAO SUCESSIVA DO MAIOR
030000* AINDA NAO ESCRITO, MESMO IDIOMA DOS RANKINGS DE ICLTRANS).
030100*-----------------------------------------------------------
030200 77  WS-RANK-PONTEIRO               PIC 9(009) COMP VALUE 0.
030300 77  WS-RANK-MELHOR-INDICE          PIC 9(009) COMP VALUE 0.
030400 77  WS-RANK-CONTADOR               PIC 9(009) COMP VALUE 0.
030500 77  WS-RANK-MELHOR-EMITIDOS        PIC S9(09) COMP VALUE 0.
030600
030700*-----------------------------------------------------------
030800* CAMPOS TEMPORARIOS PARA O SWAP DO BURBUJEO, POR CAMPO
030900* (NUNCA POR GRUPO, POIS AS TABELAS MISTURAM DISPLAY E COMP).
031000*-----------------------------------------------------------
031100 77  WS-TEMP-CP-COUPON-ID           PIC 9(07).
031200 77  WS-TEMP-CP-DESCRICAO           PIC X(40).
031300 77  WS-TEMP-CP-MES-ATIVIDADE       PIC 9(06).
031400 77  WS-TEMP-CP-CATEGORIA           PIC X(20).
031500
031600 77  WS-TEMP-TC-BALDE               PIC 9(01).
031700 77  WS-TEMP-TC-CATEGORIA           PIC X(20).
031800 77  WS-TEMP-TC-QTDE-ATIVOS         PIC S9(09) COMP.
031900
032000 77  WS-TEMP-TD-BALDE               PIC 9(01).
032100 77  WS-TEMP-TD-DESCRICAO           PIC X(40).
032200 77  WS-TEMP-TD-EMITIDOS            PIC S9(09) COMP.
032300 77  WS-TEMP-TD-CONSUMIDOS          PIC S9(09) COMP.
032400 77  WS-TEMP-TD-ESCRITO             PIC X(01).
032500
032600 77  WS-TEMP-TU-BALDE               PIC 9(01).
032700 77  WS-TEMP-TU-CATEGORIA           PIC X(20).
032800 77  WS-TEMP-TU-EMITIDOS            PIC S9(09) COMP.
032900 77  WS-TEMP-TU-CONSUMIDOS          PIC S9(09) COMP.
033000 77  WS-TEMP-TU-ESCRITO             PIC X(01).
033100
033200*-----------------------------------------------------------
033300* CONTADORES DE GRAVACAO DOS EXTRATOS
033400*-----------------------------------------------------------
033500 77  WS-GRABADOS-EXTCPATV           PIC 9(09) COMP VALUE 0.
033600 77  WS-GRABADOS-EXTCPATC           PIC 9(09) COMP VALUE 0.
033700 77  WS-GRABADOS-EXTCPDES           PIC 9(09) COMP VALUE 0.
033800 77  WS-GRABADOS-EXTCPCAT           PIC 9(09) COMP VALUE 0.
033900
034000*-----------------------------------------------------------
034100* DEFINICION DO ARQUIVO DE RESGATE DE CUPOM (COUPRED)
034200*-----------------------------------------------------------
034300 COPY WCUPRED.
034400
034500*-----------------------------------------------------------
034600* DEFINICION DOS REGISTROS DE EXTRATO E STATUS DE RETORNO
034700*-----------------------------------------------------------
034800 COPY WMETRIC.
034900
035000*---------------------------------------------------
035100* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
035200*---------------------------------------------------
035300 COPY WCANCELA.
035400
035500 LINKAGE SECTION.
035600*---------------
035700
035800 COPY WFECHAS.
035900
036000 COPY WSTATUS.
036100
036200 PROCEDURE DIVISION USING WFECHAS WSTATUS-RETORNO.
036300*------------------------------------------------
036400
036500 00000-CUERPO-PRINCIPAL.
036600*-----------------------
036700
036800     PERFORM 10000-INICIO.
036900
037000     PERFORM 20000-PROCESO
037100       UNTIL 88-FS-COUPRED-EOF.
037200
037300     PERFORM 30000-FINALIZO.
037400
037500     GOBACK.
037600
037700 FIN-00000.
037800     EXIT.
037900
038000 10000-INICIO.
038100*-------------
038200
038300     INITIALIZE WCANCELA.
038400     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
038500
038600     INITIALIZE WSTATUS-RETORNO.
038700
038800* AS OCORRENCIAS AINDA NAO CARREGADAS FICAM EM HIGH-VALUES PARA
038900* QUE AS TABELAS PERMANEZAM ASCENDENTES PARA O SEARCH ALL
039000* (MESMO IDIOMA DE TSTVTA01).
039100     MOVE HIGH-VALUES           TO WT-CUPONS-TABELA
039200                                   WT-CPATC-TABELA
039300                                   WT-CPDES-TABELA
039400                                   WT-CPCAT-TABELA.
039500
039600     MOVE WFEC-MES-FECHADO-AAAAMM  TO WS-AM-MES (1).
039700     MOVE WFEC-MES-YOY-AAAAMM      TO WS-AM-MES (2).
039800
039900     PERFORM 10100-ABRO-ARCHIVOS.
040000
040100     PERFORM 10200-CARGO-TABLA-CUPONS.
040200
040300     PERFORM 10500-LEO-PRIMERO.
040400
040500 FIN-10000.
040600     EXIT.
040700
040800 10100-ABRO-ARCHIVOS.
040900*-------------------
041000
041100     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
041200
041300     OPEN INPUT  COUPONS.
041400     EVALUATE TRUE
041500         WHEN 88-FS-COUPONS-OK
041600              SET 88-OPEN-COUPONS-SI TO TRUE
041700         WHEN OTHER
041800              MOVE 'COUPONS'         TO WCANCELA-RECURSO
041900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
042000              MOVE FS-COUPONS        TO WCANCELA-CODRET
042100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042200              PERFORM 99999-CANCELO
042300     END-EVALUATE.
042400
042500     OPEN INPUT  COUPRED.
042600     EVALUATE TRUE
042700         WHEN 88-FS-COUPRED-OK
042800              SET 88-OPEN-COUPRED-SI TO TRUE
042900         WHEN OTHER
043000              MOVE 'COUPRED'         TO WCANCELA-RECURSO
043100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
043200              MOVE FS-COUPRED        TO WCANCELA-CODRET
043300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
043400              PERFORM 99999-CANCELO
043500     END-EVALUATE.
043600
043700     OPEN OUTPUT EXTCPATV.
043800     EVALUATE TRUE
043900         WHEN 88-FS-EXTCPATV-OK
044000              SET 88-OPEN-EXTCPATV-SI TO TRUE
044100         WHEN OTHER
044200              MOVE 'EXTCPATV'        TO WCANCELA-RECURSO
044300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
044400              MOVE FS-EXTCPATV       TO WCANCELA-CODRET
044500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
044600              PERFORM 99999-CANCELO
044700     END-EVALUATE.
044800
044900     OPEN OUTPUT EXTCPATC.
045000     EVALUATE TRUE
045100         WHEN 88-FS-EXTCPATC-OK
045200              SET 88-OPEN-EXTCPATC-SI TO TRUE
045300         WHEN OTHER
045400              MOVE 'EXTCPATC'        TO WCANCELA-RECURSO
045500              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
045600              MOVE FS-EXTCPATC       TO WCANCELA-CODRET
045700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
045800              PERFORM 99999-CANCELO
045900     END-EVALUATE.
046000
046100     OPEN OUTPUT EXTCPDES.
046200     EVALUATE TRUE
046300         WHEN 88-FS-EXTCPDES-OK
046400              SET 88-OPEN-EXTCPDES-SI TO TRUE
046500         WHEN OTHER
046600              MOVE 'EXTCPDES'        TO WCANCELA-RECURSO
046700              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
046800              MOVE FS-EXTCPDES       TO WCANCELA-CODRET
046900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
047000              PERFORM 99999-CANCELO
047100     END-EVALUATE.
047200
047300     OPEN OUTPUT EXTCPCAT.
047400     EVALUATE TRUE
047500         WHEN 88-FS-EXTCPCAT-OK
047600              SET 88-OPEN-EXTCPCAT-SI TO TRUE
047700         WHEN OTHER
047800              MOVE 'EXTCPCAT'        TO WCANCELA-RECURSO
047900              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
048000              MOVE FS-EXTCPCAT       TO WCANCELA-CODRET
048100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
048200              PERFORM 99999-CANCELO
048300     END-EVALUATE.
048400
048500 FIN-10100.
048600     EXIT.
048700
048800*-----------------------------------------------------------
048900* CARGA DA TABELA DE CUPONS: LE SEQUENCIAL, CLASSIFICA CADA
049000* CUPOM (MES DE ATIVIDADE E CATEGORIA) E, SE VALIDO, APENDA
049100* E ACUMULA OS TOTAIS DE CUPONS ATIVOS. AO ACABAR O ARQUIVO,
049200* ORDENA POR BURBUJEO UMA UNICA VEZ (SEM DUPLICADOS ESPERADOS)
049300* PARA HABILITAR O SEARCH ALL DE COUPRED.
049400*-----------------------------------------------------------
049500 10200-CARGO-TABLA-CUPONS.
049600*-------------------------
049700
049800     PERFORM 10210-LEO-COUPONS-UNO.
049900
050000     PERFORM 10211-CLASIFICO-CUPOM
050100       UNTIL 88-FS-COUPONS-EOF.
050200
050300     SET 88-HUBO-CAMBIO-SI          TO TRUE.
050400
050500     PERFORM 10220-ORDENO-CUPONS
050600        THRU 10220-EXIT
050700       UNTIL 88-HUBO-CAMBIO-NO.
050800
050900 FIN-10200.
051000     EXIT.
051100
051200 10210-LEO-COUPONS-UNO.
051300*----------------------
051400
051500     INITIALIZE       REG-COUPONS.
051600     READ COUPONS INTO REG-COUPONS.
051700
051800     EVALUATE TRUE
051900         WHEN 88-FS-COUPONS-OK
052000              ADD 1            TO WS-LEIDOS-COUPONS
052100         WHEN 88-FS-COUPONS-EOF
052200              CONTINUE
052300         WHEN OTHER
052400              MOVE '10210-LEO-COUPONS-UNO' TO WCANCELA-PARRAFO
052500              MOVE 'COUPONS'       TO WCANCELA-RECURSO
052600              MOVE 'READ'          TO WCANCELA-OPERACION
052700              MOVE FS-COUPONS      TO WCANCELA-CODRET
052800              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
052900              PERFORM 99999-CANCELO
053000     END-EVALUATE.
053100
053200 FIN-10210.
053300     EXIT.
053400
053500*-----------------------------------------------------------
053600* CRITERIO DE VIGENCIA (SR-0718): O CUPOM E ATIVO NO MES CUJA
053700* DATA DE INICIO OU DE FIM CAI NELE, TESTANDO PRIMEIRO O MES
053800* FECHADO E DEPOIS O MES YoY (PRIMEIRA COINCIDENCIA DEFINE O
053900* MES DE ATIVIDADE). CUPOM QUE NAO BATE COM NENHUM DOS DOIS
054000* MESES E DESCARTADO.
054100*-----------------------------------------------------------
054200 10211-CLASIFICO-CUPOM.
054300*----------------------
054400
054500     SET 88-CP-ACHOU-MES-NO         TO TRUE.
054600     MOVE 0                         TO WS-CP-MES-ATIVO.
054700
054800     MOVE CP-START-DATE             TO WS-CP-DATA-TRABALHO.
054900     EVALUATE WS-CP-DATA-AAAAMM
055000         WHEN WS-AM-MES (1)
055100              SET 88-CP-ACHOU-MES-SI TO TRUE
055200              MOVE WS-AM-MES (1)     TO WS-CP-MES-ATIVO
055300         WHEN OTHER
055400              CONTINUE
055500     END-EVALUATE.
055600
055700     IF 88-CP-ACHOU-MES-NO
055800         MOVE CP-END-DATE            TO WS-CP-DATA-TRABALHO
055900         EVALUATE WS-CP-DATA-AAAAMM
056000             WHEN WS-AM-MES (1)
056100                  SET 88-CP-ACHOU-MES-SI TO TRUE
056200                  MOVE WS-AM-MES (1)     TO WS-CP-MES-ATIVO
056300             WHEN OTHER
056400                  CONTINUE
056500         END-EVALUATE
056600     END-IF.
056700
056800     IF 88-CP-ACHOU-MES-NO
056900         MOVE CP-START-DATE          TO WS-CP-DATA-TRABALHO
057000         EVALUATE WS-CP-DATA-AAAAMM
057100             WHEN WS-AM-MES (2)
057200                  SET 88-CP-ACHOU-MES-SI TO TRUE
057300                  MOVE WS-AM-MES (2)     TO WS-CP-MES-ATIVO
057400             WHEN OTHER
057500                  CONTINUE
057600         END-EVALUATE
057700     END-IF.
057800
057900     IF 88-CP-ACHOU-MES-NO
058000         MOVE CP-END-DATE            TO WS-CP-DATA-TRABALHO
058100         EVALUATE WS-CP-DATA-AAAAMM
058200             WHEN WS-AM-MES (2)
058300                  SET 88-CP-ACHOU-MES-SI TO TRUE
058400                  MOVE WS-AM-MES (2)     TO WS-CP-MES-ATIVO
058500             WHEN OTHER
058600                  CONTINUE
058700         END-EVALUATE
058800     END-IF.
058900
059000     IF 88-CP-ACHOU-MES-SI
059100         PERFORM 10240-CLASSIFICO-CATEGORIA
059200         PERFORM 10212-INCORPORO-CUPOM
059300     END-IF.
059400
059500     PERFORM 10210-LEO-COUPONS-UNO.
059600
059700 FIN-10211.
059800     EXIT.
059900
060000 10212-INCORPORO-CUPOM.
060100*----------------------
060200
060300     ADD 1                          TO WS-CUPONS-ULTIMO-CARGADO.
060400
060500     IF WS-CUPONS-ULTIMO-CARGADO > WS-CUPONS-MAX-OCCURS
060600         MOVE '10212-INCORPORO-CUPOM' TO WCANCELA-PARRAFO
060700         MOVE 'WT-CP-ROW'           TO WCANCELA-RECURSO
060800         MOVE 'ALTA CUPOM'          TO WCANCELA-OPERACION
060900         MOVE WS-CUPONS-ULTIMO-CARGADO TO WCANCELA-CODRET
061000         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
061100                                    TO WCANCELA-MENSAJE
061200         PERFORM 99999-CANCELO
061300     END-IF.
061400
061500     MOVE CP-COUPON-ID   TO WT-CP-COUPON-ID
061600                            (WS-CUPONS-ULTIMO-CARGADO).
061700     MOVE CP-DESCRIPTION TO WT-CP-DESCRIPTION
061800                            (WS-CUPONS-ULTIMO-CARGADO).
061900     MOVE WS-CP-MES-ATIVO TO WT-CP-MES-ATIVIDADE
062000                            (WS-CUPONS-ULTIMO-CARGADO).
062100     MOVE WS-CATEGORIA-ATUAL TO WT-CP-CATEGORIA
062200                            (WS-CUPONS-ULTIMO-CARGADO).
062300
062400     PERFORM 10260-ACUMULO-ATIVO.
062500
062600 FIN-10212.
062700     EXIT.
062800
062900 10220-ORDENO-CUPONS.
063000*--------------------
063100
063200     SET 88-HUBO-CAMBIO-NO          TO TRUE.
063300     SET IDX-CUPONS                 TO 1.
063400
063500     PERFORM 10221-COMPARO-SWAP-CP
063600        THRU 10221-EXIT
063700       UNTIL IDX-CUPONS > WS-CUPONS-ULTIMO-CARGADO.
063800
063900 10220-EXIT.
064000     EXIT.
064100
064200 10221-COMPARO-SWAP-CP.
064300*----------------------
064400
064500     IF WT-CP-COUPON-ID (IDX-CUPONS)
064600      > WT-CP-COUPON-ID (IDX-CUPONS + 1)
064700  MOVE WT-CP-COUPON-ID (IDX-CUPONS)
064800             TO WS-TEMP-CP-COUPON-ID
064900  MOVE WT-CP-DESCRIPTION (IDX-CUPONS)
065000             TO WS-TEMP-CP-DESCRICAO
065100  MOVE WT-CP-MES-ATIVIDADE (IDX-CUPONS)
065200             TO WS-TEMP-CP-MES-ATIVIDADE
065300  MOVE WT-CP-CATEGORIA (IDX-CUPONS)
065400             TO WS-TEMP-CP-CATEGORIA
065500
065600  MOVE WT-CP-COUPON-ID (IDX-CUPONS + 1)
065700             TO WT-CP-COUPON-ID (IDX-CUPONS)
065800  MOVE WT-CP-DESCRIPTION (IDX-CUPONS + 1)
065900             TO WT-CP-DESCRIPTION (IDX-CUPONS)
066000  MOVE WT-CP-MES-ATIVIDADE (IDX-CUPONS + 1)
066100             TO WT-CP-MES-ATIVIDADE (IDX-CUPONS)
066200  MOVE WT-CP-CATEGORIA (IDX-CUPONS + 1)
066300             TO WT-CP-CATEGORIA (IDX-CUPONS)
066400
066500  MOVE WS-TEMP-CP-COUPON-ID
066600             TO WT-CP-COUPON-ID (IDX-CUPONS + 1)
066700  MOVE WS-TEMP-CP-DESCRICAO
066800             TO WT-CP-DESCRIPTION (IDX-CUPONS + 1)
066900  MOVE WS-TEMP-CP-MES-ATIVIDADE
067000             TO WT-CP-MES-ATIVIDADE (IDX-CUPONS + 1)
067100  MOVE WS-TEMP-CP-CATEGORIA
067200             TO WT-CP-CATEGORIA (IDX-CUPONS + 1)
067300  SET 88-HUBO-CAMBIO-SI TO TRUE
067400     END-IF.
067500
067600     SET IDX-CUPONS UP BY 1.
067700
067800 10221-EXIT.
067900     EXIT.
068000
068100*-----------------------------------------------------------
068200* CRITERIO DE CLASSIFICACAO (SR-0722): PELA PRIMEIRA MARCA
068300* #HASHTAG ENCONTRADA NAS OBSERVACOES (CASE-INSENSITIVE, EM
068400* QUALQUER PONTO DO TEXTO). SEM NENHUMA MARCA, FICA SEM
068500* CLASSIFICACAO.
068600*-----------------------------------------------------------
068700 10240-CLASSIFICO-CATEGORIA.
068800*---------------------------
068900
069000     MOVE CP-REMARKS                TO WS-REMARKS-UC.
069100     INSPECT WS-REMARKS-UC
069200         CONVERTING
069300             'abcdefghijklmnopqrstuvwxyz'
069400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
069500
069600     MOVE KTE-SEM-CLASSIFICACAO     TO WS-CATEGORIA-ATUAL.
069700
069800     MOVE 0                         TO WS-CONTADOR-MARCA.
069900     INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
070000         FOR ALL '#ESTACIONAMENTO'.
070100     IF WS-CONTADOR-MARCA > 0
070200         MOVE 'ESTACIONAMENTO'      TO WS-CATEGORIA-ATUAL
070300     END-IF.
070400
070500     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
070600         MOVE 0                     TO WS-CONTADOR-MARCA
070700         INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
070800             FOR ALL '#LOJA'
070900         IF WS-CONTADOR-MARCA > 0
071000             MOVE 'LOJA'            TO WS-CATEGORIA-ATUAL
071100         END-IF
071200     END-IF.
071300
071400     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
071500         MOVE 0                     TO WS-CONTADOR-MARCA
071600         INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
071700             FOR ALL '#SHOPPING'
071800         IF WS-CONTADOR-MARCA > 0
071900             MOVE 'SHOPPING'        TO WS-CATEGORIA-ATUAL
072000         END-IF
072100     END-IF.
072200
072300     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
072400         MOVE 0                     TO WS-CONTADOR-MARCA
072500         INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
072600             FOR ALL '#IGUATEMI HALL'
072700         IF WS-CONTADOR-MARCA > 0
072800             MOVE 'IGUATEMI HALL'   TO WS-CATEGORIA-ATUAL
072900         END-IF
073000     END-IF.
073100
073200     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
073300         MOVE 0                     TO WS-CONTADOR-MARCA
073400         INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
073500             FOR ALL '#CINEMA'
073600         IF WS-CONTADOR-MARCA > 0
073700             MOVE 'CINEMA'          TO WS-CATEGORIA-ATUAL
073800         END-IF
073900     END-IF.
074000
074100     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
074200         MOVE 0                     TO WS-CONTADOR-MARCA
074300         INSPECT WS-REMARKS-UC TALLYING WS-CONTADOR-MARCA
074400             FOR ALL '#EXTERNO'
074500         IF WS-CONTADOR-MARCA > 0
074600             MOVE 'EXTERNO'         TO WS-CATEGORIA-ATUAL
074700         END-IF
074800     END-IF.
074900
075000     IF WS-CATEGORIA-ATUAL = KTE-SEM-CLASSIFICACAO
075100         PERFORM 10250-BUSCO-EVENTO-ICLUB
075200         IF 88-ACHOU-EVENTO-SI
075300             MOVE 'ICLUB'           TO WS-CATEGORIA-ATUAL
075400         END-IF
075500     END-IF.
075600
075700 FIN-10240.
075800     EXIT.
075900
076000*-----------------------------------------------------------
076100* A MARCA '#EVENTO I?CLUB' ADMITE QUALQUER CARACTER UNICO NO
076200* LUGAR DO '?', POR ISSO E VARRIDA POSICAO A POSICAO EM VEZ
076300* DE PROCURADA COMO LITERAL FIXO (INSPECT NAO ACEITA CURINGA).
076400*-----------------------------------------------------------
076500 10250-BUSCO-EVENTO-ICLUB.
076600*-------------------------
076700
076800     SET 88-ACHOU-EVENTO-NO         TO TRUE.
076900     MOVE 1                         TO WS-SCAN-POS.
077000
077100     PERFORM 10251-COMPARO-EVENTO-ICLUB
077200        THRU 10251-EXIT
077300       UNTIL WS-SCAN-POS > WS-SCAN-LIMITE
077400          OR 88-ACHOU-EVENTO-SI.
077500
077600 FIN-10250.
077700     EXIT.
077800
077900 10251-COMPARO-EVENTO-ICLUB.
078000*---------------------------
078100
078200     IF WS-REMARKS-UC (WS-SCAN-POS:9)  = '#EVENTO I'
078300        AND WS-REMARKS-UC (WS-SCAN-POS + 10:4) = 'CLUB'
078400         SET 88-ACHOU-EVENTO-SI     TO TRUE
078500     END-IF.
078600
078700     SET WS-SCAN-POS UP BY 1.
078800
078900 10251-EXIT.
079000     EXIT.
079100
079200*-----------------------------------------------------------
079300* ACUMULA O TOTAL DE CUPONS ATIVOS DO MES (GERAL) E, POR
079400* MEIO DE WT-CPATC-TABELA, O TOTAL POR CATEGORIA E MES.
079500*-----------------------------------------------------------
079600 10260-ACUMULO-ATIVO.
079700*---------------------
079800
079900     SET IDX-BALDE TO 1.
080000     IF WS-CP-MES-ATIVO NOT = WS-AM-MES (1)
080100         SET IDX-BALDE TO 2
080200     END-IF.
080300     SET WS-BALDE-ATUAL TO IDX-BALDE.
080400
080500     ADD 1 TO WS-AM-QTDE-ATIVOS (IDX-BALDE).
080600
080700     SEARCH ALL WT-TC-ROW
080800         AT END
080900              PERFORM 10261-INCORPORO-CPATC
081000         WHEN WT-TC-BALDE (IDX-CPATC)     = WS-BALDE-ATUAL
081100          AND WT-TC-CATEGORIA (IDX-CPATC) = WS-CATEGORIA-ATUAL
081200              ADD 1 TO WT-TC-QTDE-ATIVOS (IDX-CPATC)
081300     END-SEARCH.
081400
081500 FIN-10260.
081600     EXIT.
081700
081800 10261-INCORPORO-CPATC.
081900*----------------------
082000
082100     ADD 1                          TO WS-CPATC-ULTIMO-CARGADO.
082200
082300     IF WS-CPATC-ULTIMO-CARGADO > WS-CPATC-MAX-OCCURS
082400         MOVE '10261-INCORPORO-CPATC' TO WCANCELA-PARRAFO
082500         MOVE 'WT-TC-ROW'           TO WCANCELA-RECURSO
082600         MOVE 'ALTA CATEGORIA ATIVA' TO WCANCELA-OPERACION
082700         MOVE WS-CPATC-ULTIMO-CARGADO TO WCANCELA-CODRET
082800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
082900                                    TO WCANCELA-MENSAJE
083000         PERFORM 99999-CANCELO
083100     END-IF.
083200
083300     MOVE WS-BALDE-ATUAL      TO WT-TC-BALDE
083400                                 (WS-CPATC-ULTIMO-CARGADO).
083500     MOVE WS-CATEGORIA-ATUAL  TO WT-TC-CATEGORIA
083600                                 (WS-CPATC-ULTIMO-CARGADO).
083700     MOVE 1                   TO WT-TC-QTDE-ATIVOS
083800                                 (WS-CPATC-ULTIMO-CARGADO).
083900
084000     SET 88-HUBO-CAMBIO-SI          TO TRUE.
084100
084200     PERFORM 10262-ORDENO-CPATC
084300        THRU 10262-EXIT
084400       UNTIL 88-HUBO-CAMBIO-NO.
084500
084600 FIN-10261.
084700     EXIT.
084800
084900 10262-ORDENO-CPATC.
085000*-------------------
085100
085200     SET 88-HUBO-CAMBIO-NO          TO TRUE.
085300     SET IDX-CPATC                  TO 1.
085400
085500     PERFORM 10263-COMPARO-SWAP-TC
085600        THRU 10263-EXIT
085700       UNTIL IDX-CPATC > WS-CPATC-ULTIMO-CARGADO.
085800
085900 10262-EXIT.
086000     EXIT.
086100
086200 10263-COMPARO-SWAP-TC.
086300*----------------------
086400
086500     IF WT-TC-BALDE (IDX-CPATC) > WT-TC-BALDE (IDX-CPATC + 1)
086600        OR (WT-TC-BALDE (IDX-CPATC) = WT-TC-BALDE (IDX-CPATC + 1)
086700            AND WT-TC-CATEGORIA (IDX-CPATC)
086800              > WT-TC-CATEGORIA (IDX-CPATC + 1))
086900  MOVE WT-TC-BALDE (IDX-CPATC)
087000             TO WS-TEMP-TC-BALDE
087100  MOVE WT-TC-CATEGORIA (IDX-CPATC)
087200             TO WS-TEMP-TC-CATEGORIA
087300  MOVE WT-TC-QTDE-ATIVOS (IDX-CPATC)
087400             TO WS-TEMP-TC-QTDE-ATIVOS
087500
087600  MOVE WT-TC-BALDE (IDX-CPATC + 1)
087700             TO WT-TC-BALDE (IDX-CPATC)
087800  MOVE WT-TC-CATEGORIA (IDX-CPATC + 1)
087900             TO WT-TC-CATEGORIA (IDX-CPATC)
088000  MOVE WT-TC-QTDE-ATIVOS (IDX-CPATC + 1)
088100             TO WT-TC-QTDE-ATIVOS (IDX-CPATC)
088200
088300  MOVE WS-TEMP-TC-BALDE
088400             TO WT-TC-BALDE (IDX-CPATC + 1)
088500  MOVE WS-TEMP-TC-CATEGORIA
088600             TO WT-TC-CATEGORIA (IDX-CPATC + 1)
088700  MOVE WS-TEMP-TC-QTDE-ATIVOS
088800             TO WT-TC-QTDE-ATIVOS (IDX-CPATC + 1)
088900  SET 88-HUBO-CAMBIO-SI TO TRUE
089000     END-IF.
089100
089200     SET IDX-CPATC UP BY 1.
089300
089400 10263-EXIT.
089500     EXIT.
089600
089700 10500-LEO-PRIMERO.
089800*------------------
089900
090000     PERFORM 20900-LEO-COUPRED.
090100
090200 FIN-10500.
090300     EXIT.
090400
090500 20000-PROCESO.
090600*--------------
090700
090800     PERFORM 20100-BUSCO-CUPOM.
090900
091000     PERFORM 20900-LEO-COUPRED.
091100
091200 FIN-20000.
091300     EXIT.
091400
091500 20100-BUSCO-CUPOM.
091600*------------------
091700
091800     SEARCH ALL WT-CP-ROW
091900         AT END
092000              CONTINUE
092100         WHEN WT-CP-COUPON-ID (IDX-CUPONS) = CR-COUPON-ID
092200              PERFORM 20200-ACUMULO-RESGATE
092300     END-SEARCH.
092400
092500 FIN-20100.
092600     EXIT.
092700
092800*-----------------------------------------------------------
092900* CRITERIO DE CONTAGEM (SR-0718): EMITIDO E TODO REGISTRO CUJO
093000* STATUS NAO SEJA CANCELADO (INCLUI 'EMITIDO' E 'CONSUMIDO');
093100* CONSUMIDO E SOMENTE O STATUS 'CONSUMIDO' (UM REGISTRO
093200* CONSUMIDO CONTA NAS DUAS COLUNAS). STATUS COMPARADO EM
093300* MAIUSCULAS.
093400*-----------------------------------------------------------
093500 20200-ACUMULO-RESGATE.
093600*----------------------
093700
093800     MOVE CR-STATUS                 TO WS-CR-STATUS-UC.
093900     INSPECT WS-CR-STATUS-UC
094000         CONVERTING
094100             'abcdefghijklmnopqrstuvwxyz'
094200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
094300
094400     SET IDX-BALDE TO 1.
094500     IF WT-CP-MES-ATIVIDADE (IDX-CUPONS) NOT = WS-AM-MES (1)
094600         SET IDX-BALDE TO 2
094700     END-IF.
094800     SET WS-BALDE-ATUAL TO IDX-BALDE.
094900
095000     PERFORM 20210-ACUMULO-CPDES.
095100
095200     PERFORM 20220-ACUMULO-CPCAT.
095300
095400 FIN-20200.
095500     EXIT.
095600
095700 20210-ACUMULO-CPDES.
095800*--------------------
095900
096000     SEARCH ALL WT-TD-ROW
096100         AT END
096200              PERFORM 20211-INCORPORO-CPDES
096300              SEARCH ALL WT-TD-ROW
096400                  AT END
096500                       CONTINUE
096600                  WHEN WT-TD-BALDE (IDX-CPDES) = WS-BALDE-ATUAL
096700                   AND WT-TD-DESCRICAO (IDX-CPDES)
096800                     = WT-CP-DESCRIPTION (IDX-CUPONS)
096900                       PERFORM 20212-ATUALIZO-CPDES
097000              END-SEARCH
097100         WHEN WT-TD-BALDE (IDX-CPDES)     = WS-BALDE-ATUAL
097200          AND WT-TD-DESCRICAO (IDX-CPDES)
097300            = WT-CP-DESCRIPTION (IDX-CUPONS)
097400              PERFORM 20212-ATUALIZO-CPDES
097500     END-SEARCH.
097600
097700 FIN-20210.
097800     EXIT.
097900
098000 20211-INCORPORO-CPDES.
098100*----------------------
098200
098300     ADD 1                          TO WS-CPDES-ULTIMO-CARGADO.
098400
098500     IF WS-CPDES-ULTIMO-CARGADO > WS-CPDES-MAX-OCCURS
098600         MOVE '20211-INCORPORO-CPDES' TO WCANCELA-PARRAFO
098700         MOVE 'WT-TD-ROW'           TO WCANCELA-RECURSO
098800         MOVE 'ALTA CUPOM/DESCR'    TO WCANCELA-OPERACION
098900         MOVE WS-CPDES-ULTIMO-CARGADO TO WCANCELA-CODRET
099000         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
099100                                    TO WCANCELA-MENSAJE
099200         PERFORM 99999-CANCELO
099300     END-IF.
099400
099500     MOVE WS-BALDE-ATUAL         TO WT-TD-BALDE
099600                                    (WS-CPDES-ULTIMO-CARGADO).
099700     MOVE WT-CP-DESCRIPTION (IDX-CUPONS)
099800                             TO WT-TD-DESCRICAO
099900                                (WS-CPDES-ULTIMO-CARGADO).
100000     MOVE 0                  TO WT-TD-EMITIDOS
100100                                (WS-CPDES-ULTIMO-CARGADO).
100200     MOVE 0                  TO WT-TD-CONSUMIDOS
100300                                (WS-CPDES-ULTIMO-CARGADO).
100400     SET 88-TD-ESCRITO-NO (WS-CPDES-ULTIMO-CARGADO) TO TRUE.
100500
100600     IF NOT 88-CR-CANCELADO
100700         ADD 1 TO WT-TD-EMITIDOS (WS-CPDES-ULTIMO-CARGADO)
100800     END-IF.
100900     IF 88-CR-CONSUMIDO
101000         ADD 1 TO WT-TD-CONSUMIDOS (WS-CPDES-ULTIMO-CARGADO)
101100     END-IF.
101200
101300     SET 88-HUBO-CAMBIO-SI          TO TRUE.
101400
101500     PERFORM 20213-ORDENO-CPDES
101600        THRU 20213-EXIT
101700       UNTIL 88-HUBO-CAMBIO-NO.
101800
101900 FIN-20211.
102000     EXIT.
102100
102200 20212-ATUALIZO-CPDES.
102300*---------------------
102400
102500     IF NOT 88-CR-CANCELADO
102600         ADD 1 TO WT-TD-EMITIDOS (IDX-CPDES)
102700     END-IF.
102800     IF 88-CR-CONSUMIDO
102900         ADD 1 TO WT-TD-CONSUMIDOS (IDX-CPDES)
103000     END-IF.
103100
103200 FIN-20212.
103300     EXIT.
103400
103500 20213-ORDENO-CPDES.
103600*-------------------
103700
103800     SET 88-HUBO-CAMBIO-NO          TO TRUE.
103900     SET IDX-CPDES                  TO 1.
104000
104100     PERFORM 20214-COMPARO-SWAP-TD
104200        THRU 20214-EXIT
104300       UNTIL IDX-CPDES > WS-CPDES-ULTIMO-CARGADO.
104400
104500 20213-EXIT.
104600     EXIT.
104700
104800 20214-COMPARO-SWAP-TD.
104900*----------------------
105000
105100     IF WT-TD-BALDE (IDX-CPDES) > WT-TD-BALDE (IDX-CPDES + 1)
105200        OR (WT-TD-BALDE (IDX-CPDES) = WT-TD-BALDE (IDX-CPDES + 1)
105300            AND WT-TD-DESCRICAO (IDX-CPDES)
105400              > WT-TD-DESCRICAO (IDX-CPDES + 1))
105500  MOVE WT-TD-BALDE (IDX-CPDES)
105600             TO WS-TEMP-TD-BALDE
105700  MOVE WT-TD-DESCRICAO (IDX-CPDES)
105800             TO WS-TEMP-TD-DESCRICAO
105900  MOVE WT-TD-EMITIDOS (IDX-CPDES)
106000             TO WS-TEMP-TD-EMITIDOS
106100  MOVE WT-TD-CONSUMIDOS (IDX-CPDES)
106200             TO WS-TEMP-TD-CONSUMIDOS
106300  MOVE WT-TD-ESCRITO (IDX-CPDES)
106400             TO WS-TEMP-TD-ESCRITO
106500
106600  MOVE WT-TD-BALDE (IDX-CPDES + 1)
106700             TO WT-TD-BALDE (IDX-CPDES)
106800  MOVE WT-TD-DESCRICAO (IDX-CPDES + 1)
106900             TO WT-TD-DESCRICAO (IDX-CPDES)
107000  MOVE WT-TD-EMITIDOS (IDX-CPDES + 1)
107100             TO WT-TD-EMITIDOS (IDX-CPDES)
107200  MOVE WT-TD-CONSUMIDOS (IDX-CPDES + 1)
107300             TO WT-TD-CONSUMIDOS (IDX-CPDES)
107400  MOVE WT-TD-ESCRITO (IDX-CPDES + 1)
107500             TO WT-TD-ESCRITO (IDX-CPDES)
107600
107700  MOVE WS-TEMP-TD-BALDE
107800             TO WT-TD-BALDE (IDX-CPDES + 1)
107900  MOVE WS-TEMP-TD-DESCRICAO
108000             TO WT-TD-DESCRICAO (IDX-CPDES + 1)
108100  MOVE WS-TEMP-TD-EMITIDOS
108200             TO WT-TD-EMITIDOS (IDX-CPDES + 1)
108300  MOVE WS-TEMP-TD-CONSUMIDOS
108400             TO WT-TD-CONSUMIDOS (IDX-CPDES + 1)
108500  MOVE WS-TEMP-TD-ESCRITO
108600             TO WT-TD-ESCRITO (IDX-CPDES + 1)
108700  SET 88-HUBO-CAMBIO-SI TO TRUE
108800     END-IF.
108900
109000     SET IDX-CPDES UP BY 1.
109100
109200 20214-EXIT.
109300     EXIT.
109400
109500 20220-ACUMULO-CPCAT.
109600*--------------------
109700
109800     SEARCH ALL WT-TU-ROW
109900         AT END
110000              PERFORM 20221-INCORPORO-CPCAT
110100              SEARCH ALL WT-TU-ROW
110200                  AT END
110300                       CONTINUE
110400                  WHEN WT-TU-BALDE (IDX-CPCAT) = WS-BALDE-ATUAL
110500                   AND WT-TU-CATEGORIA (IDX-CPCAT)
110600                     = WT-CP-CATEGORIA (IDX-CUPONS)
110700                       PERFORM 20222-ATUALIZO-CPCAT
110800              END-SEARCH
110900         WHEN WT-TU-BALDE (IDX-CPCAT)     = WS-BALDE-ATUAL
111000          AND WT-TU-CATEGORIA (IDX-CPCAT)
111100            = WT-CP-CATEGORIA (IDX-CUPONS)
111200              PERFORM 20222-ATUALIZO-CPCAT
111300     END-SEARCH.
111400
111500 FIN-20220.
111600     EXIT.
111700
111800 20221-INCORPORO-CPCAT.
111900*----------------------
112000
112100     ADD 1                          TO WS-CPCAT-ULTIMO-CARGADO.
112200
112300     IF WS-CPCAT-ULTIMO-CARGADO > WS-CPCAT-MAX-OCCURS
112400         MOVE '20221-INCORPORO-CPCAT' TO WCANCELA-PARRAFO
112500         MOVE 'WT-TU-ROW'           TO WCANCELA-RECURSO
112600         MOVE 'ALTA CATEGORIA CUPOM' TO WCANCELA-OPERACION
112700         MOVE WS-CPCAT-ULTIMO-CARGADO TO WCANCELA-CODRET
112800         MOVE 'TABELA EXCEDIDA - REVISAR DIMENSION'
112900                                    TO WCANCELA-MENSAJE
113000         PERFORM 99999-CANCELO
113100     END-IF.
113200
113300     MOVE WS-BALDE-ATUAL          TO WT-TU-BALDE
113400                                     (WS-CPCAT-ULTIMO-CARGADO).
113500     MOVE WT-CP-CATEGORIA (IDX-CUPONS)
113600                             TO WT-TU-CATEGORIA
113700                                (WS-CPCAT-ULTIMO-CARGADO).
113800     MOVE 0                  TO WT-TU-EMITIDOS
113900                                (WS-CPCAT-ULTIMO-CARGADO).
114000     MOVE 0                  TO WT-TU-CONSUMIDOS
114100                                (WS-CPCAT-ULTIMO-CARGADO).
114200     SET 88-TU-ESCRITO-NO (WS-CPCAT-ULTIMO-CARGADO) TO TRUE.
114300
114400     IF NOT 88-CR-CANCELADO
114500         ADD 1 TO WT-TU-EMITIDOS (WS-CPCAT-ULTIMO-CARGADO)
114600     END-IF.
114700     IF 88-CR-CONSUMIDO
114800         ADD 1 TO WT-TU-CONSUMIDOS (WS-CPCAT-ULTIMO-CARGADO)
114900     END-IF.
115000
115100     SET 88-HUBO-CAMBIO-SI          TO TRUE.
115200
115300     PERFORM 20223-ORDENO-CPCAT
115400        THRU 20223-EXIT
115500       UNTIL 88-HUBO-CAMBIO-NO.
115600
115700 FIN-20221.
115800     EXIT.
115900
116000 20222-ATUALIZO-CPCAT.
116100*---------------------
116200
116300     IF NOT 88-CR-CANCELADO
116400         ADD 1 TO WT-TU-EMITIDOS (IDX-CPCAT)
116500     END-IF.
116600     IF 88-CR-CONSUMIDO
116700         ADD 1 TO WT-TU-CONSUMIDOS (IDX-CPCAT)
116800     END-IF.
116900
117000 FIN-20222.
117100     EXIT.
117200
117300 20223-ORDENO-CPCAT.
117400*-------------------
117500
117600     SET 88-HUBO-CAMBIO-NO          TO TRUE.
117700     SET IDX-CPCAT                  TO 1.
117800
117900     PERFORM 20224-COMPARO-SWAP-TU
118000        THRU 20224-EXIT
118100       UNTIL IDX-CPCAT > WS-CPCAT-ULTIMO-CARGADO.
118200
118300 20223-EXIT.
118400     EXIT.
118500
118600 20224-COMPARO-SWAP-TU.
118700*----------------------
118800
118900     IF WT-TU-BALDE (IDX-CPCAT) > WT-TU-BALDE (IDX-CPCAT + 1)
119000        OR (WT-TU-BALDE (IDX-CPCAT) = WT-TU-BALDE (IDX-CPCAT + 1)
119100            AND WT-TU-CATEGORIA (IDX-CPCAT)
119200              > WT-TU-CATEGORIA (IDX-CPCAT + 1))
119300  MOVE WT-TU-BALDE (IDX-CPCAT)
119400             TO WS-TEMP-TU-BALDE
119500  MOVE WT-TU-CATEGORIA (IDX-CPCAT)
119600             TO WS-TEMP-TU-CATEGORIA
119700  MOVE WT-TU-EMITIDOS (IDX-CPCAT)
119800             TO WS-TEMP-TU-EMITIDOS
119900  MOVE WT-TU-CONSUMIDOS (IDX-CPCAT)
120000             TO WS-TEMP-TU-CONSUMIDOS
120100  MOVE WT-TU-ESCRITO (IDX-CPCAT)
120200             TO WS-TEMP-TU-ESCRITO
120300
120400  MOVE WT-TU-BALDE (IDX-CPCAT + 1)
120500             TO WT-TU-BALDE (IDX-CPCAT)
120600  MOVE WT-TU-CATEGORIA (IDX-CPCAT + 1)
120700             TO WT-TU-CATEGORIA (IDX-CPCAT)
120800  MOVE WT-TU-EMITIDOS (IDX-CPCAT + 1)
120900             TO WT-TU-EMITIDOS (IDX-CPCAT)
121000  MOVE WT-TU-CONSUMIDOS (IDX-CPCAT + 1)
121100             TO WT-TU-CONSUMIDOS (IDX-CPCAT)
121200  MOVE WT-TU-ESCRITO (IDX-CPCAT + 1)
121300             TO WT-TU-ESCRITO (IDX-CPCAT)
121400
121500  MOVE WS-TEMP-TU-BALDE
121600             TO WT-TU-BALDE (IDX-CPCAT + 1)
121700  MOVE WS-TEMP-TU-CATEGORIA
121800             TO WT-TU-CATEGORIA (IDX-CPCAT + 1)
121900  MOVE WS-TEMP-TU-EMITIDOS
122000             TO WT-TU-EMITIDOS (IDX-CPCAT + 1)
122100  MOVE WS-TEMP-TU-CONSUMIDOS
122200             TO WT-TU-CONSUMIDOS (IDX-CPCAT + 1)
122300  MOVE WS-TEMP-TU-ESCRITO
122400             TO WT-TU-ESCRITO (IDX-CPCAT + 1)
122500  SET 88-HUBO-CAMBIO-SI TO TRUE
122600     END-IF.
122700
122800     SET IDX-CPCAT UP BY 1.
122900
123000 20224-EXIT.
123100     EXIT.
123200
123300 20900-LEO-COUPRED.
123400*------------------
123500
123600     INITIALIZE      REG-CUPRED.
123700     READ COUPRED INTO REG-CUPRED.
123800
123900     EVALUATE TRUE
124000         WHEN 88-FS-COUPRED-OK
124100              ADD 1            TO WS-LEIDOS-COUPRED
124200         WHEN 88-FS-COUPRED-EOF
124300              CONTINUE
124400         WHEN OTHER
124500              MOVE '20900-LEO-COUPRED' TO WCANCELA-PARRAFO
124600              MOVE 'COUPRED'       TO WCANCELA-RECURSO
124700              MOVE 'READ'          TO WCANCELA-OPERACION
124800              MOVE FS-COUPRED      TO WCANCELA-CODRET
124900              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
125000              PERFORM 99999-CANCELO
125100     END-EVALUATE.
125200
125300 FIN-20900.
125400     EXIT.
125500
125600 30000-FINALIZO.
125700*---------------
125800
125900     PERFORM 30100-GRABO-EXTCPATV
126000        THRU FIN-30100
126100       VARYING IDX-BALDE FROM 1 BY 1
126200         UNTIL IDX-BALDE > 2.
126300
126400     PERFORM 30200-GRABO-EXTCPATC.
126500
126600     PERFORM 30300-GRABO-EXTCPDES.
126700
126800     PERFORM 30400-GRABO-EXTCPCAT.
126900
127000     PERFORM 30950-DEVUELVO-STATUS.
127100
127200     PERFORM 31000-CIERRO-ARCHIVOS.
127300
127400 FIN-30000.
127500     EXIT.
127600
127700 30100-GRABO-EXTCPATV.
127800*---------------------
127900
128000     INITIALIZE                        REG-MONTH-METRIC.
128100     MOVE WS-AM-MES (IDX-BALDE)        TO MM-MES.
128200     MOVE WS-AM-QTDE-ATIVOS (IDX-BALDE) TO MM-VALOR-CONTAGEM.
128300
128400     WRITE REG-EXTCPATV-FD FROM REG-MONTH-METRIC.
128500
128600     EVALUATE TRUE
128700         WHEN 88-FS-EXTCPATV-OK
128800              ADD 1                TO WS-GRABADOS-EXTCPATV
128900         WHEN OTHER
129000              MOVE '30100-GRABO-EXTCPATV' TO WCANCELA-PARRAFO
129100              MOVE 'EXTCPATV'      TO WCANCELA-RECURSO
129200              MOVE 'WRITE'         TO WCANCELA-OPERACION
129300              MOVE FS-EXTCPATV     TO WCANCELA-CODRET
129400              MOVE 'ERROR AO GRAVAR EXTCPATV' TO WCANCELA-MENSAJE
129500              SET 88-WS-FALHOU-SI  TO TRUE
129600     END-EVALUATE.
129700
129800 FIN-30100.
129900     EXIT.
130000
130100 30200-GRABO-EXTCPATC.
130200*---------------------
130300
130400     MOVE 1                         TO IDX-CPATC.
130500
130600     PERFORM 30210-GRABO-EXTCPATC-UNO
130700        THRU FIN-30210
130800       UNTIL IDX-CPATC > WS-CPATC-ULTIMO-CARGADO.
130900
131000 FIN-30200.
131100     EXIT.
131200
131300 30210-GRABO-EXTCPATC-UNO.
131400*-------------------------
131500
131600     INITIALIZE                        REG-CATEGORY-MONTH-METRIC.
131700     MOVE WT-TC-CATEGORIA (IDX-CPATC)  TO CM-CATEGORIA.
131800     SET IDX-BALDE TO WT-TC-BALDE (IDX-CPATC).
131900     MOVE WS-AM-MES (IDX-BALDE)        TO CM-MES.
132000     MOVE WT-TC-QTDE-ATIVOS (IDX-CPATC) TO CM-CONTAGEM.
132100
132200     WRITE REG-EXTCPATC-FD FROM REG-CATEGORY-MONTH-METRIC.
132300
132400     EVALUATE TRUE
132500         WHEN 88-FS-EXTCPATC-OK
132600              ADD 1                TO WS-GRABADOS-EXTCPATC
132700         WHEN OTHER
132800              MOVE '30210-GRABO-EXTCPATC-UNO' TO WCANCELA-PARRAFO
132900              MOVE 'EXTCPATC'      TO WCANCELA-RECURSO
133000              MOVE 'WRITE'         TO WCANCELA-OPERACION
133100              MOVE FS-EXTCPATC     TO WCANCELA-CODRET
133200              MOVE 'ERROR AO GRAVAR EXTCPATC' TO WCANCELA-MENSAJE
133300              SET 88-WS-FALHOU-SI  TO TRUE
133400     END-EVALUATE.
133500
133600     SET IDX-CPATC UP BY 1.
133700
133800 FIN-30210.
133900     EXIT.
134000
134100*-----------------------------------------------------------
134200* GRAVACAO DE EXTCPDES EM ORDEM DECRESCENTE DE EMISSOES
134300* (SELECAO SUCESSIVA DO MAIOR AINDA NAO ESCRITO).
134400*-----------------------------------------------------------
134500 30300-GRABO-EXTCPDES.
134600*---------------------
134700
134800     PERFORM 30310-RESETO-ESCRITO-TD
134900        THRU 30310-EXIT
135000       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
135100         UNTIL WS-RANK-PONTEIRO > WS-CPDES-ULTIMO-CARGADO.
135200
135300     MOVE 0 TO WS-RANK-CONTADOR.
135400
135500     PERFORM 30320-GRABO-EXTCPDES-UNO
135600        THRU 30320-EXIT
135700       UNTIL WS-RANK-CONTADOR = WS-CPDES-ULTIMO-CARGADO.
135800
135900 FIN-30300.
136000     EXIT.
136100
136200 30310-RESETO-ESCRITO-TD.
136300*------------------------
136400
136500     SET 88-TD-ESCRITO-NO (WS-RANK-PONTEIRO) TO TRUE.
136600
136700 30310-EXIT.
136800     EXIT.
136900
137000 30320-GRABO-EXTCPDES-UNO.
137100*-------------------------
137200
137300     MOVE 0                         TO WS-RANK-MELHOR-INDICE.
137400     MOVE -1                        TO WS-RANK-MELHOR-EMITIDOS.
137500
137600     PERFORM 30321-PROCURO-MELHOR-TD
137700        THRU 30321-EXIT
137800       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
137900         UNTIL WS-RANK-PONTEIRO > WS-CPDES-ULTIMO-CARGADO.
138000
138100     IF WS-RANK-MELHOR-INDICE > 0
138200         INITIALIZE                        REG-COUPON-METRIC
138300         SET IDX-BALDE TO WT-TD-BALDE (WS-RANK-MELHOR-INDICE)
138400         MOVE WS-AM-MES (IDX-BALDE)        TO CU-MES
138500  MOVE WT-TD-DESCRICAO (WS-RANK-MELHOR-INDICE)
138600                       TO CU-DESCRICAO-CATEGORIA
138700         MOVE WT-TD-EMITIDOS (WS-RANK-MELHOR-INDICE)
138800                                            TO CU-EMITIDOS
138900         MOVE WT-TD-CONSUMIDOS (WS-RANK-MELHOR-INDICE)
139000                                            TO CU-CONSUMIDOS
139100
139200         WRITE REG-EXTCPDES-FD FROM REG-COUPON-METRIC
139300
139400         EVALUATE TRUE
139500             WHEN 88-FS-EXTCPDES-OK
139600                  ADD 1                TO WS-GRABADOS-EXTCPDES
139700             WHEN OTHER
139800            MOVE '30320-GRABO-EXTCPDES-UNO'
139900                 TO WCANCELA-PARRAFO
140000                  MOVE 'EXTCPDES'      TO WCANCELA-RECURSO
140100                  MOVE 'WRITE'         TO WCANCELA-OPERACION
140200                  MOVE FS-EXTCPDES     TO WCANCELA-CODRET
140300            MOVE 'ERROR AO GRAVAR EXTCPDES'
140400                 TO WCANCELA-MENSAJE
140500                  SET 88-WS-FALHOU-SI  TO TRUE
140600         END-EVALUATE
140700
140800         SET 88-TD-ESCRITO-SI (WS-RANK-MELHOR-INDICE) TO TRUE
140900     END-IF.
141000
141100     ADD 1 TO WS-RANK-CONTADOR.
141200
141300 30320-EXIT.
141400     EXIT.
141500
141600 30321-PROCURO-MELHOR-TD.
141700*------------------------
141800
141900     IF 88-TD-ESCRITO-NO (WS-RANK-PONTEIRO)
142000        AND (WT-TD-EMITIDOS (WS-RANK-PONTEIRO)
142100           > WS-RANK-MELHOR-EMITIDOS
142200         OR (WT-TD-EMITIDOS (WS-RANK-PONTEIRO)
142300           = WS-RANK-MELHOR-EMITIDOS
142400             AND WS-RANK-MELHOR-INDICE = 0))
142500         MOVE WT-TD-EMITIDOS (WS-RANK-PONTEIRO)
142600                                  TO WS-RANK-MELHOR-EMITIDOS
142700         MOVE WS-RANK-PONTEIRO    TO WS-RANK-MELHOR-INDICE
142800     END-IF.
142900
143000 30321-EXIT.
143100     EXIT.
143200
143300*-----------------------------------------------------------
143400* GRAVACAO DE EXTCPCAT EM ORDEM DECRESCENTE DE EMISSOES
143500* (MESMO IDIOMA DE 30300-GRABO-EXTCPDES).
143600*-----------------------------------------------------------
143700 30400-GRABO-EXTCPCAT.
143800*---------------------
143900
144000     PERFORM 30410-RESETO-ESCRITO-TU
144100        THRU 30410-EXIT
144200       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
144300         UNTIL WS-RANK-PONTEIRO > WS-CPCAT-ULTIMO-CARGADO.
144400
144500     MOVE 0 TO WS-RANK-CONTADOR.
144600
144700     PERFORM 30420-GRABO-EXTCPCAT-UNO
144800        THRU 30420-EXIT
144900       UNTIL WS-RANK-CONTADOR = WS-CPCAT-ULTIMO-CARGADO.
145000
145100 FIN-30400.
145200     EXIT.
145300
145400 30410-RESETO-ESCRITO-TU.
145500*------------------------
145600
145700     SET 88-TU-ESCRITO-NO (WS-RANK-PONTEIRO) TO TRUE.
145800
145900 30410-EXIT.
146000     EXIT.
146100
146200 30420-GRABO-EXTCPCAT-UNO.
146300*-------------------------
146400
146500     MOVE 0                         TO WS-RANK-MELHOR-INDICE.
146600     MOVE -1                        TO WS-RANK-MELHOR-EMITIDOS.
146700
146800     PERFORM 30421-PROCURO-MELHOR-TU
146900        THRU 30421-EXIT
147000       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
147100         UNTIL WS-RANK-PONTEIRO > WS-CPCAT-ULTIMO-CARGADO.
147200
147300     IF WS-RANK-MELHOR-INDICE > 0
147400         INITIALIZE                        REG-COUPON-METRIC
147500         SET IDX-BALDE TO WT-TU-BALDE (WS-RANK-MELHOR-INDICE)
147600         MOVE WS-AM-MES (IDX-BALDE)        TO CU-MES
147700  MOVE WT-TU-CATEGORIA (WS-RANK-MELHOR-INDICE)
147800                       TO CU-DESCRICAO-CATEGORIA
147900         MOVE WT-TU-EMITIDOS (WS-RANK-MELHOR-INDICE)
148000                                            TO CU-EMITIDOS
148100         MOVE WT-TU-CONSUMIDOS (WS-RANK-MELHOR-INDICE)
148200                                            TO CU-CONSUMIDOS
148300
148400         WRITE REG-EXTCPCAT-FD FROM REG-COUPON-METRIC
148500
148600         EVALUATE TRUE
148700             WHEN 88-FS-EXTCPCAT-OK
148800                  ADD 1                TO WS-GRABADOS-EXTCPCAT
148900             WHEN OTHER
149000            MOVE '30420-GRABO-EXTCPCAT-UNO'
149100                 TO WCANCELA-PARRAFO
149200                  MOVE 'EXTCPCAT'      TO WCANCELA-RECURSO
149300                  MOVE 'WRITE'         TO WCANCELA-OPERACION
149400                  MOVE FS-EXTCPCAT     TO WCANCELA-CODRET
149500            MOVE 'ERROR AO GRAVAR EXTCPCAT'
149600                 TO WCANCELA-MENSAJE
149700                  SET 88-WS-FALHOU-SI  TO TRUE
149800         END-EVALUATE
149900
150000         SET 88-TU-ESCRITO-SI (WS-RANK-MELHOR-INDICE) TO TRUE
150100     END-IF.
150200
150300     ADD 1 TO WS-RANK-CONTADOR.
150400
150500 30420-EXIT.
150600     EXIT.
150700
150800 30421-PROCURO-MELHOR-TU.
150900*------------------------
151000
151100     IF 88-TU-ESCRITO-NO (WS-RANK-PONTEIRO)
151200        AND (WT-TU-EMITIDOS (WS-RANK-PONTEIRO)
151300           > WS-RANK-MELHOR-EMITIDOS
151400         OR (WT-TU-EMITIDOS (WS-RANK-PONTEIRO)
151500           = WS-RANK-MELHOR-EMITIDOS
151600             AND WS-RANK-MELHOR-INDICE = 0))
151700         MOVE WT-TU-EMITIDOS (WS-RANK-PONTEIRO)
151800                                  TO WS-RANK-MELHOR-EMITIDOS
151900         MOVE WS-RANK-PONTEIRO    TO WS-RANK-MELHOR-INDICE
152000     END-IF.
152100
152200 30421-EXIT.
152300     EXIT.
152400
152500 30950-DEVUELVO-STATUS.
152600*----------------------
152700
152800     MOVE 4                        TO WSTAT-QTDE.
152900
153000     MOVE CTE-EXTRATO-EXTCPATV     TO WSTAT-EXTRATO (1).
153100     MOVE CTE-EXTRATO-EXTCPATC     TO WSTAT-EXTRATO (2).
153200     MOVE CTE-EXTRATO-EXTCPDES     TO WSTAT-EXTRATO (3).
153300     MOVE CTE-EXTRATO-EXTCPCAT     TO WSTAT-EXTRATO (4).
153400
153500     PERFORM 30960-PREENCHO-STATUS-UNO
153600        THRU 30960-EXIT
153700       VARYING WS-RANK-PONTEIRO FROM 1 BY 1
153800         UNTIL WS-RANK-PONTEIRO > 4.
153900
154000 FIN-30950.
154100     EXIT.
154200
154300 30960-PREENCHO-STATUS-UNO.
154400*--------------------------
154500
154600     IF 88-WS-FALHOU-SI
154700         MOVE 'FALHA  '  TO WSTAT-STATUS (WS-RANK-PONTEIRO)
154800         MOVE 'ERRO DE I/O - VER LOG'
154900                         TO WSTAT-MOTIVO (WS-RANK-PONTEIRO)
155000     ELSE
155100         MOVE 'SUCESSO'  TO WSTAT-STATUS (WS-RANK-PONTEIRO)
155200         MOVE ' '        TO WSTAT-MOTIVO (WS-RANK-PONTEIRO)
155300     END-IF.
155400
155500 30960-EXIT.
155600     EXIT.
155700
155800 31000-CIERRO-ARCHIVOS.
155900*----------------------
156000
156100     IF 88-OPEN-COUPONS-SI
156200        CLOSE COUPONS
156300     END-IF.
156400
156500     IF 88-OPEN-COUPRED-SI
156600        CLOSE COUPRED
156700     END-IF.
156800
156900     IF 88-OPEN-EXTCPATV-SI
157000        CLOSE EXTCPATV
157100     END-IF.
157200
157300     IF 88-OPEN-EXTCPATC-SI
157400        CLOSE EXTCPATC
157500     END-IF.
157600
157700     IF 88-OPEN-EXTCPDES-SI
157800        CLOSE EXTCPDES
157900     END-IF.
158000
158100     IF 88-OPEN-EXTCPCAT-SI
158200        CLOSE EXTCPCAT
158300     END-IF.
158400
158500 FIN-31000.
158600     EXIT.
158700
158800 99999-CANCELO.
158900*--------------
159000
159100     PERFORM 31000-CIERRO-ARCHIVOS.
159200
159300     CALL 'CANCELA' USING WCANCELA.
159400
159500     GOBACK.
159600
159700 FIN-99999.
159800     EXIT.
