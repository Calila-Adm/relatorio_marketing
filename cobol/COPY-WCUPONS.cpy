000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO COUPONS - CUPONS DO PROGRAMA I-CLUB           *
000300* ARQUIVO DE ENTRADA, LINE SEQUENTIAL, SEM ORDEM                 *
000400* LONGITUD DE REGISTRO (130)                                     *
000500*----------------------------------------------------------------*
000600 01  REG-COUPONS.
000700     05 CP-COUPON-ID                PIC  9(07).
000800     05 CP-DESCRIPTION              PIC  X(40).
000900     05 CP-START-DATE               PIC  9(08).
001000     05 CP-END-DATE                 PIC  9(08).
001100     05 CP-REMARKS                  PIC  X(60).
001200     05 FILLER                      PIC  X(07).
001300
001400*----------------------------------------------------------------*
001500* TABELA EM MEMORIA DE CUPONS ATIVOS NO MES FECHADO OU NO MES    *
001600* YoY, CARREGADA EM ORDEM ASCENDENTE DE CP-COUPON-ID PARA        *
001700* BUSCA BINARIA NO PAREAMENTO COM COUPRED. PREVISTAS 20.000      *
001800* CUPONS, OCORRENCIA 20001 E O ELEMENTO HV.                      *
001900*----------------------------------------------------------------*
002000 01  WT-CUPONS-TABELA.
002100     05 WT-CP-ROW                   OCCURS 20001 TIMES
002200                  ASCENDING KEY IS WT-CP-COUPON-ID
002300                  INDEXED BY       IDX-CUPONS.
002400        10 WT-CP-COUPON-ID          PIC  9(07).
002500        10 WT-CP-DESCRIPTION        PIC  X(40).
002600        10 WT-CP-MES-ATIVIDADE      PIC  9(06).
002700        10 WT-CP-CATEGORIA          PIC  X(20).
002800
002900 01  WS-CUPONS-CONTROL.
003000     05 WS-CUPONS-MAX-OCCURS        PIC S9(009) COMP VALUE 20000.
003100     05 WS-CUPONS-ULTIMO-CARGADO    PIC S9(009) COMP VALUE +0.
