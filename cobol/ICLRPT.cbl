000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    ICLRPT.
000400 AUTHOR.        E PALMEYRO.
000500 INSTALLATION.  EDUSAM - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  22/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO EDUSAM - CENTRO DE COMPUTOS.
000900*-----------------------------------------------------------
001000* MONTAGEM DO RELATORIO MENSAL DO PROGRAMA I-CLUB.
001100*
001200* LE OS EXTRATOS GRAVADOS POR ICLCATG, ICLTRANS E ICLCUPOM
001300* (MES FECHADO E MES DE COMPARACAO YoY) MAIS O ARQUIVO DE
001400* REFERENCIA REVENUE (FATURAMENTO TOTAL DO SHOPPING) E MONTA
001500* UM UNICO FLUXO DE IMPRESSAO DE 132 COLUNAS COM O DESEMPENHO
001600* GERAL, CLIENTES POR CATEGORIA, VISITAS, DESEMPENHO DE
001700* CUPONS (TOP-3, TABELA POR CATEGORIA E TOTAIS/CRESCIMENTO),
001800* OS TRES RANKINGS DE LOJAS E AS TABELAS DE TICKET MEDIO.
001900*
002000* BASEADO NO ESQUELETO DE IMPRESSAO COM QUEBRA DE FOLHA DO
002100* PROGRAMA EJER-5, SIMPLIFICADO PARA UM UNICO FLUXO LOGICO DE
002200* PAGINA (O RELATORIO MENSAL NAO REPETE CABECALHO POR FOLHA).
002300*-----------------------------------------------------------
002400* HISTORIAL DE MODIFICACIONES
002500*-----------------------------------------------------------
002600* FECHA     PROGRAMADOR   PEDIDO      DESCRIPCION
002700* --------  ------------  ----------  ------------------------
002800* 22/06/90  EPALMEYRO     ORIGINAL    LISTADO DE CLIENTES
002900*                                     (BASE - EJER-5)
003000* 14/02/95  EPALMEYRO     SR-0255     PASA A LEER TABLAS EM
003100*                                     MEMORIA EN VEZ DE ARCHIVO
003200*                                     UNICO DE ENTRADA
003300* 02/02/99  R.DELGADO     Y2K-021     MES A 6 DIGITOS (AAAAMM)
003400* 03/11/03  M.SOSA        SR-0731     ADAPTADO AO RELATORIO
003500*                                     MENSAL I-CLUB: DESEMPENHO
003600*                                     GERAL, CATEGORIAS, CUPONS
003700*                                     E RANKINGS DE LOJAS
003800* 10/11/03  M.SOSA        SR-0734     AGREGA TABELAS DE TICKET
003900*                                     MEDIO POR CATEGORIA
004000* 17/11/03  M.SOSA        SR-0737     AGREGA PARRAFO COMPARTIDO
004100*                                     DE VARIACAO PERCENTUAL
004200*                                     (22000-CALCULO-VARIACAO)
004300* 05/12/03  M.SOSA        SR-0752     CORRIGE AS PICTURES
004400*                                     NUMERICO-EDITADAS DE
004500*                                     WS-VAR-PCT-ED E DA COPY-
004600*                                     WLINREL (WS-ED-INTEIRO,
004700*                                     WS-ED-MOEDA, WS-ED-
004800*                                     PERCENT, RK-VALOR-ATUAL/
004900*                                     YOY, CT-EMITIDOS, CT-
005000*                                     CONSUMIDOS, CT-TAXA-
005100*                                     CONVERSAO): ESTAVAM COM
005200*                                     VIRGULA DE MILHAR E PONTO
005300*                                     DECIMAL, QUE SO VALE COM
005400*                                     DECIMAL-POINT IS COMMA
005500*                                     (NAO DECLARADO NESTE
005600*                                     PROGRAMA); PASSAM A PONTO
005700*                                     = DECIMAL E VIRGULA =
005800*                                     MILHAR, E ALARGA CT-
005900*                                     EMITIDOS/CT-CONSUMIDOS E
006000*                                     WS-VAR-PCT-ED, QUE
006100*                                     ESTAVAM CURTAS.
006200*-----------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500*--------------------
006600
006700 CONFIGURATION SECTION.
006800*---------------------
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300*--------------------
007400
007500 FILE-CONTROL.
007600*------------
007700
007800     SELECT REVENUE   ASSIGN       TO REVENUE
007900                      ORGANIZATION IS LINE SEQUENTIAL
008000                      FILE STATUS  IS FS-REVENUE.
008100
008200     SELECT EXTCOMPR  ASSIGN       TO EXTCOMPR
008300                      ORGANIZATION IS LINE SEQUENTIAL
008400                      FILE STATUS  IS FS-EXTCOMPR.
008500
008600     SELECT EXTVISIT  ASSIGN       TO EXTVISIT
008700                      ORGANIZATION IS LINE SEQUENTIAL
008800                      FILE STATUS  IS FS-EXTVISIT.
008900
009000     SELECT EXTVISCA  ASSIGN       TO EXTVISCA
009100                      ORGANIZATION IS LINE SEQUENTIAL
009200                      FILE STATUS  IS FS-EXTVISCA.
009300
009400     SELECT EXTVENDA  ASSIGN       TO EXTVENDA
009500                      ORGANIZATION IS LINE SEQUENTIAL
009600                      FILE STATUS  IS FS-EXTVENDA.
009700
009800     SELECT EXTNOTAS  ASSIGN       TO EXTNOTAS
009900                      ORGANIZATION IS LINE SEQUENTIAL
010000                      FILE STATUS  IS FS-EXTNOTAS.
010100
010200     SELECT EXTCLICAT ASSIGN       TO EXTCLICAT
010300                      ORGANIZATION IS LINE SEQUENTIAL
010400                      FILE STATUS  IS FS-EXTCLICAT.
010500
010600     SELECT EXTRANK1  ASSIGN       TO EXTRANK1
010700                      ORGANIZATION IS LINE SEQUENTIAL
010800                      FILE STATUS  IS FS-EXTRANK1.
010900
011000     SELECT EXTRANK2  ASSIGN       TO EXTRANK2
011100                      ORGANIZATION IS LINE SEQUENTIAL
011200                      FILE STATUS  IS FS-EXTRANK2.
011300
011400     SELECT EXTRANK3  ASSIGN       TO EXTRANK3
011500                      ORGANIZATION IS LINE SEQUENTIAL
011600                      FILE STATUS  IS FS-EXTRANK3.
011700
011800     SELECT EXTTICKT  ASSIGN       TO EXTTICKT
011900                      ORGANIZATION IS LINE SEQUENTIAL
012000                      FILE STATUS  IS FS-EXTTICKT.
012100
012200     SELECT EXTCPDES  ASSIGN       TO EXTCPDES
012300                      ORGANIZATION IS LINE SEQUENTIAL
012400                      FILE STATUS  IS FS-EXTCPDES.
012500
012600     SELECT EXTCPCAT  ASSIGN       TO EXTCPCAT
012700                      ORGANIZATION IS LINE SEQUENTIAL
012800                      FILE STATUS  IS FS-EXTCPCAT.
012900
013000     SELECT REPORT    ASSIGN       TO REPORT
013100                      ORGANIZATION IS LINE SEQUENTIAL
013200                      FILE STATUS  IS FS-REPORT.
013300
013400 DATA DIVISION.
013500*-------------
013600
013700 FILE SECTION.
013800*------------
013900
014000 FD  REVENUE
014100     RECORDING MODE IS F
014200     BLOCK 0.
014300 01  REG-REVENUE-FD                 PIC X(021).
014400
014500 FD  EXTCOMPR
014600     RECORDING MODE IS F
014700     BLOCK 0.
014800 01  REG-EXTCOMPR-FD                PIC X(030).
014900
015000 FD  EXTVISIT
015100     RECORDING MODE IS F
015200     BLOCK 0.
015300 01  REG-EXTVISIT-FD                PIC X(030).
015400
015500 FD  EXTVISCA
015600     RECORDING MODE IS F
015700     BLOCK 0.
015800 01  REG-EXTVISCA-FD                PIC X(060).
015900
016000 FD  EXTVENDA
016100     RECORDING MODE IS F
016200     BLOCK 0.
016300 01  REG-EXTVENDA-FD                PIC X(030).
016400
016500 FD  EXTNOTAS
016600     RECORDING MODE IS F
016700     BLOCK 0.
016800 01  REG-EXTNOTAS-FD                PIC X(030).
016900
017000 FD  EXTCLICAT
017100     RECORDING MODE IS F
017200     BLOCK 0.
017300 01  REG-EXTCLICAT-FD               PIC X(060).
017400
017500 FD  EXTRANK1
017600     RECORDING MODE IS F
017700     BLOCK 0.
017800 01  REG-EXTRANK1-FD                PIC X(060).
017900
018000 FD  EXTRANK2
018100     RECORDING MODE IS F
018200     BLOCK 0.
018300 01  REG-EXTRANK2-FD                PIC X(060).
018400
018500 FD  EXTRANK3
018600     RECORDING MODE IS F
018700     BLOCK 0.
018800 01  REG-EXTRANK3-FD                PIC X(060).
018900
019000 FD  EXTTICKT
019100     RECORDING MODE IS F
019200     BLOCK 0.
019300 01  REG-EXTTICKT-FD                PIC X(058).
019400
019500 FD  EXTCPDES
019600     RECORDING MODE IS F
019700     BLOCK 0.
019800 01  REG-EXTCPDES-FD                PIC X(065).
019900
020000 FD  EXTCPCAT
020100     RECORDING MODE IS F
020200     BLOCK 0.
020300 01  REG-EXTCPCAT-FD                PIC X(065).
020400
020500 FD  REPORT
020600     RECORDING MODE IS F
020700     BLOCK 0.
020800 01  REG-REPORT-FD                  PIC X(132).
020900
021000 WORKING-STORAGE SECTION.
021100*-----------------------
021200 77  CTE-PROGRAMA                   PIC X(08) VALUE 'ICLRPT'.
021300 77  CTE-EXTRATO-RELATORIO          PIC X(40) VALUE
021400     'Relatorio Mensal I-Club'.
021500
021600 77  FS-REVENUE                     PIC X(02) VALUE ' '.
021700     88 88-FS-REVENUE-OK                       VALUE '00'.
021800     88 88-FS-REVENUE-EOF                      VALUE '10'.
021900 77  FS-EXTCOMPR                    PIC X(02) VALUE ' '.
022000     88 88-FS-EXTCOMPR-OK                      VALUE '00'.
022100     88 88-FS-EXTCOMPR-EOF                     VALUE '10'.
022200 77  FS-EXTVISIT                    PIC X(02) VALUE ' '.
022300     88 88-FS-EXTVISIT-OK                      VALUE '00'.
022400     88 88-FS-EXTVISIT-EOF                     VALUE '10'.
022500 77  FS-EXTVISCA                    PIC X(02) VALUE ' '.
022600     88 88-FS-EXTVISCA-OK                      VALUE '00'.
022700     88 88-FS-EXTVISCA-EOF                     VALUE '10'.
022800 77  FS-EXTVENDA                    PIC X(02) VALUE ' '.
022900     88 88-FS-EXTVENDA-OK                      VALUE '00'.
023000     88 88-FS-EXTVENDA-EOF                     VALUE '10'.
023100 77  FS-EXTNOTAS                    PIC X(02) VALUE ' '.
023200     88 88-FS-EXTNOTAS-OK                      VALUE '00'.
023300     88 88-FS-EXTNOTAS-EOF                     VALUE '10'.
023400 77  FS-EXTCLICAT                   PIC X(02) VALUE ' '.
023500     88 88-FS-EXTCLICAT-OK                     VALUE '00'.
023600     88 88-FS-EXTCLICAT-EOF                    VALUE '10'.
023700 77  FS-EXTRANK1                    PIC X(02) VALUE ' '.
023800     88 88-FS-EXTRANK1-OK                      VALUE '00'.
023900     88 88-FS-EXTRANK1-EOF                     VALUE '10'.
024000 77  FS-EXTRANK2                    PIC X(02) VALUE ' '.
024100     88 88-FS-EXTRANK2-OK                      VALUE '00'.
024200     88 88-FS-EXTRANK2-EOF                     VALUE '10'.
024300 77  FS-EXTRANK3                    PIC X(02) VALUE ' '.
024400     88 88-FS-EXTRANK3-OK                      VALUE '00'.
024500     88 88-FS-EXTRANK3-EOF                     VALUE '10'.
024600 77  FS-EXTTICKT                    PIC X(02) VALUE ' '.
024700     88 88-FS-EXTTICKT-OK                      VALUE '00'.
024800     88 88-FS-EXTTICKT-EOF                     VALUE '10'.
024900 77  FS-EXTCPDES                    PIC X(02) VALUE ' '.
025000     88 88-FS-EXTCPDES-OK                      VALUE '00'.
025100     88 88-FS-EXTCPDES-EOF                     VALUE '10'.
025200 77  FS-EXTCPCAT                    PIC X(02) VALUE ' '.
025300     88 88-FS-EXTCPCAT-OK                      VALUE '00'.
025400     88 88-FS-EXTCPCAT-EOF                     VALUE '10'.
025500 77  FS-REPORT                      PIC X(02) VALUE ' '.
025600     88 88-FS-REPORT-OK                        VALUE '00'.
025700
025800 77  WS-OPEN-REVENUE                PIC X     VALUE 'N'.
025900     88 88-OPEN-REVENUE-SI                     VALUE 'S'.
026000 77  WS-OPEN-EXTCOMPR                PIC X    VALUE 'N'.
026100     88 88-OPEN-EXTCOMPR-SI                    VALUE 'S'.
026200 77  WS-OPEN-EXTVISIT                PIC X    VALUE 'N'.
026300     88 88-OPEN-EXTVISIT-SI                    VALUE 'S'.
026400 77  WS-OPEN-EXTVISCA                PIC X    VALUE 'N'.
026500     88 88-OPEN-EXTVISCA-SI                    VALUE 'S'.
026600 77  WS-OPEN-EXTVENDA                PIC X    VALUE 'N'.
026700     88 88-OPEN-EXTVENDA-SI                    VALUE 'S'.
026800 77  WS-OPEN-EXTNOTAS                PIC X    VALUE 'N'.
026900     88 88-OPEN-EXTNOTAS-SI                    VALUE 'S'.
027000 77  WS-OPEN-EXTCLICAT               PIC X    VALUE 'N'.
027100     88 88-OPEN-EXTCLICAT-SI                   VALUE 'S'.
027200 77  WS-OPEN-EXTRANK1                PIC X    VALUE 'N'.
027300     88 88-OPEN-EXTRANK1-SI                    VALUE 'S'.
027400 77  WS-OPEN-EXTRANK2                PIC X    VALUE 'N'.
027500     88 88-OPEN-EXTRANK2-SI                    VALUE 'S'.
027600 77  WS-OPEN-EXTRANK3                PIC X    VALUE 'N'.
027700     88 88-OPEN-EXTRANK3-SI                    VALUE 'S'.
027800 77  WS-OPEN-EXTTICKT                PIC X    VALUE 'N'.
027900     88 88-OPEN-EXTTICKT-SI                    VALUE 'S'.
028000 77  WS-OPEN-EXTCPDES                PIC X    VALUE 'N'.
028100     88 88-OPEN-EXTCPDES-SI                    VALUE 'S'.
028200 77  WS-OPEN-EXTCPCAT                PIC X    VALUE 'N'.
028300     88 88-OPEN-EXTCPCAT-SI                    VALUE 'S'.
028400 77  WS-OPEN-REPORT                  PIC X    VALUE 'N'.
028500     88 88-OPEN-REPORT-SI                      VALUE 'S'.
028600
028700 77  WS-FALHOU                      PIC X     VALUE 'N'.
028800     88 88-WS-FALHOU-SI                        VALUE 'S'.
028900
029000 77  WS-LINHAS-IMPRESAS             PIC 9(009) COMP VALUE 0.
029100
029200*-----------------------------------------------------------
029300* MES FECHADO E MES YoY, HERDADOS DE ICLFECHA VIA WFECHAS.
029400* WS-MES-FECHADO-R REDEFINE O MES PARA EXPOR SEPARADAMENTE O
029500* ANO E O MES USADOS NO NOME DO MES POR EXTENSO DO CABECALHO.
029600*-----------------------------------------------------------
029700 77  WS-MES-FECHADO                 PIC 9(06).
029800 01  WS-MES-FECHADO-R REDEFINES WS-MES-FECHADO.
029900     05 WS-MFR-ANO                  PIC 9(04).
030000     05 WS-MFR-MES                  PIC 9(02).
030100 77  WS-MES-YOY                     PIC 9(06).
030200
030300 77  WS-NOME-MES                    PIC X(10) VALUE SPACES.
030400 77  WS-ANO-CURTO                   PIC 9(02) VALUE 0.
030500
030600*-----------------------------------------------------------
030700* TOTAIS MENSAIS (MONTH-METRIC) CARREGADOS EM CAMPOS ESCALARES
030800* PORQUE CADA EXTRATO TRAZ EXATAMENTE DUAS LINHAS (FECHADO E
030900* YoY), NA ORDEM EM QUE ICLTRANS/ICLCUPOM AS GRAVARAM.
031000*-----------------------------------------------------------
031100 77  WS-COMPR-FECHADO               PIC 9(09) COMP VALUE 0.
031200 77  WS-COMPR-YOY                   PIC 9(09) COMP VALUE 0.
031300 77  WS-VISIT-FECHADO               PIC 9(09) COMP VALUE 0.
031400 77  WS-VISIT-YOY                   PIC 9(09) COMP VALUE 0.
031500 77  WS-VENDA-FECHADO               PIC S9(07)V99  VALUE 0.
031600 77  WS-VENDA-YOY                   PIC S9(07)V99  VALUE 0.
031700 77  WS-NOTAS-FECHADO               PIC 9(09) COMP VALUE 0.
031800 77  WS-NOTAS-YOY                   PIC 9(09) COMP VALUE 0.
031900
032000 77  WS-REVENUE-MES                 PIC 9(06)      VALUE 0.
032100 77  WS-REVENUE-VALOR               PIC S9(13)V99  VALUE 0.
032200 77  WS-REPRESENT-PCT               PIC S9(03)V99  VALUE 0.
032300
032400*-----------------------------------------------------------
032500* TABELA DE VISITAS POR CATEGORIA E MES (EXTVISCA)
032600*-----------------------------------------------------------
032700 01  WT-VISCA-TABELA.
032800     05 WT-VC-ROW OCCURS 21 TIMES INDEXED BY IDX-VISCA.
032900        10 WT-VC-CATEGORIA          PIC X(15).
033000        10 WT-VC-MES                PIC 9(06).
033100        10 WT-VC-CONTAGEM           PIC 9(09) COMP.
033200 01  WT-VISCA-TABELA-R REDEFINES WT-VISCA-TABELA.
033300     05 FILLER                      PIC X(25) OCCURS 21 TIMES.
033400 77  WS-VISCA-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
033500 77  WS-VISCA-MAX-OCCURS            PIC 9(009) COMP VALUE 20.
033600
033700*-----------------------------------------------------------
033800* TABELA DE CLIENTES POR CATEGORIA - SOMENTE MES FECHADO
033900* (EXTCLICAT).
034000*-----------------------------------------------------------
034100 01  WT-CLICAT-TABELA.
034200     05 WT-CL-ROW OCCURS 21 TIMES INDEXED BY IDX-CLICAT.
034300        10 WT-CL-CATEGORIA          PIC X(15).
034400        10 WT-CL-CONTAGEM           PIC 9(09) COMP.
034500 77  WS-CLICAT-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
034600 77  WS-CLICAT-MAX-OCCURS           PIC 9(009) COMP VALUE 20.
034700
034800*-----------------------------------------------------------
034900* TABELAS DOS TRES RANKINGS DE LOJAS (EXTRANK1/2/3), CADA UMA
035000* COM AMBOS OS MESES, NA ORDEM DECRESCENTE JA GRAVADA POR
035100* ICLTRANS.  A ORDEM E PRESERVADA NA CARGA PARA QUE O FILTRO
035200* POR MES-FECHADO AO IMPRIMIR MANTENHA O RANKING CORRETO.
035300*-----------------------------------------------------------
035400 01  WT-RANK1-TABELA.
035500     05 WT-R1-ROW OCCURS 4001 TIMES INDEXED BY IDX-RANK1.
035600        10 WT-R1-LOJA               PIC X(30).
035700        10 WT-R1-MES                PIC 9(06).
035800        10 WT-R1-COMPRADORES        PIC 9(09) COMP.
035900 01  WT-RANK1-TABELA-R REDEFINES WT-RANK1-TABELA.
036000     05 FILLER                      PIC X(40) OCCURS 4001 TIMES.
036100 77  WS-RANK1-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
036200 77  WS-RANK1-MAX-OCCURS            PIC 9(009) COMP VALUE 4000.
036300
036400 01  WT-RANK2-TABELA.
036500     05 WT-R2-ROW OCCURS 4001 TIMES
036600                  INDEXED BY IDX-RANK2 IDX-RANK2B.
036700        10 WT-R2-LOJA               PIC X(30).
036800        10 WT-R2-MES                PIC 9(06).
036900        10 WT-R2-QTDE-NF            PIC 9(09) COMP.
037000 77  WS-RANK2-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
037100 77  WS-RANK2-MAX-OCCURS            PIC 9(009) COMP VALUE 4000.
037200
037300 01  WT-RANK3-TABELA.
037400     05 WT-R3-ROW OCCURS 4001 TIMES
037500                  INDEXED BY IDX-RANK3 IDX-RANK3B.
037600        10 WT-R3-LOJA               PIC X(30).
037700        10 WT-R3-MES                PIC 9(06).
037800        10 WT-R3-VENDAS             PIC S9(11)V99.
037900 01  WT-RANK3-TABELA-R REDEFINES WT-RANK3-TABELA.
038000     05 FILLER                      PIC X(49) OCCURS 4001 TIMES.
038100 77  WS-RANK3-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
038200 77  WS-RANK3-MAX-OCCURS            PIC 9(009) COMP VALUE 4000.
038300
038400*-----------------------------------------------------------
038500* TABELA DE TICKET MEDIO POR CATEGORIA E MES (EXTTICKT)
038600*-----------------------------------------------------------
038700 01  WT-TICKET-TABELA.
038800     05 WT-TK-ROW OCCURS 21 TIMES INDEXED BY IDX-TICKET.
038900        10 WT-TK-CATEGORIA          PIC X(15).
039000        10 WT-TK-MES                PIC 9(06).
039100        10 WT-TK-NOTA               PIC S9(07)V99.
039200        10 WT-TK-VISITA             PIC S9(07)V99.
039300        10 WT-TK-CLIENTE            PIC S9(07)V99.
039400 01  WT-TICKET-TABELA-R REDEFINES WT-TICKET-TABELA.
039500     05 FILLER                      PIC X(48) OCCURS 21 TIMES.
039600 77  WS-TICKET-ULTIMO-CARGADO       PIC 9(009) COMP VALUE 0.
039700 77  WS-TICKET-MAX-OCCURS           PIC 9(009) COMP VALUE 20.
039800
039900*-----------------------------------------------------------
040000* TABELA DE EMISSOES/CONSUMOS POR CATEGORIA DE CUPOM E MES
040100* (EXTCPCAT).  EXTCPDES (TOP-3) NAO PRECISA DE TABELA: E LIDO
040200* SEQUENCIALMENTE, POIS JA CHEGA ORDENADO POR EMITIDOS.
040300*-----------------------------------------------------------
040400 01  WT-CPCAT-TABELA.
040500     05 WT-UC-ROW OCCURS 41 TIMES INDEXED BY IDX-CPCAT.
040600        10 WT-UC-CATEGORIA          PIC X(40).
040700        10 WT-UC-MES                PIC 9(06).
040800        10 WT-UC-EMITIDOS           PIC 9(07) COMP.
040900        10 WT-UC-CONSUMIDOS         PIC 9(07) COMP.
041000 77  WS-CPCAT-ULTIMO-CARGADO        PIC 9(009) COMP VALUE 0.
041100 77  WS-CPCAT-MAX-OCCURS            PIC 9(009) COMP VALUE 40.
041200
041300*-----------------------------------------------------------
041400* ORDEM FIXA DE CATEGORIAS PARA "CLIENTES POR CATEGORIA" E
041500* "VISITAS POR CATEGORIA" (SR-0731).  MONTADA POR FILLER PARA
041600* PODER SER PERCORRIDA POR INDICE (HABITO DE TABELAS DE
041700* CONSTANTES DESTE SISTEMA).
041800*-----------------------------------------------------------
041900 01  WS-ORDEM-CATEGORIAS-DADOS.
042000     05 FILLER                      PIC X(15) VALUE 'DIAMANTE'.
042100     05 FILLER                      PIC X(15) VALUE 'OURO'.
042200     05 FILLER                      PIC X(15) VALUE 'PRATA'.
042300     05 FILLER                      PIC X(15) VALUE 'PROSPECT'.
042400     05 FILLER                      PIC X(15) VALUE 'INATIVOS'.
042500 01  WS-ORDEM-CATEGORIAS REDEFINES WS-ORDEM-CATEGORIAS-DADOS.
042600     05 WS-OC-NOME OCCURS 5 TIMES INDEXED BY IDX-ORDCAT
042700                                   PIC X(15).
042800
042900*-----------------------------------------------------------
043000* ORDEM FIXA DE CATEGORIAS PARA AS TABELAS DE TICKET MEDIO
043100* (SEM "INATIVOS", SR-0737).
043200*-----------------------------------------------------------
043300 01  WS-ORDEM-TICKET-DADOS.
043400     05 FILLER                      PIC X(15) VALUE 'DIAMANTE'.
043500     05 FILLER                      PIC X(15) VALUE 'OURO'.
043600     05 FILLER                      PIC X(15) VALUE 'PRATA'.
043700     05 FILLER                      PIC X(15) VALUE 'PROSPECT'.
043800 01  WS-ORDEM-TICKET REDEFINES WS-ORDEM-TICKET-DADOS.
043900     05 WS-OT-NOME OCCURS 4 TIMES INDEXED BY IDX-ORDTKT
044000                                   PIC X(15).
044100
044200*-----------------------------------------------------------
044300* ORDEM FIXA DE CATEGORIAS DE CUPOM PARA A TABELA IMPRESSA
044400* (SR-0737 - EXTERNO/ICLUB/SEM CLASSIFICACAO FICAM SOMENTE
044500* NO EXTRATO, NAO SAO IMPRESSAS).
044600*-----------------------------------------------------------
044700 01  WS-ORDEM-CUPOM-CAT-DADOS.
044800     05 FILLER                      PIC X(20) VALUE 'SHOPPING'.
044900     05 FILLER                      PIC X(20)
045000                                    VALUE 'ESTACIONAMENTO'.
045100     05 FILLER                      PIC X(20)
045200                                    VALUE 'IGUATEMI HALL'.
045300     05 FILLER                      PIC X(20) VALUE 'LOJA'.
045400     05 FILLER                      PIC X(20) VALUE 'CINEMA'.
045500 01  WS-ORDEM-CUPOM-CAT REDEFINES WS-ORDEM-CUPOM-CAT-DADOS.
045600     05 WS-OU-NOME OCCURS 5 TIMES INDEXED BY IDX-ORDCUP
045700                                   PIC X(20).
045800
045900*-----------------------------------------------------------
046000* CAMPOS DE TRABALHO PARA O PARRAFO COMPARTIDO 22000, QUE
046100* CALCULA A VARIACAO PERCENTUAL E A REDACAO DE SR-0737
046200* (AUMENTO/QUEDA/SEM VARIACAO/NOVO).
046300*-----------------------------------------------------------
046400 77  WS-VAR-ATUAL                   PIC S9(11)V99  VALUE 0.
046500 77  WS-VAR-ANTERIOR                PIC S9(11)V99  VALUE 0.
046600 77  WS-VAR-PCT                     PIC S9(05)V9   VALUE 0.
046700 77  WS-VAR-PCT-ED                  PIC ZZZZ9.9.
046800 77  WS-VAR-TEXTO                   PIC X(20)      VALUE SPACES.
046900
047000*-----------------------------------------------------------
047100* CAMPOS DE TRABALHO PARA A TABELA DE CUPONS POR CATEGORIA
047200* (TAXA DE CONVERSAO E OS TOTAIS DE CONTROLE).
047300*-----------------------------------------------------------
047400 77  WS-CT-TAXA                     PIC S9(03)V9   VALUE 0.
047500 77  WS-CT-TOTAL-EMIT-FEC           PIC 9(09) COMP VALUE 0.
047600 77  WS-CT-TOTAL-CONS-FEC           PIC 9(09) COMP VALUE 0.
047700 77  WS-CT-TOTAL-EMIT-YOY           PIC 9(09) COMP VALUE 0.
047800 77  WS-CT-TOTAL-CONS-YOY           PIC 9(09) COMP VALUE 0.
047900
048000*-----------------------------------------------------------
048100* CAMPOS AUXILIARES DE BUSCA/CONTAGEM USADOS PELOS PARRAFOS
048200* DE RANKING E DE TABELAS POR CATEGORIA.
048300*-----------------------------------------------------------
048400 77  WS-ACHOU                       PIC X          VALUE 'N'.
048500     88 88-ACHOU-SI                                VALUE 'S'.
048600     88 88-ACHOU-NO                                VALUE 'N'.
048700 77  WS-VALOR-ACHADO                PIC S9(11)V99  VALUE 0.
048800 77  WS-CONTAGEM-ACHADA              PIC 9(09) COMP VALUE 0.
048900 77  WS-LOJA-ACHADA                  PIC X(30)      VALUE SPACES.
049000
049100 77  WS-TOP-CONTADOR                 PIC 9(003) COMP VALUE 0.
049200 77  WS-TOP-LOJA                     PIC X(30)       VALUE SPACES.
049300 77  WS-TOP-COMPRADORES              PIC 9(009) COMP VALUE 0.
049400 77  WS-TOP-NF-FECHADO                PIC 9(009) COMP VALUE 0.
049500 77  WS-TOP-NF-YOY                    PIC 9(009) COMP VALUE 0.
049600 77  WS-TOP-VENDA-FECHADO             PIC S9(11)V99   VALUE 0.
049700 77  WS-TOP-VENDA-YOY                 PIC S9(11)V99   VALUE 0.
049800
049900*-----------------------------------------------------------
050000* DISCRIMINADOR DA TABELA DE TICKET EM CURSO, USADO PELOS
050100* PARRAFOS COMPARTIDOS 21752/21753 PARA SABER SE DEVEM LER
050200* WT-TK-NOTA (1), WT-TK-VISITA (2) OU WT-TK-CLIENTE (3).
050300*-----------------------------------------------------------
050400 77  WS-SECAO-TICKET-ATUAL            PIC 9(01)       VALUE 0.
050500
050600*-----------------------------------------------------------
050700* LINHA GENERICA DE IMPRESSAO E FORMATACAO DE NUMEROS/MOEDA
050800* (WLINEA, WLIN-RANKING, WLIN-CUPOM, WLIN-TICKET, WS-EDICAO).
050900*-----------------------------------------------------------
051000 COPY WLINREL.
051100
051200*-----------------------------------------------------------
051300* REGISTROS DE EXTRATO (MONTH-METRIC, CATEGORY-MONTH-METRIC,
051400* STORE-MONTH-METRIC, COUPON-METRIC, CATEGORY-TICKET-METRIC)
051500* E STATUS DE RETORNO.
051600*-----------------------------------------------------------
051700 COPY WMETRIC.
051800
051900*---------------------------------------------------
052000* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
052100*---------------------------------------------------
052200 COPY WCANCELA.
052300
052400 LINKAGE SECTION.
052500*---------------
052600
052700 COPY WFECHAS.
052800
052900 COPY WSTATUS.
053000
053100 PROCEDURE DIVISION USING WFECHAS WSTATUS-RETORNO.
053200*------------------------------------------------
053300
053400 00000-CUERPO-PRINCIPAL.
053500*-----------------------
053600
053700     PERFORM 10000-INICIO.
053800
053900     PERFORM 20000-IMPRIMO-RELATORIO.
054000
054100     PERFORM 30000-FINALIZO.
054200
054300     GOBACK.
054400
054500 FIN-00000.
054600     EXIT.
054700
054800 10000-INICIO.
054900*-------------
055000
055100     INITIALIZE WCANCELA.
055200     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
055300
055400     INITIALIZE WSTATUS-RETORNO.
055500
055600     MOVE WFEC-MES-FECHADO-AAAAMM  TO WS-MES-FECHADO.
055700     MOVE WFEC-MES-YOY-AAAAMM      TO WS-MES-YOY.
055800
055900     PERFORM 10100-ABRO-ARCHIVOS.
056000
056100     PERFORM 10200-LEO-REVENUE.
056200
056300     PERFORM 10210-CARGO-EXTCOMPR.
056400     PERFORM 10220-CARGO-EXTVISIT.
056500     PERFORM 10230-CARGO-EXTVENDA.
056600     PERFORM 10240-CARGO-EXTNOTAS.
056700
056800     PERFORM 10300-CARGO-TABLA-VISCA
056900        THRU FIN-10360.
057000
057100 FIN-10000.
057200     EXIT.
057300
057400 10100-ABRO-ARCHIVOS.
057500*-------------------
057600
057700     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
057800
057900     OPEN INPUT  REVENUE.
058000     IF 88-FS-REVENUE-OK
058100         SET 88-OPEN-REVENUE-SI TO TRUE
058200     ELSE
058300         MOVE 'REVENUE'         TO WCANCELA-RECURSO
058400         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
058500         MOVE FS-REVENUE        TO WCANCELA-CODRET
058600         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
058700         PERFORM 99999-CANCELO
058800     END-IF.
058900
059000     OPEN INPUT  EXTCOMPR.
059100     IF 88-FS-EXTCOMPR-OK
059200         SET 88-OPEN-EXTCOMPR-SI TO TRUE
059300     ELSE
059400         MOVE 'EXTCOMPR'        TO WCANCELA-RECURSO
059500         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
059600         MOVE FS-EXTCOMPR       TO WCANCELA-CODRET
059700         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
059800         PERFORM 99999-CANCELO
059900     END-IF.
060000
060100     OPEN INPUT  EXTVISIT.
060200     IF 88-FS-EXTVISIT-OK
060300         SET 88-OPEN-EXTVISIT-SI TO TRUE
060400     ELSE
060500         MOVE 'EXTVISIT'        TO WCANCELA-RECURSO
060600         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
060700         MOVE FS-EXTVISIT       TO WCANCELA-CODRET
060800         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
060900         PERFORM 99999-CANCELO
061000     END-IF.
061100
061200     OPEN INPUT  EXTVISCA.
061300     IF 88-FS-EXTVISCA-OK
061400         SET 88-OPEN-EXTVISCA-SI TO TRUE
061500     ELSE
061600         MOVE 'EXTVISCA'        TO WCANCELA-RECURSO
061700         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
061800         MOVE FS-EXTVISCA       TO WCANCELA-CODRET
061900         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
062000         PERFORM 99999-CANCELO
062100     END-IF.
062200
062300     OPEN INPUT  EXTVENDA.
062400     IF 88-FS-EXTVENDA-OK
062500         SET 88-OPEN-EXTVENDA-SI TO TRUE
062600     ELSE
062700         MOVE 'EXTVENDA'        TO WCANCELA-RECURSO
062800         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
062900         MOVE FS-EXTVENDA       TO WCANCELA-CODRET
063000         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
063100         PERFORM 99999-CANCELO
063200     END-IF.
063300
063400     OPEN INPUT  EXTNOTAS.
063500     IF 88-FS-EXTNOTAS-OK
063600         SET 88-OPEN-EXTNOTAS-SI TO TRUE
063700     ELSE
063800         MOVE 'EXTNOTAS'        TO WCANCELA-RECURSO
063900         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
064000         MOVE FS-EXTNOTAS       TO WCANCELA-CODRET
064100         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
064200         PERFORM 99999-CANCELO
064300     END-IF.
064400
064500     OPEN INPUT  EXTCLICAT.
064600     IF 88-FS-EXTCLICAT-OK
064700         SET 88-OPEN-EXTCLICAT-SI TO TRUE
064800     ELSE
064900         MOVE 'EXTCLICAT'       TO WCANCELA-RECURSO
065000         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
065100         MOVE FS-EXTCLICAT      TO WCANCELA-CODRET
065200         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
065300         PERFORM 99999-CANCELO
065400     END-IF.
065500
065600     OPEN INPUT  EXTRANK1.
065700     IF 88-FS-EXTRANK1-OK
065800         SET 88-OPEN-EXTRANK1-SI TO TRUE
065900     ELSE
066000         MOVE 'EXTRANK1'        TO WCANCELA-RECURSO
066100         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
066200         MOVE FS-EXTRANK1       TO WCANCELA-CODRET
066300         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
066400         PERFORM 99999-CANCELO
066500     END-IF.
066600
066700     OPEN INPUT  EXTRANK2.
066800     IF 88-FS-EXTRANK2-OK
066900         SET 88-OPEN-EXTRANK2-SI TO TRUE
067000     ELSE
067100         MOVE 'EXTRANK2'        TO WCANCELA-RECURSO
067200         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
067300         MOVE FS-EXTRANK2       TO WCANCELA-CODRET
067400         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
067500         PERFORM 99999-CANCELO
067600     END-IF.
067700
067800     OPEN INPUT  EXTRANK3.
067900     IF 88-FS-EXTRANK3-OK
068000         SET 88-OPEN-EXTRANK3-SI TO TRUE
068100     ELSE
068200         MOVE 'EXTRANK3'        TO WCANCELA-RECURSO
068300         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
068400         MOVE FS-EXTRANK3       TO WCANCELA-CODRET
068500         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
068600         PERFORM 99999-CANCELO
068700     END-IF.
068800
068900     OPEN INPUT  EXTTICKT.
069000     IF 88-FS-EXTTICKT-OK
069100         SET 88-OPEN-EXTTICKT-SI TO TRUE
069200     ELSE
069300         MOVE 'EXTTICKT'        TO WCANCELA-RECURSO
069400         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
069500         MOVE FS-EXTTICKT       TO WCANCELA-CODRET
069600         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
069700         PERFORM 99999-CANCELO
069800     END-IF.
069900
070000     OPEN INPUT  EXTCPDES.
070100     IF 88-FS-EXTCPDES-OK
070200         SET 88-OPEN-EXTCPDES-SI TO TRUE
070300     ELSE
070400         MOVE 'EXTCPDES'        TO WCANCELA-RECURSO
070500         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
070600         MOVE FS-EXTCPDES       TO WCANCELA-CODRET
070700         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
070800         PERFORM 99999-CANCELO
070900     END-IF.
071000
071100     OPEN INPUT  EXTCPCAT.
071200     IF 88-FS-EXTCPCAT-OK
071300         SET 88-OPEN-EXTCPCAT-SI TO TRUE
071400     ELSE
071500         MOVE 'EXTCPCAT'        TO WCANCELA-RECURSO
071600         MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
071700         MOVE FS-EXTCPCAT       TO WCANCELA-CODRET
071800         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
071900         PERFORM 99999-CANCELO
072000     END-IF.
072100
072200     OPEN OUTPUT REPORT.
072300     IF 88-FS-REPORT-OK
072400         SET 88-OPEN-REPORT-SI TO TRUE
072500     ELSE
072600         MOVE 'REPORT'          TO WCANCELA-RECURSO
072700         MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
072800         MOVE FS-REPORT         TO WCANCELA-CODRET
072900         MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
073000         PERFORM 99999-CANCELO
073100     END-IF.
073200
073300 FIN-10100.
073400     EXIT.
073500
073600 10200-LEO-REVENUE.
073700*------------------
073800
073900     MOVE SPACES TO REG-REVENUE-FD.
074000     READ REVENUE INTO REG-REVENUE-FD.
074100
074200     EVALUATE TRUE
074300         WHEN 88-FS-REVENUE-OK
074400              MOVE REG-REVENUE-FD (1:6)   TO WS-REVENUE-MES
074500              MOVE REG-REVENUE-FD (7:15)  TO WS-REVENUE-VALOR
074600         WHEN 88-FS-REVENUE-EOF
074700              MOVE 0                       TO WS-REVENUE-VALOR
074800         WHEN OTHER
074900              MOVE '10200-LEO-REVENUE'    TO WCANCELA-PARRAFO
075000              MOVE 'REVENUE'              TO WCANCELA-RECURSO
075100              MOVE 'READ'                 TO WCANCELA-OPERACION
075200              MOVE FS-REVENUE             TO WCANCELA-CODRET
075300              MOVE 'ERROR EN READ'        TO WCANCELA-MENSAJE
075400              PERFORM 99999-CANCELO
075500     END-EVALUATE.
075600
075700 FIN-10200.
075800     EXIT.
075900
076000*-----------------------------------------------------------
076100* OS EXTRATOS MONTH-METRIC TRAZEM DUAS LINHAS, MES FECHADO
076200* PRIMEIRO E MES YoY DEPOIS (ORDEM DE GRAVACAO DE ICLTRANS).
076300*-----------------------------------------------------------
076400 10210-CARGO-EXTCOMPR.
076500*---------------------
076600
076700     INITIALIZE       REG-MONTH-METRIC.
076800     READ EXTCOMPR INTO REG-MONTH-METRIC.
076900     MOVE MM-VALOR-CONTAGEM  TO WS-COMPR-FECHADO.
077000
077100     INITIALIZE       REG-MONTH-METRIC.
077200     READ EXTCOMPR INTO REG-MONTH-METRIC.
077300     MOVE MM-VALOR-CONTAGEM  TO WS-COMPR-YOY.
077400
077500 FIN-10210.
077600     EXIT.
077700
077800 10220-CARGO-EXTVISIT.
077900*---------------------
078000
078100     INITIALIZE       REG-MONTH-METRIC.
078200     READ EXTVISIT INTO REG-MONTH-METRIC.
078300     MOVE MM-VALOR-CONTAGEM  TO WS-VISIT-FECHADO.
078400
078500     INITIALIZE       REG-MONTH-METRIC.
078600     READ EXTVISIT INTO REG-MONTH-METRIC.
078700     MOVE MM-VALOR-CONTAGEM  TO WS-VISIT-YOY.
078800
078900 FIN-10220.
079000     EXIT.
079100
079200 10230-CARGO-EXTVENDA.
079300*---------------------
079400
079500     INITIALIZE       REG-MONTH-METRIC.
079600     READ EXTVENDA INTO REG-MONTH-METRIC.
079700     MOVE MM-VALOR-MOEDA     TO WS-VENDA-FECHADO.
079800
079900     INITIALIZE       REG-MONTH-METRIC.
080000     READ EXTVENDA INTO REG-MONTH-METRIC.
080100     MOVE MM-VALOR-MOEDA     TO WS-VENDA-YOY.
080200
080300 FIN-10230.
080400     EXIT.
080500
080600 10240-CARGO-EXTNOTAS.
080700*---------------------
080800
080900     INITIALIZE       REG-MONTH-METRIC.
081000     READ EXTNOTAS INTO REG-MONTH-METRIC.
081100     MOVE MM-VALOR-CONTAGEM  TO WS-NOTAS-FECHADO.
081200
081300     INITIALIZE       REG-MONTH-METRIC.
081400     READ EXTNOTAS INTO REG-MONTH-METRIC.
081500     MOVE MM-VALOR-CONTAGEM  TO WS-NOTAS-YOY.
081600
081700 FIN-10240.
081800     EXIT.
081900
082000 10300-CARGO-TABLA-VISCA.
082100*------------------------
082200
082300     MOVE 0                    TO WS-VISCA-ULTIMO-CARGADO.
082400     PERFORM 10301-LEO-VISCA-UNO
082500        THRU 10301-EXIT
082600       UNTIL 88-FS-EXTVISCA-EOF.
082700
082800 FIN-10300.
082900     EXIT.
083000
083100 10310-CARGO-TABLA-CLICAT.
083200*-------------------------
083300
083400     MOVE 0                    TO WS-CLICAT-ULTIMO-CARGADO.
083500     PERFORM 10311-LEO-CLICAT-UNO
083600        THRU 10311-EXIT
083700       UNTIL 88-FS-EXTCLICAT-EOF.
083800
083900 FIN-10310.
084000     EXIT.
084100
084200 10320-CARGO-TABLA-RANK1.
084300*------------------------
084400
084500     MOVE 0                    TO WS-RANK1-ULTIMO-CARGADO.
084600     PERFORM 10321-LEO-RANK1-UNO
084700        THRU 10321-EXIT
084800       UNTIL 88-FS-EXTRANK1-EOF.
084900
085000 FIN-10320.
085100     EXIT.
085200
085300 10330-CARGO-TABLA-RANK2.
085400*------------------------
085500
085600     MOVE 0                    TO WS-RANK2-ULTIMO-CARGADO.
085700     PERFORM 10331-LEO-RANK2-UNO
085800        THRU 10331-EXIT
085900       UNTIL 88-FS-EXTRANK2-EOF.
086000
086100 FIN-10330.
086200     EXIT.
086300
086400 10340-CARGO-TABLA-RANK3.
086500*------------------------
086600
086700     MOVE 0                    TO WS-RANK3-ULTIMO-CARGADO.
086800     PERFORM 10341-LEO-RANK3-UNO
086900        THRU 10341-EXIT
087000       UNTIL 88-FS-EXTRANK3-EOF.
087100
087200 FIN-10340.
087300     EXIT.
087400
087500 10350-CARGO-TABLA-TICKET.
087600*-------------------------
087700
087800     MOVE 0                    TO WS-TICKET-ULTIMO-CARGADO.
087900     PERFORM 10351-LEO-TICKET-UNO
088000        THRU 10351-EXIT
088100       UNTIL 88-FS-EXTTICKT-EOF.
088200
088300 FIN-10350.
088400     EXIT.
088500
088600 10360-CARGO-TABLA-CPCAT.
088700*------------------------
088800
088900     MOVE 0                    TO WS-CPCAT-ULTIMO-CARGADO.
089000     PERFORM 10361-LEO-CPCAT-UNO
089100        THRU 10361-EXIT
089200       UNTIL 88-FS-EXTCPCAT-EOF.
089300
089400 FIN-10360.
089500     EXIT.
089600
089700 10301-LEO-VISCA-UNO.
089800*---------------------
089900
090000     INITIALIZE       REG-CATEGORY-MONTH-METRIC.
090100     READ EXTVISCA INTO REG-CATEGORY-MONTH-METRIC.
090200
090300     IF 88-FS-EXTVISCA-OK
090400         ADD 1                    TO WS-VISCA-ULTIMO-CARGADO
090500         MOVE CM-CATEGORIA        TO WT-VC-CATEGORIA
090600                                     (WS-VISCA-ULTIMO-CARGADO)
090700         MOVE CM-MES              TO WT-VC-MES
090800                                     (WS-VISCA-ULTIMO-CARGADO)
090900         MOVE CM-CONTAGEM         TO WT-VC-CONTAGEM
091000                                     (WS-VISCA-ULTIMO-CARGADO)
091100     END-IF.
091200
091300 10301-EXIT.
091400     EXIT.
091500
091600 10311-LEO-CLICAT-UNO.
091700*----------------------
091800
091900     INITIALIZE       REG-CATEGORY-MONTH-METRIC.
092000     READ EXTCLICAT INTO REG-CATEGORY-MONTH-METRIC.
092100
092200     IF 88-FS-EXTCLICAT-OK
092300         ADD 1                    TO WS-CLICAT-ULTIMO-CARGADO
092400         MOVE CM-CATEGORIA        TO WT-CL-CATEGORIA
092500                                     (WS-CLICAT-ULTIMO-CARGADO)
092600         MOVE CM-CONTAGEM         TO WT-CL-CONTAGEM
092700                                     (WS-CLICAT-ULTIMO-CARGADO)
092800     END-IF.
092900
093000 10311-EXIT.
093100     EXIT.
093200
093300 10321-LEO-RANK1-UNO.
093400*----------------------
093500
093600     INITIALIZE       REG-STORE-MONTH-METRIC.
093700     READ EXTRANK1 INTO REG-STORE-MONTH-METRIC.
093800
093900     IF 88-FS-EXTRANK1-OK
094000         ADD 1                    TO WS-RANK1-ULTIMO-CARGADO
094100         MOVE SM-LOJA             TO WT-R1-LOJA
094200                                     (WS-RANK1-ULTIMO-CARGADO)
094300         MOVE SM-MES              TO WT-R1-MES
094400                                     (WS-RANK1-ULTIMO-CARGADO)
094500         MOVE SM-CONTAGEM         TO WT-R1-COMPRADORES
094600                                     (WS-RANK1-ULTIMO-CARGADO)
094700     END-IF.
094800
094900 10321-EXIT.
095000     EXIT.
095100
095200 10331-LEO-RANK2-UNO.
095300*----------------------
095400
095500     INITIALIZE       REG-STORE-MONTH-METRIC.
095600     READ EXTRANK2 INTO REG-STORE-MONTH-METRIC.
095700
095800     IF 88-FS-EXTRANK2-OK
095900         ADD 1                    TO WS-RANK2-ULTIMO-CARGADO
096000         MOVE SM-LOJA             TO WT-R2-LOJA
096100                                     (WS-RANK2-ULTIMO-CARGADO)
096200         MOVE SM-MES              TO WT-R2-MES
096300                                     (WS-RANK2-ULTIMO-CARGADO)
096400         MOVE SM-CONTAGEM         TO WT-R2-QTDE-NF
096500                                     (WS-RANK2-ULTIMO-CARGADO)
096600     END-IF.
096700
096800 10331-EXIT.
096900     EXIT.
097000
097100 10341-LEO-RANK3-UNO.
097200*----------------------
097300
097400     INITIALIZE       REG-STORE-MONTH-METRIC.
097500     READ EXTRANK3 INTO REG-STORE-MONTH-METRIC.
097600
097700     IF 88-FS-EXTRANK3-OK
097800         ADD 1                    TO WS-RANK3-ULTIMO-CARGADO
097900         MOVE SM-LOJA             TO WT-R3-LOJA
098000                                     (WS-RANK3-ULTIMO-CARGADO)
098100         MOVE SM-MES              TO WT-R3-MES
098200                                     (WS-RANK3-ULTIMO-CARGADO)
098300         MOVE SM-VENDAS           TO WT-R3-VENDAS
098400                                     (WS-RANK3-ULTIMO-CARGADO)
098500     END-IF.
098600
098700 10341-EXIT.
098800     EXIT.
098900
099000 10351-LEO-TICKET-UNO.
099100*----------------------
099200
099300     INITIALIZE       REG-CATEGORY-TICKET-METRIC.
099400     READ EXTTICKT INTO REG-CATEGORY-TICKET-METRIC.
099500
099600     IF 88-FS-EXTTICKT-OK
099700         ADD 1                    TO WS-TICKET-ULTIMO-CARGADO
099800         MOVE TM-CATEGORIA        TO WT-TK-CATEGORIA
099900                                     (WS-TICKET-ULTIMO-CARGADO)
100000         MOVE TM-MES              TO WT-TK-MES
100100                                     (WS-TICKET-ULTIMO-CARGADO)
100200         MOVE TM-TICKET-NOTA      TO WT-TK-NOTA
100300                                     (WS-TICKET-ULTIMO-CARGADO)
100400         MOVE TM-TICKET-VISITA    TO WT-TK-VISITA
100500                                     (WS-TICKET-ULTIMO-CARGADO)
100600         MOVE TM-TICKET-CLIENTE   TO WT-TK-CLIENTE
100700                                     (WS-TICKET-ULTIMO-CARGADO)
100800     END-IF.
100900
101000 10351-EXIT.
101100     EXIT.
101200
101300 10361-LEO-CPCAT-UNO.
101400*----------------------
101500
101600     INITIALIZE       REG-COUPON-METRIC.
101700     READ EXTCPCAT INTO REG-COUPON-METRIC.
101800
101900     IF 88-FS-EXTCPCAT-OK
102000         ADD 1                    TO WS-CPCAT-ULTIMO-CARGADO
102100         MOVE CU-DESCRICAO-CATEGORIA TO WT-UC-CATEGORIA
102200                                     (WS-CPCAT-ULTIMO-CARGADO)
102300         MOVE CU-MES              TO WT-UC-MES
102400                                     (WS-CPCAT-ULTIMO-CARGADO)
102500         MOVE CU-EMITIDOS         TO WT-UC-EMITIDOS
102600                                     (WS-CPCAT-ULTIMO-CARGADO)
102700         MOVE CU-CONSUMIDOS       TO WT-UC-CONSUMIDOS
102800                                     (WS-CPCAT-ULTIMO-CARGADO)
102900     END-IF.
103000
103100 10361-EXIT.
103200     EXIT.
103300
103400 20000-IMPRIMO-RELATORIO.
103500*------------------------
103600
103700     PERFORM 21000-CABECALHO.
103800
103900     PERFORM 21100-DESEMPENHO-GERAL.
104000
104100     PERFORM 21200-COMPRADORES-UNICOS.
104200
104300     PERFORM 21300-CLIENTES-CATEGORIA.
104400
104500     PERFORM 21400-VISITAS.
104600
104700     PERFORM 21500-SECAO-CUPONS.
104800
104900     PERFORM 21600-RANKINGS.
105000
105100     PERFORM 21700-TICKET-MEDIO.
105200
105300     PERFORM 21800-RODAPE.
105400
105500 FIN-20000.
105600     EXIT.
105700
105800*-----------------------------------------------------------
105900* CABECALHO: SAUDACAO E TITULO COM O MES POR EXTENSO (SR-0737
106000* - NOME DO MES + APOSTROFO + 2 DIGITOS DO ANO).
106100*-----------------------------------------------------------
106200 21000-CABECALHO.
106300*----------------
106400
106500     EVALUATE WS-MFR-MES
106600         WHEN 01 MOVE 'JANEIRO'    TO WS-NOME-MES
106700         WHEN 02 MOVE 'FEVEREIRO'  TO WS-NOME-MES
106800         WHEN 03 MOVE 'MARCO'      TO WS-NOME-MES
106900         WHEN 04 MOVE 'ABRIL'      TO WS-NOME-MES
107000         WHEN 05 MOVE 'MAIO'       TO WS-NOME-MES
107100         WHEN 06 MOVE 'JUNHO'      TO WS-NOME-MES
107200         WHEN 07 MOVE 'JULHO'      TO WS-NOME-MES
107300         WHEN 08 MOVE 'AGOSTO'     TO WS-NOME-MES
107400         WHEN 09 MOVE 'SETEMBRO'   TO WS-NOME-MES
107500         WHEN 10 MOVE 'OUTUBRO'    TO WS-NOME-MES
107600         WHEN 11 MOVE 'NOVEMBRO'   TO WS-NOME-MES
107700         WHEN 12 MOVE 'DEZEMBRO'   TO WS-NOME-MES
107800     END-EVALUATE.
107900
108000     DIVIDE WS-MFR-ANO BY 100 GIVING WS-ANO-CURTO
108100         REMAINDER WS-ANO-CURTO.
108200
108300     MOVE SPACES                TO WLINEA.
108400     MOVE 'PREZADOS SENHORES,'  TO WLINEA (1:18).
108500     PERFORM 29000-IMPRIMO-LINHA.
108600
108700     MOVE SPACES                TO WLINEA.
108800     STRING 'RELATORIO MENSAL I-CLUB - '   DELIMITED BY SIZE
108900            WS-NOME-MES                     DELIMITED BY SPACE
109000            ''''                            DELIMITED BY SIZE
109100            WS-ANO-CURTO                    DELIMITED BY SIZE
109200            INTO WLINEA (1:60)
109300     END-STRING.
109400     PERFORM 29000-IMPRIMO-LINHA.
109500
109600     MOVE SPACES                TO WLINEA.
109700     PERFORM 29000-IMPRIMO-LINHA.
109800
109900 FIN-21000.
110000     EXIT.
110100
110200*-----------------------------------------------------------
110300* "DESEMPENHO GERAL": NOTAS REGISTRADAS, VENDAS REGISTRADAS E
110400* REPRESENTATIVIDADE (SR-0737), CADA UMA COM SUA REDACAO DE
110500* VARIACAO, EXCETO A REPRESENTATIVIDADE QUE E SO PERCENTUAL.
110600*-----------------------------------------------------------
110700 21100-DESEMPENHO-GERAL.
110800*-----------------------
110900
111000     MOVE SPACES                          TO WLINEA.
111100     MOVE 'DESEMPENHO GERAL'              TO WLINEA (1:20).
111200     PERFORM 29000-IMPRIMO-LINHA.
111300
111400     MOVE WS-NOTAS-FECHADO       TO WS-VAR-ATUAL.
111500     MOVE WS-NOTAS-YOY           TO WS-VAR-ANTERIOR.
111600     PERFORM 22000-CALCULO-VARIACAO.
111700     MOVE WS-NOTAS-FECHADO       TO WS-ED-INTEIRO.
111800     MOVE SPACES                 TO WLINEA.
111900     STRING 'NOTAS FISCAIS REGISTRADAS: ' DELIMITED BY SIZE
112000            WS-ED-INTEIRO                 DELIMITED BY SIZE
112100            '  '                          DELIMITED BY SIZE
112200            WS-VAR-TEXTO                  DELIMITED BY SIZE
112300            INTO WLINEA (1:80)
112400     END-STRING.
112500     PERFORM 29000-IMPRIMO-LINHA.
112600
112700     MOVE WS-VENDA-FECHADO       TO WS-VAR-ATUAL.
112800     MOVE WS-VENDA-YOY           TO WS-VAR-ANTERIOR.
112900     PERFORM 22000-CALCULO-VARIACAO.
113000     MOVE WS-VENDA-FECHADO       TO WS-ED-MOEDA.
113100     MOVE SPACES                 TO WLINEA.
113200     STRING 'VENDAS REGISTRADAS: R$ '     DELIMITED BY SIZE
113300            WS-ED-MOEDA                   DELIMITED BY SIZE
113400            '  '                          DELIMITED BY SIZE
113500            WS-VAR-TEXTO                  DELIMITED BY SIZE
113600            INTO WLINEA (1:90)
113700     END-STRING.
113800     PERFORM 29000-IMPRIMO-LINHA.
113900
114000     IF WS-REVENUE-VALOR = 0
114100         MOVE 0 TO WS-REPRESENT-PCT
114200     ELSE
114300         COMPUTE WS-REPRESENT-PCT ROUNDED =
114400             (WS-VENDA-FECHADO / WS-REVENUE-VALOR) * 100
114500     END-IF.
114600     MOVE WS-REPRESENT-PCT       TO WS-VAR-PCT-ED.
114700     MOVE SPACES                 TO WLINEA.
114800     STRING 'REPRESENTATIVIDADE: '        DELIMITED BY SIZE
114900            WS-VAR-PCT-ED                 DELIMITED BY SIZE
115000            '%'                           DELIMITED BY SIZE
115100            INTO WLINEA (1:40)
115200     END-STRING.
115300     PERFORM 29000-IMPRIMO-LINHA.
115400
115500     MOVE SPACES                 TO WLINEA.
115600     PERFORM 29000-IMPRIMO-LINHA.
115700
115800 FIN-21100.
115900     EXIT.
116000
116100 21200-COMPRADORES-UNICOS.
116200*-------------------------
116300
116400     MOVE WS-COMPR-FECHADO       TO WS-VAR-ATUAL.
116500     MOVE WS-COMPR-YOY           TO WS-VAR-ANTERIOR.
116600     PERFORM 22000-CALCULO-VARIACAO.
116700     MOVE WS-COMPR-FECHADO       TO WS-ED-INTEIRO.
116800     MOVE SPACES                 TO WLINEA.
116900     STRING 'COMPRADORES UNICOS: '        DELIMITED BY SIZE
117000            WS-ED-INTEIRO                 DELIMITED BY SIZE
117100            '  '                          DELIMITED BY SIZE
117200            WS-VAR-TEXTO                  DELIMITED BY SIZE
117300            INTO WLINEA (1:80)
117400     END-STRING.
117500     PERFORM 29000-IMPRIMO-LINHA.
117600
117700     MOVE SPACES                 TO WLINEA.
117800     PERFORM 29000-IMPRIMO-LINHA.
117900
118000 FIN-21200.
118100     EXIT.
118200
118300*-----------------------------------------------------------
118400* "CLIENTES POR CATEGORIA": UMA LINHA POR CATEGORIA, NA ORDEM
118500* FIXA DIAMANTE/OURO/PRATA/PROSPECT/INATIVOS, SO MES FECHADO.
118600* CATEGORIAS NAO RECONHECIDAS FICAM DE FORA DO IMPRESSO MAS
118700* PERMANECEM NO EXTRATO (SR-0731).
118800*-----------------------------------------------------------
118900 21300-CLIENTES-CATEGORIA.
119000*-------------------------
119100
119200     MOVE SPACES                          TO WLINEA.
119300     MOVE 'CLIENTES POR CATEGORIA'        TO WLINEA (1:24).
119400     PERFORM 29000-IMPRIMO-LINHA.
119500
119600     PERFORM 21310-IMPRIMO-CLICAT-UNO
119700        THRU 21310-EXIT
119800       VARYING IDX-ORDCAT FROM 1 BY 1
119900         UNTIL IDX-ORDCAT > 5.
120000
120100     MOVE SPACES                 TO WLINEA.
120200     PERFORM 29000-IMPRIMO-LINHA.
120300
120400 FIN-21300.
120500     EXIT.
120600
120700 21310-IMPRIMO-CLICAT-UNO.
120800*-------------------------
120900
121000     SET 88-ACHOU-NO TO TRUE.
121100     SET IDX-CLICAT TO 1.
121200
121300     PERFORM 21311-BUSCO-CLICAT
121400        THRU 21311-EXIT
121500       UNTIL IDX-CLICAT > WS-CLICAT-ULTIMO-CARGADO
121600          OR 88-ACHOU-SI.
121700
121800     IF 88-ACHOU-SI
121900         MOVE WS-CONTAGEM-ACHADA  TO WS-ED-INTEIRO
122000         MOVE SPACES              TO WLINEA
122100         STRING WS-OC-NOME (IDX-ORDCAT)  DELIMITED BY SIZE
122200                ': '                     DELIMITED BY SIZE
122300                WS-ED-INTEIRO            DELIMITED BY SIZE
122400                INTO WLINEA (1:40)
122500         END-STRING
122600         PERFORM 29000-IMPRIMO-LINHA
122700     END-IF.
122800
122900 21310-EXIT.
123000     EXIT.
123100
123200 21311-BUSCO-CLICAT.
123300*-------------------
123400
123500     IF WT-CL-CATEGORIA (IDX-CLICAT) = WS-OC-NOME (IDX-ORDCAT)
123600         SET 88-ACHOU-SI          TO TRUE
123700         MOVE WT-CL-CONTAGEM (IDX-CLICAT) TO WS-CONTAGEM-ACHADA
123800     END-IF.
123900
124000     SET IDX-CLICAT UP BY 1.
124100
124200 21311-EXIT.
124300     EXIT.
124400
124500*-----------------------------------------------------------
124600* "VISITAS": TOTAL GERAL COM REDACAO DE VARIACAO, DEPOIS UMA
124700* LINHA POR CATEGORIA (CONTAGEM + REDACAO), NA MESMA ORDEM
124800* FIXA DA SECAO ANTERIOR.
124900*-----------------------------------------------------------
125000 21400-VISITAS.
125100*--------------
125200
125300     MOVE WS-VISIT-FECHADO       TO WS-VAR-ATUAL.
125400     MOVE WS-VISIT-YOY           TO WS-VAR-ANTERIOR.
125500     PERFORM 22000-CALCULO-VARIACAO.
125600     MOVE WS-VISIT-FECHADO       TO WS-ED-INTEIRO.
125700     MOVE SPACES                 TO WLINEA.
125800     STRING 'VISITAS: '                   DELIMITED BY SIZE
125900            WS-ED-INTEIRO                 DELIMITED BY SIZE
126000            '  '                          DELIMITED BY SIZE
126100            WS-VAR-TEXTO                  DELIMITED BY SIZE
126200            INTO WLINEA (1:70)
126300     END-STRING.
126400     PERFORM 29000-IMPRIMO-LINHA.
126500
126600     PERFORM 21410-IMPRIMO-VISCA-UNO
126700        THRU 21410-EXIT
126800       VARYING IDX-ORDCAT FROM 1 BY 1
126900         UNTIL IDX-ORDCAT > 5.
127000
127100     MOVE SPACES                 TO WLINEA.
127200     PERFORM 29000-IMPRIMO-LINHA.
127300
127400 FIN-21400.
127500     EXIT.
127600
127700 21410-IMPRIMO-VISCA-UNO.
127800*------------------------
127900
128000     SET 88-ACHOU-NO TO TRUE.
128100     MOVE 0 TO WS-CONTAGEM-ACHADA.
128200     SET IDX-VISCA TO 1.
128300
128400     PERFORM 21411-BUSCO-VISCA-FECHADO
128500        THRU 21411-EXIT
128600       UNTIL IDX-VISCA > WS-VISCA-ULTIMO-CARGADO
128700          OR 88-ACHOU-SI.
128800
128900     MOVE WS-CONTAGEM-ACHADA     TO WS-VAR-ATUAL.
129000
129100     SET 88-ACHOU-NO TO TRUE.
129200     MOVE 0 TO WS-CONTAGEM-ACHADA.
129300     SET IDX-VISCA TO 1.
129400
129500     PERFORM 21412-BUSCO-VISCA-YOY
129600        THRU 21412-EXIT
129700       UNTIL IDX-VISCA > WS-VISCA-ULTIMO-CARGADO
129800          OR 88-ACHOU-SI.
129900
130000     MOVE WS-CONTAGEM-ACHADA     TO WS-VAR-ANTERIOR.
130100
130200     PERFORM 22000-CALCULO-VARIACAO.
130300
130400     MOVE WS-VAR-ATUAL           TO WS-ED-INTEIRO.
130500     MOVE SPACES                 TO WLINEA.
130600     STRING WS-OC-NOME (IDX-ORDCAT)  DELIMITED BY SIZE
130700            ': '                     DELIMITED BY SIZE
130800            WS-ED-INTEIRO            DELIMITED BY SIZE
130900            '  '                     DELIMITED BY SIZE
131000            WS-VAR-TEXTO             DELIMITED BY SIZE
131100            INTO WLINEA (1:80)
131200     END-STRING.
131300     PERFORM 29000-IMPRIMO-LINHA.
131400
131500 21410-EXIT.
131600     EXIT.
131700
131800 21411-BUSCO-VISCA-FECHADO.
131900*--------------------------
132000
132100     IF WT-VC-CATEGORIA (IDX-VISCA) = WS-OC-NOME (IDX-ORDCAT)
132200        AND WT-VC-MES (IDX-VISCA)   = WS-MES-FECHADO
132300         SET 88-ACHOU-SI          TO TRUE
132400         MOVE WT-VC-CONTAGEM (IDX-VISCA) TO WS-CONTAGEM-ACHADA
132500     END-IF.
132600
132700     SET IDX-VISCA UP BY 1.
132800
132900 21411-EXIT.
133000     EXIT.
133100
133200 21412-BUSCO-VISCA-YOY.
133300*----------------------
133400
133500     IF WT-VC-CATEGORIA (IDX-VISCA) = WS-OC-NOME (IDX-ORDCAT)
133600        AND WT-VC-MES (IDX-VISCA)   = WS-MES-YOY
133700         SET 88-ACHOU-SI          TO TRUE
133800         MOVE WT-VC-CONTAGEM (IDX-VISCA) TO WS-CONTAGEM-ACHADA
133900     END-IF.
134000
134100     SET IDX-VISCA UP BY 1.
134200
134300 21412-EXIT.
134400     EXIT.
134500
134600*-----------------------------------------------------------
134700* SECAO DE CUPONS: TOP-3 EMITIDOS DO MES FECHADO, TABELA POR
134800* CATEGORIA (ORDEM FIXA) COM TAXA DE CONVERSAO, TOTAIS DE
134900* CONTROLE E LINHA DE CRESCIMENTO (SR-0737).
135000*-----------------------------------------------------------
135100 21500-SECAO-CUPONS.
135200*-------------------
135300
135400     MOVE SPACES                          TO WLINEA.
135500     MOVE 'DESEMPENHO DE CUPONS'          TO WLINEA (1:22).
135600     PERFORM 29000-IMPRIMO-LINHA.
135700
135800     MOVE SPACES                          TO WLINEA.
135900     MOVE 'TOP 3 CUPONS MAIS EMITIDOS'    TO WLINEA (1:27).
136000     PERFORM 29000-IMPRIMO-LINHA.
136100
136200     MOVE 0 TO WS-TOP-CONTADOR.
136300
136400     PERFORM 21510-LEO-EXTCPDES-UNO
136500        THRU 21510-EXIT
136600       UNTIL 88-FS-EXTCPDES-EOF
136700          OR WS-TOP-CONTADOR = 3.
136800
136900     MOVE SPACES                 TO WLINEA.
137000     PERFORM 29000-IMPRIMO-LINHA.
137100
137200     MOVE SPACES                          TO WLIN-CUPOM.
137300     STRING 'CATEGORIA'           DELIMITED BY SIZE
137400            INTO CT-CATEGORIA (1:9)
137500     END-STRING.
137600     MOVE 'EMITIDOS'              TO CT-EMITIDOS.
137700     MOVE 'CONSUMID'              TO CT-CONSUMIDOS.
137800     MOVE 'TAXA'                  TO CT-TAXA-CONVERSAO.
137900     MOVE WLIN-CUPOM              TO WLINEA.
138000     PERFORM 29000-IMPRIMO-LINHA.
138100
138200     MOVE 0 TO WS-CT-TOTAL-EMIT-FEC WS-CT-TOTAL-CONS-FEC
138300               WS-CT-TOTAL-EMIT-YOY WS-CT-TOTAL-CONS-YOY.
138400
138500     PERFORM 21520-IMPRIMO-CPCAT-UNO
138600        THRU 21520-EXIT
138700       VARYING IDX-ORDCUP FROM 1 BY 1
138800         UNTIL IDX-ORDCUP > 5.
138900
139000     PERFORM 21530-TOTAIS-CUPONS.
139100
139200     MOVE SPACES                 TO WLINEA.
139300     PERFORM 29000-IMPRIMO-LINHA.
139400
139500 FIN-21500.
139600     EXIT.
139700
139800 21510-LEO-EXTCPDES-UNO.
139900*-----------------------
140000
140100     INITIALIZE       REG-COUPON-METRIC.
140200     READ EXTCPDES INTO REG-COUPON-METRIC.
140300
140400     IF 88-FS-EXTCPDES-OK
140500        AND CU-MES = WS-MES-FECHADO
140600         ADD 1 TO WS-TOP-CONTADOR
140700         MOVE CU-EMITIDOS         TO WS-ED-INTEIRO
140800         MOVE SPACES              TO WLINEA
140900         STRING WS-TOP-CONTADOR       DELIMITED BY SIZE
141000                '. '                  DELIMITED BY SIZE
141100                CU-DESCRICAO-CATEGORIA DELIMITED BY SIZE
141200                ' - '                 DELIMITED BY SIZE
141300                WS-ED-INTEIRO         DELIMITED BY SIZE
141400                ' EMISSOES'           DELIMITED BY SIZE
141500                INTO WLINEA (1:80)
141600         END-STRING
141700         PERFORM 29000-IMPRIMO-LINHA
141800     END-IF.
141900
142000 21510-EXIT.
142100     EXIT.
142200
142300 21520-IMPRIMO-CPCAT-UNO.
142400*------------------------
142500
142600     SET 88-ACHOU-NO TO TRUE.
142700     MOVE 0 TO WS-CONTAGEM-ACHADA WS-CT-TAXA.
142800     SET IDX-CPCAT TO 1.
142900
143000     PERFORM 21521-BUSCO-CPCAT-FECHADO
143100        THRU 21521-EXIT
143200       UNTIL IDX-CPCAT > WS-CPCAT-ULTIMO-CARGADO
143300          OR 88-ACHOU-SI.
143400
143500     IF 88-ACHOU-SI
143600         PERFORM 21522-IMPRIMO-LINHA-CPCAT
143700     END-IF.
143800
143900 21520-EXIT.
144000     EXIT.
144100
144200 21521-BUSCO-CPCAT-FECHADO.
144300*--------------------------
144400
144500     IF WT-UC-CATEGORIA (IDX-CPCAT) = WS-OU-NOME (IDX-ORDCUP)
144600        AND WT-UC-MES (IDX-CPCAT)   = WS-MES-FECHADO
144700         SET 88-ACHOU-SI          TO TRUE
144800     END-IF.
144900
145000     SET IDX-CPCAT UP BY 1.
145100
145200 21521-EXIT.
145300     EXIT.
145400
145500 21522-IMPRIMO-LINHA-CPCAT.
145600*--------------------------
145700
145800* IDX-CPCAT JA APONTA PARA A LINHA SEGUINTE (POS-INCREMENTO
145900* DO 21521), POR ISSO A LINHA ENCONTRADA E A ANTERIOR.
146000     IF WT-UC-EMITIDOS (IDX-CPCAT - 1) = 0
146100         MOVE 0 TO WS-CT-TAXA
146200     ELSE
146300         COMPUTE WS-CT-TAXA ROUNDED =
146400             (WT-UC-CONSUMIDOS (IDX-CPCAT - 1) /
146500              WT-UC-EMITIDOS (IDX-CPCAT - 1)) * 100
146600     END-IF.
146700
146800     ADD WT-UC-EMITIDOS   (IDX-CPCAT - 1) TO WS-CT-TOTAL-EMIT-FEC.
146900     ADD WT-UC-CONSUMIDOS (IDX-CPCAT - 1) TO WS-CT-TOTAL-CONS-FEC.
147000
147100     MOVE SPACES                       TO WLIN-CUPOM.
147200     MOVE WS-OU-NOME (IDX-ORDCUP)      TO CT-CATEGORIA.
147300     MOVE WT-UC-EMITIDOS   (IDX-CPCAT - 1) TO CT-EMITIDOS.
147400     MOVE WT-UC-CONSUMIDOS (IDX-CPCAT - 1) TO CT-CONSUMIDOS.
147500     MOVE WS-CT-TAXA                   TO CT-TAXA-CONVERSAO.
147600     MOVE '%'                          TO CT-TAXA-PCT-SINAL.
147700     MOVE WLIN-CUPOM                   TO WLINEA.
147800     PERFORM 29000-IMPRIMO-LINHA.
147900
148000* ACUMULA TAMBEM O MES YoY DA MESMA CATEGORIA PARA A LINHA DE
148100* TOTAL YoY E DE CRESCIMENTO (SR-0737).
148200     SET 88-ACHOU-NO TO TRUE.
148300     SET IDX-CPCAT TO 1.
148400     PERFORM 21523-BUSCO-CPCAT-YOY
148500        THRU 21523-EXIT
148600       UNTIL IDX-CPCAT > WS-CPCAT-ULTIMO-CARGADO
148700          OR 88-ACHOU-SI.
148800
148900 21522-EXIT.
149000     EXIT.
149100
149200 21523-BUSCO-CPCAT-YOY.
149300*----------------------
149400
149500     IF WT-UC-CATEGORIA (IDX-CPCAT) = WS-OU-NOME (IDX-ORDCUP)
149600        AND WT-UC-MES (IDX-CPCAT)   = WS-MES-YOY
149700         SET 88-ACHOU-SI          TO TRUE
149800         ADD WT-UC-EMITIDOS   (IDX-CPCAT) TO WS-CT-TOTAL-EMIT-YOY
149900         ADD WT-UC-CONSUMIDOS (IDX-CPCAT) TO WS-CT-TOTAL-CONS-YOY
150000     END-IF.
150100
150200     SET IDX-CPCAT UP BY 1.
150300
150400 21523-EXIT.
150500     EXIT.
150600
150700 21530-TOTAIS-CUPONS.
150800*--------------------
150900
151000     IF WS-CT-TOTAL-EMIT-FEC = 0
151100         MOVE 0 TO WS-CT-TAXA
151200     ELSE
151300         COMPUTE WS-CT-TAXA ROUNDED =
151400             (WS-CT-TOTAL-CONS-FEC / WS-CT-TOTAL-EMIT-FEC) * 100
151500     END-IF.
151600     MOVE SPACES                       TO WLIN-CUPOM.
151700     MOVE 'TOTAL MES FECHADO'          TO CT-CATEGORIA.
151800     MOVE WS-CT-TOTAL-EMIT-FEC         TO CT-EMITIDOS.
151900     MOVE WS-CT-TOTAL-CONS-FEC         TO CT-CONSUMIDOS.
152000     MOVE WS-CT-TAXA                   TO CT-TAXA-CONVERSAO.
152100     MOVE '%'                          TO CT-TAXA-PCT-SINAL.
152200     MOVE WLIN-CUPOM                   TO WLINEA.
152300     PERFORM 29000-IMPRIMO-LINHA.
152400
152500     IF WS-CT-TOTAL-EMIT-YOY = 0
152600         MOVE 0 TO WS-CT-TAXA
152700     ELSE
152800         COMPUTE WS-CT-TAXA ROUNDED =
152900             (WS-CT-TOTAL-CONS-YOY / WS-CT-TOTAL-EMIT-YOY) * 100
153000     END-IF.
153100     MOVE SPACES                       TO WLIN-CUPOM.
153200     MOVE 'TOTAL MES YoY'              TO CT-CATEGORIA.
153300     MOVE WS-CT-TOTAL-EMIT-YOY         TO CT-EMITIDOS.
153400     MOVE WS-CT-TOTAL-CONS-YOY         TO CT-CONSUMIDOS.
153500     MOVE WS-CT-TAXA                   TO CT-TAXA-CONVERSAO.
153600     MOVE '%'                          TO CT-TAXA-PCT-SINAL.
153700     MOVE WLIN-CUPOM                   TO WLINEA.
153800     PERFORM 29000-IMPRIMO-LINHA.
153900
154000     MOVE WS-CT-TOTAL-EMIT-FEC   TO WS-VAR-ATUAL.
154100     MOVE WS-CT-TOTAL-EMIT-YOY   TO WS-VAR-ANTERIOR.
154200     PERFORM 22000-CALCULO-VARIACAO.
154300     MOVE SPACES                 TO WLINEA.
154400     STRING 'CRESCIMENTO EMITIDOS: '     DELIMITED BY SIZE
154500            WS-VAR-TEXTO                 DELIMITED BY SIZE
154600            INTO WLINEA (1:40)
154700     END-STRING.
154800     PERFORM 29000-IMPRIMO-LINHA.
154900
155000     MOVE WS-CT-TOTAL-CONS-FEC   TO WS-VAR-ATUAL.
155100     MOVE WS-CT-TOTAL-CONS-YOY   TO WS-VAR-ANTERIOR.
155200     PERFORM 22000-CALCULO-VARIACAO.
155300     MOVE SPACES                 TO WLINEA.
155400     STRING 'CRESCIMENTO CONSUMIDOS: '   DELIMITED BY SIZE
155500            WS-VAR-TEXTO                 DELIMITED BY SIZE
155600            INTO WLINEA (1:40)
155700     END-STRING.
155800     PERFORM 29000-IMPRIMO-LINHA.
155900
156000 FIN-21530.
156100     EXIT.
156200
156300*-----------------------------------------------------------
156400* OS TRES RANKINGS TOP-10 DE LOJAS (COMPRADORES/NOTAS/VENDAS).
156500* OS EXTRATOS JA CHEGAM ORDENADOS DECRESCENTE PELA METRICA
156600* (MISTURANDO OS DOIS MESES); FILTRAR SO O MES FECHADO
156700* PRESERVA A ORDEM DE RANKING DENTRO DO SUBCONJUNTO.
156800*-----------------------------------------------------------
156900 21600-RANKINGS.
157000*---------------
157100
157200     MOVE SPACES                          TO WLINEA.
157300     MOVE 'RANKING DE LOJAS'              TO WLINEA (1:17).
157400     PERFORM 29000-IMPRIMO-LINHA.
157500
157600     MOVE SPACES                          TO WLINEA.
157700     MOVE 'TOP 10 - COMPRADORES UNICOS'   TO WLINEA (1:27).
157800     PERFORM 29000-IMPRIMO-LINHA.
157900
158000     MOVE 0 TO WS-TOP-CONTADOR.
158100     SET IDX-RANK1 TO 1.
158200
158300     PERFORM 21610-IMPRIMO-RANK1-UNO
158400        THRU 21610-EXIT
158500       UNTIL IDX-RANK1 > WS-RANK1-ULTIMO-CARGADO
158600          OR WS-TOP-CONTADOR = 10.
158700
158800     MOVE SPACES                          TO WLINEA.
158900     PERFORM 29000-IMPRIMO-LINHA.
159000
159100     MOVE SPACES                          TO WLINEA.
159200     MOVE 'TOP 10 - NOTAS FISCAIS'        TO WLINEA (1:22).
159300     PERFORM 29000-IMPRIMO-LINHA.
159400
159500     MOVE 0 TO WS-TOP-CONTADOR.
159600     SET IDX-RANK2 TO 1.
159700
159800     PERFORM 21620-IMPRIMO-RANK2-UNO
159900        THRU 21620-EXIT
160000       UNTIL IDX-RANK2 > WS-RANK2-ULTIMO-CARGADO
160100          OR WS-TOP-CONTADOR = 10.
160200
160300     MOVE SPACES                          TO WLINEA.
160400     PERFORM 29000-IMPRIMO-LINHA.
160500
160600     MOVE SPACES                          TO WLINEA.
160700     MOVE 'TOP 10 - VENDAS'               TO WLINEA (1:15).
160800     PERFORM 29000-IMPRIMO-LINHA.
160900
161000     MOVE 0 TO WS-TOP-CONTADOR.
161100     SET IDX-RANK3 TO 1.
161200
161300     PERFORM 21630-IMPRIMO-RANK3-UNO
161400        THRU 21630-EXIT
161500       UNTIL IDX-RANK3 > WS-RANK3-ULTIMO-CARGADO
161600          OR WS-TOP-CONTADOR = 10.
161700
161800     MOVE SPACES                          TO WLINEA.
161900     PERFORM 29000-IMPRIMO-LINHA.
162000
162100 FIN-21600.
162200     EXIT.
162300
162400 21610-IMPRIMO-RANK1-UNO.
162500*------------------------
162600
162700     IF WT-R1-MES (IDX-RANK1) = WS-MES-FECHADO
162800         ADD 1 TO WS-TOP-CONTADOR
162900         MOVE SPACES                    TO WLIN-RANKING
163000         MOVE WT-R1-LOJA (IDX-RANK1)    TO RK-LOJA
163100         MOVE WT-R1-COMPRADORES (IDX-RANK1) TO RK-VALOR-ATUAL
163200         MOVE 0                         TO RK-VALOR-YOY
163300         MOVE SPACES                    TO RK-VARIACAO
163400         MOVE WLIN-RANKING               TO WLINEA
163500         PERFORM 29000-IMPRIMO-LINHA
163600     END-IF.
163700
163800     SET IDX-RANK1 UP BY 1.
163900
164000 21610-EXIT.
164100     EXIT.
164200
164300 21620-IMPRIMO-RANK2-UNO.
164400*------------------------
164500
164600     IF WT-R2-MES (IDX-RANK2) = WS-MES-FECHADO
164700         ADD 1 TO WS-TOP-CONTADOR
164800         MOVE WT-R2-QTDE-NF (IDX-RANK2)  TO WS-TOP-NF-FECHADO
164900         MOVE WT-R2-LOJA (IDX-RANK2)     TO WS-TOP-LOJA
165000
165100         SET 88-ACHOU-NO TO TRUE.
165200         MOVE 0 TO WS-TOP-NF-YOY.
165300         SET IDX-RANK2B TO 1.
165400         PERFORM 21621-BUSCO-RANK2-YOY
165500            THRU 21621-EXIT
165600           UNTIL IDX-RANK2B > WS-RANK2-ULTIMO-CARGADO
165700              OR 88-ACHOU-SI
165800
165900         MOVE WS-TOP-NF-FECHADO          TO WS-VAR-ATUAL
166000         MOVE WS-TOP-NF-YOY              TO WS-VAR-ANTERIOR
166100         PERFORM 22000-CALCULO-VARIACAO
166200
166300         MOVE SPACES                     TO WLIN-RANKING
166400         MOVE WS-TOP-LOJA                TO RK-LOJA
166500         MOVE WS-TOP-NF-FECHADO          TO RK-VALOR-ATUAL
166600         MOVE WS-TOP-NF-YOY              TO RK-VALOR-YOY
166700         MOVE WS-VAR-TEXTO               TO RK-VARIACAO
166800         MOVE WLIN-RANKING               TO WLINEA
166900         PERFORM 29000-IMPRIMO-LINHA
167000     END-IF.
167100
167200     SET IDX-RANK2 UP BY 1.
167300
167400 21620-EXIT.
167500     EXIT.
167600
167700 21621-BUSCO-RANK2-YOY.
167800*----------------------
167900
168000     IF WT-R2-LOJA (IDX-RANK2B) = WS-TOP-LOJA
168100        AND WT-R2-MES (IDX-RANK2B) = WS-MES-YOY
168200         SET 88-ACHOU-SI          TO TRUE
168300         MOVE WT-R2-QTDE-NF (IDX-RANK2B) TO WS-TOP-NF-YOY
168400     END-IF.
168500
168600     SET IDX-RANK2B UP BY 1.
168700
168800 21621-EXIT.
168900     EXIT.
169000
169100 21630-IMPRIMO-RANK3-UNO.
169200*------------------------
169300
169400     IF WT-R3-MES (IDX-RANK3) = WS-MES-FECHADO
169500         ADD 1 TO WS-TOP-CONTADOR
169600         MOVE WT-R3-VENDAS (IDX-RANK3)   TO WS-TOP-VENDA-FECHADO
169700         MOVE WT-R3-LOJA (IDX-RANK3)     TO WS-TOP-LOJA
169800
169900         SET 88-ACHOU-NO TO TRUE.
170000         MOVE 0 TO WS-TOP-VENDA-YOY.
170100         SET IDX-RANK3B TO 1.
170200         PERFORM 21631-BUSCO-RANK3-YOY
170300            THRU 21631-EXIT
170400           UNTIL IDX-RANK3B > WS-RANK3-ULTIMO-CARGADO
170500              OR 88-ACHOU-SI
170600
170700         MOVE WS-TOP-VENDA-FECHADO       TO WS-VAR-ATUAL
170800         MOVE WS-TOP-VENDA-YOY           TO WS-VAR-ANTERIOR
170900         PERFORM 22000-CALCULO-VARIACAO
171000
171100         MOVE SPACES                     TO WLIN-RANKING
171200         MOVE WS-TOP-LOJA                TO RK-LOJA
171300         MOVE WS-TOP-VENDA-FECHADO       TO RK-VALOR-ATUAL
171400         MOVE WS-TOP-VENDA-YOY           TO RK-VALOR-YOY
171500         MOVE WS-VAR-TEXTO               TO RK-VARIACAO
171600         MOVE WLIN-RANKING               TO WLINEA
171700         PERFORM 29000-IMPRIMO-LINHA
171800     END-IF.
171900
172000     SET IDX-RANK3 UP BY 1.
172100
172200 21630-EXIT.
172300     EXIT.
172400
172500 21631-BUSCO-RANK3-YOY.
172600*----------------------
172700
172800     IF WT-R3-LOJA (IDX-RANK3B) = WS-TOP-LOJA
172900        AND WT-R3-MES (IDX-RANK3B) = WS-MES-YOY
173000         SET 88-ACHOU-SI          TO TRUE
173100         MOVE WT-R3-VENDAS (IDX-RANK3B) TO WS-TOP-VENDA-YOY
173200     END-IF.
173300
173400     SET IDX-RANK3B UP BY 1.
173500
173600 21631-EXIT.
173700     EXIT.
173800
173900*-----------------------------------------------------------
174000* TICKET MEDIO: GERAL (CALCULADO AQUI A PARTIR DOS TOTAIS JA
174100* CARREGADOS) E AS TRES TABELAS POR CATEGORIA (POR NOTA, POR
174200* VISITA, POR CLIENTE), ORDEM DIAMANTE/OURO/PRATA/PROSPECT.
174300*-----------------------------------------------------------
174400 21700-TICKET-MEDIO.
174500*-------------------
174600
174700     MOVE SPACES                          TO WLINEA.
174800     MOVE 'TICKET MEDIO'                  TO WLINEA (1:14).
174900     PERFORM 29000-IMPRIMO-LINHA.
175000
175100     PERFORM 21710-TICKET-GERAL.
175200
175300     MOVE SPACES                          TO WLINEA.
175400     MOVE 'TICKET MEDIO POR NOTA'         TO WLINEA (1:22).
175500     PERFORM 29000-IMPRIMO-LINHA.
175600     MOVE 1 TO WS-SECAO-TICKET-ATUAL.
175700     PERFORM 21720-IMPRIMO-TICKET-UNO
175800        THRU 21720-EXIT
175900       VARYING IDX-ORDTKT FROM 1 BY 1
176000         UNTIL IDX-ORDTKT > 4.
176100
176200     MOVE SPACES                          TO WLINEA.
176300     MOVE 'TICKET MEDIO POR VISITA'       TO WLINEA (1:24).
176400     PERFORM 29000-IMPRIMO-LINHA.
176500     MOVE 2 TO WS-SECAO-TICKET-ATUAL.
176600     PERFORM 21730-IMPRIMO-TICKET-UNO
176700        THRU 21730-EXIT
176800       VARYING IDX-ORDTKT FROM 1 BY 1
176900         UNTIL IDX-ORDTKT > 4.
177000
177100     MOVE SPACES                          TO WLINEA.
177200     MOVE 'TICKET MEDIO POR CLIENTE'      TO WLINEA (1:25).
177300     PERFORM 29000-IMPRIMO-LINHA.
177400     MOVE 3 TO WS-SECAO-TICKET-ATUAL.
177500     PERFORM 21740-IMPRIMO-TICKET-UNO
177600        THRU 21740-EXIT
177700       VARYING IDX-ORDTKT FROM 1 BY 1
177800         UNTIL IDX-ORDTKT > 4.
177900
178000     MOVE SPACES                          TO WLINEA.
178100     PERFORM 29000-IMPRIMO-LINHA.
178200
178300 FIN-21700.
178400     EXIT.
178500
178600 21710-TICKET-GERAL.
178700*-------------------
178800
178900     IF WS-NOTAS-FECHADO = 0
179000         MOVE 0 TO WS-VAR-ATUAL
179100     ELSE
179200         DIVIDE WS-VENDA-FECHADO BY WS-NOTAS-FECHADO
179300             GIVING WS-VAR-ATUAL ROUNDED
179400     END-IF.
179500     IF WS-NOTAS-YOY = 0
179600         MOVE 0 TO WS-VAR-ANTERIOR
179700     ELSE
179800         DIVIDE WS-VENDA-YOY BY WS-NOTAS-YOY
179900             GIVING WS-VAR-ANTERIOR ROUNDED
180000     END-IF.
180100     PERFORM 22000-CALCULO-VARIACAO.
180200     MOVE WS-VAR-ATUAL           TO WS-ED-MOEDA.
180300     MOVE SPACES                 TO WLINEA.
180400     STRING 'TICKET MEDIO GERAL POR NOTA: R$ '  DELIMITED BY SIZE
180500            WS-ED-MOEDA                        DELIMITED BY SIZE
180600            '  '                               DELIMITED BY SIZE
180700            WS-VAR-TEXTO                       DELIMITED BY SIZE
180800            INTO WLINEA (1:100)
180900     END-STRING.
181000     PERFORM 29000-IMPRIMO-LINHA.
181100
181200 FIN-21710.
181300     EXIT.
181400
181500 21720-IMPRIMO-TICKET-UNO.
181600*-------------------------
181700
181800     PERFORM 21750-BUSCO-TICKET-CATEGORIA.
181900
182000     IF 88-ACHOU-SI
182100         MOVE WS-VALOR-ACHADO             TO WS-VAR-ATUAL
182200         PERFORM 21751-BUSCO-TICKET-YOY
182300         MOVE WS-VALOR-ACHADO             TO WS-VAR-ANTERIOR
182400         PERFORM 22000-CALCULO-VARIACAO
182500
182600         MOVE SPACES                      TO WLIN-TICKET
182700         MOVE WS-OT-NOME (IDX-ORDTKT)     TO TK-CATEGORIA
182800         MOVE WS-VAR-ATUAL                TO WS-ED-MOEDA
182900         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
183000         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-ATUAL
183100         MOVE WS-VAR-ANTERIOR             TO WS-ED-MOEDA
183200         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
183300         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-YOY
183400         MOVE WS-VAR-TEXTO                TO TK-VARIACAO
183500         MOVE WLIN-TICKET                 TO WLINEA
183600         PERFORM 29000-IMPRIMO-LINHA
183700     END-IF.
183800
183900 21720-EXIT.
184000     EXIT.
184100
184200 21730-IMPRIMO-TICKET-UNO.
184300*-------------------------
184400
184500     PERFORM 21750-BUSCO-TICKET-CATEGORIA.
184600
184700     IF 88-ACHOU-SI
184800         MOVE WS-VALOR-ACHADO             TO WS-VAR-ATUAL
184900         PERFORM 21751-BUSCO-TICKET-YOY
185000         MOVE WS-VALOR-ACHADO             TO WS-VAR-ANTERIOR
185100         PERFORM 22000-CALCULO-VARIACAO
185200
185300         MOVE SPACES                      TO WLIN-TICKET
185400         MOVE WS-OT-NOME (IDX-ORDTKT)     TO TK-CATEGORIA
185500         MOVE WS-VAR-ATUAL                TO WS-ED-MOEDA
185600         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
185700         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-ATUAL
185800         MOVE WS-VAR-ANTERIOR             TO WS-ED-MOEDA
185900         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
186000         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-YOY
186100         MOVE WS-VAR-TEXTO                TO TK-VARIACAO
186200         MOVE WLIN-TICKET                 TO WLINEA
186300         PERFORM 29000-IMPRIMO-LINHA
186400     END-IF.
186500
186600 21730-EXIT.
186700     EXIT.
186800
186900 21740-IMPRIMO-TICKET-UNO.
187000*-------------------------
187100
187200     PERFORM 21750-BUSCO-TICKET-CATEGORIA.
187300
187400     IF 88-ACHOU-SI
187500         MOVE WS-VALOR-ACHADO             TO WS-VAR-ATUAL
187600         PERFORM 21751-BUSCO-TICKET-YOY
187700         MOVE WS-VALOR-ACHADO             TO WS-VAR-ANTERIOR
187800         PERFORM 22000-CALCULO-VARIACAO
187900
188000         MOVE SPACES                      TO WLIN-TICKET
188100         MOVE WS-OT-NOME (IDX-ORDTKT)     TO TK-CATEGORIA
188200         MOVE WS-VAR-ATUAL                TO WS-ED-MOEDA
188300         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
188400         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-ATUAL
188500         MOVE WS-VAR-ANTERIOR             TO WS-ED-MOEDA
188600         MOVE WS-ED-MOEDA                 TO WS-ED-MOEDA-CS
188700         MOVE WS-ED-MOEDA-CS              TO TK-TICKET-YOY
188800         MOVE WS-VAR-TEXTO                TO TK-VARIACAO
188900         MOVE WLIN-TICKET                 TO WLINEA
189000         PERFORM 29000-IMPRIMO-LINHA
189100     END-IF.
189200
189300 21740-EXIT.
189400     EXIT.
189500
189600*-----------------------------------------------------------
189700* 21750/21751 SAO COMPARTIDOS PELAS TRES TABELAS DE TICKET;
189800* O CHAMADOR DEFINE PREVIAMENTE QUAL DOS TRES CAMPOS
189900* (NOTA/VISITA/CLIENTE) INTERESSA, MOVENDO-O PARA
190000* WS-VALOR-ACHADO DENTRO DO PROPRIO PARRAFO DE BUSCA - POR
190100* ISSO HA UMA COPIA DO PARRAFO POR TABELA (21751 REUTILIZA A
190200* CHAVE JA POSICIONADA POR 21750).
190300*-----------------------------------------------------------
190400 21750-BUSCO-TICKET-CATEGORIA.
190500*-----------------------------
190600
190700     SET 88-ACHOU-NO TO TRUE.
190800     SET IDX-TICKET TO 1.
190900
191000     PERFORM 21752-BUSCO-TICKET-FECHADO-UNO
191100        THRU 21752-EXIT
191200       UNTIL IDX-TICKET > WS-TICKET-ULTIMO-CARGADO
191300          OR 88-ACHOU-SI.
191400
191500 FIN-21750.
191600     EXIT.
191700
191800 21751-BUSCO-TICKET-YOY.
191900*-----------------------
192000
192100     SET 88-ACHOU-NO TO TRUE.
192200     MOVE 0 TO WS-VALOR-ACHADO.
192300     SET IDX-TICKET TO 1.
192400
192500     PERFORM 21753-BUSCO-TICKET-YOY-UNO
192600        THRU 21753-EXIT
192700       UNTIL IDX-TICKET > WS-TICKET-ULTIMO-CARGADO
192800          OR 88-ACHOU-SI.
192900
193000 FIN-21751.
193100     EXIT.
193200
193300 21752-BUSCO-TICKET-FECHADO-UNO.
193400*-------------------------------
193500
193600     IF WT-TK-CATEGORIA (IDX-TICKET) = WS-OT-NOME (IDX-ORDTKT)
193700        AND WT-TK-MES (IDX-TICKET)   = WS-MES-FECHADO
193800         SET 88-ACHOU-SI          TO TRUE
193900         EVALUATE TRUE
194000             WHEN WS-SECAO-TICKET-ATUAL = 1
194100                  MOVE WT-TK-NOTA (IDX-TICKET) TO WS-VALOR-ACHADO
194200             WHEN WS-SECAO-TICKET-ATUAL = 2
194300                  MOVE WT-TK-VISITA (IDX-TICKET)
194400                       TO WS-VALOR-ACHADO
194500             WHEN OTHER
194600                  MOVE WT-TK-CLIENTE (IDX-TICKET)
194700                       TO WS-VALOR-ACHADO
194800         END-EVALUATE
194900     END-IF.
195000
195100     SET IDX-TICKET UP BY 1.
195200
195300 21752-EXIT.
195400     EXIT.
195500
195600 21753-BUSCO-TICKET-YOY-UNO.
195700*---------------------------
195800
195900     IF WT-TK-CATEGORIA (IDX-TICKET) = WS-OT-NOME (IDX-ORDTKT)
196000        AND WT-TK-MES (IDX-TICKET)   = WS-MES-YOY
196100         SET 88-ACHOU-SI          TO TRUE
196200         EVALUATE TRUE
196300             WHEN WS-SECAO-TICKET-ATUAL = 1
196400                  MOVE WT-TK-NOTA (IDX-TICKET) TO WS-VALOR-ACHADO
196500             WHEN WS-SECAO-TICKET-ATUAL = 2
196600                  MOVE WT-TK-VISITA (IDX-TICKET)
196700                       TO WS-VALOR-ACHADO
196800             WHEN OTHER
196900                  MOVE WT-TK-CLIENTE (IDX-TICKET)
197000                       TO WS-VALOR-ACHADO
197100         END-EVALUATE
197200     END-IF.
197300
197400     SET IDX-TICKET UP BY 1.
197500
197600 21753-EXIT.
197700     EXIT.
197800
197900 21800-RODAPE.
198000*-------------
198100
198200     MOVE SPACES                          TO WLINEA.
198300     MOVE 'FICO A DISPOSICAO PARA QUALQUER ESCLARECIMENTO.'
198400                                           TO WLINEA (1:50).
198500     PERFORM 29000-IMPRIMO-LINHA.
198600
198700 FIN-21800.
198800     EXIT.
198900
199000*-----------------------------------------------------------
199100* PARRAFO COMPARTIDO DE CALCULO DA VARIACAO PERCENTUAL E DA
199200* REDACAO ASSOCIADA (SR-0737): AUMENTO/QUEDA/SEM VARIACAO/
199300* NOVO. RECEBE WS-VAR-ATUAL E WS-VAR-ANTERIOR, DEVOLVE
199400* WS-VAR-PCT (SINAL) E WS-VAR-TEXTO (REDACAO COMPLETA).
199500*-----------------------------------------------------------
199600 22000-CALCULO-VARIACAO.
199700*-----------------------
199800
199900     IF WS-VAR-ANTERIOR = 0
200000         MOVE 0                       TO WS-VAR-PCT
200100         MOVE 'NOVO'                  TO WS-VAR-TEXTO
200200     ELSE
200300         COMPUTE WS-VAR-PCT ROUNDED =
200400             ((WS-VAR-ATUAL - WS-VAR-ANTERIOR) / WS-VAR-ANTERIOR)
200500             * 100
200600         EVALUATE TRUE
200700             WHEN WS-VAR-PCT > 0
200800                  MOVE WS-VAR-PCT       TO WS-VAR-PCT-ED
200900                  STRING 'AUMENTO DE '  DELIMITED BY SIZE
201000                         WS-VAR-PCT-ED  DELIMITED BY SIZE
201100                         '%'            DELIMITED BY SIZE
201200                         INTO WS-VAR-TEXTO
201300                  END-STRING
201400             WHEN WS-VAR-PCT < 0
201500                  COMPUTE WS-VAR-PCT-ED = WS-VAR-PCT * -1
201600                  STRING 'QUEDA DE '    DELIMITED BY SIZE
201700                         WS-VAR-PCT-ED  DELIMITED BY SIZE
201800                         '%'            DELIMITED BY SIZE
201900                         INTO WS-VAR-TEXTO
202000                  END-STRING
202100             WHEN OTHER
202200                  MOVE 'SEM VARIACAO'   TO WS-VAR-TEXTO
202300         END-EVALUATE
202400     END-IF.
202500
202600 FIN-22000.
202700     EXIT.
202800
202900*-----------------------------------------------------------
203000* PARRAFO UNICO DE GRAVACAO DE LINHA (SEM QUEBRA DE FOLHA -
203100* O RELATORIO MENSAL E UM UNICO FLUXO LOGICO DE PAGINA).
203200*-----------------------------------------------------------
203300 29000-IMPRIMO-LINHA.
203400*---------------------
203500
203600     WRITE REG-REPORT-FD FROM WLINEA.
203700
203800     EVALUATE TRUE
203900         WHEN 88-FS-REPORT-OK
204000              ADD 1                TO WS-LINHAS-IMPRESAS
204100         WHEN OTHER
204200              MOVE '29000-IMPRIMO-LINHA' TO WCANCELA-PARRAFO
204300              MOVE 'REPORT'        TO WCANCELA-RECURSO
204400              MOVE 'WRITE'         TO WCANCELA-OPERACION
204500              MOVE FS-REPORT       TO WCANCELA-CODRET
204600              MOVE 'ERROR AO GRAVAR REPORT' TO WCANCELA-MENSAJE
204700              SET 88-WS-FALHOU-SI  TO TRUE
204800     END-EVALUATE.
204900
205000 FIN-29000.
205100     EXIT.
205200
205300 30000-FINALIZO.
205400*---------------
205500
205600     PERFORM 30950-DEVUELVO-STATUS.
205700
205800     PERFORM 31000-CIERRO-ARCHIVOS.
205900
206000 FIN-30000.
206100     EXIT.
206200
206300 30950-DEVUELVO-STATUS.
206400*----------------------
206500
206600     MOVE 1                        TO WSTAT-QTDE.
206700     MOVE CTE-EXTRATO-RELATORIO    TO WSTAT-EXTRATO (1).
206800
206900     IF 88-WS-FALHOU-SI
207000         MOVE 'FALHA  '  TO WSTAT-STATUS (1)
207100         MOVE 'ERRO DE I/O - VER LOG'
207200                         TO WSTAT-MOTIVO (1)
207300     ELSE
207400         MOVE 'SUCESSO'  TO WSTAT-STATUS (1)
207500         MOVE ' '        TO WSTAT-MOTIVO (1)
207600     END-IF.
207700
207800 FIN-30950.
207900     EXIT.
208000
208100 31000-CIERRO-ARCHIVOS.
208200*----------------------
208300
208400     IF 88-OPEN-REVENUE-SI  CLOSE REVENUE  END-IF.
208500     IF 88-OPEN-EXTCOMPR-SI CLOSE EXTCOMPR END-IF.
208600     IF 88-OPEN-EXTVISIT-SI CLOSE EXTVISIT END-IF.
208700     IF 88-OPEN-EXTVISCA-SI CLOSE EXTVISCA END-IF.
208800     IF 88-OPEN-EXTVENDA-SI CLOSE EXTVENDA END-IF.
208900     IF 88-OPEN-EXTNOTAS-SI CLOSE EXTNOTAS END-IF.
209000     IF 88-OPEN-EXTCLICAT-SI CLOSE EXTCLICAT END-IF.
209100     IF 88-OPEN-EXTRANK1-SI CLOSE EXTRANK1 END-IF.
209200     IF 88-OPEN-EXTRANK2-SI CLOSE EXTRANK2 END-IF.
209300     IF 88-OPEN-EXTRANK3-SI CLOSE EXTRANK3 END-IF.
209400     IF 88-OPEN-EXTTICKT-SI CLOSE EXTTICKT END-IF.
209500     IF 88-OPEN-EXTCPDES-SI CLOSE EXTCPDES END-IF.
209600     IF 88-OPEN-EXTCPCAT-SI CLOSE EXTCPCAT END-IF.
209700     IF 88-OPEN-REPORT-SI   CLOSE REPORT   END-IF.
209800
209900 FIN-31000.
210000     EXIT.
210100
210200 99999-CANCELO.
210300*--------------
210400
210500     PERFORM 31000-CIERRO-ARCHIVOS.
210600
210700     CALL 'CANCELA' USING WCANCELA.
210800
210900     GOBACK.
211000
211100 FIN-99999.
211200     EXIT.
