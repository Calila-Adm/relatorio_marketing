000100*----------------------------------------------------------------*
000200* COPY DE REGISTROS DE SAIDA DOS EXTRATOS MENSAIS DO I-CLUB      *
000300* USADO POR ICLCATG (U3), ICLTRANS (U2), ICLCUPOM (U4) PARA      *
000400* GRAVAR OS EXTRATOS E POR ICLMAIN (U6) PARA MONTAR O STATLOG.   *
000500*----------------------------------------------------------------*
000600
000700*----------------------------------------------------------------*
000800* MONTH-METRIC - UM VALOR POR MES (CONTAGEM OU MOEDA)            *
000900* LONGITUD DE REGISTRO (30)                                      *
001000*----------------------------------------------------------------*
001100 01  REG-MONTH-METRIC.
001200     05 MM-MES                      PIC  9(06).
001300     05 MM-VALOR-CONTAGEM           PIC  9(09).
001400     05 MM-VALOR-MOEDA REDEFINES
001500        MM-VALOR-CONTAGEM           PIC S9(07)V99.
001600     05 FILLER                      PIC  X(15).
001700
001800*----------------------------------------------------------------*
001900* CATEGORY-MONTH-METRIC - CONTAGEM/VENDAS/TICKET POR CATEGORIA   *
002000* E MES.  NEM TODO EXTRATO PREENCHE TODOS OS CAMPOS.             *
002100* LONGITUD DE REGISTRO (60)                                      *
002200*----------------------------------------------------------------*
002300 01  REG-CATEGORY-MONTH-METRIC.
002400     05 CM-CATEGORIA                PIC  X(15).
002500     05 CM-MES                      PIC  9(06).
002600     05 CM-CONTAGEM                 PIC  9(09).
002700     05 CM-VENDAS                   PIC S9(11)V99.
002800     05 CM-TICKET-MEDIO             PIC S9(07)V99.
002900     05 FILLER                      PIC  X(08).
003000
003100*----------------------------------------------------------------*
003200* STORE-MONTH-METRIC - CONTAGEM/VENDAS POR LOJA E MES            *
003300* LONGITUD DE REGISTRO (60)                                      *
003400*----------------------------------------------------------------*
003500 01  REG-STORE-MONTH-METRIC.
003600     05 SM-LOJA                     PIC  X(30).
003700     05 SM-MES                      PIC  9(06).
003800     05 SM-CONTAGEM                 PIC  9(09).
003900     05 SM-VENDAS                   PIC S9(11)V99.
004000     05 FILLER                      PIC  X(02).
004100
004200*----------------------------------------------------------------*
004300* COUPON-METRIC - EMISSOES/CONSUMOS POR MES E DESCRICAO/         *
004400* CATEGORIA DE CUPOM                                             *
004500* LONGITUD DE REGISTRO (65)                                      *
004600*----------------------------------------------------------------*
004700 01  REG-COUPON-METRIC.
004800     05 CU-MES                      PIC  9(06).
004900     05 CU-DESCRICAO-CATEGORIA      PIC  X(40).
005000     05 CU-EMITIDOS                 PIC  9(07).
005100     05 CU-CONSUMIDOS               PIC  9(07).
005200     05 FILLER                      PIC  X(05).
005300
005400*----------------------------------------------------------------*
005500* CATEGORY-TICKET-METRIC - OS TRES TICKETS MEDIOS (POR NOTA,     *
005600* POR VISITA, POR CLIENTE) DE UMA CATEGORIA EM UM MES.           *
005700* LONGITUD DE REGISTRO (58)                                      *
005800*----------------------------------------------------------------*
005900 01  REG-CATEGORY-TICKET-METRIC.
006000     05 TM-CATEGORIA                PIC  X(15).
006100     05 TM-MES                      PIC  9(06).
006200     05 TM-TICKET-NOTA              PIC S9(07)V99.
006300     05 TM-TICKET-VISITA            PIC S9(07)V99.
006400     05 TM-TICKET-CLIENTE           PIC S9(07)V99.
006500     05 FILLER                      PIC  X(10).
006600
006700*----------------------------------------------------------------*
006800* STATUS - RESULTADO DE EXECUCAO DE UM EXTRATO (STATLOG)         *
006900* LONGITUD DE REGISTRO (50)                                      *
007000*----------------------------------------------------------------*
007100 01  REG-STATUS.
007200     05 SL-EXTRATO                  PIC  X(40).
007300     05 SL-STATUS                   PIC  X(07).
007400        88 88-SL-SUCESSO                     VALUE 'SUCESSO'.
007500        88 88-SL-FALHA                       VALUE 'FALHA  '.
007600     05 FILLER                      PIC  X(03).
007700
