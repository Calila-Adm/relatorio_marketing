000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO TRANSLOY - REGISTRO DE LOJA DA TRANSACAO      *
000300* ARQUIVO DE ENTRADA, LINE SEQUENTIAL, SEM ORDEM                 *
000400* LONGITUD DE REGISTRO (19) - LAYOUT EXTERNO, SEM FILLER DE      *
000500* RESERVA (INTERFACE FIXA COM O SISTEMA DE ORIGEM)               *
000600*----------------------------------------------------------------*
000700 01  REG-TRANLOY.
000800     05 TL-TRANSACTION-ID           PIC  9(09).
000900     05 TL-STATUS-ID                PIC  X(02).
001000        88 88-TL-STATUS-RECHAZADO             VALUE '3 '.
001100        88 88-TL-STATUS-CANCELADO             VALUE '5 '.
001200     05 TL-CREATED-DATE             PIC  9(08).
