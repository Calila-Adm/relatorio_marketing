000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO STORES - MESTRE DE LOJAS DO SHOPPING          *
000300* ARQUIVO DE ENTRADA, ACESSO POR CHAVE (ST-STORE-ID),            *
000400* REALIZADO COMO CARGA EM TABELA ORDENADA + SEARCH ALL.          *
000500* LONGITUD DE REGISTRO (40) - LAYOUT EXTERNO, SEM FILLER DE      *
000600* RESERVA (INTERFACE FIXA COM O SISTEMA DE ORIGEM)               *
000700*----------------------------------------------------------------*
000800 01  REG-STORES.
000900     05 ST-STORE-ID                 PIC  X(10).
001000     05 ST-STORE-NAME               PIC  X(30).
001100
001200*----------------------------------------------------------------*
001300* TABELA EM MEMORIA DE LOJAS, CARREGADA EM ORDEM ASCENDENTE DE   *
001400* ST-STORE-ID (JA SEM BRANCOS A DIREITA) PARA BUSCA BINARIA.     *
001500* PREVISTAS 2.000 LOJAS, OCORRENCIA 2001 E O ELEMENTO HV.        *
001600*----------------------------------------------------------------*
001700 01  WT-STORES-TABELA.
001800     05 WT-ST-ROW                   OCCURS 2001 TIMES
001900                  ASCENDING KEY IS WT-ST-STORE-ID
002000                  INDEXED BY       IDX-STORES.
002100        10 WT-ST-STORE-ID           PIC  X(10).
002200        10 WT-ST-STORE-NAME         PIC  X(30).
002300
002400 01  WS-STORES-CONTROL.
002500     05 WS-STORES-MAX-OCCURS        PIC S9(009) COMP VALUE 2000.
002600     05 WS-STORES-ULTIMO-CARGADO    PIC S9(009) COMP VALUE +0.
